000100*----------------------------------------------------------------
000200*    SLPRODCT.CBL   -   SELECT clause for the PRODUCT master
000300*----------------------------------------------------------------
000400*    Catalogue master.  Carried as a flat SEQUENTIAL file (there
000500*    is no ISAM on this box for this file) - callers that need
000600*    to find one product by PRODUCT-ID or by a category natural
000700*    key load the whole file into a table and scan it; see
000800*    PLLKPROD.CBL for the shared search paragraph.
000900*----------------------------------------------------------------
001000*    97-118  06/03/97  L.FORTUNATO ORIGINAL MEMBER
001100*----------------------------------------------------------------
001200
001300     SELECT PRODUCT-FILE
001400            ASSIGN TO "PRODMSTR"
001500            ORGANIZATION IS SEQUENTIAL
001600            ACCESS MODE IS SEQUENTIAL
001700            FILE STATUS IS WS-PRODUCT-FILE-STATUS.

000100*----------------------------------------------------------------
000200*    PLLKUSER.CBL
000300*----------------------------------------------------------------
000400*    Shared PROCEDURE DIVISION paragraph for the USER-ID
000500*    existence check ORDER-BATCH runs before it will accept an
000600*    order request.  USER-FILE, like PRODUCT-FILE, has no ISAM
000700*    key here - the calling program loads WT-USER-TABLE once
000800*    from USER-FILE and this paragraph scans it.
000900*
001000*    Calling program must COPY this member AFTER loading
001100*    WT-USER-TABLE and must declare W-FOUND-USER-RECORD and
001200*    WT-USER-IX in WORKING-STORAGE.
001300*----------------------------------------------------------------
001400*    97-126  06/13/97  L.FORTUNATO ORIGINAL MEMBER
001500*----------------------------------------------------------------
001600
001700 LOOK-FOR-USER-RECORD.
001800
001900     MOVE "N" TO W-FOUND-USER-RECORD.
002000     MOVE ZERO TO WT-USER-IX.
002100
002200     PERFORM SCAN-ONE-USER-BY-ID
002300        UNTIL WT-USER-IX NOT LESS THAN WT-USER-COUNT
002400           OR FOUND-USER-RECORD.
002500 LOOK-FOR-USER-RECORD-EXIT.
002600     EXIT.
002700
002800 SCAN-ONE-USER-BY-ID.
002900
003000     ADD 1 TO WT-USER-IX.
003100     IF WT-USER-ID (WT-USER-IX) EQUAL ORD-SEARCH-USER-ID
003200        MOVE "Y" TO W-FOUND-USER-RECORD.

000100*----------------------------------------------------------------
000200*    FDORDER.CBL   -   FD and record layout for the ORDER file
000300*----------------------------------------------------------------
000400*    ORDER-PRODUCT-NAME is deliberately NOT on this record - it
000500*    is a denormalized display string resolved from PRODUCT-
000600*    RECORD at read/print time only, never written to disk.
000700*----------------------------------------------------------------
000800*    97-121  06/09/97  L.FORTUNATO ORIGINAL MEMBER
000900*    98-390  12/11/98  R.HARJU     Y2K REVIEW - NO DATE FIELDS ON
001000*                                  THIS RECORD, NO CHANGE NEEDED
001100*----------------------------------------------------------------
001200
001300 FD  ORDER-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  ORDER-RECORD.
001700     05  ORD-ORDER-ID                  PIC 9(09).
001800     05  ORD-USER-ID                   PIC S9(9).
001900     05  ORD-PRODUCT-ID                PIC S9(9).
002000     05  ORD-QUANTITY                  PIC S9(7).
002100     05  ORD-TOTAL-AMOUNT              PIC S9(9)V9(2).
002200     05  ORD-ADDRESS-ID                PIC 9(09).
002300     05  ORD-PAYMENT-MODE-ID           PIC 9(01).
002400     05  ORD-STATUS-ID                 PIC 9(01).
002500     05  FILLER                        PIC X(14).

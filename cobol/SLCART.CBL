000100*----------------------------------------------------------------
000200*    SLCART.CBL   -   SELECT clause for the CART file
000300*----------------------------------------------------------------
000400*    97-131  06/18/97  L.FORTUNATO ORIGINAL MEMBER
000500*----------------------------------------------------------------
000600
000700     SELECT CART-FILE
000800            ASSIGN TO "CARTFILE"
000900            ORGANIZATION IS SEQUENTIAL
001000            ACCESS MODE IS SEQUENTIAL
001100            FILE STATUS IS WS-CART-FILE-STATUS.

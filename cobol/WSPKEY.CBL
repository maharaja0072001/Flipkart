000100*----------------------------------------------------------------
000200*    WSPKEY.CBL
000300*----------------------------------------------------------------
000400*    Search-key fields moved in by the calling program before
000500*    PERFORM LOOK-FOR-PRODUCT-RECORD or LOOK-FOR-DUPLICATE-PRODUCT
000600*    in PLLKPROD.CBL.  A plain existence check only needs
000700*    PRC-SEARCH-PRODUCT-ID; the natural-key duplicate check needs
000800*    PRC-SEARCH-BRAND-NAME plus whichever category leg applies and
000900*    CD-PRODUCT-CATEGORY-ID (see CDTABLES.CBL) set to the new
001000*    item's own category before the PERFORM.
001100*----------------------------------------------------------------
001200*    97-119  06/04/97  L.FORTUNATO ORIGINAL MEMBER
001300*    97-141  08/22/97  L.FORTUNATO ADDED CLOTHES NATURAL KEY LEG
001400*----------------------------------------------------------------
001500
001600 01  PRC-SEARCH-PRODUCT-ID              PIC 9(09).
001700 01  PRC-SEARCH-BRAND-NAME              PIC X(30).
001800 01  PRC-SEARCH-MODEL-NAME              PIC X(30).
001900 01  PRC-SEARCH-CLOTHES-GENDER          PIC X(10).
002000 01  PRC-SEARCH-CLOTHES-SIZE            PIC X(05).
002100 01  PRC-SEARCH-CLOTHES-TYPE            PIC X(20).

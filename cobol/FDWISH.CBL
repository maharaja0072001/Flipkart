000100*----------------------------------------------------------------
000200*    FDWISH.CBL   -   FD and record layout for the WISHLIST file
000300*----------------------------------------------------------------
000400*    Same shape as CART-RECORD (see FDCART.CBL) - a (USER-ID,
000500*    PRODUCT-ID) pair, logically unique, one spare flag byte
000600*    broken out of the FILLER pad the same way.
000700*----------------------------------------------------------------
000800*    97-132  06/19/97  L.FORTUNATO ORIGINAL MEMBER
000900*    02-017  03/04/02  L.FORTUNATO BROKE OUT ONE SPARE FLAG BYTE
001000*                                  FROM THE FILLER PAD
001100*----------------------------------------------------------------
001200
001300 FD  WISHLIST-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  WISH-RECORD.
001700     05  WSH-USER-ID                   PIC S9(9).
001800     05  WSH-PRODUCT-ID                PIC S9(9).
001900     05  WSH-FUTURE-AREA               PIC X(01).
002000     05  WSH-SPARE-BYTE REDEFINES WSH-FUTURE-AREA
002100                                       PIC X(01).
002200     05  FILLER                        PIC X(11).

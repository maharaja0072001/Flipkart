000100*----------------------------------------------------------------
000200*    CATALOGUE-ORDER-SYSTEM
000300*----------------------------------------------------------------
000400*    Top driver for the nightly catalogue/order batch cycle.
000500*    Replaces the old menu shell - this is a batch job, not an
000600*    operator screen, so the steps run straight through in a
000700*    fixed order rather than off an ACCEPT'd menu option.  UPSI-0
000800*    lets ops rerun the cycle from the order step forward when the
000900*    inventory step already completed earlier the same night.
001000*----------------------------------------------------------------
001100*    THE FIVE STEPS, IN THE ORDER THEY RUN EVERY NIGHT -
001200*        1.  INVENTORY MAINTENANCE   (inventory-maint)
001300*        2.  ORDER PROCESSING        (order-batch)
001400*        3.  CART MAINTENANCE        (cart-maint)
001500*        4.  WISHLIST MAINTENANCE    (wishlist-maint)
001600*        5.  MOBILE NUMBER CHECK     (mobile-check)
001700*    EACH STEP IS A SEPARATE LOAD MODULE, CALLED IN LINE - THIS
001800*    DRIVER DOES NOT SORT, DOES NOT TOUCH A DATA FILE ITSELF, AND
001900*    CARRIES NO BUSINESS RULES OF ITS OWN.  IT ONLY SEQUENCES THE
002000*    FIVE STEPS AND PRINTS THE OPENING/CLOSING BANNERS SO THE
002100*    OPERATOR LOG SHOWS ONE CLEAN JOB RATHER THAN FIVE UNRELATED
002200*    STEP CARDS.
002300*----------------------------------------------------------------
002400IDENTIFICATION DIVISION.
002500PROGRAM-ID.    catalogue-order-system.
002600AUTHOR.        L. FORTUNATO.
002700INSTALLATION.  CATALOGUE DIVISION - DATA PROCESSING.
002800DATE-WRITTEN.  06/10/97.
002900DATE-COMPILED.
003000SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003100*----------------------------------------------------------------
003200*    CHANGE LOG
003300*----------------------------------------------------------------
003400*    97-100  06/10/97  L.FORTUNATO ORIGINAL PROGRAM - REPLACES THE
003500*                                  ACCOUNTS-PAYABLE-SYSTEM MENU
003600*                                  SHELL WITH A STRAIGHT-LINE JOB
003700*                                  STEP CHAIN FOR THE CATALOGUE /
003800*                                  ORDER BATCH CYCLE
003900*    97-137  06/24/97  L.FORTUNATO ADDED THE CART-MAINT AND
004000*                                  WISHLIST-MAINT STEPS ONCE THOSE
004100*                                  PROGRAMS WERE READY
004200*    98-208  07/14/98  L.FORTUNATO ADDED THE MOBILE-CHECK STEP
004300*    98-410  12/29/98  R.HARJU     Y2K REVIEW - RUN-DATE FIELD ON
004400*                                  THE OPENING BANNER ROLLED TO A
004500*                                  4-DIGIT CENTURY, SEE WS-RUN-
004600*                                  DATE
004700*    99-060  02/11/99  L.FORTUNATO ADDED THE UPSI-0 RERUN SWITCH -
004800*                                  OPS CAN NOW SKIP A COMPLETED
004900*                                  INVENTORY STEP ON A SAME-NIGHT
005000*                                  RERUN INSTEAD OF RUNNING IT
005100*                                  TWICE
005200*    99-088  03/02/99  L.FORTUNATO STEP PARAGRAPHS NOW SUBSCRIPT
005300*                                  WS-STEP-TABLE OFF WS-STEP-
005400*                                  NUMBER INSTEAD OF A HARD-CODED
005500*                                  LITERAL, SO THE BANNER AND THE
005600*                                  DONE-FLAG CAN'T DRIFT OUT OF
005700*                                  STEP AGAIN
005800*    03-019  02/11/03  L.FORTUNATO STEP PERFORMS NOW RANGE THRU
005900*                                  THEIR EXIT PARAGRAPHS PER SHOP
006000*                                  STANDARD - NO LOGIC CHANGE
006100*----------------------------------------------------------------
006200ENVIRONMENT DIVISION.
006300CONFIGURATION SECTION.
006400SPECIAL-NAMES.
006500*    UPSI-0 IS THE OPERATOR-SET RERUN SWITCH FOR THIS JOB.  ON A
006600*    NORMAL NIGHT THE SWITCH IS LEFT OFF AND ALL FIVE STEPS RUN.
006700*    IF THE INVENTORY STEP ALREADY RAN CLEAN EARLIER THE SAME
006800*    NIGHT AND THE JOB HAS TO BE RESUBMITTED FOR SOME OTHER
006900*    REASON, OPS FLIPS UPSI-0 ON BEFORE RESUBMITTING SO STEP 1
007000*    IS SKIPPED AND THE MASTER IS NOT REBUILT A SECOND TIME.
007100    C01 IS TOP-OF-FORM
007200    CLASS NUMERIC-SIGN-CLASS IS "+", "-"
007300    UPSI-0 ON STATUS IS RERUN-FROM-ORDER-STEP
007400    UPSI-0 OFF STATUS IS NORMAL-DAILY-CATALOGUE-CYCLE.
007500
007600DATA DIVISION.
007700WORKING-STORAGE SECTION.
007800
007900*    WS-JOB-BANNER IS DISPLAYED ONCE AT THE TOP OF THE OPERATOR
008000*    LOG SO A NIGHT-SHIFT OPERATOR SCANNING THE CONSOLE CAN SEE
008100*    AT A GLANCE WHICH RUN'S OUTPUT FOLLOWS AND WHAT DATE IT RAN
008200*    UNDER, WITHOUT HAVING TO SCROLL BACK TO THE JOB CARD.
008300        01  WS-JOB-BANNER.
008400            05  FILLER                      PIC X(20) VALUE
008500                "CATALOGUE BATCH RUN".
008600            05  WS-BANNER-RUN-DATE          PIC 99/99/9999.
008700            05  FILLER                      PIC X(40) VALUE
008800                SPACES.
008900*    ALTERNATE FLAT VIEW OF THE BANNER, USED WHEN THE WHOLE LINE
009000*    NEEDS TO BE MOVED OR COMPARED AS ONE X(70) FIELD RATHER THAN
009100*    FIELD BY FIELD.
009200        01  WS-JOB-BANNER-ALT REDEFINES
009300                                WS-JOB-BANNER PIC X(70).
009400
009500*    WS-RUN-DATE HOLDS TODAY'S DATE STRAIGHT OFF THE SYSTEM CLOCK
009600*    IN YYMMDD FORM.  WS-RUN-DATE-BRK REDEFINES IT SO THE THREE
009700*    TWO-DIGIT PIECES CAN BE PICKED APART AND REASSEMBLED INTO
009800*    THE MM/DD/YYYY BANNER FORMAT BELOW - SEE THE Y2K CHANGE-LOG
009900*    ENTRY ABOVE FOR WHY THE CENTURY IS HARD-CODED TO "20".
010000        01  WS-RUN-DATE                     PIC 9(06).
010100        01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
010200            05  WS-RD-YY                    PIC 99.
010300            05  WS-RD-MM                    PIC 99.
010400            05  WS-RD-DD                    PIC 99.
010500
010600*    WS-STEP-TABLE CARRIES THE DISPLAY NAME AND COMPLETION FLAG
010700*    FOR EACH OF THE FIVE JOB STEPS.  EACH RUN-*-STEP PARAGRAPH
010800*    LOADS ITS OWN STEP NUMBER INTO WS-STEP-NUMBER BEFORE
010900*    REFERRING TO THE TABLE, SO THE BANNER TEXT AND THE DONE
011000*    FLAG ALWAYS COME FROM THE SAME ROW THE STEP IS ACTUALLY
011100*    RUNNING - SEE THE 99-088 CHANGE-LOG ENTRY.
011200        01  WS-STEP-TABLE.
011300            05  WS-STEP-ROW OCCURS 5 TIMES.
011400                10  WS-STEP-NAME            PIC X(20).
011500                10  WS-STEP-DONE-FLAG       PIC X(01).
011600*    FLAT REDEFINITION OF THE STEP TABLE, KEPT FOR CONSISTENCY
011700*    WITH THE OTHER TABLE-CARRYING PROGRAMS IN THIS SYSTEM WHICH
011800*    ALWAYS PAIR AN OCCURS TABLE WITH A FLAT X-STRING VIEW.
011900        01  WS-STEP-TABLE-ALT REDEFINES
012000                                WS-STEP-TABLE
012100                                            PIC X(105).
012200
012300*    WS-STEP-NUMBER IS THE WORKING SUBSCRIPT INTO WS-STEP-TABLE -
012400*    DECLARED COMP SINCE IT IS INCREMENTED AND TESTED ON EVERY
012500*    STEP AND NEVER NEEDS TO BE DISPLAYED IN ITS OWN RIGHT.
012600        77  WS-STEP-NUMBER                 PIC S9(3)  COMP.
012700
012800*----------------------------------------------------------------
012900PROCEDURE DIVISION.
013000*    MAINLINE - ONE PERFORM PER JOB STEP, IN THE FIXED ORDER THE
013100*    NIGHTLY CYCLE ALWAYS RUNS IN.  NOTHING HERE BRANCHES ON DATA;
013200*    ANY SKIPPING OF A STEP HAPPENS INSIDE THAT STEP'S OWN
013300*    PARAGRAPH (SEE RUN-INVENTORY-STEP BELOW).
013400
013500    PERFORM INITIALIZE-CATALOGUE-RUN
013600       THRU INITIALIZE-CATALOGUE-RUN-EXIT.
013700    PERFORM RUN-INVENTORY-STEP THRU RUN-INVENTORY-STEP-EXIT.
013800    PERFORM RUN-ORDER-STEP THRU RUN-ORDER-STEP-EXIT.
013900    PERFORM RUN-CART-STEP THRU RUN-CART-STEP-EXIT.
014000    PERFORM RUN-WISHLIST-STEP THRU RUN-WISHLIST-STEP-EXIT.
014100    PERFORM RUN-MOBILE-STEP THRU RUN-MOBILE-STEP-EXIT.
014200    PERFORM FINISH-CATALOGUE-RUN THRU FINISH-CATALOGUE-RUN-EXIT.
014300
014400    STOP RUN.
014500*----------------------------------------------------------------
014600*    INITIALIZE-CATALOGUE-RUN LOADS THE FIVE STEP NAMES AND
014700*    CLEARS THE DONE FLAGS, STAMPS TODAY'S DATE INTO THE OPENING
014800*    BANNER, AND WRITES THE BANNER TO THE OPERATOR LOG.  THE
014900*    STEP NAMES ARE LOADED HERE RATHER THAN CARRIED AS VALUE
015000*    CLAUSES ON THE 01 SO THE WHOLE TABLE CAN BE RE-INITIALIZED
015100*    CLEANLY IF THIS PROGRAM IS EVER CALLED MORE THAN ONCE IN A
015200*    JOB STREAM.
015300
015400INITIALIZE-CATALOGUE-RUN.
015500
015600    MOVE "INVENTORY MAINTENANCE" TO WS-STEP-NAME (1).
015700    MOVE "ORDER PROCESSING"      TO WS-STEP-NAME (2).
015800    MOVE "CART MAINTENANCE"      TO WS-STEP-NAME (3).
015900    MOVE "WISHLIST MAINTENANCE"  TO WS-STEP-NAME (4).
016000    MOVE "MOBILE NUMBER CHECK"   TO WS-STEP-NAME (5).
016100
016200    MOVE "N" TO WS-STEP-DONE-FLAG (1)
016300               WS-STEP-DONE-FLAG (2)
016400               WS-STEP-DONE-FLAG (3)
016500               WS-STEP-DONE-FLAG (4)
016600               WS-STEP-DONE-FLAG (5).
016700
016800    ACCEPT WS-RUN-DATE FROM DATE.
016900    MOVE WS-RD-MM TO WS-BANNER-RUN-DATE (1:2).
017000    MOVE WS-RD-DD TO WS-BANNER-RUN-DATE (4:2).
017100    MOVE "20"     TO WS-BANNER-RUN-DATE (7:2).
017200    MOVE WS-RD-YY TO WS-BANNER-RUN-DATE (9:2).
017300
017400    DISPLAY WS-JOB-BANNER.
017500    DISPLAY "STARTING CATALOGUE / ORDER BATCH CYCLE".
017600INITIALIZE-CATALOGUE-RUN-EXIT.
017700    EXIT.
017800*----------------------------------------------------------------
017900*    RUN-INVENTORY-STEP - STEP 1 OF 5.
018000*    THIS IS THE ONE STEP THAT CAN BE SKIPPED ON A SAME-NIGHT
018100*    RERUN.  INVENTORY-MAINT REWRITES THE ENTIRE PRODUCT MASTER
018200*    FROM THE ADD/REMOVE BATCH, SO RUNNING IT TWICE IN ONE NIGHT
018300*    WOULD APPLY THE SAME ADDS AND REMOVES AGAINST AN ALREADY-
018400*    UPDATED MASTER AND DOUBLE COUNT THE STOCK CHANGES.  WHEN
018500*    OPS SETS UPSI-0 ON BEFORE RESUBMITTING, THIS PARAGRAPH
018600*    SKIPS THE CALL AND JUST LOGS THAT IT DID SO - THE DONE FLAG
018700*    IS LEFT "N" ON A SKIP SINCE THE STEP DID NOT ACTUALLY RUN
018800*    THIS TIME.
018900
019000RUN-INVENTORY-STEP.
019100
019200    MOVE 1 TO WS-STEP-NUMBER.
019300
019400    IF NORMAL-DAILY-CATALOGUE-CYCLE
019500       DISPLAY "STEP " WS-STEP-NUMBER " - "
019600               WS-STEP-NAME (WS-STEP-NUMBER)
019700       CALL "inventory-maint"
019800       MOVE "Y" TO WS-STEP-DONE-FLAG (WS-STEP-NUMBER)
019900    ELSE
020000       DISPLAY "STEP " WS-STEP-NUMBER " - "
020100               WS-STEP-NAME (WS-STEP-NUMBER)
020200               " SKIPPED - RERUN FROM ORDER STEP".
020300RUN-INVENTORY-STEP-EXIT.
020400    EXIT.
020500*----------------------------------------------------------------
020600*    RUN-ORDER-STEP - STEP 2 OF 5, ALWAYS RUNS REGARDLESS OF THE
020700*    UPSI-0 SETTING.  ORDER-BATCH APPLIES THE DAY'S ORDER AND
020800*    CANCEL REQUESTS AGAINST THE PRODUCT AND ORDER MASTERS AND
020900*    PRINTS THE ORDER REGISTER.
021000
021100RUN-ORDER-STEP.
021200
021300    MOVE 2 TO WS-STEP-NUMBER.
021400    DISPLAY "STEP " WS-STEP-NUMBER " - "
021500            WS-STEP-NAME (WS-STEP-NUMBER).
021600    CALL "order-batch".
021700    MOVE "Y" TO WS-STEP-DONE-FLAG (WS-STEP-NUMBER).
021800RUN-ORDER-STEP-EXIT.
021900    EXIT.
022000*----------------------------------------------------------------
022100*    RUN-CART-STEP - STEP 3 OF 5.  CART-MAINT PRUNES DUPLICATE
022200*    AND DELETE-FLAGGED LINES OFF THE SHOPPING CART FILE - SEE
022300*    THAT PROGRAM'S OWN COMMENTARY FOR THE DUPLICATE-KEY RULE.
022400
022500RUN-CART-STEP.
022600
022700    MOVE 3 TO WS-STEP-NUMBER.
022800    DISPLAY "STEP " WS-STEP-NUMBER " - "
022900            WS-STEP-NAME (WS-STEP-NUMBER).
023000    CALL "cart-maint".
023100    MOVE "Y" TO WS-STEP-DONE-FLAG (WS-STEP-NUMBER).
023200RUN-CART-STEP-EXIT.
023300    EXIT.
023400*----------------------------------------------------------------
023500*    RUN-WISHLIST-STEP - STEP 4 OF 5.  WISHLIST-MAINT IS THE
023600*    SAME PRUNING PASS AS CART-MAINT BUT AGAINST THE WISHLIST
023700*    FILE, RUN SEPARATELY SINCE THE TWO FILES DO NOT SHARE A
023800*    KEY STRUCTURE.
023900
024000RUN-WISHLIST-STEP.
024100
024200    MOVE 4 TO WS-STEP-NUMBER.
024300    DISPLAY "STEP " WS-STEP-NUMBER " - "
024400            WS-STEP-NAME (WS-STEP-NUMBER).
024500    CALL "wishlist-maint".
024600    MOVE "Y" TO WS-STEP-DONE-FLAG (WS-STEP-NUMBER).
024700RUN-WISHLIST-STEP-EXIT.
024800    EXIT.
024900*----------------------------------------------------------------
025000*    RUN-MOBILE-STEP - STEP 5 OF 5, LAST IN THE CHAIN SINCE IT
025100*    REWRITES THE USER MASTER AND SHOULD SEE ANY USER RECORDS
025200*    THE EARLIER STEPS MAY HAVE TOUCHED.
025300
025400RUN-MOBILE-STEP.
025500
025600    MOVE 5 TO WS-STEP-NUMBER.
025700    DISPLAY "STEP " WS-STEP-NUMBER " - "
025800            WS-STEP-NAME (WS-STEP-NUMBER).
025900    CALL "mobile-check".
026000    MOVE "Y" TO WS-STEP-DONE-FLAG (WS-STEP-NUMBER).
026100RUN-MOBILE-STEP-EXIT.
026200    EXIT.
026300*----------------------------------------------------------------
026400*    FINISH-CATALOGUE-RUN - CLOSING BANNER ONLY.  NO FILES ARE
026500*    OPEN AT THIS LEVEL SO THERE IS NOTHING TO CLOSE HERE; EACH
026600*    CALLED STEP CLOSES ITS OWN FILES BEFORE RETURNING.
026700
026800FINISH-CATALOGUE-RUN.
026900
027000    DISPLAY "CATALOGUE / ORDER BATCH CYCLE COMPLETE".
027100FINISH-CATALOGUE-RUN-EXIT.
027200    EXIT.
027300*----------------------------------------------------------------

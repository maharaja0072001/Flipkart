000100*----------------------------------------------------------------
000200*    SLWISH.CBL   -   SELECT clause for the WISHLIST file
000300*----------------------------------------------------------------
000400*    97-132  06/19/97  L.FORTUNATO ORIGINAL MEMBER
000500*----------------------------------------------------------------
000600
000700     SELECT WISHLIST-FILE
000800            ASSIGN TO "WISHFILE"
000900            ORGANIZATION IS SEQUENTIAL
001000            ACCESS MODE IS SEQUENTIAL
001100            FILE STATUS IS WS-WISHLIST-FILE-STATUS.

000100*----------------------------------------------------------------
000200*    SLORDER.CBL   -   SELECT clause for the ORDER file
000300*----------------------------------------------------------------
000400*    97-121  06/09/97  L.FORTUNATO ORIGINAL MEMBER
000500*----------------------------------------------------------------
000600
000700     SELECT ORDER-FILE
000800            ASSIGN TO "ORDRMSTR"
000900            ORGANIZATION IS SEQUENTIAL
001000            ACCESS MODE IS SEQUENTIAL
001100            FILE STATUS IS WS-ORDER-FILE-STATUS.

000100*----------------------------------------------------------------
000200*    INVENTORY-MAINT
000300*----------------------------------------------------------------
000400*    Applies the day's PRODUCT-ADD-REQUEST and PRODUCT-REMOVE-
000500*    REQUEST batches against the catalogue master.  No ISAM key
000600*    on PRODUCT-FILE, so the whole master is loaded into a table,
000700*    the adds/removes are worked against the table, then the
000800*    table is written back out as the new master - same shop
000900*    habit as ORDER-BATCH uses for the stock quantity deltas.
001000*----------------------------------------------------------------
001100*    THE MASTER IS REWRITTEN, NOT UPDATED IN PLACE, BECAUSE THE
001200*    PRODUCT-ID ON A NEW ADD IS ASSIGNED FROM WS-MAX-PRODUCT-ID
001300*    AT LOAD TIME AND A REMOVE ONLY FLAGS ITS ROW FOR DELETION -
001400*    THE ACTUAL SHRINKING OF THE FILE HAPPENS ONLY WHEN THE
001500*    TABLE IS WRITTEN BACK OUT, SO A PRODUCT CAN BE ADDED AND
001600*    REMOVED IN THE SAME NIGHT'S RUN WITHOUT THE TWO REQUESTS
001700*    STEPPING ON EACH OTHER.
001800*----------------------------------------------------------------
001900*    A NOTE ON WHY THE NATURAL KEY MATTERS HERE - CATALOGUE
002000*    PRODUCTS DO NOT ARRIVE FROM THE VENDOR WITH A PRODUCT-ID
002100*    ALREADY ASSIGNED, SO THE ONLY WAY TO CATCH A DUPLICATE
002200*    SUBMISSION (THE SAME SHIRT KEYED TWICE BY TWO DIFFERENT
002300*    DATA ENTRY CLERKS, SAY) IS TO COMPARE ON THE DESCRIPTIVE
002400*    FIELDS THAT IDENTIFY THE PRODUCT IN THE REAL WORLD - BRAND
002500*    AND MODEL FOR MOST CATEGORIES, OR FOR CLOTHES THE BRAND
002600*    PLUS GENDER/SIZE/TYPE COMBINATION, SINCE TWO CLOTHING ROWS
002700*    CAN SHARE A BRAND AND MODEL NAME AND STILL BE DIFFERENT
002800*    PRODUCTS BY SIZE.  THIS IS THE SAME NATURAL-KEY IDEA THE
002900*    OLDER VENDOR-MAINTENANCE SCREEN USED, CARRIED FORWARD INTO
003000*    A BATCH SHAPE.
003100*----------------------------------------------------------------
003200IDENTIFICATION DIVISION.
003300PROGRAM-ID.    inventory-maint.
003400AUTHOR.        L. FORTUNATO.
003500INSTALLATION.  CATALOGUE DIVISION - DATA PROCESSING.
003600DATE-WRITTEN.  06/16/97.
003700DATE-COMPILED.
003800SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003900*----------------------------------------------------------------
004000*    CHANGE LOG
004100*----------------------------------------------------------------
004200*    97-124  06/16/97  L.FORTUNATO ORIGINAL PROGRAM - REPLACES THE
004300*                                  VENDOR-MAINTENANCE SCREEN FOR
004400*                                  CATALOGUE UPKEEP
004500*    97-142  08/22/97  L.FORTUNATO ADD NOW CHECKS THE CLOTHES
004600*                                  NATURAL KEY LEG (BRAND/GENDER/
004700*                                  SIZE/TYPE), NOT JUST BRAND AND
004800*                                  MODEL
004900*    98-070  02/20/98  R.HARJU     PRICE AND QUANTITY MUST BOTH BE
005000*                                  GREATER THAN ZERO BEFORE AN ADD
005100*                                  IS ACCEPTED - OPS WAS LOADING
005200*                                  PLACEHOLDER ROWS WITH ZERO
005300*                                  PRICE
005400*    98-391  12/22/98  R.HARJU     Y2K REVIEW - RUN-DATE FIELD ON
005500*                                  THE SUMMARY LINE ROLLED TO A
005600*                                  4-DIGIT CENTURY, SEE WS-RUN-
005700*                                  DATE
005800*    99-101  03/03/99  L.FORTUNATO REMOVE NOW REPORTS "NOT FOUND"
005900*                                  INSTEAD OF SILENTLY SKIPPING A
006000*                                  BAD PRODUCT-ID
006100*    99-150  07/12/99  L.FORTUNATO ADD NOW CHECKS PAR-CATEGORY-ID
006200*                                  AGAINST CD-CATEGORY-IS-VALID
006300*                                  BEFORE USING IT AS THE NATURAL
006400*                                  KEY DISCRIMINATOR - A BAD CODE
006500*                                  WAS FALLING THROUGH TO THE
006600*                                  DUPLICATE CHECK
006700*----------------------------------------------------------------
006800ENVIRONMENT DIVISION.
006900CONFIGURATION SECTION.
007000SPECIAL-NAMES.
007100*    UPSI-0 FOLLOWS THE SAME RERUN CONVENTION AS THE OTHER STEPS
007200*    IN THIS SYSTEM - LEFT OFF ON A NORMAL NIGHT, SET ON BY OPS
007300*    WHEN THE ADD PASS ALREADY COMPLETED AND ONLY THE REMOVE
007400*    SIDE NEEDS TO BE RESUBMITTED.
007500    C01 IS TOP-OF-FORM
007600    CLASS NUMERIC-SIGN-CLASS IS "+", "-"
007700    UPSI-0 ON STATUS IS RERUN-FROM-REMOVE-STEP
007800    UPSI-0 OFF STATUS IS NORMAL-ADD-REMOVE-CYCLE.
007900
008000INPUT-OUTPUT SECTION.
008100    FILE-CONTROL.
008200
008300        COPY "SLPRODCT.CBL".
008400
008500*    PRODUCT-ADD-REQUEST-FILE - ONE LINE PER NEW PRODUCT TO BE
008600*    LOADED INTO THE CATALOGUE TONIGHT.
008700        SELECT PRODUCT-ADD-REQUEST-FILE
008800               ASSIGN TO "PRODADD"
008900               ORGANIZATION IS LINE SEQUENTIAL.
009000
009100*    PRODUCT-REMOVE-REQUEST-FILE - ONE LINE PER PRODUCT-ID TO BE
009200*    DROPPED FROM THE CATALOGUE TONIGHT.
009300        SELECT PRODUCT-REMOVE-REQUEST-FILE
009400               ASSIGN TO "PRODREM"
009500               ORGANIZATION IS LINE SEQUENTIAL.
009600
009700DATA DIVISION.
009800FILE SECTION.
009900
010000        COPY "FDPRODCT.CBL".
010100
010200*    PRODUCT-ADD-REQUEST-RECORD CARRIES A CATEGORY-SPECIFIC
010300*    NATURAL KEY - THE SAME BRAND/MODEL LEG COVERS MOST OF THE
010400*    CATALOGUE BUT THE CLOTHES CATEGORY NEEDS GENDER/SIZE/TYPE
010500*    IN PLACE OF THE MODEL NAME, HENCE THE REDEFINES BELOW.
010600        FD  PRODUCT-ADD-REQUEST-FILE
010700            LABEL RECORDS ARE OMITTED.
010800        01  PRODUCT-ADD-REQUEST-RECORD.
010900*    PAR-CATEGORY-ID DRIVES BOTH THE CATEGORY-CODE EDIT AND
011000*    WHICH LEG OF PAR-CATEGORY-FIELDS BELOW APPLIES.
011100            05  PAR-CATEGORY-ID             PIC 9(01).
011200            05  PAR-BRAND-NAME              PIC X(30).
011300*    PAR-PRICE CARRIES TWO IMPLIED DECIMAL DIGITS (DOLLARS AND
011400*    CENTS); PAR-QUANTITY IS A WHOLE-UNIT COUNT, NEVER FRACTIONAL.
011500            05  PAR-PRICE                   PIC S9(7)V9(2).
011600            05  PAR-QUANTITY                PIC S9(7).
011700            05  PAR-CATEGORY-FIELDS.
011800                10  PAR-MODEL-NAME          PIC X(30).
011900                10  FILLER                  PIC X(05).
012000*    CLOTHES-ONLY VIEW OF THE CATEGORY FIELDS - VALID ONLY WHEN
012100*    PAR-CATEGORY-ID IDENTIFIES THE CLOTHES CATEGORY, SEE
012200*    CD-CATEGORY-CLOTHES IN CDTABLES.CBL.
012300            05  PAR-CATEGORY-FIELDS-CLOTHES REDEFINES
012400                                            PAR-CATEGORY-FIELDS.
012500                10  PAR-CLOTHES-TYPE        PIC X(20).
012600                10  PAR-CLOTHES-GENDER      PIC X(10).
012700                10  PAR-CLOTHES-SIZE        PIC X(05).
012800            05  FILLER                      PIC X(05).
012900
013000*    PRODUCT-REMOVE-REQUEST-RECORD - JUST THE PRODUCT-ID, NO
013100*    OTHER FIELDS ARE NEEDED TO PULL A ROW OUT OF THE CATALOGUE.
013200        FD  PRODUCT-REMOVE-REQUEST-FILE
013300            LABEL RECORDS ARE OMITTED.
013400        01  PRODUCT-REMOVE-REQUEST-RECORD.
013500            05  PRR-PRODUCT-ID              PIC 9(09).
013600            05  FILLER                      PIC X(21).
013700
013800WORKING-STORAGE SECTION.
013900
014000*    WSPROD.CBL CARRIES THE 2000-ROW PRODUCT TABLE ITSELF
014100*    (WT-PRODUCT-ROW AND ITS CATEGORY-SPECIFIC REDEFINES),
014200*    SHARED WITH ORDER-BATCH SO BOTH PROGRAMS BUILD THE SAME
014300*    TABLE SHAPE OFF THE SAME PRODUCT MASTER LAYOUT.
014400        COPY "wsprod.cbl".
014500*    WSPKEY.CBL SUPPLIES THE SEARCH ARGUMENT FIELDS AND THE TWO
014600*    TABLE-SCAN PARAGRAPHS (LOOK-FOR-PRODUCT-RECORD AND
014700*    LOOK-FOR-DUPLICATE-PRODUCT) USED BY BOTH THE ADD AND THE
014800*    REMOVE SIDE OF THIS PROGRAM.
014900        COPY "WSPKEY.CBL".
015000*    CDTABLES.CBL SUPPLIES THE VALID CATEGORY CODE TABLE AND THE
015100*    CD-CATEGORY-CLOTHES CONDITION USED TO TELL WHICH SHAPE OF
015200*    CATEGORY-SPECIFIC FIELDS A ROW CARRIES.
015300        COPY "CDTABLES.CBL".
015400
015500*    ONE DELETE FLAG PER ROW OF THE PRODUCT TABLE, HELD SEPARATE
015600*    FROM WT-PRODUCT-ROW ITSELF SO A REMOVE REQUEST ONLY HAS TO
015700*    TOUCH THIS SMALL X(01) ARRAY AND NOT REWRITE THE WHOLE
015800*    PRODUCT ROW JUST TO MARK IT GONE.
015900        01  WT-PRODUCT-DELETE-FLAGS.
016000            05  WT-PRODUCT-DELETE-FLAG OCCURS 2000 TIMES
016100                                        PIC X.
016200*    THE 2000-ROW LIMIT MATCHES WT-PRODUCT-ROW IN WSPROD.CBL -
016300*    THE TWO TABLES ARE ALWAYS SUBSCRIPTED TOGETHER BY
016400*    WT-PRODUCT-IX AND MUST STAY THE SAME SIZE.  IF THE
016500*    CATALOGUE EVER GROWS PAST 2000 PRODUCTS THIS PROGRAM AND
016600*    WSPROD.CBL BOTH NEED THEIR OCCURS CLAUSE RAISED TOGETHER.
016700
016800*    END-OF-FILE SWITCHES - ONE PER SEQUENTIAL FILE THIS PROGRAM
016900*    READS.  KEPT SEPARATE RATHER THAN SHARED SINCE THE MASTER
017000*    LOAD PASS AND THE TWO REQUEST PASSES ARE NEVER IN PROGRESS
017100*    AT THE SAME TIME BUT THE NAMES SHOULD STILL SAY WHICH FILE
017200*    THEY BELONG TO.
017300        01  W-END-OF-FILE                    PIC X.
017400            88  END-OF-FILE                  VALUE "Y".
017500
017600        01  W-END-OF-ADD-FILE               PIC X.
017700            88  END-OF-ADD-FILE             VALUE "Y".
017800
017900        01  W-END-OF-REMOVE-FILE            PIC X.
018000            88  END-OF-REMOVE-FILE          VALUE "Y".
018100
018200*    SET BY LOOK-FOR-PRODUCT-RECORD (COPIED IN FROM WSPKEY.CBL)
018300*    WHEN A REMOVE REQUEST'S PRODUCT-ID MATCHES A ROW IN THE
018400*    TABLE.
018500        01  W-FOUND-PRODUCT-RECORD          PIC X.
018600            88  FOUND-PRODUCT-RECORD        VALUE "Y".
018700
018800*    SET BY LOOK-FOR-DUPLICATE-PRODUCT WHEN AN ADD REQUEST'S
018900*    NATURAL KEY ALREADY EXISTS SOMEWHERE IN THE TABLE.
019000        01  W-DUPLICATE-PRODUCT              PIC X.
019100            88  DUPLICATE-PRODUCT            VALUE "Y".
019200
019300*    CARRIES THE OUTCOME OF VALIDATE-ADD-REQUEST FORWARD TO
019400*    HANDLE-ONE-ADD-REQUEST - "Y" MEANS ALL THREE ADD EDITS
019500*    (PRICE/QUANTITY, CATEGORY CODE, DUPLICATE KEY) PASSED.
019600        01  W-VALID-ADD-REQUEST              PIC X.
019700            88  VALID-ADD-REQUEST             VALUE "Y".
019800
019900*    WS-PRODUCT-FILE-STATUS IS CARRIED FOR CONSISTENCY WITH THE
020000*    REST OF THIS SYSTEM'S PROGRAMS, WHICH ALL DECLARE A FILE
020100*    STATUS FIELD FOR THEIR MASTER FILE EVEN WHEN THE CURRENT
020200*    LOGIC DOES NOT TEST IT PAST THE STANDARD AT END CLAUSES -
020300*    IT IS THE FIRST FIELD OPS ASKS FOR IF A JOB EVER ABENDS ON
020400*    AN OPEN OR A WRITE AGAINST PRODUCT-FILE.
020500        01  WS-PRODUCT-FILE-STATUS           PIC XX.
020600
020700*    TODAY'S DATE, SAME YYMMDD/BREAKDOWN PATTERN USED ACROSS ALL
020800*    SIX PROGRAMS IN THIS SYSTEM FOR STAMPING THE RUN-SUMMARY
020900*    LINE - SEE THE Y2K CHANGE-LOG ENTRY FOR WHY THE CENTURY IS
021000*    HARD-CODED RATHER THAN TAKEN OFF THE SYSTEM CLOCK.
021100        01  WS-RUN-DATE                     PIC 9(06).
021200        01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
021300            05  WS-RD-YY                    PIC 99.
021400            05  WS-RD-MM                    PIC 99.
021500            05  WS-RD-DD                    PIC 99.
021600
021700*    ONE-LINE SUMMARY BANNER DISPLAYED AT THE END OF THE RUN,
021800*    AHEAD OF THE ACCEPTED/REJECTED COUNTS BELOW.
021900        01  WS-SUMMARY-LINE.
022000            05  FILLER                      PIC X(16) VALUE
022100                "INVENTORY RUN - ".
022200            05  S-RUN-DATE                  PIC 99/99/9999.
022300            05  FILLER                     PIC X(52) VALUE SPACES.
022400
022500*    WT-PRODUCT-IX IS THE WORKING SUBSCRIPT INTO THE PRODUCT
022600*    TABLE, SHARED BY THE LOAD PASS, THE REMOVE PASS (LOOK-FOR-
022700*    PRODUCT-RECORD LEAVES THE MATCHING ROW NUMBER HERE) AND THE
022800*    FINAL REWRITE PASS.  WS-MAX-PRODUCT-ID TRACKS THE HIGHEST
022900*    PRODUCT-ID SEEN SO FAR SO A NEW ADD CAN BE ASSIGNED THE
023000*    NEXT ID IN SEQUENCE.  THE SIX COUNTERS BELOW FEED THE
023100*    RUN-SUMMARY LINES PRINTED AT PRINT-RUN-SUMMARY.
023200        77  WT-PRODUCT-IX                    PIC S9(5)  COMP.
023300        77  WS-MAX-PRODUCT-ID                PIC 9(09)  COMP.
023400        77  WS-ADDS-ACCEPTED-COUNT           PIC S9(7)  COMP.
023500        77  WS-ADDS-DUPLICATE-COUNT          PIC S9(7)  COMP.
023600        77  WS-ADDS-INVALID-COUNT            PIC S9(7)  COMP.
023700        77  WS-ADDS-BAD-CATEGORY-COUNT       PIC S9(7)  COMP.
023800        77  WS-REMOVES-ACCEPTED-COUNT        PIC S9(7)  COMP.
023900        77  WS-REMOVES-NOT-FOUND-COUNT       PIC S9(7)  COMP.
024000
024100*----------------------------------------------------------------
024200PROCEDURE DIVISION.
024300*    MAINLINE - LOAD THE MASTER INTO WT-PRODUCT-ROW, APPLY THE
024400*    ADD BATCH, APPLY THE REMOVE BATCH (WHICH ONLY SETS DELETE
024500*    FLAGS AT THIS POINT), THEN WRITE THE SURVIVING ROWS BACK
024600*    OUT AS THE NEW MASTER.  THE ADD PASS RUNS BEFORE THE REMOVE
024700*    PASS SO A PRODUCT-ID FREED UP BY A REMOVE REQUEST THIS SAME
024800*    NIGHT IS NOT REUSED BY AN ADD IN THE SAME RUN - WS-MAX-
024900*    PRODUCT-ID ONLY EVER COUNTS UP.
025000
025100    MOVE ZERO TO WS-ADDS-ACCEPTED-COUNT
025200                 WS-ADDS-DUPLICATE-COUNT
025300                 WS-ADDS-INVALID-COUNT
025400                 WS-ADDS-BAD-CATEGORY-COUNT
025500                 WS-REMOVES-ACCEPTED-COUNT
025600                 WS-REMOVES-NOT-FOUND-COUNT
025700                 WS-MAX-PRODUCT-ID.
025800
025900    PERFORM LOAD-PRODUCT-TABLE THRU LOAD-PRODUCT-TABLE-EXIT.
026000
026100    OPEN INPUT PRODUCT-ADD-REQUEST-FILE.
026200    OPEN INPUT PRODUCT-REMOVE-REQUEST-FILE.
026300
026400    PERFORM PROCESS-PRODUCT-ADDS THRU PROCESS-PRODUCT-ADDS-EXIT.
026500    PERFORM PROCESS-PRODUCT-REMOVES
026600       THRU PROCESS-PRODUCT-REMOVES-EXIT.
026700
026800    CLOSE PRODUCT-ADD-REQUEST-FILE.
026900    CLOSE PRODUCT-REMOVE-REQUEST-FILE.
027000
027100    PERFORM REWRITE-PRODUCT-MASTER
027200       THRU REWRITE-PRODUCT-MASTER-EXIT.
027300    PERFORM PRINT-RUN-SUMMARY.
027400
027500*    THIS PROGRAM IS CALLED AS STEP 1 OF THE NIGHTLY CYCLE FROM
027600*    THE catalogue-order-system DRIVER, SO EXIT PROGRAM RETURNS
027700*    CONTROL TO THE CALLER; THE STOP RUN BELOW ONLY FIRES IF
027800*    THIS MODULE IS EVER RUN STANDALONE FOR A ONE-OFF CATALOGUE
027900*    LOAD, WHICH OPS HAS DONE IN THE PAST WHEN ONLY THE ADD/
028000*    REMOVE STEP NEEDED TO BE RERUN ON ITS OWN JOB CARD.
028100    EXIT PROGRAM.
028200
028300    STOP RUN.
028400*----------------------------------------------------------------
028500*    LOAD-PRODUCT-TABLE - READS PRODUCT-FILE START TO FINISH AND
028600*    STORES EVERY ROW INTO WT-PRODUCT-ROW, CLEARING THE DELETE
028700*    FLAG ON EACH ROW AS IT GOES.  THIS PASS ALSO ESTABLISHES
028800*    WS-MAX-PRODUCT-ID SO THE ADD PASS KNOWS WHERE TO START
028900*    NUMBERING NEW PRODUCTS.
029000*    PRODUCT-FILE IS OPENED INPUT HERE AND CLOSED BEFORE THE
029100*    ADD/REMOVE PASSES RUN, THEN REOPENED OUTPUT LATER IN
029200*    REWRITE-PRODUCT-MASTER - THE FILE IS NEVER HELD OPEN ACROSS
029300*    THE TWO REQUEST PASSES SINCE NEITHER PASS TOUCHES THE FILE
029400*    DIRECTLY, ONLY THE IN-MEMORY TABLE.
029500
029600LOAD-PRODUCT-TABLE.
029700
029800    MOVE ZERO TO WT-PRODUCT-COUNT.
029900    MOVE "N" TO W-END-OF-FILE.
030000    OPEN INPUT PRODUCT-FILE.
030100
030200    READ PRODUCT-FILE
030300        AT END MOVE "Y" TO W-END-OF-FILE.
030400
030500    PERFORM READ-PRODUCT-NEXT-RECORD UNTIL END-OF-FILE.
030600
030700    CLOSE PRODUCT-FILE.
030800LOAD-PRODUCT-TABLE-EXIT.
030900    EXIT.
031000
031100*    READ-PRODUCT-NEXT-RECORD - STORES THE ROW JUST READ, THEN
031200*    READS AHEAD ONE MORE RECORD SO THE UNTIL TEST ABOVE CAN SEE
031300*    END-OF-FILE AS SOON AS IT IS SET.
031400READ-PRODUCT-NEXT-RECORD.
031500
031600    PERFORM STORE-ONE-PRODUCT-ROW.
031700
031800    READ PRODUCT-FILE
031900        AT END MOVE "Y" TO W-END-OF-FILE.
032000*----------------------------------------------------------------
032100*    STORE-ONE-PRODUCT-ROW - COPIES THE CURRENT PRODUCT-RECORD
032200*    INTO THE NEXT FREE TABLE SLOT AND UPDATES THE RUNNING
032300*    HIGH-WATER MARK ON THE PRODUCT-ID.  THE COMPARE AGAINST
032400*    WS-MAX-PRODUCT-ID RUNS ON EVERY ROW RATHER THAN JUST
032500*    TRUSTING THE LAST ROW READ TO CARRY THE HIGHEST ID, SINCE
032600*    PRODUCT-FILE IS NOT GUARANTEED TO BE IN PRODUCT-ID ORDER.
032700
032800STORE-ONE-PRODUCT-ROW.
032900
033000    ADD 1 TO WT-PRODUCT-COUNT.
033100    MOVE PRODUCT-RECORD TO WT-PRODUCT-ROW (WT-PRODUCT-COUNT).
033200    MOVE "N" TO WT-PRODUCT-DELETE-FLAG (WT-PRODUCT-COUNT).
033300
033400    IF PRC-PRODUCT-ID GREATER WS-MAX-PRODUCT-ID
033500       MOVE PRC-PRODUCT-ID TO WS-MAX-PRODUCT-ID.
033600*----------------------------------------------------------------
033700*    PROCESS-PRODUCT-ADDS - DRIVES THE ADD REQUEST FILE ONE
033800*    RECORD AT A TIME THROUGH VALIDATE-ADD-REQUEST AND, ON A
033900*    CLEAN REQUEST, WRITE-NEW-PRODUCT-ROW.
034000
034100PROCESS-PRODUCT-ADDS.
034200
034300    MOVE "N" TO W-END-OF-ADD-FILE.
034400    READ PRODUCT-ADD-REQUEST-FILE
034500        AT END MOVE "Y" TO W-END-OF-ADD-FILE.
034600
034700    PERFORM HANDLE-ONE-ADD-REQUEST UNTIL END-OF-ADD-FILE.
034800PROCESS-PRODUCT-ADDS-EXIT.
034900    EXIT.
035000
035100*    READ-ADD-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH, SAME
035200*    PATTERN AS READ-PRODUCT-NEXT-RECORD ABOVE.  CALLED ONCE
035300*    BEFORE THE PROCESS-PRODUCT-ADDS LOOP STARTS AND AGAIN AT
035400*    THE BOTTOM OF EVERY PASS THROUGH HANDLE-ONE-ADD-REQUEST.
035500READ-ADD-REQUEST-NEXT-RECORD.
035600
035700    READ PRODUCT-ADD-REQUEST-FILE
035800        AT END MOVE "Y" TO W-END-OF-ADD-FILE.
035900*----------------------------------------------------------------
036000*    HANDLE-ONE-ADD-REQUEST - VALIDATES ONE ADD REQUEST AND, IF
036100*    IT PASSES EVERY EDIT IN VALIDATE-ADD-REQUEST BELOW, APPENDS
036200*    IT TO THE TABLE AS A NEW ROW.  A FAILED REQUEST IS COUNTED
036300*    BY VALIDATE-ADD-REQUEST ITSELF AND SIMPLY DROPPED HERE -
036400*    NO REJECT FILE IS WRITTEN FOR ADD REQUESTS IN THIS SYSTEM.
036500*    A REJECTED ADD IS ALWAYS RE-KEYED BY HAND FROM THE
036600*    ORIGINAL PAPER OR ONLINE FORM THE NEXT BUSINESS DAY, SO
036700*    THE COUNTS PRINTED ON THE RUN SUMMARY ARE OPS' ONLY SIGNAL
036800*    THAT SOMETHING NEEDS RE-KEYING - THERE IS NO AUTOMATED
036900*    FEEDBACK LOOP BACK TO WHOEVER SUBMITTED THE REQUEST.
037000
037100HANDLE-ONE-ADD-REQUEST.
037200
037300    PERFORM VALIDATE-ADD-REQUEST.
037400
037500    IF VALID-ADD-REQUEST
037600       PERFORM WRITE-NEW-PRODUCT-ROW
037700       ADD 1 TO WS-ADDS-ACCEPTED-COUNT.
037800
037900    PERFORM READ-ADD-REQUEST-NEXT-RECORD.
038000*----------------------------------------------------------------
038100*    VALIDATE-ADD-REQUEST - THREE INDEPENDENT EDITS, ANY ONE OF
038200*    WHICH FAILS THE WHOLE REQUEST:
038300*        1.  PRICE AND QUANTITY MUST BOTH BE GREATER THAN ZERO -
038400*            ADDED PER THE 98-070 CHANGE LOG ENTRY AFTER OPS
038500*            LOADED A BATCH OF PLACEHOLDER ROWS WITH ZERO PRICE.
038600*        2.  PAR-CATEGORY-ID MUST BE ONE OF THE VALID CATEGORY
038700*            CODES IN CDTABLES.CBL - ADDED PER THE 99-150 ENTRY
038800*            SO A BAD CODE IS REJECTED OUTRIGHT INSTEAD OF
038900*            FALLING THROUGH INTO THE DUPLICATE-KEY CHECK BELOW
039000*            WHERE IT COULD MATCH THE WRONG CATEGORY'S NATURAL
039100*            KEY FIELDS.
039200*        3.  THE NATURAL KEY (BRAND/MODEL, OR FOR CLOTHES
039300*            BRAND/GENDER/SIZE/TYPE) MUST NOT ALREADY EXIST
039400*            SOMEWHERE IN THE TABLE - CHECKED LAST SINCE THE
039500*            SEARCH FIELDS THEMSELVES DEPEND ON A VALID CATEGORY
039600*            CODE HAVING ALREADY BEEN CONFIRMED.
039700*    EACH EDIT THAT FAILS BUMPS ITS OWN REJECT COUNTER SO THE
039800*    RUN SUMMARY CAN TELL OPS WHICH KIND OF PROBLEM SHOWED UP.
039900
040000VALIDATE-ADD-REQUEST.
040100
040200    MOVE "Y" TO W-VALID-ADD-REQUEST.
040300
040400    IF PAR-PRICE NOT GREATER ZERO
040500       MOVE "N" TO W-VALID-ADD-REQUEST
040600       ADD 1 TO WS-ADDS-INVALID-COUNT
040700    ELSE
040800       IF PAR-QUANTITY NOT GREATER ZERO
040900          MOVE "N" TO W-VALID-ADD-REQUEST
041000          ADD 1 TO WS-ADDS-INVALID-COUNT.
041100
041200*    CATEGORY CODE CHECK - MUST PASS BEFORE THE DUPLICATE CHECK
041300*    BELOW IS ALLOWED TO RUN, SINCE THE DUPLICATE CHECK TRUSTS
041400*    THE CATEGORY CODE TO DECIDE WHICH NATURAL KEY FIELDS APPLY.
041500    IF VALID-ADD-REQUEST
041600       MOVE PAR-CATEGORY-ID       TO CD-PRODUCT-CATEGORY-ID
041700       IF NOT CD-CATEGORY-IS-VALID
041800          MOVE "N" TO W-VALID-ADD-REQUEST
041900          ADD 1 TO WS-ADDS-BAD-CATEGORY-COUNT
042000          DISPLAY CD-CONSTANT-NOT-FOUND-MSG.
042100
042200*    DUPLICATE NATURAL KEY CHECK - LOOK-FOR-DUPLICATE-PRODUCT
042300*    (COPIED IN FROM WSPKEY.CBL) SCANS THE WHOLE TABLE FOR A ROW
042400*    ALREADY CARRYING THE SAME BRAND/MODEL, OR FOR THE CLOTHES
042500*    CATEGORY THE SAME BRAND/GENDER/SIZE/TYPE COMBINATION.
042600    IF VALID-ADD-REQUEST
042700       MOVE PAR-BRAND-NAME        TO PRC-SEARCH-BRAND-NAME
042800       MOVE PAR-MODEL-NAME        TO PRC-SEARCH-MODEL-NAME
042900       MOVE PAR-CLOTHES-GENDER    TO PRC-SEARCH-CLOTHES-GENDER
043000       MOVE PAR-CLOTHES-SIZE      TO PRC-SEARCH-CLOTHES-SIZE
043100       MOVE PAR-CLOTHES-TYPE      TO PRC-SEARCH-CLOTHES-TYPE
043200       PERFORM LOOK-FOR-DUPLICATE-PRODUCT
043300       IF DUPLICATE-PRODUCT
043400          MOVE "N" TO W-VALID-ADD-REQUEST
043500          ADD 1 TO WS-ADDS-DUPLICATE-COUNT.
043600*----------------------------------------------------------------
043700*    WRITE-NEW-PRODUCT-ROW - APPENDS THE VALIDATED ADD REQUEST
043800*    TO THE END OF THE TABLE UNDER A FRESH PRODUCT-ID.  THE
043900*    CATEGORY-SPECIFIC FIELDS (CLOTHES VS. EVERYTHING ELSE) ARE
044000*    MOVED SEPARATELY SINCE THE TABLE ROW, LIKE THE REQUEST
044100*    RECORD ITSELF, REDEFINES ONE AREA FOR BOTH SHAPES.
044200*    NOTE THE PRODUCT-ID IS ASSIGNED HERE, NOT ON THE REQUEST
044300*    RECORD ITSELF - THE CATALOGUE DATA-ENTRY FORM NEVER ASKS
044400*    FOR A PRODUCT-ID BECAUSE THE PERSON KEYING IN A NEW PRODUCT
044500*    HAS NO WAY OF KNOWING WHAT THE NEXT FREE ID IS, SO THIS
044600*    PROGRAM IS THE SOLE OWNER OF THE PRODUCT-ID NUMBER SPACE.
044700
044800WRITE-NEW-PRODUCT-ROW.
044900
045000    ADD 1 TO WS-MAX-PRODUCT-ID.
045100    ADD 1 TO WT-PRODUCT-COUNT.
045200
045300    MOVE WS-MAX-PRODUCT-ID   TO WT-PRODUCT-ID (WT-PRODUCT-COUNT).
045400    MOVE PAR-CATEGORY-ID     TO WT-CATEGORY-ID (WT-PRODUCT-COUNT).
045500    MOVE PAR-BRAND-NAME      TO WT-BRAND-NAME (WT-PRODUCT-COUNT).
045600    MOVE PAR-PRICE           TO WT-PRICE (WT-PRODUCT-COUNT).
045700    MOVE PAR-QUANTITY        TO WT-QUANTITY (WT-PRODUCT-COUNT).
045800    MOVE "N" TO WT-PRODUCT-DELETE-FLAG (WT-PRODUCT-COUNT).
045900
046000    IF CD-CATEGORY-CLOTHES
046100       MOVE PAR-CLOTHES-TYPE
046200                     TO WT-CLOTHES-TYPE (WT-PRODUCT-COUNT)
046300       MOVE PAR-CLOTHES-GENDER
046400                     TO WT-CLOTHES-GENDER (WT-PRODUCT-COUNT)
046500       MOVE PAR-CLOTHES-SIZE
046600                     TO WT-CLOTHES-SIZE (WT-PRODUCT-COUNT)
046700    ELSE
046800       MOVE PAR-MODEL-NAME
046900                     TO WT-MODEL-NAME (WT-PRODUCT-COUNT).
047000*----------------------------------------------------------------
047100*    PROCESS-PRODUCT-REMOVES - DRIVES THE REMOVE REQUEST FILE
047200*    ONE RECORD AT A TIME.  NOTE THIS PASS NEVER SHRINKS
047300*    WT-PRODUCT-COUNT - IT ONLY MARKS ROWS FOR DELETION, SO A
047400*    REMOVE OF A PRODUCT-ID THAT WAS ITSELF ADDED EARLIER IN
047500*    THIS SAME RUN STILL WORKS CORRECTLY.
047600*    THE READ-THEN-PERFORM-UNTIL SHAPE HERE IS THE SAME READ-
047700*    AHEAD PATTERN USED BY EVERY SEQUENTIAL FILE PASS IN THIS
047800*    PROGRAM - THE FIRST RECORD IS READ BEFORE THE LOOP STARTS
047900*    SO THE UNTIL TEST CAN SEE END-OF-FILE WITHOUT AN EXTRA
048000*    PRIMING FLAG.
048100
048200PROCESS-PRODUCT-REMOVES.
048300
048400    MOVE "N" TO W-END-OF-REMOVE-FILE.
048500    READ PRODUCT-REMOVE-REQUEST-FILE
048600        AT END MOVE "Y" TO W-END-OF-REMOVE-FILE.
048700
048800    PERFORM HANDLE-ONE-REMOVE-REQUEST UNTIL END-OF-REMOVE-FILE.
048900PROCESS-PRODUCT-REMOVES-EXIT.
049000    EXIT.
049100
049200*    READ-REMOVE-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH FOR
049300*    THE REMOVE REQUEST FILE, MIRRORING THE ADD-SIDE PATTERN.
049400READ-REMOVE-REQUEST-NEXT-RECORD.
049500
049600    READ PRODUCT-REMOVE-REQUEST-FILE
049700        AT END MOVE "Y" TO W-END-OF-REMOVE-FILE.
049800*----------------------------------------------------------------
049900*    HANDLE-ONE-REMOVE-REQUEST - LOOKS UP THE REQUESTED
050000*    PRODUCT-ID IN THE TABLE VIA LOOK-FOR-PRODUCT-RECORD (COPIED
050100*    IN FROM WSPKEY.CBL, WHICH LEAVES THE MATCHING SUBSCRIPT IN
050200*    WT-PRODUCT-IX).  A MATCH ONLY SETS THE DELETE FLAG ON THAT
050300*    ROW - THE ROW ITSELF STAYS IN THE TABLE UNTIL THE FINAL
050400*    REWRITE PASS BELOW SKIPS IT.  A PRODUCT-ID THAT IS NOT ON
050500*    THE MASTER (ALREADY REMOVED, OR A TYPO ON THE REQUEST) IS
050600*    COUNTED AS NOT-FOUND RATHER THAN TREATED AS AN ERROR - SEE
050700*    THE 99-101 CHANGE LOG ENTRY.
050800
050900HANDLE-ONE-REMOVE-REQUEST.
051000
051100    MOVE PRR-PRODUCT-ID TO PRC-SEARCH-PRODUCT-ID.
051200    PERFORM LOOK-FOR-PRODUCT-RECORD.
051300
051400    IF FOUND-PRODUCT-RECORD
051500       MOVE "Y" TO WT-PRODUCT-DELETE-FLAG (WT-PRODUCT-IX)
051600       ADD 1 TO WS-REMOVES-ACCEPTED-COUNT
051700    ELSE
051800       ADD 1 TO WS-REMOVES-NOT-FOUND-COUNT.
051900
052000    PERFORM READ-REMOVE-REQUEST-NEXT-RECORD.
052100*----------------------------------------------------------------
052200*    REWRITE-PRODUCT-MASTER - THE FINAL PASS.  PRODUCT-FILE IS
052300*    REOPENED FOR OUTPUT (NOT EXTEND) SINCE THE WHOLE MASTER IS
052400*    BEING REPLACED FROM THE IN-MEMORY TABLE, NOT APPENDED TO.
052500*    ROWS FLAGGED FOR DELETION BY THE REMOVE PASS ABOVE ARE THE
052600*    ONLY ROWS THAT DO NOT MAKE IT BACK OUT TO THE NEW FILE.
052700*    OPENING OUTPUT ON A FILE THAT WAS ALREADY OPENED INPUT AND
052800*    CLOSED EARLIER IN THIS SAME RUN (SEE LOAD-PRODUCT-TABLE)
052900*    IS SAFE HERE ONLY BECAUSE THE TWO OPENS NEVER OVERLAP - THE
053000*    ENTIRE MASTER IS SAFELY SITTING IN WT-PRODUCT-ROW BEFORE
053100*    THE FILE IS EVER REOPENED FOR OUTPUT.
053200
053300REWRITE-PRODUCT-MASTER.
053400
053500    MOVE ZERO TO WT-PRODUCT-IX.
053600    OPEN OUTPUT PRODUCT-FILE.
053700
053800    PERFORM WRITE-ONE-SURVIVING-ROW
053900        UNTIL WT-PRODUCT-IX NOT LESS THAN WT-PRODUCT-COUNT.
054000
054100    CLOSE PRODUCT-FILE.
054200REWRITE-PRODUCT-MASTER-EXIT.
054300    EXIT.
054400
054500*    WRITE-ONE-SURVIVING-ROW - WRITES THE CURRENT TABLE ROW BACK
054600*    OUT UNLESS ITS DELETE FLAG IS SET.  A DELETE-FLAGGED ROW IS
054700*    SIMPLY SKIPPED - THIS IS WHAT ACTUALLY REMOVES THE PRODUCT
054800*    FROM THE MASTER, SINCE NOTHING WAS EVER PHYSICALLY DELETED
054900*    OUT OF THE TABLE ITSELF.
055000WRITE-ONE-SURVIVING-ROW.
055100
055200    ADD 1 TO WT-PRODUCT-IX.
055300
055400    IF WT-PRODUCT-DELETE-FLAG (WT-PRODUCT-IX) NOT EQUAL "Y"
055500       MOVE WT-PRODUCT-ROW (WT-PRODUCT-IX) TO PRODUCT-RECORD
055600       WRITE PRODUCT-RECORD.
055700*----------------------------------------------------------------
055800*    PRINT-RUN-SUMMARY - STAMPS TODAY'S DATE INTO THE SUMMARY
055900*    BANNER AND DISPLAYS THE SIX COUNTERS ACCUMULATED OVER THE
056000*    ADD AND REMOVE PASSES SO OPS HAS A ONE-SCREEN RECAP OF THE
056100*    NIGHT'S CATALOGUE MAINTENANCE WITHOUT HAVING TO SCROLL BACK
056200*    THROUGH THE WHOLE JOB LOG.
056300*    THE DOT-LEADER LABELS (". . . .") ARE A HOLDOVER FROM THE
056400*    OLD SCREEN-BASED REPORTS - THEY PAD EVERY LABEL OUT TO THE
056500*    SAME COLUMN SO THE COUNT VALUES LINE UP ONE UNDER ANOTHER
056600*    ON THE CONSOLE REGARDLESS OF HOW LONG THE LABEL TEXT IS.
056700
056800PRINT-RUN-SUMMARY.
056900
057000    ACCEPT WS-RUN-DATE FROM DATE.
057100    MOVE WS-RD-MM TO S-RUN-DATE (1:2).
057200    MOVE WS-RD-DD TO S-RUN-DATE (4:2).
057300    MOVE "20"     TO S-RUN-DATE (7:2).
057400    MOVE WS-RD-YY TO S-RUN-DATE (9:2).
057500
057600    DISPLAY WS-SUMMARY-LINE.
057700    DISPLAY "ADDS ACCEPTED . . . . : " WS-ADDS-ACCEPTED-COUNT.
057800    DISPLAY "ADDS REJECTED-DUP . . : " WS-ADDS-DUPLICATE-COUNT.
057900    DISPLAY "ADDS REJECTED-BAD . . : " WS-ADDS-INVALID-COUNT.
058000    DISPLAY "ADDS REJECTED-CAT . . : " WS-ADDS-BAD-CATEGORY-COUNT.
058100    DISPLAY "REMOVES ACCEPTED. . . : " WS-REMOVES-ACCEPTED-COUNT.
058200    DISPLAY "REMOVES NOT FOUND . . : " WS-REMOVES-NOT-FOUND-COUNT.
058300*----------------------------------------------------------------
058400*    PLLKPROD.CBL - THE SHARED TABLE-SEARCH LOGIC PARAGRAPHS
058500*    (LOOK-FOR-PRODUCT-RECORD, LOOK-FOR-DUPLICATE-PRODUCT) THAT
058600*    WORK AGAINST THE WT-PRODUCT-ROW TABLE BUILT BY THIS
058700*    PROGRAM'S LOAD-PRODUCT-TABLE PASS.  KEPT AS A COPY MEMBER
058800*    RATHER THAN WRITTEN OUT HERE SINCE ORDER-BATCH CARRIES ITS
058900*    OWN PRODUCT TABLE AND NEEDS THE SAME TWO SEARCHES.
059000
059100    COPY "PLLKPROD.CBL".

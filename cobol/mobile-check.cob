000100*----------------------------------------------------------------
000200*    MOBILE-CHECK
000300*----------------------------------------------------------------
000400*    Applies the day's MOBILE-NUMBER-REQUEST batch (a registration
000500*    or profile-update carrying a new candidate number) against
000600*    the USER master.  USER-FILE carries no ISAM key, so the whole
000700*    master is loaded into a table, accepted numbers are moved
000800*    into the table, then the table is written back out as the
000900*    new USER-FILE - same shop habit as the other maintenance
001000*    runs in this system.
001100*----------------------------------------------------------------
001200*    UNLIKE CART-MAINT AND WISHLIST-MAINT, THIS PROGRAM DOES NOT
001300*    ADD OR REMOVE ROWS FROM ITS MASTER TABLE - IT ONLY EVER
001400*    UPDATES ONE FIELD (THE MOBILE NUMBER) ON A ROW THAT ALREADY
001500*    EXISTS, SO IT CARRIES NO DELETE-FLAG ARRAY AND NO SEPARATE
001600*    "WRITE A NEW ROW" PARAGRAPH.  THE CANDIDATE NUMBER ITSELF IS
001700*    NOT VALIDATED IN THIS PROGRAM - THAT WORK IS DELEGATED TO
001800*    THE SHARED MOBILE-NUMBER-CHECKING ROUTINE AT THE BOTTOM OF
001900*    THE FILE, SO A CHANGE TO THE VALID-COUNTRY-CODE TABLE ONLY
002000*    HAS TO BE MADE IN ONE PLACE FOR EVERY PROGRAM THAT CALLS IT.
002100*----------------------------------------------------------------
002200IDENTIFICATION DIVISION.
002300PROGRAM-ID.    mobile-check.
002400AUTHOR.        L. FORTUNATO.
002500INSTALLATION.  CATALOGUE DIVISION - DATA PROCESSING.
002600DATE-WRITTEN.  07/14/98.
002700DATE-COMPILED.
002800SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002900*----------------------------------------------------------------
003000*    CHANGE LOG
003100*----------------------------------------------------------------
003200*    98-207  07/14/98  L.FORTUNATO ORIGINAL PROGRAM - REPLACES THE
003300*                                  CLEARING-EXISTING-SELECTIONS
003400*                                  READ-LOOP SHELL, NOW DRIVES THE
003500*                                  MOBILE NUMBER CHECK OFF A BATCH
003600*                                  OF REGISTRATION/PROFILE
003700*                                  REQUESTS
003800*    98-232  09/30/98  L.FORTUNATO PICKS UP THE CHINA AND GERMANY
003900*                                  LEGS ADDED TO PLMOBNO.CBL THIS
004000*                                  SAME WEEK - NO CHANGE NEEDED
004100*                                  HERE, NOTED FOR THE FILE
004200*    98-406  12/29/98  R.HARJU     Y2K REVIEW - RUN-DATE FIELD ON
004300*                                  THE SUMMARY LINE ROLLED TO A
004400*                                  4-DIGIT CENTURY, SEE WS-RUN-
004500*                                  DATE
004600*    99-058  02/11/99  L.FORTUNATO A REQUEST FOR A USER-ID NOT ON
004700*                                  THE MASTER IS NOW COUNTED AS
004800*                                  NOT-FOUND INSTEAD OF ABENDING
004900*                                  ON THE SUBSCRIPT
005000*    03-019  02/11/03  L.FORTUNATO STEP PERFORMS NOW RANGE THRU
005100*                                  THEIR EXIT PARAGRAPHS PER SHOP
005200*                                  STANDARD - NO LOGIC CHANGE
005300*----------------------------------------------------------------
005400ENVIRONMENT DIVISION.
005500CONFIGURATION SECTION.
005600SPECIAL-NAMES.
005700*    UPSI-0 - SAME RERUN CONVENTION AS THE OTHER STEPS IN THIS
005800*    SYSTEM.  LEFT OFF ON A NORMAL NIGHT; SET ON BY OPS WHEN THE
005900*    STEP NEEDS TO BE RESUBMITTED AGAINST THE SAME REQUEST FILE.
006000    C01 IS TOP-OF-FORM
006100    CLASS NUMERIC-SIGN-CLASS IS "+", "-"
006200    UPSI-0 ON STATUS IS RERUN-FROM-MOBILE-STEP
006300    UPSI-0 OFF STATUS IS NORMAL-MOBILE-CYCLE.
006400
006500INPUT-OUTPUT SECTION.
006600    FILE-CONTROL.
006700
006800        COPY "SLUSER.CBL".
006900
007000*    MOBILE-NUMBER-REQUEST-FILE - ONE LINE PER USER SUBMITTING A
007100*    NEW MOBILE NUMBER, EITHER FROM THE REGISTRATION SCREEN OR
007200*    FROM A LATER PROFILE UPDATE.
007300        SELECT MOBILE-NUMBER-REQUEST-FILE
007400               ASSIGN TO "MOBNOREQ"
007500               ORGANIZATION IS LINE SEQUENTIAL.
007600
007700DATA DIVISION.
007800FILE SECTION.
007900
008000        COPY "FDUSER.CBL".
008100
008200*    MOBILE-NUMBER-REQUEST-RECORD - MNR-CANDIDATE-NUMBER IS
008300*    CARRIED UNEDITED FROM THE REQUEST FILE; ALL VALIDATION
008400*    HAPPENS AFTER THE MOVE INTO MN-CANDIDATE-NUMBER BELOW, VIA
008500*    THE SHARED CHECK-MOBILE-NUMBER ROUTINE.  MNR-REQUEST-ALT
008600*    GIVES A FLAT X(80) VIEW OF THE WHOLE RECORD, CARRIED HERE
008700*    FOR CONSISTENCY WITH HOW THIS SHOP LAYS OUT ITS OTHER
008800*    REQUEST RECORDS EVEN THOUGH THIS PROGRAM DOES NOT USE IT.
008900        FD  MOBILE-NUMBER-REQUEST-FILE
009000            LABEL RECORDS ARE OMITTED.
009100        01  MOBILE-NUMBER-REQUEST-RECORD.
009200            05  MNR-USER-ID                 PIC 9(09).
009300            05  MNR-CANDIDATE-NUMBER        PIC X(15).
009400            05  FILLER                      PIC X(56).
009500        01  MNR-REQUEST-ALT REDEFINES
009600                        MOBILE-NUMBER-REQUEST-RECORD
009700                                            PIC X(80).
009800
009900WORKING-STORAGE SECTION.
010000
010100*    WSUSER.CBL - THE USER TABLE LAYOUT (WT-USER-ROW OCCURS
010200*    TABLE, ONE ENTRY PER ROW ON USER-FILE) SHARED BY EVERY
010300*    PROGRAM IN THIS SYSTEM THAT MAINTAINS THE USER MASTER.
010400*    MOBNOWS.CBL - WORKING STORAGE FOR THE SHARED MOBILE-NUMBER-
010500*    CHECKING LOGIC, INCLUDING MN-CANDIDATE-NUMBER AND THE
010600*    MN-NUMBER-IS-VALID CONDITION TESTED BELOW.  THAT COPYBOOK
010700*    CARRIES ITS OWN REDEFINES OF MN-CANDIDATE-NUMBER DOWN INTO
010800*    ONE CHARACTER PER TABLE ENTRY, WHICH IS HOW CHECK-MOBILE-
010900*    NUMBER WALKS THE COUNTRY-CODE PREFIX ONE DIGIT AT A TIME.
011000        COPY "wsuser.cbl".
011100        COPY "MOBNOWS.CBL".
011200
011300*    ORD-SEARCH-USER-ID - LOADED FROM THE REQUEST RECORD BEFORE
011400*    EACH CALL TO LOOK-FOR-USER-RECORD; THE PREFIX IS A HOLDOVER
011500*    FROM THE COPYBOOK'S ORIGINAL HOME IN THE ORDER PROGRAMS,
011600*    CARRIED HERE BECAUSE PLLKUSER.CBL EXPECTS THAT EXACT NAME.
011700        01  ORD-SEARCH-USER-ID              PIC S9(9).
011800
011900*    END-OF-FILE SWITCHES, ONE PER SEQUENTIAL FILE READ IN THIS
012000*    PROGRAM - THE MASTER LOAD PASS AND THE REQUEST PASS EACH
012100*    GET THEIR OWN SO THE NAME SAYS WHICH FILE IT WATCHES.
012200        01  W-END-OF-FILE                   PIC X.
012300            88  END-OF-FILE                 VALUE "Y".
012400
012500        01  W-END-OF-REQUEST-FILE           PIC X.
012600            88  END-OF-REQUEST-FILE         VALUE "Y".
012700
012800*    SET BY THE SHARED LOOK-FOR-USER-RECORD ROUTINE (SEE
012900*    PLLKUSER.CBL AT THE BOTTOM OF THIS FILE) WHEN THE ID IN
013000*    ORD-SEARCH-USER-ID MATCHES A ROW IN THE USER TABLE.
013100        01  W-FOUND-USER-RECORD             PIC X.
013200            88  FOUND-USER-RECORD           VALUE "Y".
013300
013400*    WS-USER-FILE-STATUS - RESERVED FOR A FILE STATUS CLAUSE ON
013500*    USER-FILE.  NOT WIRED IN YET; CARRIED HERE SO THE FIELD IS
013600*    ALREADY IN PLACE THE DAY OPS ASKS FOR STATUS-CODE CHECKING
013700*    ON THE OPEN/CLOSE VERBS.
013800        01  WS-USER-FILE-STATUS             PIC XX.
013900
014000*    TODAY'S DATE, SAME YYMMDD/BREAKDOWN PATTERN USED ACROSS ALL
014100*    SIX PROGRAMS IN THIS SYSTEM - SEE THE Y2K CHANGE-LOG ENTRY
014200*    ABOVE FOR WHY THE CENTURY IS HARD-CODED RATHER THAN TAKEN
014300*    OFF THE SYSTEM CLOCK.
014400        01  WS-RUN-DATE                     PIC 9(06).
014500        01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
014600            05  WS-RD-YY                    PIC 99.
014700            05  WS-RD-MM                    PIC 99.
014800            05  WS-RD-DD                    PIC 99.
014900
015000*    ONE-LINE SUMMARY BANNER, DISPLAYED AHEAD OF THE ACCEPTED/
015100*    REJECTED COUNTS AT THE END OF THE RUN.
015200        01  WS-SUMMARY-LINE.
015300            05  FILLER                      PIC X(16) VALUE
015400                "MOBILE RUN - ".
015500            05  S-RUN-DATE                  PIC 99/99/9999.
015600            05  FILLER                     PIC X(52) VALUE SPACES.
015700
015800*    WT-USER-IX IS THE WORKING SUBSCRIPT INTO THE USER TABLE,
015900*    SHARED BY THE LOAD PASS, LOOK-FOR-USER-RECORD (WHICH LEAVES
016000*    THE MATCHING ROW NUMBER HERE ON A HIT) AND THE FINAL
016100*    REWRITE PASS.  THE THREE COUNTERS BELOW FEED THE RUN-
016200*    SUMMARY LINES PRINTED AT PRINT-RUN-SUMMARY.
016300        77  WT-USER-IX                      PIC S9(5)  COMP.
016400        77  WS-NUMBERS-ACCEPTED-COUNT       PIC S9(7)  COMP.
016500        77  WS-NUMBERS-REJECTED-COUNT       PIC S9(7)  COMP.
016600        77  WS-USER-NOT-FOUND-COUNT         PIC S9(7)  COMP.
016700
016800*----------------------------------------------------------------
016900PROCEDURE DIVISION.
017000*    MAINLINE - LOAD THE USER MASTER INTO WT-USER-ROW, APPLY THE
017100*    MOBILE NUMBER REQUEST BATCH AGAINST THE TABLE, THEN WRITE
017200*    THE WHOLE TABLE BACK OUT AS THE NEW USER-FILE.  A REQUEST
017300*    THAT FAILS THE NUMBER CHECK LEAVES THE USER'S EXISTING
017400*    NUMBER UNTOUCHED - IT IS COUNTED AS REJECTED BUT NOT
017500*    RETRIED OR HELD FOR A SUSPENSE FILE.
017600
017700    MOVE ZERO TO WS-NUMBERS-ACCEPTED-COUNT
017800                 WS-NUMBERS-REJECTED-COUNT
017900                 WS-USER-NOT-FOUND-COUNT.
018000
018100    PERFORM LOAD-USER-TABLE THRU LOAD-USER-TABLE-EXIT.
018200
018300    OPEN INPUT MOBILE-NUMBER-REQUEST-FILE.
018400
018500    PERFORM PROCESS-MOBILE-REQUESTS
018600       THRU PROCESS-MOBILE-REQUESTS-EXIT.
018700
018800    CLOSE MOBILE-NUMBER-REQUEST-FILE.
018900
019000*    THE MASTER IS NOT REWRITTEN UNTIL THE WHOLE REQUEST FILE
019100*    HAS BEEN APPLIED TO THE TABLE, SO A BAD RECORD LATE IN THE
019200*    REQUEST FILE CANNOT LEAVE USER-FILE HALF-UPDATED.
019300    PERFORM REWRITE-USER-MASTER THRU REWRITE-USER-MASTER-EXIT.
019400    PERFORM PRINT-RUN-SUMMARY.
019500
019600*    THIS PROGRAM IS CALLED AS STEP 5 OF THE NIGHTLY CYCLE FROM
019700*    THE catalogue-order-system DRIVER, SO EXIT PROGRAM RETURNS
019800*    CONTROL TO THE CALLER; THE STOP RUN BELOW ONLY FIRES WHEN
019900*    THIS MODULE IS RUN STANDALONE ON ITS OWN JOB CARD.
020000    EXIT PROGRAM.
020100
020200    STOP RUN.
020300*----------------------------------------------------------------
020400*    LOAD-USER-TABLE - READS USER-FILE START TO FINISH AND
020500*    STORES EVERY ROW INTO WT-USER-ROW.  USER-FILE IS CLOSED
020600*    BEFORE THE REQUEST PASS RUNS AND NOT REOPENED UNTIL
020700*    REWRITE-USER-MASTER, SINCE THE REQUEST PASS NEVER TOUCHES
020800*    THE FILE DIRECTLY - ONLY THE IN-MEMORY TABLE.
020900
021000LOAD-USER-TABLE.
021100
021200    MOVE ZERO TO WT-USER-COUNT.
021300    MOVE "N" TO W-END-OF-FILE.
021400    OPEN INPUT USER-FILE.
021500
021600    READ USER-FILE
021700        AT END MOVE "Y" TO W-END-OF-FILE.
021800
021900    PERFORM READ-USER-NEXT-RECORD UNTIL END-OF-FILE.
022000
022100    CLOSE USER-FILE.
022200LOAD-USER-TABLE-EXIT.
022300    EXIT.
022400
022500*    READ-USER-NEXT-RECORD - STORES THE ROW JUST READ, THEN
022600*    READS AHEAD ONE MORE RECORD SO THE UNTIL TEST ABOVE CAN SEE
022700*    END-OF-FILE AS SOON AS IT IS SET.
022800READ-USER-NEXT-RECORD.
022900
023000    PERFORM STORE-ONE-USER-ROW.
023100
023200    READ USER-FILE
023300        AT END MOVE "Y" TO W-END-OF-FILE.
023400*----------------------------------------------------------------
023500*    STORE-ONE-USER-ROW - COPIES EVERY FIELD OF THE CURRENT
023600*    USER-RECORD INTO THE NEXT FREE TABLE SLOT.  UNLIKE THE
023700*    CART/WISHLIST TABLES THIS ROW CARRIES THE USER'S FULL
023800*    PROFILE, NOT JUST A KEY PAIR, SINCE THE REWRITE PASS BELOW
023900*    HAS TO PUT THE WHOLE RECORD BACK OUT UNCHANGED EXCEPT FOR
024000*    WHATEVER MOBILE NUMBER THIS RUN ACCEPTS.
024100
024200STORE-ONE-USER-ROW.
024300
024400    ADD 1 TO WT-USER-COUNT.
024500    MOVE USR-USER-ID       TO WT-USER-ID (WT-USER-COUNT).
024600    MOVE USR-NAME          TO WT-USER-NAME (WT-USER-COUNT).
024700    MOVE USR-MOBILE-NUMBER TO WT-USER-MOBILE-NUMBER
024800                                             (WT-USER-COUNT).
024900    MOVE USR-EMAIL         TO WT-USER-EMAIL (WT-USER-COUNT).
025000    MOVE USR-PASSWORD      TO WT-USER-PASSWORD (WT-USER-COUNT).
025100*----------------------------------------------------------------
025200*    PROCESS-MOBILE-REQUESTS - DRIVES THE REQUEST FILE ONE
025300*    RECORD AT A TIME THROUGH HANDLE-ONE-MOBILE-REQUEST BELOW.
025400
025500PROCESS-MOBILE-REQUESTS.
025600
025700    MOVE "N" TO W-END-OF-REQUEST-FILE.
025800    READ MOBILE-NUMBER-REQUEST-FILE
025900        AT END MOVE "Y" TO W-END-OF-REQUEST-FILE.
026000
026100    PERFORM HANDLE-ONE-MOBILE-REQUEST UNTIL END-OF-REQUEST-FILE.
026200PROCESS-MOBILE-REQUESTS-EXIT.
026300    EXIT.
026400
026500*    READ-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH.  THIS
026600*    SHOP'S READ-AHEAD CONVENTION PRIMES THE FIRST RECORD BEFORE
026700*    THE CONTROLLING PERFORM UNTIL STARTS, THEN READS THE NEXT
026800*    RECORD AT THE BOTTOM OF EACH ITERATION, SO THE UNTIL TEST
026900*    ALWAYS SEES CURRENT END-OF-FILE STATUS RATHER THAN LAST
027000*    RECORD'S STATUS.
027100READ-REQUEST-NEXT-RECORD.
027200
027300    READ MOBILE-NUMBER-REQUEST-FILE
027400        AT END MOVE "Y" TO W-END-OF-REQUEST-FILE.
027500*----------------------------------------------------------------
027600*    HANDLE-ONE-MOBILE-REQUEST - CALLED ONCE PER REQUEST RECORD.
027700*    A REQUEST FOR A USER-ID NOT ON THE MASTER IS COUNTED AS
027800*    NOT-FOUND RATHER THAN LEFT TO ABEND ON A BAD SUBSCRIPT - SEE
027900*    THE 99-058 CHANGE LOG ENTRY.  OTHERWISE THE CANDIDATE NUMBER
028000*    IS HANDED TO THE SHARED CHECK-MOBILE-NUMBER ROUTINE; A
028100*    NUMBER THAT PASSES IS MOVED STRAIGHT INTO THE USER'S TABLE
028200*    ROW AT WT-USER-IX (LEFT POINTING AT THE MATCHING ROW BY
028300*    LOOK-FOR-USER-RECORD), A NUMBER THAT FAILS LEAVES THE
028400*    USER'S EXISTING MOBILE NUMBER ON FILE UNTOUCHED.
028500
028600HANDLE-ONE-MOBILE-REQUEST.
028700
028800    MOVE MNR-USER-ID TO ORD-SEARCH-USER-ID.
028900    PERFORM LOOK-FOR-USER-RECORD.
029000
029100    IF NOT FOUND-USER-RECORD
029200       ADD 1 TO WS-USER-NOT-FOUND-COUNT
029300    ELSE
029400       MOVE MNR-CANDIDATE-NUMBER TO MN-CANDIDATE-NUMBER
029500       PERFORM CHECK-MOBILE-NUMBER
029600       IF MN-NUMBER-IS-VALID
029700          MOVE MNR-CANDIDATE-NUMBER
029800                        TO WT-USER-MOBILE-NUMBER (WT-USER-IX)
029900          ADD 1 TO WS-NUMBERS-ACCEPTED-COUNT
030000       ELSE
030100          ADD 1 TO WS-NUMBERS-REJECTED-COUNT.
030200
030300    PERFORM READ-REQUEST-NEXT-RECORD.
030400*----------------------------------------------------------------
030500*    REWRITE-USER-MASTER - THE FINAL PASS.  USER-FILE IS
030600*    REOPENED FOR OUTPUT (NOT EXTEND) SINCE THE WHOLE FILE IS
030700*    BEING REPLACED FROM THE IN-MEMORY TABLE - EVERY ROW GOES
030800*    BACK OUT, ACCEPTED OR NOT, SINCE THIS PROGRAM NEVER REMOVES
030900*    A USER FROM THE MASTER.
031000
031100REWRITE-USER-MASTER.
031200
031300    MOVE ZERO TO WT-USER-IX.
031400    OPEN OUTPUT USER-FILE.
031500
031600    PERFORM WRITE-ONE-USER-ROW
031700        UNTIL WT-USER-IX NOT LESS THAN WT-USER-COUNT.
031800
031900    CLOSE USER-FILE.
032000REWRITE-USER-MASTER-EXIT.
032100    EXIT.
032200
032300*    WRITE-ONE-USER-ROW - WRITES THE CURRENT TABLE ROW BACK OUT
032400*    IN FULL, INCLUDING WHATEVER MOBILE NUMBER HANDLE-ONE-
032500*    MOBILE-REQUEST ABOVE LEFT IN THE ROW - EITHER THE ACCEPTED
032600*    CANDIDATE NUMBER OR THE USER'S ORIGINAL NUMBER IF THE
032700*    REQUEST WAS REJECTED OR NO REQUEST CAME IN FOR THIS USER.
032800WRITE-ONE-USER-ROW.
032900
033000    ADD 1 TO WT-USER-IX.
033100
033200    MOVE WT-USER-ID (WT-USER-IX)      TO USR-USER-ID.
033300    MOVE WT-USER-NAME (WT-USER-IX)    TO USR-NAME.
033400    MOVE WT-USER-MOBILE-NUMBER
033500                        (WT-USER-IX)  TO USR-MOBILE-NUMBER.
033600    MOVE WT-USER-EMAIL (WT-USER-IX)   TO USR-EMAIL.
033700    MOVE WT-USER-PASSWORD (WT-USER-IX) TO USR-PASSWORD.
033800    WRITE USER-RECORD.
033900*----------------------------------------------------------------
034000*    PRINT-RUN-SUMMARY - STAMPS TODAY'S DATE INTO THE SUMMARY
034100*    BANNER AND DISPLAYS THE THREE COUNTERS ACCUMULATED OVER THE
034200*    REQUEST PASS SO OPS HAS A ONE-SCREEN RECAP OF THE NIGHT'S
034300*    MOBILE NUMBER MAINTENANCE.
034400
034500PRINT-RUN-SUMMARY.
034600
034700    ACCEPT WS-RUN-DATE FROM DATE.
034800    MOVE WS-RD-MM TO S-RUN-DATE (1:2).
034900    MOVE WS-RD-DD TO S-RUN-DATE (4:2).
035000    MOVE "20"     TO S-RUN-DATE (7:2).
035100    MOVE WS-RD-YY TO S-RUN-DATE (9:2).
035200
035300    DISPLAY WS-SUMMARY-LINE.
035400    DISPLAY "NUMBERS ACCEPTED. . . : " WS-NUMBERS-ACCEPTED-COUNT.
035500    DISPLAY "NUMBERS REJECTED. . . : " WS-NUMBERS-REJECTED-COUNT.
035600    DISPLAY "USER-ID NOT FOUND . . : " WS-USER-NOT-FOUND-COUNT.
035700*----------------------------------------------------------------
035800*    END OF mobile-check'S OWN LOGIC.  THE TWO COPYBOOKS BELOW
035900*    SUPPLY THE PARAGRAPHS THIS PROGRAM CALLS BY NAME ABOVE -
036000*    LOOK-FOR-USER-RECORD (SHARED BY EVERY PROGRAM THAT LOOKS UP
036100*    A USER-ID AGAINST THE IN-MEMORY USER TABLE) AND CHECK-
036200*    MOBILE-NUMBER (THE COUNTRY-CODE/LENGTH EDIT SHARED BY EVERY
036300*    PROGRAM THAT ACCEPTS A MOBILE NUMBER FROM A CUSTOMER).
036400*    NEITHER COPYBOOK IS SPECIFIC TO THIS PROGRAM, SO A FIX TO
036500*    EITHER ONE AUTOMATICALLY REACHES EVERY CALLER THE NEXT TIME
036600*    ITS PROGRAMS ARE RECOMPILED.
036700
036800        COPY "PLLKUSER.CBL".
036900        COPY "PLMOBNO.CBL".

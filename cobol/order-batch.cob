000100*----------------------------------------------------------------
000200*    ORDER-BATCH
000300*----------------------------------------------------------------
000400*    Runs the daily order cycle: applies every ORDER-REQUEST and
000500*    every CANCEL-REQUEST against the PRODUCT/ORDER/ADDRESS
000600*    masters, then prints the control-break summary that Ops
000700*    files with the night's run package.
000800*----------------------------------------------------------------
000900*    A WORD ON WHY THIS PROGRAM DEFERS ITS MASTER-FILE WRITES:
001000*    ORDER-FILE and ADDRESS-FILE are opened EXTEND and simply
001100*    grow, one record per placed order, as the request file is
001200*    read - that part is straightforward.  PRODUCT-FILE and the
001300*    STATUS-ID byte on ORDER-FILE are different: a stock count
001400*    and a cancelled flag are both things that can be touched
001500*    MORE THAN ONCE in a single day's run (a product ordered by
001600*    six different customers, an order placed and cancelled in
001700*    the same batch), and this shop's PRODUCT-FILE/ORDER-FILE
001800*    are not indexed for random REWRITE by key.  Rather than
001900*    open them I-O and hunt for the one row to rewrite on every
002000*    single order or cancel, this program keeps a running NET
002100*    change per product (WT-PRODUCT-DELTA-TABLE) and a list of
002200*    order-ids to flip to CANCELLED (WT-CANCEL-TABLE) while it
002300*    works through the two request files, and only walks
002400*    PRODUCT-FILE and ORDER-FILE ONE TIME EACH, at the very end
002500*    of the run, to post everything that accumulated.  See
002600*    APPLY-PRODUCT-STOCK-DELTAS and APPLY-ORDER-STATUS-FLIPS.
002700*----------------------------------------------------------------
002800IDENTIFICATION DIVISION.
002900PROGRAM-ID.    order-batch.
003000AUTHOR.        L. FORTUNATO.
003100INSTALLATION.  CATALOGUE DIVISION - DATA PROCESSING.
003200DATE-WRITTEN.  06/09/97.
003300DATE-COMPILED.
003400SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003500*----------------------------------------------------------------
003600*    CHANGE LOG
003700*----------------------------------------------------------------
003800*    97-121  06/09/97  L.FORTUNATO ORIGINAL PROGRAM - REPLACES THE
003900*                                  OLD MANUAL ORDER LOG SHEETS
004000*    97-133  06/20/97  L.FORTUNATO ADDED CANCEL-REQUEST PASS AND
004100*                                  STOCK RESTORE
004200*    97-158  09/11/97  L.FORTUNATO CONTROL-BREAK REPORT NOW SPLITS
004300*                                  PLACED VS CANCELLED SUBTOTALS
004400*    98-062  02/18/98  R.HARJU     ORDER-QUANTITY NO LONGER
004500*                                  FLOORED AT ZERO ON PLACEMENT -
004600*                                  OVER-ORDER IS OPS' PROBLEM
004700*    98-141  05/05/98  L.FORTUNATO ADDRESS INSERT AND ORDER
004800*                                  INSERT ARE NOW ONE UNIT OF WORK
004900*                                  - A BAD REQUEST NO LONGER
005000*                                  LEAVES AN ORPHAN ADDRESS ROW
005100*    98-405  12/29/98  R.HARJU     Y2K REVIEW - DATE-WRITTEN ABOVE
005200*                                  IS A COMMENT, NOT A DATA FIELD,
005300*                                  NO PROGRAM CHANGE REQUIRED
005400*    99-018  01/14/99  L.FORTUNATO ROLLED WS-RUN-DATE OVER TO A
005500*                                  4-DIGIT CENTURY ON THE REPORT
005600*                                  HEADING (SEE WS-RUN-DATE-BRK)
005700*    00-004  01/07/00  L.FORTUNATO CONFIRMED CORRECT CENTURY ON
005800*                                  FIRST BUSINESS DAY OF Y2K, NO
005900*                                  FURTHER CHANGE
006000*    02-055  07/30/02  L.FORTUNATO PAYMENT-MODE-ID NOW VALIDATED
006100*                                  AGAINST CDTABLES.CBL INSTEAD OF
006200*                                  A LOCAL 88-LEVEL
006300*    03-019  02/11/03  L.FORTUNATO RENAMED THE WORK/SORT/PRINTER
006400*                                  DDNAMES TO MATCH SHOP STANDARD
006500*                                  - OPS FLAGGED THE OLD MIXED
006600*                                  CASE NAMES DURING THE JCL AUDIT
006700*    03-041  04/02/03  L.FORTUNATO ORDER-FILE SELECT/FD NOW COME
006800*                                  FROM SLORDER.CBL/FDORDER.CBL
006900*                                  LIKE EVERY OTHER MASTER IN THIS
007000*                                  PROGRAM, INSTEAD OF BEING CODED
007100*                                  INLINE A SECOND TIME
007200*    04-211  06/09/04  R.HARJU     ANNUAL FILE AUDIT - CONFIRMED
007300*                                  WT-PRODUCT-DELTA-TABLE/
007400*                                  WT-CANCEL-TABLE STILL SIZED
007500*                                  AHEAD OF DAILY PEAK VOLUME
007600*    06-057  03/14/06  L.FORTUNATO ADDED THE UNIT-OF-WORK NOTE
007700*                                  ABOVE AFTER A NEW HIRE ASKED
007800*                                  WHY STOCK IS NOT REWRITTEN
007900*                                  INLINE DURING ORDER PLACEMENT
008000*    07-033  08/22/07  R.HARJU     CONFIRMED WT-CANCEL-TABLE SCAN
008100*                                  IN APPLY-ORDER-STATUS-FLIPS IS
008200*                                  STILL CHEAP ENOUGH AT CURRENT
008300*                                  CANCEL VOLUME - NO CHANGE MADE
008400*    09-014  02/02/09  L.FORTUNATO CORRECTED A COMMENT ABOVE THAT
008500*                                  STILL REFERRED TO THE OLD
008600*                                  MIXED-CASE WORK/SORT DDNAMES
008700*                                  RETIRED BY 03-019
008800*    11-027  05/17/11  R.HARJU     RAN A TEST BATCH WITH BOTH
008900*                                  REQUEST FILES EMPTY AFTER OPS
009000*                                  ASKED WHAT HAPPENS ON A QUIET
009100*                                  NIGHT - REPORT PRINTS CLEANLY,
009200*                                  NO CHANGE REQUIRED
009300*    13-009  01/29/13  L.FORTUNATO NOTED FOR THE FILE THAT
009400*                                  ORQ-ADDRESS-PIN AND THE OTHER
009500*                                  ADDRESS FIELDS ARE NEVER
009600*                                  VALIDATED AGAINST A POSTAL
009700*                                  LOOKUP TABLE - PRESENCE ONLY
009800*    15-046  09/11/15  R.HARJU     WALKED THE DEFERRED-APPLY
009900*                                  PARAGRAPHS WITH A NEW HIRE AS
010000*                                  A TRAINING EXAMPLE - NO CODE
010100*                                  CHANGED, ADDED A FEW MORE
010200*                                  COMMENTS WHERE HE HAD
010300*                                  QUESTIONS
010400*----------------------------------------------------------------
010500ENVIRONMENT DIVISION.
010600CONFIGURATION SECTION.
010700SPECIAL-NAMES.
010800*    UPSI-0 lets Ops rerun just the cancel step by itself if a
010900*    cancel-request file has to be resubmitted after the order
011000*    step already ran clean - see PROCESS-CANCEL-REQUESTS.
011100*    C01 is this shop's standard channel-1 top-of-form skip for
011200*    ORBTCHPR, used by PRINT-HEADINGS/PRINT-THE-REPORT.
011300    C01 IS TOP-OF-FORM
011400*    NUMERIC-SIGN-CLASS is declared here per shop standard but
011500*    is not tested anywhere in this program's edits.
011600    CLASS NUMERIC-SIGN-CLASS IS "+", "-"
011700    UPSI-0 ON STATUS IS RERUN-FROM-CANCEL-STEP
011800    UPSI-0 OFF STATUS IS NORMAL-DAILY-CYCLE.
011900
012000INPUT-OUTPUT SECTION.
012100    FILE-CONTROL.
012200
012300*    The four masters this program touches - PRODUCT, USER,
012400*    ORDER and ADDRESS - all come from the shop's shared SELECT
012500*    copybooks so a DASD move only has to be made in one place.
012600        COPY "SLPRODCT.CBL".
012700        COPY "SLUSER.CBL".
012800        COPY "SLORDER.CBL".
012900        COPY "SLADDR.CBL".
013000
013100*    ORDER-REQUEST-FILE holds the day's new-order submissions,
013200*    one flat line-sequential record per order a customer placed
013300*    through the front end since the last run.
013400        SELECT ORDER-REQUEST-FILE
013500               ASSIGN TO "ORDRREQ"
013600               ORGANIZATION IS LINE SEQUENTIAL.
013700
013800*    CANCEL-REQUEST-FILE holds order cancellations submitted
013900*    since the last run - processed as its OWN pass, after every
014000*    order request has been read, never interleaved with it.
014100        SELECT CANCEL-REQUEST-FILE
014200               ASSIGN TO "CANCLREQ"
014300               ORGANIZATION IS LINE SEQUENTIAL.
014400
014500*    WORK-FILE is a throwaway transaction log this program
014600*    writes as it goes (one row per order placed or cancelled)
014700*    purely so the report below can be produced from a SORT
014800*    instead of two separate report passes.
014900        SELECT WORK-FILE
015000               ASSIGN TO "WORKFILE"
015100               ORGANIZATION IS SEQUENTIAL.
015200
015300*    SORTED-FILE is WORK-FILE after the SORT step has put every
015400*    PLACED row ahead of every CANCELLED row for the report.
015500        SELECT SORTED-FILE
015600               ASSIGN TO "SORTDFIL"
015700               ORGANIZATION IS SEQUENTIAL.
015800
015900*    No ORGANIZATION clause needed on the SORT work file itself -
016000*    the SORT verb manages SORT-FILE's storage on its own.
016100        SELECT SORT-FILE
016200               ASSIGN TO "SORTFILE".
016300
016400*    ORBTCHPR is the run-summary report Ops pulls off the
016500*    printer queue each morning with the rest of the batch
016600*    package.
016700        SELECT PRINTER-FILE
016800               ASSIGN TO "ORBTCHPR"
016900               ORGANIZATION IS LINE SEQUENTIAL.
017000
017100DATA DIVISION.
017200FILE SECTION.
017300
017400*    Shared FD copybooks for the four masters - see the SELECT
017500*    copybooks above for the matching ASSIGN clauses.
017600        COPY "FDPRODCT.CBL".
017700        COPY "FDUSER.CBL".
017800        COPY "FDORDER.CBL".
017900        COPY "FDADDR.CBL".
018000
018100*    One incoming order request as the storefront hands it to
018200*    Ops - user, product, quantity, a full ship-to address and a
018300*    payment-mode code, all in one flat line.
018400        FD  ORDER-REQUEST-FILE
018500            LABEL RECORDS ARE OMITTED.
018600        01  ORDER-REQUEST-RECORD.
018700*    Who is ordering, what, and how many - the three fields
018800*    VALIDATE-ORDER-REQUEST edits before it ever looks at the
018900*    address block below.
019000            05  ORQ-USER-ID                 PIC S9(9).
019100            05  ORQ-PRODUCT-ID              PIC S9(9).
019200            05  ORQ-QUANTITY                PIC S9(7).
019300*    Ship-to address, carried on the request itself rather than
019400*    looked up from a saved address, since a customer may ship
019500*    an order somewhere other than their address on file.
019600            05  ORQ-ADDRESS-DOOR            PIC X(10).
019700            05  ORQ-ADDRESS-STREET          PIC X(40).
019800            05  ORQ-ADDRESS-CITY            PIC X(30).
019900            05  ORQ-ADDRESS-STATE           PIC X(30).
020000            05  ORQ-ADDRESS-COUNTRY         PIC X(30).
020100            05  ORQ-ADDRESS-PIN             PIC S9(9).
020200*    Edited in VALIDATE-ORDER-REQUEST against CDTABLES.CBL - see
020300*    the 02-055 change-log entry above.
020400            05  ORQ-PAYMENT-MODE-ID         PIC 9(01).
020500            05  FILLER                      PIC X(09).
020600
020700*    One incoming cancel request - just enough to identify the
020800*    order and how much stock has to be restored to the product.
020900        FD  CANCEL-REQUEST-FILE
021000            LABEL RECORDS ARE OMITTED.
021100        01  CANCEL-REQUEST-RECORD.
021200*    The order being cancelled - CNQ-USER-ID and CNQ-PRODUCT-ID
021300*    are carried on the request rather than looked up from
021400*    ORDER-FILE, since this program never opens ORDER-FILE for
021500*    input during the cancel pass (see VALIDATE-CANCEL-REQUEST).
021600            05  CNQ-ORDER-ID                PIC 9(09).
021700            05  CNQ-USER-ID                 PIC S9(9).
021800            05  CNQ-PRODUCT-ID              PIC S9(9).
021900*    How much stock the cancel restores to WT-PRODUCT-DELTA.
022000            05  CNQ-QUANTITY                PIC S9(7).
022100            05  FILLER                      PIC X(10).
022200
022300*    One transaction row - either a PLACED order or a CANCELLED
022400*    order - written as the two request passes run, and later
022500*    fed through SORT to build the report.
022600        FD  WORK-FILE
022700            LABEL RECORDS ARE STANDARD.
022800        01  WORK-RECORD.
022900*    "PLACED   " or "CANCELLED" - nine characters so both
023000*    values line up without a REDEFINES, and the value SORT
023100*    groups on below.
023200            05  WORK-TRANS-TYPE             PIC X(09).
023300            05  WORK-ORDER-ID               PIC 9(09).
023400            05  WORK-USER-ID                PIC S9(9).
023500            05  WORK-PRODUCT-ID             PIC S9(9).
023600            05  WORK-QUANTITY               PIC S9(7).
023700*    Dollar extension for a PLACED row, zero for a CANCELLED
023800*    row - see WRITE-ORDER-UNIT-OF-WORK and
023900*    CANCEL-ORDER-UNIT-OF-WORK.
024000            05  WORK-TOTAL-AMOUNT           PIC S9(9)V9(2).
024100            05  FILLER                      PIC X(05).
024200
024300*    Same layout as WORK-RECORD, under the SRT- prefix, so the
024400*    report paragraphs can tell "the record just off the sort"
024500*    apart from "the record just written to the log" even though
024600*    they share the same shape.
024700        FD  SORTED-FILE
024800            LABEL RECORDS ARE STANDARD.
024900        01  SORTED-RECORD.
025000*    Field-for-field the same as WORK-RECORD - see the FD
025100*    comment above for what each field carries.
025200            05  SRT-TRANS-TYPE              PIC X(09).
025300            05  SRT-ORDER-ID                PIC 9(09).
025400            05  SRT-USER-ID                 PIC S9(9).
025500            05  SRT-PRODUCT-ID              PIC S9(9).
025600            05  SRT-QUANTITY                PIC S9(7).
025700            05  SRT-TOTAL-AMOUNT            PIC S9(9)V9(2).
025800            05  FILLER                      PIC X(05).
025900
026000*    SD for the SORT verb itself - ascending on TRANS-TYPE puts
026100*    every "CANCELLED" row ahead of every "PLACED" row
026200*    alphabetically, which is exactly the grouping the
026300*    control-break report wants.
026400        SD  SORT-FILE.
026500        01  SORT-RECORD.
026600*    Field-for-field the same as WORK-RECORD again - the SORT
026700*    verb needs its own SD/01 pair, it cannot reuse the FD.
026800            05  SORT-TRANS-TYPE             PIC X(09).
026900            05  SORT-ORDER-ID               PIC 9(09).
027000            05  SORT-USER-ID                PIC S9(9).
027100            05  SORT-PRODUCT-ID             PIC S9(9).
027200            05  SORT-QUANTITY               PIC S9(7).
027300            05  SORT-TOTAL-AMOUNT           PIC S9(9)V9(2).
027400            05  FILLER                      PIC X(05).
027500
027600*    Plain 80-column print line - headings, detail lines and
027700*    the two control-break subtotal lines are all built in
027800*    WORKING-STORAGE and MOVEd here before the WRITE.  No
027900*    OCCURS, no REDEFINES - the record shape changes every WRITE
028000*    depending on which report line is being printed at the time.
028100        FD  PRINTER-FILE
028200            LABEL RECORDS ARE OMITTED.
028300        01  PRINTER-RECORD                  PIC X(80).
028400
028500WORKING-STORAGE SECTION.
028600
028700*    Shared work-area and lookup copybooks - wsprod.cbl and
028800*    wsuser.cbl hold the in-memory PRODUCT/USER tables this
028900*    program builds at start-up, WSPKEY.CBL the search-key
029000*    fields, CDTABLES.CBL the shop-wide code tables (payment
029100*    mode among them - see VALIDATE-ORDER-REQUEST).
029200*    wsprod.cbl supplies WT-PRODUCT-COUNT/WT-PRODUCT-ID/
029300*    WT-CATEGORY-ID/WT-BRAND-NAME/WT-PRICE/WT-QUANTITY, all
029400*    OCCURS tables this program searches by product-id.
029500        COPY "wsprod.cbl".
029600*    wsuser.cbl supplies WT-USER-COUNT/WT-USER-ID - just enough
029700*    to confirm an order request's user-id is a real customer.
029800        COPY "wsuser.cbl".
029900*    WSPKEY.CBL supplies PRC-SEARCH-PRODUCT-ID, the key
030000*    PLLKPROD.CBL scans WT-PRODUCT-ID against.
030100        COPY "WSPKEY.CBL".
030200*    CDTABLES.CBL supplies CD-PAYMENT-MODE-ID and the
030300*    CD-PAYMENT-IS-VALID condition tested in
030400*    VALIDATE-ORDER-REQUEST.
030500        COPY "CDTABLES.CBL".
030600
030700*    Report layout - title/heading/detail/control-break lines,
030800*    built up in WORKING-STORAGE and MOVEd to PRINTER-RECORD one
030900*    at a time.
031000*    Centred report title with the run date at the right - built
031100*    once per run in PRINT-THE-REPORT and written ahead of PAGE.
031200        01  TITLE-LINE.
031300            05  FILLER              PIC X(24) VALUE SPACES.
031400            05  FILLER              PIC X(24) VALUE
031500                "ORDER-BATCH RUN SUMMARY".
031600            05  FILLER              PIC X(21) VALUE SPACES.
031700            05  FILLER              PIC X(06) VALUE "DATE: ".
031800            05  T-RUN-DATE          PIC 99/99/9999.
031900            05  FILLER              PIC X(01) VALUE SPACES.
032000
032100*    Column captions, printed by PRINT-HEADINGS at the top of
032200*    every page - the spacing here has to match DETAIL-LINE and
032300*    CONTROL-BREAK-LINE below column for column.
032400        01  HEADING-1.
032500            05  FILLER              PIC X(09) VALUE "TRANS-TYP".
032600            05  FILLER              PIC X(01) VALUE SPACES.
032700            05  FILLER              PIC X(09) VALUE "ORDER-ID".
032800            05  FILLER              PIC X(01) VALUE SPACES.
032900            05  FILLER              PIC X(09) VALUE "USER-ID".
033000            05  FILLER              PIC X(01) VALUE SPACES.
033100            05  FILLER              PIC X(09) VALUE "PRODUCT-ID".
033200            05  FILLER              PIC X(01) VALUE SPACES.
033300            05  FILLER              PIC X(07) VALUE "QTY".
033400            05  FILLER              PIC X(01) VALUE SPACES.
033500            05  FILLER              PIC X(12) VALUE "AMOUNT".
033600            05  FILLER              PIC X(20) VALUE SPACES.
033700
033800*    Underline row printed directly below HEADING-1 - plain
033900*    equals-sign fill, same column widths as HEADING-1 above it.
034000        01  HEADING-2.
034100            05  FILLER              PIC X(09) VALUE "=========".
034200            05  FILLER              PIC X(01) VALUE SPACES.
034300            05  FILLER              PIC X(09) VALUE "=========".
034400            05  FILLER              PIC X(01) VALUE SPACES.
034500            05  FILLER              PIC X(09) VALUE "=========".
034600            05  FILLER              PIC X(01) VALUE SPACES.
034700            05  FILLER              PIC X(09) VALUE "=========".
034800            05  FILLER              PIC X(01) VALUE SPACES.
034900            05  FILLER              PIC X(07) VALUE "======".
035000            05  FILLER              PIC X(01) VALUE SPACES.
035100            05  FILLER              PIC X(12) VALUE "===========".
035200            05  FILLER              PIC X(20) VALUE SPACES.
035300
035400*    One printed order or cancel line - order-id, user-id,
035500*    product-id, quantity and amount, zero-suppressed.
035600        01  DETAIL-LINE.
035700            05  D-TRANS-TYPE        PIC X(09).
035800            05  FILLER              PIC X(01) VALUE SPACES.
035900            05  D-ORDER-ID          PIC Z(8)9.
036000            05  FILLER              PIC X(01) VALUE SPACES.
036100            05  D-USER-ID           PIC Z(8)9.
036200            05  FILLER              PIC X(01) VALUE SPACES.
036300            05  D-PRODUCT-ID        PIC Z(8)9.
036400            05  FILLER              PIC X(01) VALUE SPACES.
036500            05  D-QUANTITY          PIC Z(6)9.
036600            05  FILLER              PIC X(01) VALUE SPACES.
036700*    Trailing minus prints for a debit amount only - PLACED
036800*    rows are always positive, CANCELLED rows always print zero
036900*    since a cancel line does not carry a dollar figure.
037000            05  D-TOTAL-AMOUNT      PIC ZZZZ,ZZ9.99-.
037100            05  FILLER              PIC X(20) VALUE SPACES.
037200
037300*    Shared by the per-trans-type subtotal line (PLACED total,
037400*    CANCELLED total) and the two grand-total lines at the
037500*    bottom of the report.
037600        01  CONTROL-BREAK-LINE.
037700            05  CB-DESCRIPTION      PIC X(20).
037800            05  CB-QUANTITY         PIC Z(6)9.
037900            05  FILLER              PIC X(02) VALUE SPACES.
038000            05  CB-AMOUNT           PIC ZZZZ,ZZ9.99-.
038100            05  FILLER              PIC X(36) VALUE SPACES.
038200
038300*    End-of-file / found / valid switches - one byte apiece,
038400*    tested through the matching 88-level condition-name.
038500*    W-END-OF-FILE is reused across every single-file read loop
038600*    in this program (product load, user load, order-id scan,
038700*    address-id scan, order requests, cancel requests, and both
038800*    deferred-apply passes) - it is always reset to "N" at the
038900*    top of whichever paragraph is about to use it.
039000        01  W-END-OF-FILE                   PIC X.
039100            88  END-OF-FILE                 VALUE "Y".
039200
039300*    Kept separate from W-END-OF-FILE because the report pass
039400*    (PRINT-THE-REPORT) runs concurrently with paragraphs that
039500*    still reference W-END-OF-FILE's last-set value from the
039600*    cancel-request pass just before it.
039700        01  W-END-OF-SORTED-FILE            PIC X.
039800            88  END-OF-SORTED-FILE          VALUE "Y".
039900
040000        01  W-FOUND-PRODUCT-RECORD          PIC X.
040100            88  FOUND-PRODUCT-RECORD        VALUE "Y".
040200
040300*    Carried from an earlier release of the product-lookup
040400*    logic; still declared because PLLKPROD.CBL sets it, but no
040500*    paragraph in this program tests it any more.
040600        01  W-DUPLICATE-PRODUCT             PIC X.
040700            88  DUPLICATE-PRODUCT           VALUE "Y".
040800
040900        01  W-FOUND-USER-RECORD             PIC X.
041000            88  FOUND-USER-RECORD           VALUE "Y".
041100
041200        01  W-VALID-ORDER-REQUEST           PIC X.
041300            88  VALID-ORDER-REQUEST         VALUE "Y".
041400
041500        01  W-VALID-CANCEL-REQUEST          PIC X.
041600            88  VALID-CANCEL-REQUEST        VALUE "Y".
041700
041800*    Page-full switch for the report - 30 detail/subtotal lines
041900*    to a page, matching the shop's standard print form.
042000        01  W-PRINTED-LINES                 PIC 99.
042100            88  PAGE-FULL                   VALUE 30 THRU 99.
042200
042300*    File-status bytes for ORDER-FILE/ADDRESS-FILE - checked
042400*    only during debugging, not tested by any paragraph below.
042500        01  WS-ORDER-FILE-STATUS            PIC XX.
042600        01  WS-ADDRESS-FILE-STATUS          PIC XX.
042700
042800*    Search key handed to LOOK-FOR-USER-RECORD (PLLKUSER.CBL)
042900*    ahead of ORD- so a maintainer scanning WORKING-STORAGE
043000*    finds it grouped with the order-request edit fields that
043100*    load it, not off with the USER-FILE table copybook.
043200        01  ORD-SEARCH-USER-ID              PIC S9(9).
043300
043400*    Today's date for the report heading, YYMMDD from ACCEPT,
043500*    split out by the REDEFINES below so the two-digit year can
043600*    be rolled into a four-digit century on T-RUN-DATE.
043700        01  WS-RUN-DATE                     PIC 9(06).
043800        01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
043900            05  WS-RD-YY                    PIC 99.
044000            05  WS-RD-MM                    PIC 99.
044100            05  WS-RD-DD                    PIC 99.
044200
044300*    Running subtotal for the trans-type currently being printed
044400*    (see PRINT-ALL-BY-TRANS-TYPE) - zeroed at the top of each
044500*    group, accumulated across PRINT-ONE-DETAIL-LINE, and also
044600*    reused as the per-order amount inside WRITE-ORDER-UNIT-OF-
044700*    WORK before the report is ever built.
044800        01  WS-CURRENT-AMOUNT-TOTAL         PIC S9(9)V9(2).
044900
045000*    Net quantity change for each product this run - built up
045100*    as orders are placed (subtracted) and cancelled (added
045200*    back) and posted to PRODUCT-FILE in one pass at the end by
045300*    APPLY-PRODUCT-STOCK-DELTAS.  Indexed the same way as the
045400*    WT-PRODUCT table in wsprod.cbl, position for position.
045500        01  WT-PRODUCT-DELTA-TABLE.
045600            05  WT-PRODUCT-DELTA OCCURS 2000 TIMES
045700                                        PIC S9(7) COMP.
045800
045900*    Order-ids to flip to CANCELLED status - filled in as
046000*    CANCEL-ORDER-UNIT-OF-WORK runs, posted to ORDER-FILE in one
046100*    pass at the end by APPLY-ORDER-STATUS-FLIPS.  2000 entries
046200*    covers the busiest cancel volume this shop has ever seen in
046300*    a single overnight run with plenty of headroom.
046400        01  WT-CANCEL-TABLE.
046500            05  WT-CANCEL-ORDER-ID OCCURS 2000 TIMES
046600                                        PIC 9(09).
046700
046800*    Table subscripts and run counters - all COMP per shop
046900*    standard for anything used only as a count or an index.
047000*    WT-PRODUCT-IX/WT-USER-IX hold the position of the last
047100*    record found by PLLKPROD.CBL/PLLKUSER.CBL, and are reused
047200*    later by APPLY-PRODUCT-STOCK-DELTAS as a plain walking
047300*    subscript rather than a search result.
047400        77  WT-PRODUCT-IX                   PIC S9(5)  COMP.
047500        77  WT-USER-IX                      PIC S9(5)  COMP.
047600*    WT-CANCEL-IX/WT-CANCEL-MATCH-IX are local to the linear
047700*    scan in CHECK-ONE-ORDER-FOR-CANCEL/SCAN-ONE-CANCEL-ID and
047800*    are reset at the top of every ORDER-FILE row examined.
047900        77  WT-CANCEL-IX                    PIC S9(5)  COMP.
048000        77  WT-CANCEL-COUNT                 PIC S9(5)  COMP.
048100        77  WT-CANCEL-MATCH-IX              PIC S9(5)  COMP.
048200*    Highest order-id / address-id on file as of start of run -
048300*    read once by GET-MAX-ORDER-ID / GET-MAX-ADDRESS-ID, then
048400*    incremented in WORKING-STORAGE for every order placed so
048500*    neither master has to be reread to assign the next id.
048600        77  WS-MAX-ORDER-ID                 PIC 9(09)  COMP.
048700        77  WS-MAX-ADDRESS-ID               PIC 9(09)  COMP.
048800*    Run counters printed on PRINT-FINAL-TOTALS - accumulated
048900*    across the whole order and cancel passes, not reset
049000*    per-page or per-trans-type group.
049100        77  WS-ORDERS-PLACED-COUNT          PIC S9(7)  COMP.
049200        77  WS-ORDERS-CANCELLED-COUNT       PIC S9(7)  COMP.
049300        77  WS-QUANTITY-RESTORED-TOTAL      PIC S9(9)  COMP.
049400*    Not COMP - printed straight through CB-AMOUNT's edited
049500*    picture, same convention this shop uses for every dollar
049600*    total that ends up on a report.
049700        77  WS-AMOUNT-BILLED-TOTAL          PIC S9(9)V9(2).
049800*    The REDEFINES gives an unsigned-decimal-point view of the
049900*    same accumulator for the rare debug session where someone
050000*    needs to eyeball the raw digit string in a dump rather than
050100*    the V-aligned amount - it is not read by any paragraph in
050200*    normal running.
050300        77  WS-AMOUNT-BILLED-TOTAL-X REDEFINES
050400                 WS-AMOUNT-BILLED-TOTAL      PIC S9(11).
050500
050600*----------------------------------------------------------------
050700*    MAINLINE
050800*----------------------------------------------------------------
050900*    Overall shape of a run: load the PRODUCT and USER masters
051000*    into memory, find the current high-water order-id and
051100*    address-id, apply every order request, apply every cancel
051200*    request, SORT the transaction log and print the summary,
051300*    then post the accumulated product-stock and order-status
051400*    changes back to the masters in the two deferred-apply
051500*    passes described in the header note above.
051600*----------------------------------------------------------------
051700PROCEDURE DIVISION.
051800
051900*    Every run-total counter this program prints or feeds into
052000*    the two deferred-apply passes starts at zero here, before a
052100*    single request file is even opened.
052200    MOVE ZERO TO WS-ORDERS-PLACED-COUNT
052300                 WS-ORDERS-CANCELLED-COUNT
052400                 WS-QUANTITY-RESTORED-TOTAL
052500                 WS-AMOUNT-BILLED-TOTAL
052600                 WT-CANCEL-COUNT
052700                 WS-MAX-ORDER-ID
052800                 WS-MAX-ADDRESS-ID.
052900
053000*    Four setup passes, each opening and closing its own master
053100*    on its own, before the request files are ever touched -
053200*    PRODUCT/USER tables in memory, and the two high-water ids
053300*    this run will need to hand out.
053400    PERFORM LOAD-PRODUCT-TABLE THRU LOAD-PRODUCT-TABLE-EXIT.
053500    PERFORM LOAD-USER-TABLE THRU LOAD-USER-TABLE-EXIT.
053600    PERFORM GET-MAX-ORDER-ID THRU GET-MAX-ORDER-ID-EXIT.
053700    PERFORM GET-MAX-ADDRESS-ID THRU GET-MAX-ADDRESS-ID-EXIT.
053800
053900*    ORDER-FILE/ADDRESS-FILE are opened EXTEND here for the
054000*    order-placement pass only - the two deferred-apply passes
054100*    near the bottom of this program reopen them I-O later, once
054200*    the request files have been fully consumed.
054300    OPEN OUTPUT WORK-FILE.
054400    OPEN INPUT  ORDER-REQUEST-FILE.
054500    OPEN INPUT  CANCEL-REQUEST-FILE.
054600    OPEN EXTEND ORDER-FILE.
054700    OPEN EXTEND ADDRESS-FILE.
054800
054900*    Order requests always run to completion before the first
055000*    cancel request is even read - see the PROCESS-CANCEL-
055100*    REQUESTS header comment below for why that ordering is
055200*    safe for a same-night order-then-cancel pair.
055300    PERFORM PROCESS-ORDER-REQUESTS
055400       THRU PROCESS-ORDER-REQUESTS-EXIT.
055500    PERFORM PROCESS-CANCEL-REQUESTS
055600       THRU PROCESS-CANCEL-REQUESTS-EXIT.
055700
055800    CLOSE WORK-FILE.
055900    CLOSE ORDER-REQUEST-FILE.
056000    CLOSE CANCEL-REQUEST-FILE.
056100    CLOSE ORDER-FILE.
056200    CLOSE ADDRESS-FILE.
056300
056400*    Ascending on TRANS-TYPE groups every CANCELLED row ahead of
056500*    every PLACED row for the control-break report below - see
056600*    the SD SORT-FILE comment in the FILE SECTION.
056700    SORT SORT-FILE
056800        ON ASCENDING KEY SORT-TRANS-TYPE
056900        USING WORK-FILE
057000        GIVING SORTED-FILE.
057100
057200    PERFORM PRINT-THE-REPORT THRU PRINT-THE-REPORT-EXIT.
057300
057400*    The two deferred-apply passes - see the header note on why
057500*    PRODUCT-FILE stock and ORDER-FILE status are not rewritten
057600*    inline while the request files are being read.
057700    PERFORM APPLY-PRODUCT-STOCK-DELTAS
057800       THRU APPLY-PRODUCT-STOCK-DELTAS-EXIT.
057900    PERFORM APPLY-ORDER-STATUS-FLIPS
058000       THRU APPLY-ORDER-STATUS-FLIPS-EXIT.
058100
058200    STOP RUN.
058300*----------------------------------------------------------------
058400*    LOAD-PRODUCT-TABLE builds the in-memory product table
058500*    (WT-PRODUCT/WT-CATEGORY-ID/WT-BRAND-NAME/WT-PRICE/
058600*    WT-QUANTITY in wsprod.cbl) this program searches against
058700*    for the whole run, so PRODUCT-FILE only has to be read
058800*    sequentially once instead of once per order request.
058900LOAD-PRODUCT-TABLE.
059000
059100*    WT-PRODUCT-COUNT doubles as the table's high-water
059200*    subscript for the rest of the run - it is never reset once
059300*    this paragraph finishes.
059400    MOVE ZERO TO WT-PRODUCT-COUNT.
059500    MOVE "N" TO W-END-OF-FILE.
059600
059700    OPEN INPUT PRODUCT-FILE.
059800    PERFORM READ-PRODUCT-NEXT-RECORD.
059900    PERFORM STORE-ONE-PRODUCT-ROW UNTIL END-OF-FILE.
060000    CLOSE PRODUCT-FILE.
060100LOAD-PRODUCT-TABLE-EXIT.
060200    EXIT.
060300
060400*    Read-ahead convention used throughout this program: the
060500*    first READ happens before the controlling PERFORM ... UNTIL
060600*    starts, and every processing paragraph reads the NEXT
060700*    record as its last step, so the UNTIL test always reflects
060800*    the record that is about to be worked on, not the one just
060900*    finished.
061000READ-PRODUCT-NEXT-RECORD.
061100
061200    READ PRODUCT-FILE
061300        AT END MOVE "Y" TO W-END-OF-FILE.
061400
061500*    Copies one PRODUCT-FILE row into the table and primes its
061600*    delta slot to zero so APPLY-PRODUCT-STOCK-DELTAS has a
061700*    clean starting point even for a product nobody orders or
061800*    cancels this run.
061900STORE-ONE-PRODUCT-ROW.
062000
062100    ADD 1 TO WT-PRODUCT-COUNT.
062200    MOVE PRC-PRODUCT-ID  TO WT-PRODUCT-ID  (WT-PRODUCT-COUNT).
062300    MOVE PRC-CATEGORY-ID TO WT-CATEGORY-ID (WT-PRODUCT-COUNT).
062400    MOVE PRC-BRAND-NAME  TO WT-BRAND-NAME  (WT-PRODUCT-COUNT).
062500    MOVE PRC-PRICE       TO WT-PRICE       (WT-PRODUCT-COUNT).
062600    MOVE PRC-QUANTITY    TO WT-QUANTITY    (WT-PRODUCT-COUNT).
062700    MOVE ZERO            TO WT-PRODUCT-DELTA (WT-PRODUCT-COUNT).
062800
062900    PERFORM READ-PRODUCT-NEXT-RECORD.
063000*----------------------------------------------------------------
063100*    LOAD-USER-TABLE builds the in-memory user-id table this
063200*    program checks an order request's ORQ-USER-ID against - the
063300*    table only needs the id itself, not the whole user profile,
063400*    since all this program does with it is confirm the customer
063500*    exists.
063600LOAD-USER-TABLE.
063700
063800*    Same convention as WT-PRODUCT-COUNT above - stays at its
063900*    final value for the whole run once the table is loaded.
064000    MOVE ZERO TO WT-USER-COUNT.
064100    MOVE "N" TO W-END-OF-FILE.
064200
064300    OPEN INPUT USER-FILE.
064400    PERFORM READ-USER-NEXT-RECORD.
064500    PERFORM STORE-ONE-USER-ROW UNTIL END-OF-FILE.
064600    CLOSE USER-FILE.
064700LOAD-USER-TABLE-EXIT.
064800    EXIT.
064900
065000READ-USER-NEXT-RECORD.
065100
065200    READ USER-FILE
065300        AT END MOVE "Y" TO W-END-OF-FILE.
065400
065500STORE-ONE-USER-ROW.
065600
065700    ADD 1 TO WT-USER-COUNT.
065800    MOVE USR-USER-ID TO WT-USER-ID (WT-USER-COUNT).
065900
066000    PERFORM READ-USER-NEXT-RECORD.
066100*----------------------------------------------------------------
066200*    GET-MAX-ORDER-ID reads ORDER-FILE once, top to bottom, to
066300*    find the highest order-id already on file, so a new order-
066400*    id can simply be that number plus one - ORDER-FILE has no
066500*    other counter or key sequence this program can rely on.
066600GET-MAX-ORDER-ID.
066700
066800*    Opened and closed strictly for this scan - the OPEN EXTEND
066900*    used by the order-placement pass happens separately, back
067000*    in the mainline, once this paragraph has already returned.
067100    MOVE "N" TO W-END-OF-FILE.
067200    OPEN INPUT ORDER-FILE.
067300
067400    READ ORDER-FILE
067500        AT END MOVE "Y" TO W-END-OF-FILE.
067600    PERFORM SCAN-ONE-ORDER-FOR-MAX-ID UNTIL END-OF-FILE.
067700
067800    CLOSE ORDER-FILE.
067900GET-MAX-ORDER-ID-EXIT.
068000    EXIT.
068100
068200*    A plain running-maximum comparison - ORDER-FILE has no
068300*    guarantee of arriving in order-id sequence, so every row
068400*    has to be looked at, not just the last one.
068500SCAN-ONE-ORDER-FOR-MAX-ID.
068600
068700    IF ORD-ORDER-ID > WS-MAX-ORDER-ID
068800       MOVE ORD-ORDER-ID TO WS-MAX-ORDER-ID.
068900
069000    READ ORDER-FILE
069100        AT END MOVE "Y" TO W-END-OF-FILE.
069200*----------------------------------------------------------------
069300*    GET-MAX-ADDRESS-ID does the identical thing against
069400*    ADDRESS-FILE, so a new address row can be inserted with the
069500*    next free address-id at the same time as the order it
069600*    belongs to - see WRITE-ORDER-UNIT-OF-WORK.
069700GET-MAX-ADDRESS-ID.
069800
069900    MOVE "N" TO W-END-OF-FILE.
070000    OPEN INPUT ADDRESS-FILE.
070100
070200    READ ADDRESS-FILE
070300        AT END MOVE "Y" TO W-END-OF-FILE.
070400    PERFORM SCAN-ONE-ADDRESS-FOR-MAX-ID UNTIL END-OF-FILE.
070500
070600    CLOSE ADDRESS-FILE.
070700GET-MAX-ADDRESS-ID-EXIT.
070800    EXIT.
070900
071000*    ADDRESS-FILE's twin of SCAN-ONE-ORDER-FOR-MAX-ID above.
071100SCAN-ONE-ADDRESS-FOR-MAX-ID.
071200
071300    IF ADR-ADDRESS-ID > WS-MAX-ADDRESS-ID
071400       MOVE ADR-ADDRESS-ID TO WS-MAX-ADDRESS-ID.
071500
071600    READ ADDRESS-FILE
071700        AT END MOVE "Y" TO W-END-OF-FILE.
071800*----------------------------------------------------------------
071900*    PROCESS-ORDER-REQUESTS drives the whole order-placement
072000*    pass - one HANDLE-ONE-ORDER-REQUEST per line in
072100*    ORDER-REQUEST-FILE, in the order the storefront wrote them.
072200PROCESS-ORDER-REQUESTS.
072300
072400    MOVE "N" TO W-END-OF-FILE.
072500    PERFORM READ-ORDER-REQUEST-NEXT-RECORD.
072600    PERFORM HANDLE-ONE-ORDER-REQUEST UNTIL END-OF-FILE.
072700PROCESS-ORDER-REQUESTS-EXIT.
072800    EXIT.
072900
073000READ-ORDER-REQUEST-NEXT-RECORD.
073100
073200    READ ORDER-REQUEST-FILE
073300        AT END MOVE "Y" TO W-END-OF-FILE.
073400
073500*    A request that fails VALIDATE-ORDER-REQUEST is simply
073600*    dropped - no reject file, no error line on the report.  Bad
073700*    requests are expected to have already been caught by the
073800*    storefront edits; this program's edits are a second line of
073900*    defence, not the primary one.  A dropped request leaves no
074000*    trace on WORK-FILE either, so it never shows up on the
074100*    control-break report at all.
074200HANDLE-ONE-ORDER-REQUEST.
074300
074400    PERFORM VALIDATE-ORDER-REQUEST.
074500
074600    IF VALID-ORDER-REQUEST
074700       PERFORM WRITE-ORDER-UNIT-OF-WORK.
074800
074900    PERFORM READ-ORDER-REQUEST-NEXT-RECORD.
075000*----------------------------------------------------------------
075100*    VALIDATE-ORDER-REQUEST runs the cheap field-level edits
075200*    first (all-present, all-positive, address not blank,
075300*    payment mode a recognised code) and only THEN spends a
075400*    table search on the user-id and product-id lookups - no
075500*    sense searching WT-USER/WT-PRODUCT for a request that is
075600*    already going to be thrown out on a blank address line.
075700*    Per 98-062 above, ORQ-QUANTITY is NOT capped against the
075800*    product's on-hand WT-QUANTITY here - an order that oversells
075900*    a product is allowed through and shows up as a negative
076000*    WT-PRODUCT-DELTA for Ops to chase down, not something this
076100*    program silently floors to zero.
076200VALIDATE-ORDER-REQUEST.
076300
076400    MOVE "Y" TO W-VALID-ORDER-REQUEST.
076500
076600    IF ORQ-USER-ID NOT GREATER ZERO
076700       MOVE "N" TO W-VALID-ORDER-REQUEST.
076800    IF ORQ-PRODUCT-ID NOT GREATER ZERO
076900       MOVE "N" TO W-VALID-ORDER-REQUEST.
077000    IF ORQ-QUANTITY NOT GREATER ZERO
077100       MOVE "N" TO W-VALID-ORDER-REQUEST.
077200    IF ORQ-PAYMENT-MODE-ID NOT GREATER ZERO
077300       MOVE "N" TO W-VALID-ORDER-REQUEST.
077400*    Per 02-055, the payment-mode edit now runs against the
077500*    shop-wide CDTABLES.CBL code table instead of a local
077600*    88-level, so a new payment mode only has to be added in one
077700*    place for every program that validates one.
077800    MOVE ORQ-PAYMENT-MODE-ID TO CD-PAYMENT-MODE-ID.
077900    IF NOT CD-PAYMENT-IS-VALID
078000       MOVE "N" TO W-VALID-ORDER-REQUEST.
078100    IF ORQ-ADDRESS-DOOR EQUAL SPACES
078200       MOVE "N" TO W-VALID-ORDER-REQUEST.
078300    IF ORQ-ADDRESS-STREET EQUAL SPACES
078400       MOVE "N" TO W-VALID-ORDER-REQUEST.
078500    IF ORQ-ADDRESS-CITY EQUAL SPACES
078600       MOVE "N" TO W-VALID-ORDER-REQUEST.
078700    IF ORQ-ADDRESS-STATE EQUAL SPACES
078800       MOVE "N" TO W-VALID-ORDER-REQUEST.
078900    IF ORQ-ADDRESS-COUNTRY EQUAL SPACES
079000       MOVE "N" TO W-VALID-ORDER-REQUEST.
079100    IF ORQ-ADDRESS-PIN NOT GREATER ZERO
079200       MOVE "N" TO W-VALID-ORDER-REQUEST.
079300
079400*    User and product lookups are each skipped outright once the
079500*    request has already failed - PLLKUSER.CBL/PLLKPROD.CBL are
079600*    both linear table scans and there is no reason to pay for
079700*    one against a request that is being dropped anyway.
079800    IF VALID-ORDER-REQUEST
079900       MOVE ORQ-USER-ID TO ORD-SEARCH-USER-ID
080000       PERFORM LOOK-FOR-USER-RECORD
080100       IF NOT FOUND-USER-RECORD
080200          MOVE "N" TO W-VALID-ORDER-REQUEST.
080300
080400    IF VALID-ORDER-REQUEST
080500       MOVE ORQ-PRODUCT-ID TO PRC-SEARCH-PRODUCT-ID
080600       PERFORM LOOK-FOR-PRODUCT-RECORD
080700       IF NOT FOUND-PRODUCT-RECORD
080800          MOVE "N" TO W-VALID-ORDER-REQUEST.
080900*----------------------------------------------------------------
081000*    WRITE-ORDER-UNIT-OF-WORK is the paragraph the 98-141 change
081100*    log entry above refers to as "one unit of work": the new
081200*    ADDRESS-RECORD and the new ORDER-RECORD are written back to
081300*    back, from the SAME assigned id pair, so a run that dies
081400*    partway through never leaves an address on file with no
081500*    order pointing at it, or an order pointing at an address
081600*    that was never written.  The product-stock and running-
081700*    total effects of the order are also posted here, but only
081800*    to WORKING-STORAGE (WT-PRODUCT-DELTA, WS-ORDERS-PLACED-
081900*    COUNT, WS-AMOUNT-BILLED-TOTAL) - PRODUCT-FILE itself is not
082000*    touched until APPLY-PRODUCT-STOCK-DELTAS runs at the end of
082100*    the whole batch.
082200WRITE-ORDER-UNIT-OF-WORK.
082300
082400*    A zero-priced or otherwise non-positive extension kills the
082500*    order here even though VALIDATE-ORDER-REQUEST already
082600*    passed it - a bad WT-PRICE table entry is not something the
082700*    field-level edits above can catch on their own.  Note the
082800*    id counters below are only advanced in the ELSE branch, so
082900*    a request killed here never burns an order-id or
083000*    address-id that would otherwise leave a gap in the masters.
083100    COMPUTE WS-CURRENT-AMOUNT-TOTAL ROUNDED =
083200            WT-PRICE (WT-PRODUCT-IX) * ORQ-QUANTITY.
083300
083400    IF WS-CURRENT-AMOUNT-TOTAL NOT GREATER ZERO
083500       MOVE "N" TO W-VALID-ORDER-REQUEST
083600    ELSE
083700       ADD 1 TO WS-MAX-ADDRESS-ID
083800       ADD 1 TO WS-MAX-ORDER-ID
083900
084000*    New ADDRESS-RECORD, built entirely from the request - the
084100*    id assigned above is what ties it to the ORDER-RECORD
084200*    written right after it.
084300       MOVE WS-MAX-ADDRESS-ID    TO ADR-ADDRESS-ID
084400       MOVE ORQ-USER-ID          TO ADR-USER-ID
084500       MOVE ORQ-ADDRESS-DOOR     TO ADR-DOOR-NUMBER
084600       MOVE ORQ-ADDRESS-STREET   TO ADR-STREET
084700       MOVE ORQ-ADDRESS-CITY     TO ADR-CITY
084800       MOVE ORQ-ADDRESS-STATE    TO ADR-STATE
084900       MOVE ORQ-ADDRESS-COUNTRY  TO ADR-COUNTRY
085000       MOVE ORQ-ADDRESS-PIN      TO ADR-PIN-CODE
085100       WRITE ADDRESS-RECORD
085200
085300*    New ORDER-RECORD - STATUS-ID 1 means placed and active;
085400*    APPLY-ORDER-STATUS-FLIPS is the only paragraph in this
085500*    program that ever changes it, and only to 4 (cancelled).
085600       MOVE WS-MAX-ORDER-ID       TO ORD-ORDER-ID
085700       MOVE ORQ-USER-ID           TO ORD-USER-ID
085800       MOVE ORQ-PRODUCT-ID        TO ORD-PRODUCT-ID
085900       MOVE ORQ-QUANTITY          TO ORD-QUANTITY
086000       MOVE WS-CURRENT-AMOUNT-TOTAL TO ORD-TOTAL-AMOUNT
086100       MOVE WS-MAX-ADDRESS-ID     TO ORD-ADDRESS-ID
086200       MOVE ORQ-PAYMENT-MODE-ID   TO ORD-PAYMENT-MODE-ID
086300       MOVE 1                     TO ORD-STATUS-ID
086400       WRITE ORDER-RECORD
086500
086600*    Post the order's stock and dollar effects to memory only -
086700*    PRODUCT-FILE is not opened again until APPLY-PRODUCT-STOCK-
086800*    DELTAS, long after this request has been fully handled.
086900*    The product's WT-PRODUCT-DELTA slot goes NEGATIVE here -
087000*    every unit ordered is stock that will have to come OFF
087100*    PRC-QUANTITY once APPLY-PRODUCT-STOCK-DELTAS finally
087200*    rewrites PRODUCT-FILE.
087300       SUBTRACT ORQ-QUANTITY FROM
087400                WT-PRODUCT-DELTA (WT-PRODUCT-IX)
087500
087600*    One more WORK-RECORD row for the report's SORT step - see
087700*    the FD WORK-FILE comment for what each field carries.
087800       MOVE "PLACED   "            TO WORK-TRANS-TYPE
087900       MOVE WS-MAX-ORDER-ID        TO WORK-ORDER-ID
088000       MOVE ORQ-USER-ID            TO WORK-USER-ID
088100       MOVE ORQ-PRODUCT-ID         TO WORK-PRODUCT-ID
088200       MOVE ORQ-QUANTITY           TO WORK-QUANTITY
088300       MOVE WS-CURRENT-AMOUNT-TOTAL TO WORK-TOTAL-AMOUNT
088400       WRITE WORK-RECORD
088500
088600       ADD 1 TO WS-ORDERS-PLACED-COUNT
088700       ADD WS-CURRENT-AMOUNT-TOTAL TO WS-AMOUNT-BILLED-TOTAL.
088800*----------------------------------------------------------------
088900*    PROCESS-CANCEL-REQUESTS is the second pass of the run, and
089000*    runs only after every order request has already been read
089100*    and posted - a cancel submitted the same night as the order
089200*    it cancels is expected to net out correctly because the
089300*    order's WT-PRODUCT-DELTA subtraction from the pass above and
089400*    the cancel's addition back in this pass both land in the
089500*    same in-memory table before PRODUCT-FILE is ever rewritten.
089600*    Cancelling an order the very same night it was placed nets
089700*    the product's delta back to zero for that unit, exactly as
089800*    if the order had never been submitted at all.
089900PROCESS-CANCEL-REQUESTS.
090000
090100    MOVE "N" TO W-END-OF-FILE.
090200    PERFORM READ-CANCEL-REQUEST-NEXT-RECORD.
090300    PERFORM HANDLE-ONE-CANCEL-REQUEST UNTIL END-OF-FILE.
090400PROCESS-CANCEL-REQUESTS-EXIT.
090500    EXIT.
090600
090700READ-CANCEL-REQUEST-NEXT-RECORD.
090800
090900    READ CANCEL-REQUEST-FILE
091000        AT END MOVE "Y" TO W-END-OF-FILE.
091100
091200*    A cancel request that fails validation is dropped exactly
091300*    like a bad order request - no reject file, no report line,
091400*    nothing posted to WT-PRODUCT-DELTA or WT-CANCEL-TABLE.
091500HANDLE-ONE-CANCEL-REQUEST.
091600
091700    PERFORM VALIDATE-CANCEL-REQUEST.
091800
091900    IF VALID-CANCEL-REQUEST
092000       PERFORM CANCEL-ORDER-UNIT-OF-WORK.
092100
092200    PERFORM READ-CANCEL-REQUEST-NEXT-RECORD.
092300*----------------------------------------------------------------
092400*    VALIDATE-CANCEL-REQUEST does NOT look the order-id up
092500*    against ORDER-FILE - that would mean opening ORDER-FILE I-O
092600*    a second time mid-run.  It only confirms the request fields
092700*    are present and that the product-id named still exists in
092800*    the in-memory product table, which is all this paragraph
092900*    needs to know where to post the restored quantity.  The
093000*    order-id itself is trusted as-is and only ever checked
093100*    against ORDER-FILE much later, in
093200*    CHECK-ONE-ORDER-FOR-CANCEL/SCAN-ONE-CANCEL-ID.
093300VALIDATE-CANCEL-REQUEST.
093400
093500    MOVE "Y" TO W-VALID-CANCEL-REQUEST.
093600
093700    IF CNQ-ORDER-ID NOT GREATER ZERO
093800       MOVE "N" TO W-VALID-CANCEL-REQUEST.
093900    IF CNQ-USER-ID NOT GREATER ZERO
094000       MOVE "N" TO W-VALID-CANCEL-REQUEST.
094100    IF CNQ-PRODUCT-ID NOT GREATER ZERO
094200       MOVE "N" TO W-VALID-CANCEL-REQUEST.
094300    IF CNQ-QUANTITY NOT GREATER ZERO
094400       MOVE "N" TO W-VALID-CANCEL-REQUEST.
094500
094600    IF VALID-CANCEL-REQUEST
094700       MOVE CNQ-PRODUCT-ID TO PRC-SEARCH-PRODUCT-ID
094800       PERFORM LOOK-FOR-PRODUCT-RECORD
094900       IF NOT FOUND-PRODUCT-RECORD
095000          MOVE "N" TO W-VALID-CANCEL-REQUEST.
095100*----------------------------------------------------------------
095200*    CANCEL-ORDER-UNIT-OF-WORK is the cancel-side twin of
095300*    WRITE-ORDER-UNIT-OF-WORK: it does not touch ORDER-FILE or
095400*    PRODUCT-FILE directly, it only records what the eventual
095500*    rewrite will need to do - the quantity goes back into
095600*    WT-PRODUCT-DELTA (positive this time, restoring stock) and
095700*    the order-id is appended to WT-CANCEL-TABLE so
095800*    APPLY-ORDER-STATUS-FLIPS knows which ORDER-FILE rows to
095900*    flip to STATUS-ID 4 later.
096000CANCEL-ORDER-UNIT-OF-WORK.
096100
096200*    Positive this time - a cancelled unit goes back onto the
096300*    shelf, the opposite sign from the SUBTRACT in
096400*    WRITE-ORDER-UNIT-OF-WORK.
096500    ADD CNQ-QUANTITY TO WT-PRODUCT-DELTA (WT-PRODUCT-IX).
096600
096700*    Recorded for APPLY-ORDER-STATUS-FLIPS to act on later - no
096800*    ORDER-FILE write happens from this paragraph at all.
096900    ADD 1 TO WT-CANCEL-COUNT.
097000    MOVE CNQ-ORDER-ID TO WT-CANCEL-ORDER-ID (WT-CANCEL-COUNT).
097100
097200    MOVE "CANCELLED" TO WORK-TRANS-TYPE.
097300    MOVE CNQ-ORDER-ID   TO WORK-ORDER-ID.
097400    MOVE CNQ-USER-ID    TO WORK-USER-ID.
097500    MOVE CNQ-PRODUCT-ID TO WORK-PRODUCT-ID.
097600    MOVE CNQ-QUANTITY   TO WORK-QUANTITY.
097700    MOVE ZERO           TO WORK-TOTAL-AMOUNT.
097800    WRITE WORK-RECORD.
097900
098000    ADD 1 TO WS-ORDERS-CANCELLED-COUNT.
098100    ADD CNQ-QUANTITY TO WS-QUANTITY-RESTORED-TOTAL.
098200*----------------------------------------------------------------
098300*    PRINT-THE-REPORT drives the whole control-break summary off
098400*    SORTED-FILE, which by this point holds every PLACED and
098500*    CANCELLED transaction from tonight's run grouped together
098600*    by trans-type - see PRINT-ALL-BY-TRANS-TYPE for where the
098700*    group break is actually detected.
098800PRINT-THE-REPORT.
098900
099000*    SORTED-FILE and PRINTER-FILE are only ever open during this
099100*    one paragraph - both are closed again before this paragraph
099200*    returns to the mainline.
099300    MOVE "N" TO W-END-OF-SORTED-FILE.
099400    MOVE ZERO TO W-PRINTED-LINES.
099500    OPEN INPUT SORTED-FILE.
099600    OPEN OUTPUT PRINTER-FILE.
099700
099800*    Per 99-018, the two-digit ACCEPT year is rolled into a
099900*    four-digit century by hard-coding "20" ahead of it - fine
100000*    for as long as this program is still running in the 21st
100100*    century, and confirmed still correct as of 00-004 above.
100200    ACCEPT WS-RUN-DATE FROM DATE.
100300    MOVE WS-RD-MM TO T-RUN-DATE (1:2).
100400    MOVE WS-RD-DD TO T-RUN-DATE (4:2).
100500    MOVE "20"     TO T-RUN-DATE (7:2).
100600    MOVE WS-RD-YY TO T-RUN-DATE (9:2).
100700    MOVE TITLE-LINE TO PRINTER-RECORD.
100800    WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
100900
101000    PERFORM PRINT-HEADINGS.
101100    PERFORM READ-SORTED-NEXT-RECORD.
101200
101300*    A quiet night - no orders, no cancels - still gets a report,
101400*    just a one-line one, so Ops always finds a printed run
101500*    package waiting for them regardless of volume.
101600    IF END-OF-SORTED-FILE
101700       MOVE "NO ORDER OR CANCEL ACTIVITY IN THIS RUN"
101800                                          TO PRINTER-RECORD
101900       WRITE PRINTER-RECORD BEFORE ADVANCING 1
102000    ELSE
102100       PERFORM PRINT-ALL-BY-TRANS-TYPE UNTIL END-OF-SORTED-FILE.
102200
102300*    Grand totals print whether or not any detail lines did.
102400    PERFORM PRINT-FINAL-TOTALS.
102500
102600    CLOSE SORTED-FILE.
102700    CLOSE PRINTER-FILE.
102800PRINT-THE-REPORT-EXIT.
102900    EXIT.
103000
103100READ-SORTED-NEXT-RECORD.
103200
103300    READ SORTED-FILE
103400        AT END MOVE "Y" TO W-END-OF-SORTED-FILE.
103500*----------------------------------------------------------------
103600*    PRINT-HEADINGS starts a fresh page whenever the page-full
103700*    switch trips, and always resets the printed-line count -
103800*    called both from PRINT-THE-REPORT at the top of the run and
103900*    from PRINT-ONE-DETAIL-LINE mid-report when a page fills.
104000PRINT-HEADINGS.
104100
104200    IF PAGE-FULL
104300       MOVE SPACES TO PRINTER-RECORD
104400       WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
104500
104600    MOVE HEADING-1 TO PRINTER-RECORD.
104700    WRITE PRINTER-RECORD BEFORE ADVANCING 2.
104800    MOVE HEADING-2 TO PRINTER-RECORD.
104900    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
105000    MOVE ZERO TO W-PRINTED-LINES.
105100    ADD 2 TO W-PRINTED-LINES.
105200*----------------------------------------------------------------
105300*    PRINT-ALL-BY-TRANS-TYPE is the control break itself: it
105400*    remembers the trans-type of the FIRST record in the group
105500*    (D-TRANS-TYPE, set below) and keeps calling
105600*    PRINT-ONE-DETAIL-LINE until the trans-type on the next
105700*    SORTED-FILE record no longer matches - at that point the
105800*    group is over, so the subtotal line is written and control
105900*    returns to PRINT-THE-REPORT's UNTIL test, which will call
106000*    this paragraph again for the next trans-type still on file.
106100PRINT-ALL-BY-TRANS-TYPE.
106200
106300*    D-TRANS-TYPE is set here to remember the group's own
106400*    trans-type before the first detail line inside it is even
106500*    printed, and is compared against on every subsequent record
106600*    to detect the break.
106700    MOVE ZERO TO WS-CURRENT-AMOUNT-TOTAL.
106800    MOVE SRT-TRANS-TYPE TO D-TRANS-TYPE.
106900
107000    PERFORM PRINT-ONE-DETAIL-LINE
107100        UNTIL SRT-TRANS-TYPE NOT EQUAL D-TRANS-TYPE
107200           OR END-OF-SORTED-FILE.
107300
107400*    Group subtotal line - CB-DESCRIPTION carries the trans-type
107500*    itself ("PLACED" or "CANCELLED") so the total is
107600*    self-labelled on the printed page.
107700    MOVE SPACES              TO CONTROL-BREAK-LINE.
107800    MOVE D-TRANS-TYPE         TO CB-DESCRIPTION.
107900    MOVE WS-CURRENT-AMOUNT-TOTAL TO CB-AMOUNT.
108000
108100    MOVE SPACES               TO PRINTER-RECORD.
108200    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
108300    MOVE CONTROL-BREAK-LINE    TO PRINTER-RECORD.
108400    WRITE PRINTER-RECORD BEFORE ADVANCING 2.
108500    ADD 3 TO W-PRINTED-LINES.
108600*----------------------------------------------------------------
108700*    PRINT-ONE-DETAIL-LINE prints one order or cancel line, adds
108800*    its amount into the group's running WS-CURRENT-AMOUNT-TOTAL,
108900*    then reads ahead to the next SORTED-FILE record so the
109000*    calling PERFORM ... UNTIL in PRINT-ALL-BY-TRANS-TYPE can
109100*    test whether the group just ended.
109200PRINT-ONE-DETAIL-LINE.
109300
109400*    A page break can happen in the MIDDLE of a trans-type
109500*    group - PRINT-HEADINGS is called from here, not just from
109600*    PRINT-THE-REPORT, for exactly that reason.
109700    IF PAGE-FULL
109800       PERFORM PRINT-HEADINGS.
109900
110000    MOVE SRT-TRANS-TYPE     TO D-TRANS-TYPE.
110100    MOVE SRT-ORDER-ID       TO D-ORDER-ID.
110200    MOVE SRT-USER-ID        TO D-USER-ID.
110300    MOVE SRT-PRODUCT-ID     TO D-PRODUCT-ID.
110400    MOVE SRT-QUANTITY       TO D-QUANTITY.
110500    MOVE SRT-TOTAL-AMOUNT   TO D-TOTAL-AMOUNT.
110600
110700    MOVE DETAIL-LINE TO PRINTER-RECORD.
110800    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
110900    ADD 1 TO W-PRINTED-LINES.
111000
111100    ADD SRT-TOTAL-AMOUNT TO WS-CURRENT-AMOUNT-TOTAL.
111200
111300    PERFORM READ-SORTED-NEXT-RECORD.
111400*----------------------------------------------------------------
111500*    PRINT-FINAL-TOTALS prints the two grand-total lines at the
111600*    bottom of the report - orders placed with dollars billed,
111700*    then orders cancelled with quantity restored - independent
111800*    of whatever trans-type groups happened to print above them.
111900*    Two lines, not one - PLACED gets a dollar total, CANCELLED
112000*    gets a quantity-restored total, since a cancel row never
112100*    carries a dollar figure (see the WORK-TOTAL-AMOUNT comment
112200*    in the FD WORK-FILE layout).
112300PRINT-FINAL-TOTALS.
112400
112500    MOVE SPACES        TO CONTROL-BREAK-LINE.
112600    MOVE "ORDERS PLACED"     TO CB-DESCRIPTION.
112700    MOVE WS-ORDERS-PLACED-COUNT TO CB-QUANTITY.
112800    MOVE WS-AMOUNT-BILLED-TOTAL TO CB-AMOUNT.
112900    MOVE SPACES         TO PRINTER-RECORD.
113000    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
113100    MOVE CONTROL-BREAK-LINE TO PRINTER-RECORD.
113200    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
113300
113400    MOVE SPACES        TO CONTROL-BREAK-LINE.
113500    MOVE "ORDERS CANCELLED"  TO CB-DESCRIPTION.
113600    MOVE WS-ORDERS-CANCELLED-COUNT TO CB-QUANTITY.
113700    MOVE WS-QUANTITY-RESTORED-TOTAL TO CB-AMOUNT.
113800    MOVE CONTROL-BREAK-LINE TO PRINTER-RECORD.
113900    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
114000*----------------------------------------------------------------
114100*    APPLY-PRODUCT-STOCK-DELTAS is the first of the two deferred-
114200*    apply passes described in the header note - it walks
114300*    PRODUCT-FILE sequentially exactly once, in the SAME order
114400*    the table was loaded in back in LOAD-PRODUCT-TABLE, so
114500*    WT-PRODUCT-IX can simply be incremented by one for every
114600*    record read instead of being looked up again.  Each row's
114700*    accumulated net change - down for every unit ordered, up
114800*    for every unit a cancel restored - is posted in a single
114900*    REWRITE, whether that net change is positive, negative or
115000*    zero.  This depends entirely on PRODUCT-FILE not having
115100*    been reordered between LOAD-PRODUCT-TABLE and here - a run
115200*    that inserts or deletes PRODUCT-FILE rows mid-batch would
115300*    break the lock-step assumption this paragraph relies on,
115400*    but nothing in this program's own paragraphs does that.
115500APPLY-PRODUCT-STOCK-DELTAS.
115600
115700    MOVE "N" TO W-END-OF-FILE.
115800    MOVE ZERO TO WT-PRODUCT-IX.
115900    OPEN I-O PRODUCT-FILE.
116000
116100    PERFORM READ-PRODUCT-FOR-REWRITE.
116200    PERFORM REWRITE-ONE-PRODUCT-ROW UNTIL END-OF-FILE.
116300
116400    CLOSE PRODUCT-FILE.
116500APPLY-PRODUCT-STOCK-DELTAS-EXIT.
116600    EXIT.
116700
116800READ-PRODUCT-FOR-REWRITE.
116900
117000    READ PRODUCT-FILE
117100        AT END MOVE "Y" TO W-END-OF-FILE.
117200
117300REWRITE-ONE-PRODUCT-ROW.
117400
117500    ADD 1 TO WT-PRODUCT-IX.
117600    ADD WT-PRODUCT-DELTA (WT-PRODUCT-IX) TO PRC-QUANTITY.
117700    REWRITE PRODUCT-RECORD.
117800
117900    PERFORM READ-PRODUCT-FOR-REWRITE.
118000*----------------------------------------------------------------
118100*    APPLY-ORDER-STATUS-FLIPS is the second deferred-apply pass -
118200*    skipped entirely when WT-CANCEL-COUNT is zero, since a run
118300*    with no cancel activity has nothing to post to ORDER-FILE.
118400*    Unlike the product pass above, this one cannot walk
118500*    ORDER-FILE and WT-CANCEL-TABLE in lock step, because
118600*    cancelled orders are scattered anywhere in ORDER-FILE, not
118700*    necessarily in WT-CANCEL-TABLE order - so every ORDER-FILE
118800*    row read is checked against the whole cancel table with a
118900*    short linear scan (CHECK-ONE-ORDER-FOR-CANCEL /
119000*    SCAN-ONE-CANCEL-ID).  WT-CANCEL-TABLE is small enough on the
119100*    busiest night this shop has ever run that the scan cost is
119200*    not worth building an index for.
119300APPLY-ORDER-STATUS-FLIPS.
119400
119500*    ORDER-FILE is opened I-O here, separately from the OPEN
119600*    EXTEND used for placing new orders earlier in the run - the
119700*    two opens never overlap since this pass runs after the
119800*    order/cancel request files have both been closed.
119900    IF WT-CANCEL-COUNT GREATER ZERO
120000       MOVE "N" TO W-END-OF-FILE
120100       OPEN I-O ORDER-FILE
120200       PERFORM READ-ORDER-FOR-REWRITE
120300       PERFORM CHECK-ONE-ORDER-FOR-CANCEL UNTIL END-OF-FILE
120400       CLOSE ORDER-FILE.
120500APPLY-ORDER-STATUS-FLIPS-EXIT.
120600    EXIT.
120700
120800READ-ORDER-FOR-REWRITE.
120900
121000    READ ORDER-FILE
121100        AT END MOVE "Y" TO W-END-OF-FILE.
121200
121300*    Only REWRITEs the order row when a match was actually found
121400*    in WT-CANCEL-TABLE - most ORDER-FILE rows read here were
121500*    never cancelled at all and pass through untouched.
121600CHECK-ONE-ORDER-FOR-CANCEL.
121700
121800    MOVE ZERO TO WT-CANCEL-MATCH-IX.
121900    MOVE ZERO TO WT-CANCEL-IX.
122000
122100    PERFORM SCAN-ONE-CANCEL-ID
122200        UNTIL WT-CANCEL-IX NOT LESS THAN WT-CANCEL-COUNT
122300           OR WT-CANCEL-MATCH-IX GREATER ZERO.
122400
122500*    STATUS-ID 4 is this shop's code for a cancelled order - 1
122600*    is placed/active, assigned back in WRITE-ORDER-UNIT-OF-WORK
122700*    and never touched again by any other paragraph.
122800    IF WT-CANCEL-MATCH-IX GREATER ZERO
122900       MOVE 4 TO ORD-STATUS-ID
123000       REWRITE ORDER-RECORD.
123100
123200    PERFORM READ-ORDER-FOR-REWRITE.
123300
123400*    Stops scanning the moment a match is found - a cancelled
123500*    order only ever appears once in WT-CANCEL-TABLE, so there is
123600*    no reason to keep comparing once WT-CANCEL-MATCH-IX has been
123700*    set.
123800SCAN-ONE-CANCEL-ID.
123900
124000    ADD 1 TO WT-CANCEL-IX.
124100    IF WT-CANCEL-ORDER-ID (WT-CANCEL-IX) EQUAL ORD-ORDER-ID
124200       MOVE WT-CANCEL-IX TO WT-CANCEL-MATCH-IX.
124300*----------------------------------------------------------------
124400*    Shared linear-search subroutines - PLLKPROD.CBL sets
124500*    W-FOUND-PRODUCT-RECORD/W-DUPLICATE-PRODUCT and positions
124600*    WT-PRODUCT-IX on a match, PLLKUSER.CBL sets
124700*    W-FOUND-USER-RECORD the same way against WT-USER-ID.  Every
124800*    program in this shop that keeps a product or user table in
124900*    memory shares these two paragraphs rather than each coding
125000*    its own scan.
125100*----------------------------------------------------------------
125200*    END OF order-batch
125300*----------------------------------------------------------------
125400    COPY "PLLKPROD.CBL".
125500    COPY "PLLKUSER.CBL".

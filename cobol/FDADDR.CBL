000100*----------------------------------------------------------------
000200*    FDADDR.CBL   -   FD and record layout for the ADDRESS file
000300*----------------------------------------------------------------
000400*    Shipping address captured at order-placement time.  One
000500*    address row per order (the shop does not try to de-dup an
000600*    address across a user's orders - that matches the way the
000700*    order feed hands it to us).
000800*----------------------------------------------------------------
000900*    97-121  06/09/97  L.FORTUNATO ORIGINAL MEMBER
001000*----------------------------------------------------------------
001100
001200 FD  ADDRESS-FILE
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  ADDRESS-RECORD.
001600     05  ADR-ADDRESS-ID                PIC 9(09).
001700     05  ADR-USER-ID                   PIC S9(9).
001800     05  ADR-DOOR-NUMBER               PIC X(10).
001900     05  ADR-STREET                    PIC X(40).
002000     05  ADR-CITY                      PIC X(30).
002100     05  ADR-STATE                     PIC X(30).
002200     05  ADR-COUNTRY                   PIC X(30).
002300     05  ADR-PIN-CODE                  PIC S9(9).
002400     05  FILLER                        PIC X(13).

000100*----------------------------------------------------------------
000200*    wsuser.cbl
000300*----------------------------------------------------------------
000400*    WORKING-STORAGE table of the USER master, loaded once at the
000500*    top of a run by the program that COPYs this member and
000600*    scanned from then on by PLLKUSER.CBL.  Row shape mirrors
000700*    USER-RECORD in FDUSER.CBL field for field.
000800*
000900*    Calling program supplies WT-USER-IX (a plain COMP item, not
001000*    an index-name - PLLKUSER.CBL does ADD 1 TO it) and the found
001100*    switch described in PLLKUSER.CBL.
001200*----------------------------------------------------------------
001300*    97-126  06/13/97  L.FORTUNATO ORIGINAL MEMBER
001400*----------------------------------------------------------------
001500
001600 01  WT-USER-TABLE.
001700     05  WT-USER-COUNT                 PIC S9(5) COMP.
001800     05  WT-USER-ROW OCCURS 3000 TIMES.
001900         10  WT-USER-ID                PIC 9(09).
002000         10  WT-USER-NAME              PIC X(40).
002100         10  WT-USER-MOBILE-NUMBER     PIC X(15).
002200         10  WT-USER-EMAIL             PIC X(50).
002300         10  WT-USER-PASSWORD          PIC X(64).
002310         10  FILLER                    PIC X(12).

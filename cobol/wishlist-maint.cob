000100*----------------------------------------------------------------
000200*    WISHLIST-MAINT
000300*----------------------------------------------------------------
000400*    Applies the day's WISH-ADD-REQUEST and WISH-REMOVE-REQUEST
000500*    batches against the wishlist file.  Same shape as CART-MAINT
000600*    - WISHLIST-FILE carries no ISAM key, so the whole file is
000700*    loaded into a table, the adds/removes are worked against the
000800*    table, then the table is written back out as the new
000900*    WISHLIST-FILE.
001000*----------------------------------------------------------------
001100*    THE WISHLIST KEY, LIKE THE CART KEY, IS THE USER-ID/
001200*    PRODUCT-ID PAIR - ONE USER CAN ONLY HAVE ONE WISHLIST LINE
001300*    FOR A GIVEN PRODUCT.  THE PAIR IS COMPARED AS ONE X(18)
001400*    ALPHANUMERIC STRING RATHER THAN TWO SEPARATE NUMERIC
001500*    COMPARES - SEE THE 97-146 CHANGE LOG ENTRY - SO A SINGLE IF
001600*    CATCHES BOTH HALVES AT ONCE.  A CUSTOMER'S WISHLIST HAS NO
001700*    QUANTITY OR PRICE ATTACHED TO A LINE - IT IS PURELY A FLAG
001800*    THAT THE PAIR EXISTS - WHICH IS WHY THIS PROGRAM IS EVEN
001900*    SIMPLER THAN CART-MAINT AND CARRIES NO DOLLAR FIELDS AT ALL.
002000*----------------------------------------------------------------
002100IDENTIFICATION DIVISION.
002200PROGRAM-ID.    wishlist-maint.
002300AUTHOR.        L. FORTUNATO.
002400INSTALLATION.  CATALOGUE DIVISION - DATA PROCESSING.
002500DATE-WRITTEN.  06/23/97.
002600DATE-COMPILED.
002700SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002800*----------------------------------------------------------------
002900*    CHANGE LOG
003000*----------------------------------------------------------------
003100*    97-136  06/23/97  L.FORTUNATO ORIGINAL PROGRAM - SAME SHAPE
003200*                                  AS CART-MAINT, PULLED FROM THE
003300*                                  OLD CONTROL-FILE-MAINTENANCE
003400*                                  SCREEN SHELL
003500*    97-146  08/25/97  L.FORTUNATO ADD/REMOVE NOW COMPARE THE
003600*                                  USER-ID/PRODUCT-ID PAIR AS ONE
003700*                                  ALPHANUMERIC KEY, SAME AS THE
003800*                                  CART-MAINT CHANGE OF 08/25/97
003900*    98-073  02/23/98  R.HARJU     REMOVE NOW COUNTS A PAIR NOT ON
004000*                                  THE FILE INSTEAD OF IGNORING IT
004100*    98-393  12/22/98  R.HARJU     Y2K REVIEW - RUN-DATE FIELD ON
004200*                                  THE SUMMARY LINE ROLLED TO A
004300*                                  4-DIGIT CENTURY, SEE WS-RUN-
004400*                                  DATE
004500*    99-104  03/04/99  L.FORTUNATO A DUPLICATE ADD REQUEST FOR A
004600*                                  PAIR ALREADY FLAGGED FOR
004700*                                  REMOVAL THIS SAME RUN IS NOW
004800*                                  ACCEPTED (DELETE-FLAG IS PART
004900*                                  OF THE KEY COMPARE) - SAME FIX
005000*                                  AS CART-MAINT 99-102
005100*    03-019  02/11/03  L.FORTUNATO STEP PERFORMS NOW RANGE THRU
005200*                                  THEIR EXIT PARAGRAPHS PER SHOP
005300*                                  STANDARD - NO LOGIC CHANGE
005400*    04-209  09/14/04  R.HARJU     REVIEWED FOR THE ANNUAL FILE
005500*                                  AUDIT ALONGSIDE CART-MAINT - NO
005600*                                  CHANGES REQUIRED
005700*    06-056  04/02/06  L.FORTUNATO WISHLIST TABLE SIZE CONFIRMED
005800*                                  ADEQUATE AT 2000 ROWS AFTER
005900*                                  MARKETING'S SPRING PROMOTION
006000*----------------------------------------------------------------
006100*    A NOTE ON WHY ROWS ARE NEVER DELETED FROM THE TABLE OUTRIGHT:
006200*    SHRINKING WT-WISH-ROW IN PLACE WOULD MEAN RENUMBERING EVERY
006300*    ROW AFTER THE ONE REMOVED, WHICH IS EXPENSIVE FOR NO REAL
006400*    BENEFIT WHEN THE WHOLE TABLE GETS REWRITTEN TO WISHLIST-FILE
006500*    AT THE END OF THE RUN ANYWAY.  FLAGGING AND SKIPPING AT
006600*    REWRITE TIME IS THE SAME TRADEOFF CART-MAINT MAKES ON THE
006700*    CART FILE.
006800*----------------------------------------------------------------
006900ENVIRONMENT DIVISION.
007000CONFIGURATION SECTION.
007100SPECIAL-NAMES.
007200*    UPSI-0 - SAME RERUN CONVENTION AS THE OTHER STEPS IN THIS
007300*    SYSTEM.  LEFT OFF ON A NORMAL NIGHT; SET ON BY OPS WHEN THE
007400*    WISH-ADD PASS ALREADY COMPLETED AND ONLY THE REMOVE SIDE
007500*    NEEDS RESUBMITTING.
007600    C01 IS TOP-OF-FORM
007700    CLASS NUMERIC-SIGN-CLASS IS "+", "-"
007800    UPSI-0 ON STATUS IS RERUN-FROM-WISH-REMOVE-STEP
007900    UPSI-0 OFF STATUS IS NORMAL-WISH-CYCLE.
008000
008100INPUT-OUTPUT SECTION.
008200    FILE-CONTROL.
008300
008400        COPY "SLWISH.CBL".
008500
008600*    WISH-ADD-REQUEST-FILE - ONE LINE PER PRODUCT A CUSTOMER
008700*    ADDED TO THEIR WISHLIST SINCE THE LAST RUN.
008800        SELECT WISH-ADD-REQUEST-FILE
008900               ASSIGN TO "WISHADD"
009000               ORGANIZATION IS LINE SEQUENTIAL.
009100
009200*    WISH-REMOVE-REQUEST-FILE - ONE LINE PER WISHLIST LINE A
009300*    CUSTOMER TOOK BACK OUT, OR THAT WAS CONVERTED TO A CART
009400*    LINE AND SO NEEDS TO COME OFF THE WISHLIST FILE.
009500        SELECT WISH-REMOVE-REQUEST-FILE
009600               ASSIGN TO "WISHREM"
009700               ORGANIZATION IS LINE SEQUENTIAL.
009800
009900DATA DIVISION.
010000FILE SECTION.
010100
010200        COPY "FDWISH.CBL".
010300
010400*    WISH-ADD-REQUEST-RECORD - THE USER-ID/PRODUCT-ID PAIR IS
010500*    ALSO CARRIED AS A FLAT X(18) VIEW SO IT CAN BE MOVED IN ONE
010600*    SHOT INTO THE SEARCH KEY BELOW WITHOUT TWO SEPARATE MOVES.
010700        FD  WISH-ADD-REQUEST-FILE
010800            LABEL RECORDS ARE OMITTED.
010900        01  WISH-ADD-REQUEST-RECORD.
011000            05  WAR-ID-PAIR.
011100                10  WAR-USER-ID             PIC 9(09).
011200                10  WAR-PRODUCT-ID          PIC 9(09).
011300            05  WAR-ID-PAIR-ALT REDEFINES
011400                                WAR-ID-PAIR PIC X(18).
011500            05  FILLER                      PIC X(12).
011600
011700*    WISH-REMOVE-REQUEST-RECORD - SAME PAIR, NO ALTERNATE VIEW
011800*    NEEDED SINCE THE REMOVE SIDE MOVES EACH HALF SEPARATELY
011900*    INTO W-SEARCH-KEY BELOW.
012000        FD  WISH-REMOVE-REQUEST-FILE
012100            LABEL RECORDS ARE OMITTED.
012200        01  WISH-REMOVE-REQUEST-RECORD.
012300            05  WRR-USER-ID                 PIC 9(09).
012400            05  WRR-PRODUCT-ID              PIC 9(09).
012500            05  FILLER                      PIC X(12).
012600
012700WORKING-STORAGE SECTION.
012800
012900*    WT-WISH-TABLE - THE WHOLE WISHLIST FILE HELD IN MEMORY FOR
013000*    THE DURATION OF THE RUN.  WT-WISH-KEY-ALT GIVES A ONE-SHOT
013100*    X(18) COMPARE VIEW OF EACH ROW'S PAIR, USED BY SCAN-ONE-
013200*    WISH-ITEM BELOW SO THE DUPLICATE-PAIR SCAN DOES NOT HAVE TO
013300*    COMPARE USER-ID AND PRODUCT-ID AS TWO SEPARATE CONDITIONS.
013400        01  WT-WISH-TABLE.
013500            05  WT-WISH-COUNT               PIC S9(5) COMP.
013600            05  WT-WISH-ROW OCCURS 2000 TIMES.
013700                10  WT-WISH-ID-PAIR.
013800                    15  WT-USER-ID          PIC S9(9).
013900                    15  WT-PRODUCT-ID       PIC S9(9).
014000                10  WT-WISH-KEY-ALT REDEFINES
014100                                WT-WISH-ID-PAIR
014200                                            PIC X(18).
014300                10  FILLER                      PIC X(02).
014400
014500*    ONE DELETE FLAG PER WISHLIST ROW, HELD SEPARATE FROM THE
014600*    ROW ITSELF FOR THE SAME REASON CART-MAINT SPLITS ITS
014700*    DELETE FLAGS OUT - A REMOVE REQUEST ONLY HAS TO FLIP ONE
014800*    BYTE, NOT REWRITE THE WHOLE WISHLIST ROW.
014900        01  WT-WISH-DELETE-FLAGS.
015000            05  WT-WISH-DELETE-FLAG OCCURS 2000 TIMES
015100                                            PIC X.
015200
015300*    W-SEARCH-KEY IS LOADED BY BOTH THE ADD SIDE AND THE REMOVE
015400*    SIDE BEFORE CALLING LOOK-FOR-ITEM-RECORD - THE ALTERNATE
015500*    X(18) VIEW LETS SCAN-ONE-WISH-ITEM COMPARE IT AGAINST
015600*    WT-WISH-KEY-ALT IN ONE CONDITION.
015700        01  W-SEARCH-KEY.
015800            05  W-SEARCH-USER-ID            PIC S9(9).
015900            05  W-SEARCH-PRODUCT-ID         PIC S9(9).
016000        01  W-SEARCH-KEY-ALT REDEFINES
016100                                W-SEARCH-KEY PIC X(18).
016200
016300*    END-OF-FILE SWITCHES, ONE PER SEQUENTIAL FILE READ IN THIS
016400*    PROGRAM - THE MASTER LOAD PASS AND THE TWO REQUEST PASSES
016500*    EACH GET THEIR OWN SO THE NAME SAYS WHICH FILE IT WATCHES.
016600        01  W-END-OF-FILE                   PIC X.
016700            88  END-OF-FILE                 VALUE "Y".
016800
016900        01  W-END-OF-ADD-FILE               PIC X.
017000            88  END-OF-ADD-FILE             VALUE "Y".
017100
017200        01  W-END-OF-REMOVE-FILE            PIC X.
017300            88  END-OF-REMOVE-FILE          VALUE "Y".
017400
017500*    SET BY LOOK-FOR-ITEM-RECORD WHEN THE PAIR IN W-SEARCH-KEY
017600*    MATCHES A NON-DELETED ROW IN THE TABLE - USED BY BOTH THE
017700*    ADD SIDE (TO CATCH A DUPLICATE) AND THE REMOVE SIDE (TO
017800*    FIND THE ROW TO FLAG).
017900        01  W-FOUND-ITEM-RECORD             PIC X.
018000            88  FOUND-ITEM-RECORD           VALUE "Y".
018100
018200*    WS-WISHLIST-FILE-STATUS - RESERVED FOR A FILE STATUS CLAUSE
018300*    ON WISHLIST-FILE.  NOT WIRED IN YET; CARRIED HERE SO THE
018400*    FIELD IS ALREADY IN PLACE THE DAY OPS ASKS FOR STATUS-CODE
018500*    CHECKING ON THE OPEN/CLOSE VERBS.
018600        01  WS-WISHLIST-FILE-STATUS         PIC XX.
018700
018800*    TODAY'S DATE, SAME YYMMDD/BREAKDOWN PATTERN USED ACROSS ALL
018900*    SIX PROGRAMS IN THIS SYSTEM - SEE THE Y2K CHANGE-LOG ENTRY
019000*    ABOVE FOR WHY THE CENTURY IS HARD-CODED RATHER THAN TAKEN
019100*    OFF THE SYSTEM CLOCK.
019200        01  WS-RUN-DATE                     PIC 9(06).
019300        01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
019400            05  WS-RD-YY                    PIC 99.
019500            05  WS-RD-MM                    PIC 99.
019600            05  WS-RD-DD                    PIC 99.
019700
019800*    ONE-LINE SUMMARY BANNER, DISPLAYED AHEAD OF THE ACCEPTED/
019900*    REJECTED COUNTS AT THE END OF THE RUN.
020000        01  WS-SUMMARY-LINE.
020100            05  FILLER                      PIC X(16) VALUE
020200                "WISHLIST RUN - ".
020300            05  S-RUN-DATE                  PIC 99/99/9999.
020400            05  FILLER                     PIC X(52) VALUE SPACES.
020500
020600*    WT-WISH-IX IS THE WORKING SUBSCRIPT INTO THE WISHLIST
020700*    TABLE, SHARED BY THE LOAD PASS, LOOK-FOR-ITEM-RECORD (WHICH
020800*    LEAVES THE MATCHING ROW NUMBER HERE ON A HIT) AND THE FINAL
020900*    REWRITE PASS.  THE FOUR COUNTERS BELOW FEED THE RUN-SUMMARY
021000*    LINES PRINTED AT PRINT-RUN-SUMMARY.
021100        77  WT-WISH-IX                      PIC S9(5)  COMP.
021200        77  WS-ADDS-ACCEPTED-COUNT          PIC S9(7)  COMP.
021300        77  WS-ADDS-DUPLICATE-COUNT         PIC S9(7)  COMP.
021400        77  WS-REMOVES-ACCEPTED-COUNT       PIC S9(7)  COMP.
021500        77  WS-REMOVES-NOT-FOUND-COUNT      PIC S9(7)  COMP.
021600
021700*----------------------------------------------------------------
021800PROCEDURE DIVISION.
021900*    MAINLINE - LOAD THE WISHLIST FILE INTO WT-WISH-ROW, APPLY
022000*    THE ADD BATCH, APPLY THE REMOVE BATCH (WHICH ONLY SETS
022100*    DELETE FLAGS AT THIS POINT), THEN WRITE THE SURVIVING ROWS
022200*    BACK OUT AS THE NEW WISHLIST-FILE.  RUNNING ADDS BEFORE
022300*    REMOVES MEANS A PAIR ADDED AND REMOVED IN THE SAME NIGHT
022400*    ENDS UP CORRECTLY ABSENT FROM THE FINAL FILE.
022500
022600    MOVE ZERO TO WS-ADDS-ACCEPTED-COUNT
022700                 WS-ADDS-DUPLICATE-COUNT
022800                 WS-REMOVES-ACCEPTED-COUNT
022900                 WS-REMOVES-NOT-FOUND-COUNT.
023000
023100    PERFORM LOAD-WISH-TABLE THRU LOAD-WISH-TABLE-EXIT.
023200
023300*    BOTH REQUEST FILES ARE OPENED TOGETHER HERE, EVEN THOUGH
023400*    THE ADD PASS RUNS TO COMPLETION BEFORE THE REMOVE PASS
023500*    STARTS, SO THE STEP DOES NOT HAVE TO OPEN AND CLOSE THE
023600*    REMOVE FILE A SECOND TIME LATER IN THE RUN.
023700    OPEN INPUT WISH-ADD-REQUEST-FILE.
023800    OPEN INPUT WISH-REMOVE-REQUEST-FILE.
023900
024000    PERFORM PROCESS-WISH-ADDS THRU PROCESS-WISH-ADDS-EXIT.
024100    PERFORM PROCESS-WISH-REMOVES THRU PROCESS-WISH-REMOVES-EXIT.
024200
024300    CLOSE WISH-ADD-REQUEST-FILE.
024400    CLOSE WISH-REMOVE-REQUEST-FILE.
024500
024600*    THE MASTER IS NOT REWRITTEN UNTIL BOTH REQUEST FILES HAVE
024700*    BEEN FULLY APPLIED TO THE TABLE, SO A BAD RECORD LATE IN
024800*    EITHER REQUEST FILE CANNOT LEAVE WISHLIST-FILE HALF-UPDATED.
024900    PERFORM REWRITE-WISH-MASTER THRU REWRITE-WISH-MASTER-EXIT.
025000    PERFORM PRINT-RUN-SUMMARY.
025100
025200*    THIS PROGRAM IS CALLED AS STEP 4 OF THE NIGHTLY CYCLE FROM
025300*    THE catalogue-order-system DRIVER, SO EXIT PROGRAM RETURNS
025400*    CONTROL TO THE CALLER; THE STOP RUN BELOW ONLY FIRES WHEN
025500*    THIS MODULE IS RUN STANDALONE ON ITS OWN JOB CARD.
025600    EXIT PROGRAM.
025700
025800    STOP RUN.
025900*----------------------------------------------------------------
026000*    LOAD-WISH-TABLE - READS WISHLIST-FILE START TO FINISH AND
026100*    STORES EVERY ROW INTO WT-WISH-ROW, CLEARING THE DELETE FLAG
026200*    ON EACH ROW AS IT GOES.  WISHLIST-FILE IS CLOSED BEFORE THE
026300*    ADD/REMOVE PASSES RUN AND NOT REOPENED UNTIL REWRITE-WISH-
026400*    MASTER, SINCE NEITHER REQUEST PASS TOUCHES THE FILE
026500*    DIRECTLY - ONLY THE IN-MEMORY TABLE.
026600
026700LOAD-WISH-TABLE.
026800
026900    MOVE ZERO TO WT-WISH-COUNT.
027000    MOVE "N" TO W-END-OF-FILE.
027100    OPEN INPUT WISHLIST-FILE.
027200
027300    READ WISHLIST-FILE
027400        AT END MOVE "Y" TO W-END-OF-FILE.
027500
027600    PERFORM READ-WISH-NEXT-RECORD UNTIL END-OF-FILE.
027700
027800    CLOSE WISHLIST-FILE.
027900LOAD-WISH-TABLE-EXIT.
028000    EXIT.
028100
028200*    READ-WISH-NEXT-RECORD - STORES THE ROW JUST READ, THEN
028300*    READS AHEAD ONE MORE RECORD SO THE UNTIL TEST ABOVE CAN SEE
028400*    END-OF-FILE AS SOON AS IT IS SET.
028500READ-WISH-NEXT-RECORD.
028600
028700    PERFORM STORE-ONE-WISH-ROW.
028800
028900    READ WISHLIST-FILE
029000        AT END MOVE "Y" TO W-END-OF-FILE.
029100*----------------------------------------------------------------
029200*    STORE-ONE-WISH-ROW - COPIES THE CURRENT WISH-RECORD'S
029300*    USER-ID/PRODUCT-ID PAIR INTO THE NEXT FREE TABLE SLOT.
029400
029500STORE-ONE-WISH-ROW.
029600
029700    ADD 1 TO WT-WISH-COUNT.
029800    MOVE WSH-USER-ID    TO WT-USER-ID (WT-WISH-COUNT).
029900    MOVE WSH-PRODUCT-ID TO WT-PRODUCT-ID (WT-WISH-COUNT).
030000    MOVE "N" TO WT-WISH-DELETE-FLAG (WT-WISH-COUNT).
030100*----------------------------------------------------------------
030200*    PROCESS-WISH-ADDS - DRIVES THE ADD REQUEST FILE ONE RECORD
030300*    AT A TIME THROUGH HANDLE-ONE-ADD-REQUEST BELOW.
030400
030500PROCESS-WISH-ADDS.
030600
030700    MOVE "N" TO W-END-OF-ADD-FILE.
030800    READ WISH-ADD-REQUEST-FILE
030900        AT END MOVE "Y" TO W-END-OF-ADD-FILE.
031000
031100    PERFORM HANDLE-ONE-ADD-REQUEST UNTIL END-OF-ADD-FILE.
031200PROCESS-WISH-ADDS-EXIT.
031300    EXIT.
031400
031500*    READ-ADD-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH.  THIS
031600*    SHOP'S READ-AHEAD CONVENTION PRIMES THE FIRST RECORD BEFORE
031700*    THE CONTROLLING PERFORM UNTIL STARTS, THEN READS THE NEXT
031800*    RECORD AT THE BOTTOM OF EACH ITERATION, SO THE UNTIL TEST
031900*    ALWAYS SEES CURRENT END-OF-FILE STATUS RATHER THAN LAST
032000*    RECORD'S STATUS.
032100READ-ADD-REQUEST-NEXT-RECORD.
032200
032300    READ WISH-ADD-REQUEST-FILE
032400        AT END MOVE "Y" TO W-END-OF-ADD-FILE.
032500*----------------------------------------------------------------
032600*    HANDLE-ONE-ADD-REQUEST - CALLED ONCE PER ADD REQUEST
032700*    RECORD.  THE ONLY EDIT ON AN ADD REQUEST IS THE DUPLICATE-
032800*    PAIR CHECK: IF THE USER ALREADY HAS THIS PRODUCT ON THEIR
032900*    WISHLIST THE REQUEST IS COUNTED AS A DUPLICATE AND DROPPED,
033000*    OTHERWISE A NEW ROW IS APPENDED.  THE SCAN IN LOOK-FOR-
033100*    ITEM-RECORD SKIPS ANY ROW ALREADY FLAGGED FOR DELETION (SEE
033200*    SCAN-ONE-WISH-ITEM BELOW), SO AN ADD FOR A PAIR THAT WAS
033300*    ITSELF REMOVED EARLIER THIS SAME RUN IS TREATED AS A FRESH
033400*    ADD RATHER THAN A DUPLICATE - THIS IS THE 99-104 CHANGE LOG
033500*    FIX.
033600
033700HANDLE-ONE-ADD-REQUEST.
033800
033900    MOVE WAR-USER-ID    TO W-SEARCH-USER-ID.
034000    MOVE WAR-PRODUCT-ID TO W-SEARCH-PRODUCT-ID.
034100    PERFORM LOOK-FOR-ITEM-RECORD THRU LOOK-FOR-ITEM-RECORD-EXIT.
034200
034300    IF FOUND-ITEM-RECORD
034400       ADD 1 TO WS-ADDS-DUPLICATE-COUNT
034500    ELSE
034600       PERFORM WRITE-NEW-WISH-ROW
034700       ADD 1 TO WS-ADDS-ACCEPTED-COUNT.
034800
034900    PERFORM READ-ADD-REQUEST-NEXT-RECORD.
035000*----------------------------------------------------------------
035100*    WRITE-NEW-WISH-ROW - APPENDS THE ADD REQUEST'S PAIR TO THE
035200*    END OF THE TABLE AS A FRESH, NOT-DELETED ROW.
035300
035400WRITE-NEW-WISH-ROW.
035500
035600    ADD 1 TO WT-WISH-COUNT.
035700    MOVE WAR-USER-ID    TO WT-USER-ID (WT-WISH-COUNT).
035800    MOVE WAR-PRODUCT-ID TO WT-PRODUCT-ID (WT-WISH-COUNT).
035900    MOVE "N" TO WT-WISH-DELETE-FLAG (WT-WISH-COUNT).
036000*----------------------------------------------------------------
036100*    PROCESS-WISH-REMOVES - DRIVES THE REMOVE REQUEST FILE ONE
036200*    RECORD AT A TIME.  LIKE THE OTHER MAINTENANCE PROGRAMS IN
036300*    THIS SYSTEM THIS PASS NEVER SHRINKS WT-WISH-COUNT - IT ONLY
036400*    SETS DELETE FLAGS; THE ACTUAL SHRINKING HAPPENS ONLY WHEN
036500*    THE TABLE IS WRITTEN BACK OUT BELOW.
036600
036700PROCESS-WISH-REMOVES.
036800
036900    MOVE "N" TO W-END-OF-REMOVE-FILE.
037000    READ WISH-REMOVE-REQUEST-FILE
037100        AT END MOVE "Y" TO W-END-OF-REMOVE-FILE.
037200
037300    PERFORM HANDLE-ONE-REMOVE-REQUEST UNTIL END-OF-REMOVE-FILE.
037400PROCESS-WISH-REMOVES-EXIT.
037500    EXIT.
037600
037700*    READ-REMOVE-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH FOR
037800*    THE REMOVE REQUEST FILE, SAME READ-AHEAD CONVENTION AS THE
037900*    ADD SIDE - SEE THE NOTE UNDER READ-ADD-REQUEST-NEXT-RECORD
038000*    ABOVE FOR WHY THIS SHOP READS ONE RECORD AHEAD RATHER THAN
038100*    TESTING END-OF-FILE RIGHT AFTER THE PERFORM UNTIL BEGINS.
038200READ-REMOVE-REQUEST-NEXT-RECORD.
038300
038400    READ WISH-REMOVE-REQUEST-FILE
038500        AT END MOVE "Y" TO W-END-OF-REMOVE-FILE.
038600*----------------------------------------------------------------
038700*    HANDLE-ONE-REMOVE-REQUEST - CALLED ONCE PER REMOVE REQUEST
038800*    RECORD.  LOOKS UP THE REQUESTED PAIR IN THE TABLE.  A MATCH
038900*    ONLY SETS THE DELETE FLAG ON THAT ROW; A PAIR THAT IS NOT
039000*    ON THE WISHLIST FILE (ALREADY REMOVED, OR A TIMING MISMATCH
039100*    WITH THE ONLINE SIDE) IS COUNTED AS NOT-FOUND RATHER THAN
039200*    TREATED AS AN ERROR - SEE THE 98-073 CHANGE LOG ENTRY.
039300
039400HANDLE-ONE-REMOVE-REQUEST.
039500
039600    MOVE WRR-USER-ID    TO W-SEARCH-USER-ID.
039700    MOVE WRR-PRODUCT-ID TO W-SEARCH-PRODUCT-ID.
039800    PERFORM LOOK-FOR-ITEM-RECORD THRU LOOK-FOR-ITEM-RECORD-EXIT.
039900
040000    IF FOUND-ITEM-RECORD
040100       MOVE "Y" TO WT-WISH-DELETE-FLAG (WT-WISH-IX)
040200       ADD 1 TO WS-REMOVES-ACCEPTED-COUNT
040300    ELSE
040400       ADD 1 TO WS-REMOVES-NOT-FOUND-COUNT.
040500
040600    PERFORM READ-REMOVE-REQUEST-NEXT-RECORD.
040700*----------------------------------------------------------------
040800*    LOOK-FOR-ITEM-RECORD - SCANS THE WISHLIST TABLE FROM ROW 1
040900*    FORWARD LOOKING FOR A NON-DELETED ROW WHOSE PAIR MATCHES
041000*    W-SEARCH-KEY.  SHARED BY BOTH THE ADD SIDE (WHERE A HIT
041100*    MEANS A DUPLICATE) AND THE REMOVE SIDE (WHERE A HIT MEANS
041200*    THE ROW TO FLAG) SINCE BOTH NEED THE SAME "IS THIS PAIR
041300*    ALREADY ON THE WISHLIST" ANSWER.  THE TABLE IS SMALL ENOUGH
041400*    (2000 ROWS) THAT A STRAIGHT SEQUENTIAL SCAN IS CHEAP ENOUGH
041500*    NOT TO NEED A SEARCH ALL/INDEXED LOOKUP.
041600
041700LOOK-FOR-ITEM-RECORD.
041800
041900    MOVE "N" TO W-FOUND-ITEM-RECORD.
042000    MOVE ZERO TO WT-WISH-IX.
042100
042200    PERFORM SCAN-ONE-WISH-ITEM
042300        UNTIL WT-WISH-IX NOT LESS THAN WT-WISH-COUNT
042400           OR FOUND-ITEM-RECORD.
042500LOOK-FOR-ITEM-RECORD-EXIT.
042600    EXIT.
042700
042800*    SCAN-ONE-WISH-ITEM - TESTS ONE ROW.  THE PAIR COMPARE USES
042900*    THE FLAT X(18) ALTERNATE VIEW ON BOTH SIDES SO USER-ID AND
043000*    PRODUCT-ID ARE MATCHED TOGETHER IN ONE CONDITION; THE
043100*    DELETE-FLAG TEST MAKES SURE A ROW ALREADY FLAGGED FOR
043200*    REMOVAL THIS SAME RUN NEVER COUNTS AS A LIVE MATCH.
043300*    WITHOUT THE DELETE-FLAG HALF OF THIS TEST, A REMOVE
043400*    FOLLOWED BY AN ADD FOR THE SAME PAIR LATER IN THE SAME
043500*    BATCH WOULD SEE THE OLD ROW STILL SITTING IN THE TABLE AND
043600*    WRONGLY REJECT THE ADD AS A DUPLICATE INSTEAD OF LETTING
043700*    THE CUSTOMER PUT THE ITEM BACK ON THEIR WISHLIST - THIS IS
043800*    EXACTLY THE SCENARIO THE 99-104 CHANGE LOG ENTRY FIXED.
043900SCAN-ONE-WISH-ITEM.
044000
044100    ADD 1 TO WT-WISH-IX.
044200    IF WT-WISH-KEY-ALT (WT-WISH-IX) EQUAL W-SEARCH-KEY-ALT
044300    AND WT-WISH-DELETE-FLAG (WT-WISH-IX) NOT EQUAL "Y"
044400       MOVE "Y" TO W-FOUND-ITEM-RECORD.
044500*----------------------------------------------------------------
044600*    REWRITE-WISH-MASTER - THE FINAL PASS.  WISHLIST-FILE IS
044700*    REOPENED FOR OUTPUT (NOT EXTEND) SINCE THE WHOLE FILE IS
044800*    BEING REPLACED FROM THE IN-MEMORY TABLE.  ROWS FLAGGED FOR
044900*    DELETION BY THE REMOVE PASS ABOVE ARE THE ONLY ROWS THAT DO
045000*    NOT MAKE IT BACK OUT.
045100
045200REWRITE-WISH-MASTER.
045300
045400    MOVE ZERO TO WT-WISH-IX.
045500    OPEN OUTPUT WISHLIST-FILE.
045600
045700    PERFORM WRITE-ONE-SURVIVING-ROW
045800        UNTIL WT-WISH-IX NOT LESS THAN WT-WISH-COUNT.
045900
046000    CLOSE WISHLIST-FILE.
046100REWRITE-WISH-MASTER-EXIT.
046200    EXIT.
046300
046400*    WRITE-ONE-SURVIVING-ROW - WRITES THE CURRENT TABLE ROW BACK
046500*    OUT UNLESS ITS DELETE FLAG IS SET; A DELETE-FLAGGED ROW IS
046600*    SIMPLY SKIPPED, WHICH IS WHAT ACTUALLY DROPS THE PAIR FROM
046700*    THE WISHLIST FILE.  WSH-FUTURE-AREA IS BLANKED ON EVERY
046800*    WRITE SINCE THE TABLE CARRIES NO VALUE FOR IT - THE FIELD
046900*    IS RESERVED SPACE ON WISH-RECORD FOR A LATER ENHANCEMENT.
047000*    THIS IS THE ONLY PLACE IN THE PROGRAM WHERE A DELETE FLAG
047100*    ACTUALLY TAKES A ROW OUT OF THE FILE - EVERYWHERE ELSE THE
047200*    FLAG IS JUST A MARKER THAT THIS PASS READS.
047300WRITE-ONE-SURVIVING-ROW.
047400
047500    ADD 1 TO WT-WISH-IX.
047600
047700    IF WT-WISH-DELETE-FLAG (WT-WISH-IX) NOT EQUAL "Y"
047800       MOVE WT-USER-ID (WT-WISH-IX)    TO WSH-USER-ID
047900       MOVE WT-PRODUCT-ID (WT-WISH-IX) TO WSH-PRODUCT-ID
048000       MOVE SPACE TO WSH-FUTURE-AREA
048100       WRITE WISH-RECORD.
048200*----------------------------------------------------------------
048300*    PRINT-RUN-SUMMARY - STAMPS TODAY'S DATE INTO THE SUMMARY
048400*    BANNER AND DISPLAYS THE FOUR COUNTERS ACCUMULATED OVER THE
048500*    ADD AND REMOVE PASSES SO OPS HAS A ONE-SCREEN RECAP OF THE
048600*    NIGHT'S WISHLIST MAINTENANCE.
048700
048800PRINT-RUN-SUMMARY.
048900
049000    ACCEPT WS-RUN-DATE FROM DATE.
049100    MOVE WS-RD-MM TO S-RUN-DATE (1:2).
049200    MOVE WS-RD-DD TO S-RUN-DATE (4:2).
049300    MOVE "20"     TO S-RUN-DATE (7:2).
049400    MOVE WS-RD-YY TO S-RUN-DATE (9:2).
049500
049600    DISPLAY WS-SUMMARY-LINE.
049700    DISPLAY "ADDS ACCEPTED . . . . : " WS-ADDS-ACCEPTED-COUNT.
049800    DISPLAY "ADDS REJECTED-DUP . . : " WS-ADDS-DUPLICATE-COUNT.
049900    DISPLAY "REMOVES ACCEPTED. . . : " WS-REMOVES-ACCEPTED-COUNT.
050000    DISPLAY "REMOVES NOT FOUND . . : " WS-REMOVES-NOT-FOUND-COUNT.
050100*----------------------------------------------------------------
050200*    END OF wishlist-maint.  NO SUBROUTINES ARE CALLED FROM THIS
050300*    PROGRAM - THE DUPLICATE-PAIR SCAN AND DELETE-FLAG-AWARE
050400*    REWRITE ABOVE ARE THE ONLY BUSINESS LOGIC THIS STEP CARRIES,
050500*    AND BOTH LIVE ENTIRELY IN WORKING-STORAGE FOR THE DURATION
050600*    OF THE RUN.
050700*----------------------------------------------------------------

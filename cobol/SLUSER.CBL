000100*----------------------------------------------------------------
000200*    SLUSER.CBL   -   SELECT clause for the USER master
000300*----------------------------------------------------------------
000400*    97-125  06/12/97  L.FORTUNATO ORIGINAL MEMBER
000500*----------------------------------------------------------------
000600
000700     SELECT USER-FILE
000800            ASSIGN TO "USERMSTR"
000900            ORGANIZATION IS SEQUENTIAL
001000            ACCESS MODE IS SEQUENTIAL
001100            FILE STATUS IS WS-USER-FILE-STATUS.

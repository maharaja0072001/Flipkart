000100*----------------------------------------------------------------
000200*    FDCART.CBL   -   FD and record layout for the CART file
000300*----------------------------------------------------------------
000400*    (USER-ID, PRODUCT-ID) pair.  Logically unique - CART-MAINT
000500*    rejects an add if the pair is already on the file.  The
000600*    trailing FILLER carries one spare byte broken out below in
000700*    case a future release needs a per-line-item flag - the
000800*    quantity-per-item is not tracked on this file yet.
000900*----------------------------------------------------------------
001000*    97-131  06/18/97  L.FORTUNATO ORIGINAL MEMBER
001100*    02-017  03/04/02  L.FORTUNATO BROKE OUT ONE SPARE FLAG BYTE
001200*                                  FROM THE FILLER PAD
001300*----------------------------------------------------------------
001400
001500 FD  CART-FILE
001600     LABEL RECORDS ARE STANDARD.
001700
001800 01  CART-RECORD.
001900     05  CRT-USER-ID                   PIC S9(9).
002000     05  CRT-PRODUCT-ID                PIC S9(9).
002100     05  CRT-FUTURE-AREA               PIC X(01).
002200     05  CRT-SPARE-BYTE REDEFINES CRT-FUTURE-AREA
002300                                       PIC X(01).
002400     05  FILLER                        PIC X(11).

000100*----------------------------------------------------------------
000200*    PLMOBNO.CBL
000300*----------------------------------------------------------------
000400*    Mobile-number format/country-code check.  COPY this member
000500*    into the PROCEDURE DIVISION of any program that must apply
000600*    the rule (currently only MOBILE-CHECK) after COPYing
000700*    MOBNOWS.CBL into WORKING-STORAGE and moving the candidate
000800*    number, left justified and space filled, to
000900*    MN-CANDIDATE-NUMBER.
001000*
001100*    A blank/null candidate is treated as valid (optional field).
001200*    Otherwise the candidate must first pass the generic shape
001300*    (digits only, no leading zero) and then match exactly one
001400*    of the five country patterns below; anything else is
001500*    invalid.
001600*----------------------------------------------------------------
001700*    98-206  07/14/98  L.FORTUNATO ORIGINAL MEMBER
001800*    98-231  09/30/98  L.FORTUNATO ADDED CHINA AND GERMANY LEGS
001900*    98-405  12/29/98  R.HARJU     Y2K REVIEW - NO DATE FIELDS ON
002000*                                  THIS MEMBER, NO CHANGE NEEDED
002100*----------------------------------------------------------------
002200
002300 CHECK-MOBILE-NUMBER.
002400
002500     MOVE "N" TO W-MN-VALID-SWITCH.
002600
002700     IF MN-CANDIDATE-NUMBER EQUAL SPACES
002800        MOVE "Y" TO W-MN-VALID-SWITCH
002900     ELSE
003000        PERFORM COMPUTE-MN-LENGTH
003100        PERFORM CHECK-MN-GENERIC-SHAPE
003200        IF MN-SHAPE-IS-OK
003300           PERFORM CHECK-MN-COUNTRY-PATTERNS.
003400 CHECK-MOBILE-NUMBER-EXIT.
003500     EXIT.
003600
003700 COMPUTE-MN-LENGTH.
003800
003900     MOVE ZERO TO MN-TRAILING-SPACES.
004000     INSPECT MN-CANDIDATE-NUMBER TALLYING MN-TRAILING-SPACES
004100             FOR TRAILING SPACE.
004200     COMPUTE MN-LENGTH = 15 - MN-TRAILING-SPACES.
004300
004400 CHECK-MN-GENERIC-SHAPE.
004500
004600     MOVE "Y" TO W-MN-SHAPE-SWITCH.
004700
004800     IF MN-CHAR (1) EQUAL "0"
004900        MOVE "N" TO W-MN-SHAPE-SWITCH
005000     ELSE
005100        IF MN-CHAR (1) IS NOT NUMERIC
005200           MOVE "N" TO W-MN-SHAPE-SWITCH.
005300
005400     IF MN-SHAPE-IS-OK
005500        MOVE 2 TO MN-IX
005600        PERFORM CHECK-ONE-MN-DIGIT
005700           UNTIL MN-IX > MN-LENGTH
005800              OR NOT MN-SHAPE-IS-OK.
005900
006000 CHECK-ONE-MN-DIGIT.
006100
006200     IF MN-CHAR (MN-IX) IS NOT NUMERIC
006300        MOVE "N" TO W-MN-SHAPE-SWITCH.
006400     ADD 1 TO MN-IX.
006500
006600 CHECK-MN-COUNTRY-PATTERNS.
006700
006800*    USA - 1 + NANP number, area/exchange digit not 0 or 1
006900     IF MN-LENGTH EQUAL 11
007000        IF MN-CHAR (1) EQUAL "1"
007100           IF MN-CHAR (2) NOT EQUAL "0"
007200              AND MN-CHAR (2) NOT EQUAL "1"
007300              IF MN-CHAR (5) NOT EQUAL "0"
007400                 AND MN-CHAR (5) NOT EQUAL "1"
007500                 MOVE "Y" TO W-MN-VALID-SWITCH.
007600
007700*    AUSTRALIA - 61 + mobile prefix 4, 8 digits following
007800     IF MN-LENGTH EQUAL 11
007900        IF MN-CANDIDATE-NUMBER (1:3) EQUAL "614"
008000           MOVE "Y" TO W-MN-VALID-SWITCH.
008100
008200*    AUSTRALIA - 61 + mobile prefix 04, 8 digits following
008300     IF MN-LENGTH EQUAL 12
008400        IF MN-CANDIDATE-NUMBER (1:4) EQUAL "6104"
008500           MOVE "Y" TO W-MN-VALID-SWITCH.
008600
008700*    GERMANY - 49 + 1 + second digit 5/6/7/9, 9 digits following
008800     IF MN-LENGTH EQUAL 13
008900        IF MN-CANDIDATE-NUMBER (1:3) EQUAL "491"
009000           IF MN-CHAR (4) EQUAL "5" OR MN-CHAR (4) EQUAL "6"
009100              OR MN-CHAR (4) EQUAL "7" OR MN-CHAR (4) EQUAL "9"
009200              MOVE "Y" TO W-MN-VALID-SWITCH.
009300
009400*    CHINA - 86 + 1 + second digit 3 thru 9, 9 digits following
009500     IF MN-LENGTH EQUAL 13
009600        IF MN-CANDIDATE-NUMBER (1:3) EQUAL "861"
009700           IF MN-CHAR (4) NOT EQUAL "0"
009800              AND MN-CHAR (4) NOT EQUAL "1"
009900              AND MN-CHAR (4) NOT EQUAL "2"
010000              MOVE "Y" TO W-MN-VALID-SWITCH.
010100
010200*    INDIA - 91 + first digit 6/7/8/9, 9 digits following
010300     IF MN-LENGTH EQUAL 12
010400        IF MN-CANDIDATE-NUMBER (1:2) EQUAL "91"
010500           IF MN-CHAR (3) EQUAL "6" OR MN-CHAR (3) EQUAL "7"
010600              OR MN-CHAR (3) EQUAL "8" OR MN-CHAR (3) EQUAL "9"
010700              MOVE "Y" TO W-MN-VALID-SWITCH.

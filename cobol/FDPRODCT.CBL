000100*----------------------------------------------------------------
000200*    FDPRODCT.CBL   -   FD and record layout for the PRODUCT
000300*                        master (catalogue item)
000400*----------------------------------------------------------------
000500*    One row represents an item of any of the three catalogue
000600*    categories.  The category-specific area is a single 35-byte
000700*    slot REDEFINED two ways because MOBILE and LAPTOP share the
000800*    same (BRAND-NAME, MODEL-NAME) natural key shape while
000900*    CLOTHES uses (BRAND-NAME, CLOTHES-GENDER, CLOTHES-SIZE,
001000*    CLOTHES-TYPE) instead - see PLLKPROD.CBL for the natural-
001100*    key comparison that depends on PRC-CATEGORY-ID to pick the
001200*    right view.
001300*----------------------------------------------------------------
001400*    97-118  06/03/97  L.FORTUNATO ORIGINAL MEMBER
001500*    97-140  08/22/97  L.FORTUNATO ADDED CLOTHES-FIELDS REDEFINES
001600*    99-004  01/06/99  R.HARJU     Y2K REVIEW - NO DATE FIELDS ON
001700*                                  THIS RECORD, NO CHANGE NEEDED
001800*----------------------------------------------------------------
001900
002000 FD  PRODUCT-FILE
002100     LABEL RECORDS ARE STANDARD.
002200
002300 01  PRODUCT-RECORD.
002400     05  PRC-PRODUCT-ID                PIC 9(09).
002500     05  PRC-CATEGORY-ID               PIC 9(01).
002600     05  PRC-BRAND-NAME                PIC X(30).
002700     05  PRC-PRICE                     PIC S9(7)V9(2).
002800     05  PRC-QUANTITY                  PIC S9(7).
002900     05  PRC-CATEGORY-FIELDS.
003000         10  PRC-MODEL-NAME            PIC X(30).
003100         10  FILLER                    PIC X(05).
003200     05  PRC-CATEGORY-FIELDS-CLOTHES REDEFINES
003300                                        PRC-CATEGORY-FIELDS.
003400         10  PRC-CLOTHES-TYPE          PIC X(20).
003500         10  PRC-CLOTHES-GENDER        PIC X(10).
003600         10  PRC-CLOTHES-SIZE          PIC X(05).
003700     05  FILLER                        PIC X(19).

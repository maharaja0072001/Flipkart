000100*----------------------------------------------------------------
000200*    CDTABLES.CBL
000300*----------------------------------------------------------------
000400*    WORKING-STORAGE lookup-code tables shared by every program
000500*    that has to translate a catalogue/order id-code into its
000600*    meaning.  Three tables live here because all three are
000700*    small, fixed, and never change without a program change:
000800*
000900*       CD-PRODUCT-CATEGORY  - 1/2/3      MOBILE/LAPTOP/CLOTHES
001000*       CD-ORDER-STATUS      - 1/2/3/4    PLACED/DELIVERED/
001100*                                          IN_TRANSIT/CANCELLED
001200*       CD-PAYMENT-MODE      - 1/2/3/4    COD/CARD/NET_BANKING/
001300*                                          UPI
001400*
001500*    Any id-value outside the ranges below is a lookup error -
001600*    the calling paragraph tests the 88-level and, if none of
001700*    them fire, MOVEs a "constant not found" message to the
001800*    run's exception line.  COPY this member into WORKING-
001900*    STORAGE SECTION, never into FILE SECTION.
002000*----------------------------------------------------------------
002100*    88-005  02/14/94  R.HARJU     ORIGINAL MEMBER
002200*    88-071  09/02/96  L.FORTUNATO ADDED PAYMENT-MODE TABLE
002300*    88-402  12/28/98  R.HARJU     Y2K - NO DATE FIELDS HERE,
002400*                                  REVIEWED, NO CHANGE NEEDED
002500*----------------------------------------------------------------
002600
002700 01  CD-PRODUCT-CATEGORY-ID           PIC 9(01).
002800     88  CD-CATEGORY-MOBILE           VALUE 1.
002900     88  CD-CATEGORY-LAPTOP           VALUE 2.
003000     88  CD-CATEGORY-CLOTHES          VALUE 3.
003100     88  CD-CATEGORY-IS-VALID         VALUE 1 THRU 3.
003200
003300 01  CD-ORDER-STATUS-ID               PIC 9(01).
003400     88  CD-STATUS-PLACED             VALUE 1.
003500     88  CD-STATUS-DELIVERED          VALUE 2.
003600     88  CD-STATUS-IN-TRANSIT         VALUE 3.
003700     88  CD-STATUS-CANCELLED          VALUE 4.
003800     88  CD-STATUS-IS-VALID           VALUE 1 THRU 4.
003900
004000 01  CD-PAYMENT-MODE-ID               PIC 9(01).
004100     88  CD-PAYMENT-CASH-ON-DELIVERY  VALUE 1.
004200     88  CD-PAYMENT-CARD              VALUE 2.
004300     88  CD-PAYMENT-NET-BANKING       VALUE 3.
004400     88  CD-PAYMENT-UPI               VALUE 4.
004500     88  CD-PAYMENT-IS-VALID          VALUE 1 THRU 4.
004600
004700 01  CD-CONSTANT-NOT-FOUND-MSG        PIC X(36)
004800                                      VALUE
004900     "*** CONSTANT NOT FOUND ON LOOKUP **".

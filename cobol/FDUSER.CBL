000100*----------------------------------------------------------------
000200*    FDUSER.CBL   -   FD and record layout for the USER master
000300*----------------------------------------------------------------
000400*    USER-PASSWORD arrives already hashed by the front-end - it
000500*    is opaque here, we never test or move pieces of it, only
000600*    the record as a whole.
000700*----------------------------------------------------------------
000800*    97-125  06/12/97  L.FORTUNATO ORIGINAL MEMBER
000900*----------------------------------------------------------------
001000
001100 FD  USER-FILE
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  USER-RECORD.
001500     05  USR-USER-ID                   PIC 9(09).
001600     05  USR-NAME                      PIC X(40).
001700     05  USR-MOBILE-NUMBER             PIC X(15).
001800     05  USR-EMAIL                     PIC X(50).
001900     05  USR-PASSWORD                  PIC X(64).
002000     05  FILLER                        PIC X(12).

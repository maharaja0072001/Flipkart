000100*----------------------------------------------------------------
000200*    wsprod.cbl
000300*----------------------------------------------------------------
000400*    WORKING-STORAGE table of the PRODUCT master, loaded once at
000500*    the top of a run by the program that COPYs this member and
000600*    scanned from then on by PLLKPROD.CBL.  Row shape mirrors
000700*    PRODUCT-RECORD in FDPRODCT.CBL field for field, so a program
000800*    can rewrite the master straight back out of this table when
000900*    it is done applying the run's transactions to it.
001000*
001100*    Calling program supplies WT-PRODUCT-IX (a plain COMP item,
001200*    not an index-name - PLLKPROD.CBL does ADD 1 TO it) and the
001300*    found/duplicate switches described in PLLKPROD.CBL.
001400*----------------------------------------------------------------
001500*    97-118  06/03/97  L.FORTUNATO ORIGINAL MEMBER
001600*    97-140  08/22/97  L.FORTUNATO ADDED CLOTHES-FIELDS REDEFINES
001700*----------------------------------------------------------------
001800
001900 01  WT-PRODUCT-TABLE.
002000     05  WT-PRODUCT-COUNT              PIC S9(5) COMP.
002100     05  WT-PRODUCT-ROW OCCURS 2000 TIMES.
002200         10  WT-PRODUCT-ID             PIC 9(09).
002300         10  WT-CATEGORY-ID            PIC 9(01).
002400         10  WT-BRAND-NAME             PIC X(30).
002500         10  WT-PRICE                  PIC S9(7)V9(2).
002600         10  WT-QUANTITY               PIC S9(7).
002700         10  WT-CATEGORY-FIELDS.
002800             15  WT-MODEL-NAME         PIC X(30).
002900             15  FILLER                PIC X(05).
003000         10  WT-CATEGORY-FIELDS-CLOTHES REDEFINES
003100                                        WT-CATEGORY-FIELDS.
003200             15  WT-CLOTHES-TYPE       PIC X(20).
003300             15  WT-CLOTHES-GENDER     PIC X(10).
003400             15  WT-CLOTHES-SIZE       PIC X(05).
003410         10  FILLER                    PIC X(19).

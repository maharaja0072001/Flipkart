000100*----------------------------------------------------------------
000200*    CART-MAINT
000300*----------------------------------------------------------------
000400*    Applies the day's CART-ADD-REQUEST and CART-REMOVE-REQUEST
000500*    batches against the shopping-cart file.  CART-FILE carries
000600*    no ISAM key, so the whole file is loaded into a table, the
000700*    adds/removes are worked against the table, then the table
000800*    is written back out as the new CART-FILE - same shop habit
000900*    as INVENTORY-MAINT uses for the catalogue master.
001000*----------------------------------------------------------------
001100*    THE CART KEY IS THE USER-ID/PRODUCT-ID PAIR - ONE USER CAN
001200*    ONLY HAVE ONE CART LINE FOR A GIVEN PRODUCT, SO EVERY ADD
001300*    AND EVERY REMOVE HAS TO SCAN THE TABLE FOR A MATCH ON BOTH
001400*    HALVES OF THE PAIR TOGETHER, NOT EITHER HALF ALONE.  THE
001500*    PAIR IS COMPARED AS ONE X(18) ALPHANUMERIC STRING RATHER
001600*    THAN TWO SEPARATE NUMERIC COMPARES - SEE THE 97-145 CHANGE
001700*    LOG ENTRY - SO A SINGLE IF CATCHES BOTH HALVES AT ONCE.
001800*----------------------------------------------------------------
001900IDENTIFICATION DIVISION.
002000PROGRAM-ID.    cart-maint.
002100AUTHOR.        L. FORTUNATO.
002200INSTALLATION.  CATALOGUE DIVISION - DATA PROCESSING.
002300DATE-WRITTEN.  06/20/97.
002400DATE-COMPILED.
002500SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002600*----------------------------------------------------------------
002700*    CHANGE LOG
002800*----------------------------------------------------------------
002900*    97-133  06/20/97  L.FORTUNATO ORIGINAL PROGRAM - REPLACES THE
003000*                                  STATE-CODE SCREEN, NOW DRIVES
003100*                                  THE CART FILE FROM A BATCH OF
003200*                                  ADD/REMOVE REQUESTS
003300*    97-145  08/25/97  L.FORTUNATO ADD/REMOVE NOW COMPARE THE
003400*                                  USER-ID/PRODUCT-ID PAIR AS ONE
003500*                                  ALPHANUMERIC KEY INSTEAD OF TWO
003600*                                  SEPARATE IF'S
003700*    98-071  02/20/98  R.HARJU     LINED UP WITH THE INVENTORY-
003800*                                  MAINT REMOVE-COUNT STYLE - A
003900*                                  REMOVE THAT DOES NOT MATCH ANY
004000*                                  ROW IS NOW COUNTED, NOT IGNORED
004100*    98-392  12/22/98  R.HARJU     Y2K REVIEW - RUN-DATE FIELD ON
004200*                                  THE SUMMARY LINE ROLLED TO A
004300*                                  4-DIGIT CENTURY, SEE WS-RUN-
004400*                                  DATE
004500*    99-102  03/03/99  L.FORTUNATO A DUPLICATE ADD REQUEST FOR A
004600*                                  PAIR ALREADY FLAGGED FOR
004700*                                  REMOVAL THIS SAME RUN IS NOW
004800*                                  ACCEPTED (DELETE-FLAG IS PART
004900*                                  OF THE KEY COMPARE)
005000*    03-019  02/11/03  L.FORTUNATO STEP PERFORMS NOW RANGE THRU
005100*                                  THEIR EXIT PARAGRAPHS PER SHOP
005200*                                  STANDARD - NO LOGIC CHANGE
005300*    04-208  09/14/04  R.HARJU     REVIEWED FOR THE ANNUAL FILE
005400*                                  AUDIT - NO CHANGES REQUIRED,
005500*                                  DUPLICATE-PAIR LOGIC STILL
005600*                                  MATCHES THE ONLINE CART SCREEN
005700*    06-055  04/02/06  L.FORTUNATO CART TABLE SIZE CONFIRMED
005800*                                  ADEQUATE AT 2000 ROWS AFTER
005900*                                  MARKETING'S SPRING PROMOTION -
006000*                                  PEAK NIGHT WAS UNDER 900 LINES
006100*----------------------------------------------------------------
006200*    A NOTE ON WHY ROWS ARE NEVER DELETED FROM THE TABLE OUTRIGHT:
006300*    SHRINKING WT-CART-ROW IN PLACE WOULD MEAN RENUMBERING EVERY
006400*    ROW AFTER THE ONE REMOVED, WHICH IS EXPENSIVE FOR NO REAL
006500*    BENEFIT WHEN THE WHOLE TABLE GETS REWRITTEN TO CART-FILE AT
006600*    THE END OF THE RUN ANYWAY.  FLAGGING AND SKIPPING AT REWRITE
006700*    TIME IS THE SAME TRADEOFF INVENTORY-MAINT MAKES ON THE
006800*    PRODUCT MASTER.
006900*----------------------------------------------------------------
007000ENVIRONMENT DIVISION.
007100CONFIGURATION SECTION.
007200SPECIAL-NAMES.
007300*    UPSI-0 - SAME RERUN CONVENTION AS THE OTHER STEPS IN THIS
007400*    SYSTEM.  LEFT OFF ON A NORMAL NIGHT; SET ON BY OPS WHEN THE
007500*    CART-ADD PASS ALREADY COMPLETED AND ONLY THE REMOVE SIDE
007600*    NEEDS RESUBMITTING.
007700    C01 IS TOP-OF-FORM
007800    CLASS NUMERIC-SIGN-CLASS IS "+", "-"
007900    UPSI-0 ON STATUS IS RERUN-FROM-CART-REMOVE-STEP
008000    UPSI-0 OFF STATUS IS NORMAL-CART-CYCLE.
008100
008200INPUT-OUTPUT SECTION.
008300    FILE-CONTROL.
008400
008500        COPY "SLCART.CBL".
008600
008700*    CART-ADD-REQUEST-FILE - ONE LINE PER PRODUCT A CUSTOMER
008800*    DROPPED INTO THEIR CART SINCE THE LAST RUN.
008900        SELECT CART-ADD-REQUEST-FILE
009000               ASSIGN TO "CARTADD"
009100               ORGANIZATION IS LINE SEQUENTIAL.
009200
009300*    CART-REMOVE-REQUEST-FILE - ONE LINE PER CART LINE A
009400*    CUSTOMER TOOK BACK OUT, OR THAT CHECKED OUT AND SO NEEDS TO
009500*    COME OFF THE CART FILE.
009600        SELECT CART-REMOVE-REQUEST-FILE
009700               ASSIGN TO "CARTREM"
009800               ORGANIZATION IS LINE SEQUENTIAL.
009900
010000DATA DIVISION.
010100FILE SECTION.
010200
010300        COPY "FDCART.CBL".
010400
010500*    CART-ADD-REQUEST-RECORD - THE USER-ID/PRODUCT-ID PAIR IS
010600*    ALSO CARRIED AS A FLAT X(18) VIEW SO IT CAN BE MOVED IN ONE
010700*    SHOT INTO THE SEARCH KEY BELOW WITHOUT TWO SEPARATE MOVES.
010800        FD  CART-ADD-REQUEST-FILE
010900            LABEL RECORDS ARE OMITTED.
011000        01  CART-ADD-REQUEST-RECORD.
011100            05  CAR-ID-PAIR.
011200                10  CAR-USER-ID             PIC 9(09).
011300                10  CAR-PRODUCT-ID          PIC 9(09).
011400            05  CAR-ID-PAIR-ALT REDEFINES
011500                                CAR-ID-PAIR PIC X(18).
011600            05  FILLER                      PIC X(12).
011700
011800*    CART-REMOVE-REQUEST-RECORD - SAME PAIR, NO ALTERNATE VIEW
011900*    NEEDED SINCE THE REMOVE SIDE MOVES EACH HALF SEPARATELY
012000*    INTO W-SEARCH-KEY BELOW.
012100        FD  CART-REMOVE-REQUEST-FILE
012200            LABEL RECORDS ARE OMITTED.
012300        01  CART-REMOVE-REQUEST-RECORD.
012400            05  CRR-USER-ID                 PIC 9(09).
012500            05  CRR-PRODUCT-ID              PIC 9(09).
012600            05  FILLER                      PIC X(12).
012700
012800WORKING-STORAGE SECTION.
012900
013000*    WT-CART-TABLE - THE WHOLE CART FILE HELD IN MEMORY FOR THE
013100*    DURATION OF THE RUN.  WT-CART-KEY-ALT GIVES A ONE-SHOT
013200*    X(18) COMPARE VIEW OF EACH ROW'S PAIR, USED BY SCAN-ONE-
013300*    CART-ITEM BELOW SO THE DUPLICATE-PAIR SCAN DOES NOT HAVE TO
013400*    COMPARE USER-ID AND PRODUCT-ID AS TWO SEPARATE CONDITIONS.
013500        01  WT-CART-TABLE.
013600            05  WT-CART-COUNT               PIC S9(5) COMP.
013700            05  WT-CART-ROW OCCURS 2000 TIMES.
013800                10  WT-CART-ID-PAIR.
013900                    15  WT-USER-ID          PIC S9(9).
014000                    15  WT-PRODUCT-ID       PIC S9(9).
014100                10  WT-CART-KEY-ALT REDEFINES
014200                                WT-CART-ID-PAIR
014300                                            PIC X(18).
014400                10  FILLER                      PIC X(02).
014500
014600*    ONE DELETE FLAG PER CART ROW, HELD SEPARATE FROM THE ROW
014700*    ITSELF FOR THE SAME REASON INVENTORY-MAINT SPLITS ITS
014800*    DELETE FLAGS OUT - A REMOVE REQUEST ONLY HAS TO FLIP ONE
014900*    BYTE, NOT REWRITE THE WHOLE CART ROW.
015000        01  WT-CART-DELETE-FLAGS.
015100            05  WT-CART-DELETE-FLAG OCCURS 2000 TIMES
015200                                            PIC X.
015300
015400*    W-SEARCH-KEY IS LOADED BY BOTH THE ADD SIDE AND THE REMOVE
015500*    SIDE BEFORE CALLING LOOK-FOR-ITEM-RECORD - THE ALTERNATE
015600*    X(18) VIEW LETS SCAN-ONE-CART-ITEM COMPARE IT AGAINST
015700*    WT-CART-KEY-ALT IN ONE CONDITION.
015800        01  W-SEARCH-KEY.
015900            05  W-SEARCH-USER-ID            PIC S9(9).
016000            05  W-SEARCH-PRODUCT-ID         PIC S9(9).
016100        01  W-SEARCH-KEY-ALT REDEFINES
016200                                W-SEARCH-KEY PIC X(18).
016300
016400*    END-OF-FILE SWITCHES, ONE PER SEQUENTIAL FILE READ IN THIS
016500*    PROGRAM - THE MASTER LOAD PASS AND THE TWO REQUEST PASSES
016600*    EACH GET THEIR OWN SO THE NAME SAYS WHICH FILE IT WATCHES.
016700        01  W-END-OF-FILE                   PIC X.
016800            88  END-OF-FILE                 VALUE "Y".
016900
017000        01  W-END-OF-ADD-FILE               PIC X.
017100            88  END-OF-ADD-FILE             VALUE "Y".
017200
017300        01  W-END-OF-REMOVE-FILE            PIC X.
017400            88  END-OF-REMOVE-FILE          VALUE "Y".
017500
017600*    SET BY LOOK-FOR-ITEM-RECORD WHEN THE PAIR IN W-SEARCH-KEY
017700*    MATCHES A NON-DELETED ROW IN THE TABLE - USED BY BOTH THE
017800*    ADD SIDE (TO CATCH A DUPLICATE) AND THE REMOVE SIDE (TO
017900*    FIND THE ROW TO FLAG).
018000        01  W-FOUND-ITEM-RECORD             PIC X.
018100            88  FOUND-ITEM-RECORD           VALUE "Y".
018200
018300*    WS-CART-FILE-STATUS - RESERVED FOR A FILE STATUS CLAUSE ON
018400*    CART-FILE.  NOT WIRED IN YET; CARRIED HERE SO THE FIELD IS
018500*    ALREADY IN PLACE THE DAY OPS ASKS FOR STATUS-CODE CHECKING
018600*    ON THE OPEN/CLOSE VERBS, SAME AS THE OTHER MAINTENANCE
018700*    PROGRAMS IN THIS SYSTEM CARRY IT.
018800        01  WS-CART-FILE-STATUS             PIC XX.
018900
019000*    TODAY'S DATE, SAME YYMMDD/BREAKDOWN PATTERN USED ACROSS ALL
019100*    SIX PROGRAMS IN THIS SYSTEM - SEE THE Y2K CHANGE-LOG ENTRY
019200*    ABOVE FOR WHY THE CENTURY IS HARD-CODED RATHER THAN TAKEN
019300*    OFF THE SYSTEM CLOCK.
019400        01  WS-RUN-DATE                     PIC 9(06).
019500        01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
019600            05  WS-RD-YY                    PIC 99.
019700            05  WS-RD-MM                    PIC 99.
019800            05  WS-RD-DD                    PIC 99.
019900
020000*    ONE-LINE SUMMARY BANNER, DISPLAYED AHEAD OF THE ACCEPTED/
020100*    REJECTED COUNTS AT THE END OF THE RUN.
020200        01  WS-SUMMARY-LINE.
020300            05  FILLER                      PIC X(16) VALUE
020400                "CART RUN - ".
020500            05  S-RUN-DATE                  PIC 99/99/9999.
020600            05  FILLER                     PIC X(52) VALUE SPACES.
020700
020800*    WT-CART-IX IS THE WORKING SUBSCRIPT INTO THE CART TABLE,
020900*    SHARED BY THE LOAD PASS, LOOK-FOR-ITEM-RECORD (WHICH LEAVES
021000*    THE MATCHING ROW NUMBER HERE ON A HIT) AND THE FINAL
021100*    REWRITE PASS.  THE FOUR COUNTERS BELOW FEED THE RUN-SUMMARY
021200*    LINES PRINTED AT PRINT-RUN-SUMMARY.
021300        77  WT-CART-IX                      PIC S9(5)  COMP.
021400        77  WS-ADDS-ACCEPTED-COUNT          PIC S9(7)  COMP.
021500        77  WS-ADDS-DUPLICATE-COUNT         PIC S9(7)  COMP.
021600        77  WS-REMOVES-ACCEPTED-COUNT       PIC S9(7)  COMP.
021700        77  WS-REMOVES-NOT-FOUND-COUNT      PIC S9(7)  COMP.
021800
021900*----------------------------------------------------------------
022000PROCEDURE DIVISION.
022100*    MAINLINE - LOAD THE CART FILE INTO WT-CART-ROW, APPLY THE
022200*    ADD BATCH, APPLY THE REMOVE BATCH (WHICH ONLY SETS DELETE
022300*    FLAGS AT THIS POINT), THEN WRITE THE SURVIVING ROWS BACK
022400*    OUT AS THE NEW CART-FILE.  RUNNING ADDS BEFORE REMOVES
022500*    MEANS A PAIR ADDED AND REMOVED IN THE SAME NIGHT ENDS UP
022600*    CORRECTLY ABSENT FROM THE FINAL FILE.
022700
022800    MOVE ZERO TO WS-ADDS-ACCEPTED-COUNT
022900                 WS-ADDS-DUPLICATE-COUNT
023000                 WS-REMOVES-ACCEPTED-COUNT
023100                 WS-REMOVES-NOT-FOUND-COUNT.
023200
023300    PERFORM LOAD-CART-TABLE THRU LOAD-CART-TABLE-EXIT.
023400
023500*    BOTH REQUEST FILES ARE OPENED TOGETHER HERE, EVEN THOUGH
023600*    THE ADD PASS RUNS TO COMPLETION BEFORE THE REMOVE PASS
023700*    STARTS, SO THE STEP DOES NOT HAVE TO OPEN AND CLOSE THE
023800*    REMOVE FILE A SECOND TIME LATER IN THE RUN.
023900    OPEN INPUT CART-ADD-REQUEST-FILE.
024000    OPEN INPUT CART-REMOVE-REQUEST-FILE.
024100
024200    PERFORM PROCESS-CART-ADDS THRU PROCESS-CART-ADDS-EXIT.
024300    PERFORM PROCESS-CART-REMOVES THRU PROCESS-CART-REMOVES-EXIT.
024400
024500    CLOSE CART-ADD-REQUEST-FILE.
024600    CLOSE CART-REMOVE-REQUEST-FILE.
024700
024800*    THE MASTER IS NOT REWRITTEN UNTIL BOTH REQUEST FILES HAVE
024900*    BEEN FULLY APPLIED TO THE TABLE, SO A BAD RECORD LATE IN
025000*    EITHER REQUEST FILE CANNOT LEAVE CART-FILE HALF-UPDATED.
025100    PERFORM REWRITE-CART-MASTER THRU REWRITE-CART-MASTER-EXIT.
025200    PERFORM PRINT-RUN-SUMMARY.
025300
025400*    THIS PROGRAM IS CALLED AS STEP 3 OF THE NIGHTLY CYCLE FROM
025500*    THE catalogue-order-system DRIVER, SO EXIT PROGRAM RETURNS
025600*    CONTROL TO THE CALLER; THE STOP RUN BELOW ONLY FIRES WHEN
025700*    THIS MODULE IS RUN STANDALONE ON ITS OWN JOB CARD.
025800    EXIT PROGRAM.
025900
026000    STOP RUN.
026100*----------------------------------------------------------------
026200*    LOAD-CART-TABLE - READS CART-FILE START TO FINISH AND
026300*    STORES EVERY ROW INTO WT-CART-ROW, CLEARING THE DELETE FLAG
026400*    ON EACH ROW AS IT GOES.  CART-FILE IS CLOSED BEFORE THE
026500*    ADD/REMOVE PASSES RUN AND NOT REOPENED UNTIL REWRITE-CART-
026600*    MASTER, SINCE NEITHER REQUEST PASS TOUCHES THE FILE
026700*    DIRECTLY - ONLY THE IN-MEMORY TABLE.
026800
026900LOAD-CART-TABLE.
027000
027100    MOVE ZERO TO WT-CART-COUNT.
027200    MOVE "N" TO W-END-OF-FILE.
027300    OPEN INPUT CART-FILE.
027400
027500    READ CART-FILE
027600        AT END MOVE "Y" TO W-END-OF-FILE.
027700
027800    PERFORM READ-CART-NEXT-RECORD UNTIL END-OF-FILE.
027900
028000    CLOSE CART-FILE.
028100LOAD-CART-TABLE-EXIT.
028200    EXIT.
028300
028400*    READ-CART-NEXT-RECORD - STORES THE ROW JUST READ, THEN
028500*    READS AHEAD ONE MORE RECORD SO THE UNTIL TEST ABOVE CAN SEE
028600*    END-OF-FILE AS SOON AS IT IS SET.
028700READ-CART-NEXT-RECORD.
028800
028900    PERFORM STORE-ONE-CART-ROW.
029000
029100    READ CART-FILE
029200        AT END MOVE "Y" TO W-END-OF-FILE.
029300*----------------------------------------------------------------
029400*    STORE-ONE-CART-ROW - COPIES THE CURRENT CART-RECORD'S
029500*    USER-ID/PRODUCT-ID PAIR INTO THE NEXT FREE TABLE SLOT.
029600
029700STORE-ONE-CART-ROW.
029800
029900    ADD 1 TO WT-CART-COUNT.
030000    MOVE CRT-USER-ID    TO WT-USER-ID (WT-CART-COUNT).
030100    MOVE CRT-PRODUCT-ID TO WT-PRODUCT-ID (WT-CART-COUNT).
030200    MOVE "N" TO WT-CART-DELETE-FLAG (WT-CART-COUNT).
030300*----------------------------------------------------------------
030400*    PROCESS-CART-ADDS - DRIVES THE ADD REQUEST FILE ONE RECORD
030500*    AT A TIME THROUGH HANDLE-ONE-ADD-REQUEST BELOW.
030600
030700PROCESS-CART-ADDS.
030800
030900    MOVE "N" TO W-END-OF-ADD-FILE.
031000    READ CART-ADD-REQUEST-FILE
031100        AT END MOVE "Y" TO W-END-OF-ADD-FILE.
031200
031300    PERFORM HANDLE-ONE-ADD-REQUEST UNTIL END-OF-ADD-FILE.
031400PROCESS-CART-ADDS-EXIT.
031500    EXIT.
031600
031700*    READ-ADD-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH, SAME
031800*    PATTERN AS READ-CART-NEXT-RECORD ABOVE.  THIS SHOP'S READ-
031900*    AHEAD CONVENTION PRIMES THE FIRST RECORD BEFORE THE
032000*    CONTROLLING PERFORM UNTIL STARTS, THEN READS THE NEXT
032100*    RECORD AT THE BOTTOM OF EACH ITERATION, SO THE UNTIL TEST
032200*    ALWAYS SEES CURRENT END-OF-FILE STATUS RATHER THAN LAST
032300*    RECORD'S STATUS.
032400READ-ADD-REQUEST-NEXT-RECORD.
032500
032600    READ CART-ADD-REQUEST-FILE
032700        AT END MOVE "Y" TO W-END-OF-ADD-FILE.
032800*----------------------------------------------------------------
032900*    HANDLE-ONE-ADD-REQUEST - CALLED ONCE PER ADD REQUEST RECORD.
033000*    THE ONLY EDIT ON AN ADD REQUEST IS
033100*    THE DUPLICATE-PAIR CHECK: IF THE USER ALREADY HAS A LIVE
033200*    CART LINE FOR THIS PRODUCT THE REQUEST IS COUNTED AS A
033300*    DUPLICATE AND DROPPED, OTHERWISE A NEW ROW IS APPENDED.
033400*    THE SCAN IN LOOK-FOR-ITEM-RECORD SKIPS ANY ROW ALREADY
033500*    FLAGGED FOR DELETION (SEE SCAN-ONE-CART-ITEM BELOW), SO AN
033600*    ADD FOR A PAIR THAT WAS ITSELF REMOVED EARLIER THIS SAME
033700*    RUN IS TREATED AS A FRESH ADD RATHER THAN A DUPLICATE -
033800*    THIS IS THE 99-102 CHANGE LOG FIX.
033900
034000HANDLE-ONE-ADD-REQUEST.
034100
034200    MOVE CAR-USER-ID    TO W-SEARCH-USER-ID.
034300    MOVE CAR-PRODUCT-ID TO W-SEARCH-PRODUCT-ID.
034400    PERFORM LOOK-FOR-ITEM-RECORD THRU LOOK-FOR-ITEM-RECORD-EXIT.
034500
034600    IF FOUND-ITEM-RECORD
034700       ADD 1 TO WS-ADDS-DUPLICATE-COUNT
034800    ELSE
034900       PERFORM WRITE-NEW-CART-ROW
035000       ADD 1 TO WS-ADDS-ACCEPTED-COUNT.
035100
035200    PERFORM READ-ADD-REQUEST-NEXT-RECORD.
035300*----------------------------------------------------------------
035400*    WRITE-NEW-CART-ROW - APPENDS THE ADD REQUEST'S PAIR TO THE
035500*    END OF THE TABLE AS A FRESH, NOT-DELETED ROW.
035600
035700WRITE-NEW-CART-ROW.
035800
035900    ADD 1 TO WT-CART-COUNT.
036000    MOVE CAR-USER-ID    TO WT-USER-ID (WT-CART-COUNT).
036100    MOVE CAR-PRODUCT-ID TO WT-PRODUCT-ID (WT-CART-COUNT).
036200    MOVE "N" TO WT-CART-DELETE-FLAG (WT-CART-COUNT).
036300*----------------------------------------------------------------
036400*    PROCESS-CART-REMOVES - DRIVES THE REMOVE REQUEST FILE ONE
036500*    RECORD AT A TIME.  LIKE THE OTHER MAINTENANCE PROGRAMS IN
036600*    THIS SYSTEM THIS PASS NEVER SHRINKS WT-CART-COUNT - IT ONLY
036700*    SETS DELETE FLAGS; THE ACTUAL SHRINKING HAPPENS ONLY WHEN
036800*    THE TABLE IS WRITTEN BACK OUT BELOW.
036900
037000PROCESS-CART-REMOVES.
037100
037200    MOVE "N" TO W-END-OF-REMOVE-FILE.
037300    READ CART-REMOVE-REQUEST-FILE
037400        AT END MOVE "Y" TO W-END-OF-REMOVE-FILE.
037500
037600    PERFORM HANDLE-ONE-REMOVE-REQUEST UNTIL END-OF-REMOVE-FILE.
037700PROCESS-CART-REMOVES-EXIT.
037800    EXIT.
037900
038000*    READ-REMOVE-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH FOR
038100*    THE REMOVE REQUEST FILE, SAME READ-AHEAD CONVENTION AS THE
038200*    ADD SIDE - SEE THE NOTE UNDER READ-ADD-REQUEST-NEXT-RECORD
038300*    ABOVE FOR WHY THIS SHOP READS ONE RECORD AHEAD RATHER THAN
038400*    TESTING END-OF-FILE RIGHT AFTER THE PERFORM UNTIL BEGINS.
038500READ-REMOVE-REQUEST-NEXT-RECORD.
038600
038700    READ CART-REMOVE-REQUEST-FILE
038800        AT END MOVE "Y" TO W-END-OF-REMOVE-FILE.
038900*----------------------------------------------------------------
039000*    HANDLE-ONE-REMOVE-REQUEST - CALLED ONCE PER REMOVE REQUEST
039100*    RECORD.  LOOKS UP THE REQUESTED PAIR IN
039200*    THE TABLE.  A MATCH ONLY SETS THE DELETE FLAG ON THAT ROW;
039300*    A PAIR THAT IS NOT ON THE CART FILE (ALREADY REMOVED, OR A
039400*    TIMING MISMATCH WITH THE ONLINE SIDE) IS COUNTED AS
039500*    NOT-FOUND RATHER THAN TREATED AS AN ERROR - SEE THE 98-071
039600*    CHANGE LOG ENTRY, WHICH BROUGHT THIS PROGRAM'S REMOVE-COUNT
039700*    HANDLING IN LINE WITH INVENTORY-MAINT'S.
039800
039900HANDLE-ONE-REMOVE-REQUEST.
040000
040100    MOVE CRR-USER-ID    TO W-SEARCH-USER-ID.
040200    MOVE CRR-PRODUCT-ID TO W-SEARCH-PRODUCT-ID.
040300    PERFORM LOOK-FOR-ITEM-RECORD THRU LOOK-FOR-ITEM-RECORD-EXIT.
040400
040500    IF FOUND-ITEM-RECORD
040600       MOVE "Y" TO WT-CART-DELETE-FLAG (WT-CART-IX)
040700       ADD 1 TO WS-REMOVES-ACCEPTED-COUNT
040800    ELSE
040900       ADD 1 TO WS-REMOVES-NOT-FOUND-COUNT.
041000
041100    PERFORM READ-REMOVE-REQUEST-NEXT-RECORD.
041200*----------------------------------------------------------------
041300*    LOOK-FOR-ITEM-RECORD - SCANS THE CART TABLE FROM ROW 1
041400*    FORWARD LOOKING FOR A NON-DELETED ROW WHOSE PAIR MATCHES
041500*    W-SEARCH-KEY.  SHARED BY BOTH THE ADD SIDE (WHERE A HIT
041600*    MEANS A DUPLICATE) AND THE REMOVE SIDE (WHERE A HIT MEANS
041700*    THE ROW TO FLAG) SINCE BOTH NEED THE SAME "IS THIS PAIR
041800*    ALREADY LIVE ON THE CART" ANSWER.  THE TABLE IS SMALL
041900*    ENOUGH (2000 ROWS) THAT A STRAIGHT SEQUENTIAL SCAN IS
042000*    CHEAP ENOUGH NOT TO NEED A SEARCH ALL/INDEXED LOOKUP.
042100
042200LOOK-FOR-ITEM-RECORD.
042300
042400    MOVE "N" TO W-FOUND-ITEM-RECORD.
042500    MOVE ZERO TO WT-CART-IX.
042600
042700    PERFORM SCAN-ONE-CART-ITEM
042800        UNTIL WT-CART-IX NOT LESS THAN WT-CART-COUNT
042900           OR FOUND-ITEM-RECORD.
043000LOOK-FOR-ITEM-RECORD-EXIT.
043100    EXIT.
043200
043300*    SCAN-ONE-CART-ITEM - TESTS ONE ROW.  THE PAIR COMPARE USES
043400*    THE FLAT X(18) ALTERNATE VIEW ON BOTH SIDES SO USER-ID AND
043500*    PRODUCT-ID ARE MATCHED TOGETHER IN ONE CONDITION; THE
043600*    DELETE-FLAG TEST MAKES SURE A ROW ALREADY FLAGGED FOR
043700*    REMOVAL THIS SAME RUN NEVER COUNTS AS A LIVE MATCH.
043800*    WITHOUT THE DELETE-FLAG HALF OF THIS TEST, A REMOVE
043900*    FOLLOWED BY AN ADD FOR THE SAME PAIR LATER IN THE SAME
044000*    BATCH WOULD SEE THE OLD ROW STILL SITTING IN THE TABLE AND
044100*    WRONGLY REJECT THE ADD AS A DUPLICATE INSTEAD OF LETTING
044200*    THE CUSTOMER PUT THE ITEM BACK IN THEIR CART - THIS IS
044300*    EXACTLY THE SCENARIO THE 99-102 CHANGE LOG ENTRY FIXED.
044400SCAN-ONE-CART-ITEM.
044500
044600    ADD 1 TO WT-CART-IX.
044700    IF WT-CART-KEY-ALT (WT-CART-IX) EQUAL W-SEARCH-KEY-ALT
044800    AND WT-CART-DELETE-FLAG (WT-CART-IX) NOT EQUAL "Y"
044900       MOVE "Y" TO W-FOUND-ITEM-RECORD.
045000*----------------------------------------------------------------
045100*    REWRITE-CART-MASTER - THE FINAL PASS.  CART-FILE IS
045200*    REOPENED FOR OUTPUT (NOT EXTEND) SINCE THE WHOLE FILE IS
045300*    BEING REPLACED FROM THE IN-MEMORY TABLE.  ROWS FLAGGED FOR
045400*    DELETION BY THE REMOVE PASS ABOVE ARE THE ONLY ROWS THAT DO
045500*    NOT MAKE IT BACK OUT.
045600
045700REWRITE-CART-MASTER.
045800
045900    MOVE ZERO TO WT-CART-IX.
046000    OPEN OUTPUT CART-FILE.
046100
046200    PERFORM WRITE-ONE-SURVIVING-ROW
046300        UNTIL WT-CART-IX NOT LESS THAN WT-CART-COUNT.
046400
046500    CLOSE CART-FILE.
046600REWRITE-CART-MASTER-EXIT.
046700    EXIT.
046800
046900*    WRITE-ONE-SURVIVING-ROW - WRITES THE CURRENT TABLE ROW BACK
047000*    OUT UNLESS ITS DELETE FLAG IS SET; A DELETE-FLAGGED ROW IS
047100*    SIMPLY SKIPPED, WHICH IS WHAT ACTUALLY DROPS THE PAIR FROM
047200*    THE CART FILE.  CRT-FUTURE-AREA IS BLANKED ON EVERY WRITE
047300*    SINCE THE TABLE CARRIES NO VALUE FOR IT - THE FIELD IS
047400*    RESERVED SPACE ON CART-RECORD FOR A LATER ENHANCEMENT.
047500*    THIS IS THE ONLY PLACE IN THE PROGRAM WHERE A DELETE FLAG
047600*    ACTUALLY TAKES A ROW OUT OF THE FILE - EVERYWHERE ELSE THE
047700*    FLAG IS JUST A MARKER THAT THIS PASS READS.
047800WRITE-ONE-SURVIVING-ROW.
047900
048000    ADD 1 TO WT-CART-IX.
048100
048200    IF WT-CART-DELETE-FLAG (WT-CART-IX) NOT EQUAL "Y"
048300       MOVE WT-USER-ID (WT-CART-IX)    TO CRT-USER-ID
048400       MOVE WT-PRODUCT-ID (WT-CART-IX) TO CRT-PRODUCT-ID
048500       MOVE SPACE TO CRT-FUTURE-AREA
048600       WRITE CART-RECORD.
048700*----------------------------------------------------------------
048800*    PRINT-RUN-SUMMARY - STAMPS TODAY'S DATE INTO THE SUMMARY
048900*    BANNER AND DISPLAYS THE FOUR COUNTERS ACCUMULATED OVER THE
049000*    ADD AND REMOVE PASSES SO OPS HAS A ONE-SCREEN RECAP OF THE
049100*    NIGHT'S CART MAINTENANCE.
049200
049300PRINT-RUN-SUMMARY.
049400
049500    ACCEPT WS-RUN-DATE FROM DATE.
049600    MOVE WS-RD-MM TO S-RUN-DATE (1:2).
049700    MOVE WS-RD-DD TO S-RUN-DATE (4:2).
049800    MOVE "20"     TO S-RUN-DATE (7:2).
049900    MOVE WS-RD-YY TO S-RUN-DATE (9:2).
050000
050100    DISPLAY WS-SUMMARY-LINE.
050200    DISPLAY "ADDS ACCEPTED . . . . : " WS-ADDS-ACCEPTED-COUNT.
050300    DISPLAY "ADDS REJECTED-DUP . . : " WS-ADDS-DUPLICATE-COUNT.
050400    DISPLAY "REMOVES ACCEPTED. . . : " WS-REMOVES-ACCEPTED-COUNT.
050500    DISPLAY "REMOVES NOT FOUND . . : " WS-REMOVES-NOT-FOUND-COUNT.
050600*----------------------------------------------------------------
050700*    END OF cart-maint.  NO SUBROUTINES ARE CALLED FROM THIS
050800*    PROGRAM - THE DUPLICATE-PAIR SCAN AND DELETE-FLAG-AWARE
050900*    REWRITE ABOVE ARE THE ONLY BUSINESS LOGIC THIS STEP CARRIES,
051000*    AND BOTH LIVE ENTIRELY IN WORKING-STORAGE FOR THE DURATION
051100*    OF THE RUN.
051200*----------------------------------------------------------------

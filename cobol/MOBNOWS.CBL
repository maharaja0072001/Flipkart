000100*----------------------------------------------------------------
000200*    MOBNOWS.CBL
000300*----------------------------------------------------------------
000400*    WORKING-STORAGE to be used by PLMOBNO.CBL
000500*----------------------------------------------------------------
000600*    Variable to be filled in by the calling program before
000700*    PERFORM CHECK-MOBILE-NUMBER:
000800*
000900*       MN-CANDIDATE-NUMBER  ---  digits-only, country-code
001000*                                 prefixed, left justified,
001100*                                 space filled.  SPACES is a
001200*                                 legal (optional-field) value.
001300*
001400*    Variable set by CHECK-MOBILE-NUMBER for the calling program
001500*    to test:
001600*
001700*       MN-NUMBER-IS-VALID  (88-level on W-MN-VALID-SWITCH)
001800*----------------------------------------------------------------
001900*    98-206  07/14/98  L.FORTUNATO ORIGINAL MEMBER
002000*    98-231  09/30/98  L.FORTUNATO ADDED CHINA AND GERMANY LEGS
002100*----------------------------------------------------------------
002200
002300 01  MN-CANDIDATE-NUMBER               PIC X(15).
002400 01  MN-CANDIDATE-CHARS REDEFINES MN-CANDIDATE-NUMBER.
002500     05  MN-CHAR                       PIC X(01) OCCURS 15 TIMES.
002600
002700 01  W-MN-VALID-SWITCH                 PIC X.
002800     88  MN-NUMBER-IS-VALID            VALUE "Y".
002900
003000 01  W-MN-SHAPE-SWITCH                 PIC X.
003100     88  MN-SHAPE-IS-OK                VALUE "Y".
003200
003300 77  MN-LENGTH                         PIC S9(3)  COMP.
003400 77  MN-TRAILING-SPACES                PIC S9(3)  COMP.
003500 77  MN-IX                             PIC S9(3)  COMP.

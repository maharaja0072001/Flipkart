000100*----------------------------------------------------------------
000200*    PLLKPROD.CBL
000300*----------------------------------------------------------------
000400*    Shared PROCEDURE DIVISION paragraphs for locating a PRODUCT
000500*    row.  PRODUCT-FILE has no ISAM key on this box, so the
000600*    calling program loads the whole master into the WT-PRODUCT
000700*    table (see WS-PRODUCT-TABLE, COPY'd by the same program)
000800*    once at the top of the run, and every lookup after that is
000900*    a table scan, not a re-read of the file.
001000*
001100*    LOOK-FOR-PRODUCT-RECORD    - scan by PRC-SEARCH-PRODUCT-ID,
001200*                                  sets W-FOUND-PRODUCT-RECORD
001300*                                  and WT-PRODUCT-IX to the row
001400*    LOOK-FOR-DUPLICATE-PRODUCT - scan by the category natural
001500*                                  key, sets W-DUPLICATE-PRODUCT
001600*
001700*    Calling program must COPY this member AFTER loading
001800*    WT-PRODUCT-TABLE (see wsprod.cbl) and WSPKEY.CBL (the search-
001900*    key fields below), and must declare W-FOUND-PRODUCT-RECORD,
002000*    W-DUPLICATE-PRODUCT and WT-PRODUCT-IX in WORKING-STORAGE.
002100*----------------------------------------------------------------
002200*    97-119  06/04/97  L.FORTUNATO ORIGINAL MEMBER
002300*    97-141  08/22/97  L.FORTUNATO ADDED CLOTHES NATURAL KEY LEG
002400*    98-390  12/22/98  R.HARJU     Y2K REVIEW - NO DATE FIELDS ON
002500*                                  THIS MEMBER, NO CHANGE NEEDED
002600*----------------------------------------------------------------
002700
002800 LOOK-FOR-PRODUCT-RECORD.
002900
003000     MOVE "N" TO W-FOUND-PRODUCT-RECORD.
003100     MOVE ZERO TO WT-PRODUCT-IX.
003200
003300     PERFORM SCAN-ONE-PRODUCT-BY-ID
003400        UNTIL WT-PRODUCT-IX NOT LESS THAN WT-PRODUCT-COUNT
003500           OR FOUND-PRODUCT-RECORD.
003600 LOOK-FOR-PRODUCT-RECORD-EXIT.
003700     EXIT.
003800
003900 SCAN-ONE-PRODUCT-BY-ID.
004000
004100     ADD 1 TO WT-PRODUCT-IX.
004200     IF WT-PRODUCT-ID (WT-PRODUCT-IX) EQUAL PRC-SEARCH-PRODUCT-ID
004300        MOVE "Y" TO W-FOUND-PRODUCT-RECORD.
004400
004500 LOOK-FOR-DUPLICATE-PRODUCT.
004600
004700     MOVE "N" TO W-DUPLICATE-PRODUCT.
004800     MOVE ZERO TO WT-PRODUCT-IX.
004900
005000     PERFORM SCAN-ONE-PRODUCT-BY-KEY
005100        UNTIL WT-PRODUCT-IX NOT LESS THAN WT-PRODUCT-COUNT
005200           OR DUPLICATE-PRODUCT.
005300 LOOK-FOR-DUPLICATE-PRODUCT-EXIT.
005400     EXIT.
005500
005600 SCAN-ONE-PRODUCT-BY-KEY.
005700
005800     ADD 1 TO WT-PRODUCT-IX.
005900
006000     IF WT-BRAND-NAME (WT-PRODUCT-IX) EQUAL PRC-SEARCH-BRAND-NAME
006100        IF CD-CATEGORY-CLOTHES
006200           IF WT-CLOTHES-GENDER (WT-PRODUCT-IX)
006300                              EQUAL PRC-SEARCH-CLOTHES-GENDER
006400              AND WT-CLOTHES-SIZE (WT-PRODUCT-IX)
006500                              EQUAL PRC-SEARCH-CLOTHES-SIZE
006600              AND WT-CLOTHES-TYPE (WT-PRODUCT-IX)
006700                              EQUAL PRC-SEARCH-CLOTHES-TYPE
006800              MOVE "Y" TO W-DUPLICATE-PRODUCT
006900        ELSE
007000           IF WT-MODEL-NAME (WT-PRODUCT-IX)
007100                              EQUAL PRC-SEARCH-MODEL-NAME
007200              MOVE "Y" TO W-DUPLICATE-PRODUCT.

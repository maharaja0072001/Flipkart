*----------------------------------------------------------------
*    FDWISH.CBL   -   FD and record layout for the WISHLIST file
*----------------------------------------------------------------
*    Same shape as CART-RECORD (see FDCART.CBL) - a (USER-ID,
*    PRODUCT-ID) pair, logically unique, one spare flag byte
*    broken out of the FILLER pad the same way.
*----------------------------------------------------------------
*    97-132  06/19/97  L.FORTUNATO ORIGINAL MEMBER
*    02-017  03/04/02  L.FORTUNATO BROKE OUT ONE SPARE FLAG BYTE
*                                  FROM THE FILLER PAD
*----------------------------------------------------------------

 FD  WISHLIST-FILE
     LABEL RECORDS ARE STANDARD.

 01  WISH-RECORD.
     05  WSH-USER-ID                   PIC S9(9).
     05  WSH-PRODUCT-ID                PIC S9(9).
     05  WSH-FUTURE-AREA               PIC X(01).
     05  WSH-SPARE-BYTE REDEFINES WSH-FUTURE-AREA
                                       PIC X(01).
     05  FILLER                        PIC X(11).

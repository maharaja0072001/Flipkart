*----------------------------------------------------------------
*    CART-MAINT
*----------------------------------------------------------------
*    Applies the day's CART-ADD-REQUEST and CART-REMOVE-REQUEST
*    batches against the shopping-cart file.  CART-FILE carries
*    no ISAM key, so the whole file is loaded into a table, the
*    adds/removes are worked against the table, then the table
*    is written back out as the new CART-FILE - same shop habit
*    as INVENTORY-MAINT uses for the catalogue master.
*----------------------------------------------------------------
*    THE CART KEY IS THE USER-ID/PRODUCT-ID PAIR - ONE USER CAN
*    ONLY HAVE ONE CART LINE FOR A GIVEN PRODUCT, SO EVERY ADD
*    AND EVERY REMOVE HAS TO SCAN THE TABLE FOR A MATCH ON BOTH
*    HALVES OF THE PAIR TOGETHER, NOT EITHER HALF ALONE.  THE
*    PAIR IS COMPARED AS ONE X(18) ALPHANUMERIC STRING RATHER
*    THAN TWO SEPARATE NUMERIC COMPARES - SEE THE 97-145 CHANGE
*    LOG ENTRY - SO A SINGLE IF CATCHES BOTH HALVES AT ONCE.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID.    cart-maint.
AUTHOR.        L. FORTUNATO.
INSTALLATION.  CATALOGUE DIVISION - DATA PROCESSING.
DATE-WRITTEN.  06/20/97.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    97-133  06/20/97  L.FORTUNATO ORIGINAL PROGRAM - REPLACES THE
*                                  STATE-CODE SCREEN, NOW DRIVES
*                                  THE CART FILE FROM A BATCH OF
*                                  ADD/REMOVE REQUESTS
*    97-145  08/25/97  L.FORTUNATO ADD/REMOVE NOW COMPARE THE
*                                  USER-ID/PRODUCT-ID PAIR AS ONE
*                                  ALPHANUMERIC KEY INSTEAD OF TWO
*                                  SEPARATE IF'S
*    98-071  02/20/98  R.HARJU     LINED UP WITH THE INVENTORY-
*                                  MAINT REMOVE-COUNT STYLE - A
*                                  REMOVE THAT DOES NOT MATCH ANY
*                                  ROW IS NOW COUNTED, NOT IGNORED
*    98-392  12/22/98  R.HARJU     Y2K REVIEW - RUN-DATE FIELD ON
*                                  THE SUMMARY LINE ROLLED TO A
*                                  4-DIGIT CENTURY, SEE WS-RUN-
*                                  DATE
*    99-102  03/03/99  L.FORTUNATO A DUPLICATE ADD REQUEST FOR A
*                                  PAIR ALREADY FLAGGED FOR
*                                  REMOVAL THIS SAME RUN IS NOW
*                                  ACCEPTED (DELETE-FLAG IS PART
*                                  OF THE KEY COMPARE)
*    03-019  02/11/03  L.FORTUNATO STEP PERFORMS NOW RANGE THRU
*                                  THEIR EXIT PARAGRAPHS PER SHOP
*                                  STANDARD - NO LOGIC CHANGE
*    04-208  09/14/04  R.HARJU     REVIEWED FOR THE ANNUAL FILE
*                                  AUDIT - NO CHANGES REQUIRED,
*                                  DUPLICATE-PAIR LOGIC STILL
*                                  MATCHES THE ONLINE CART SCREEN
*    06-055  04/02/06  L.FORTUNATO CART TABLE SIZE CONFIRMED
*                                  ADEQUATE AT 2000 ROWS AFTER
*                                  MARKETING'S SPRING PROMOTION -
*                                  PEAK NIGHT WAS UNDER 900 LINES
*----------------------------------------------------------------
*    A NOTE ON WHY ROWS ARE NEVER DELETED FROM THE TABLE OUTRIGHT:
*    SHRINKING WT-CART-ROW IN PLACE WOULD MEAN RENUMBERING EVERY
*    ROW AFTER THE ONE REMOVED, WHICH IS EXPENSIVE FOR NO REAL
*    BENEFIT WHEN THE WHOLE TABLE GETS REWRITTEN TO CART-FILE AT
*    THE END OF THE RUN ANYWAY.  FLAGGING AND SKIPPING AT REWRITE
*    TIME IS THE SAME TRADEOFF INVENTORY-MAINT MAKES ON THE
*    PRODUCT MASTER.
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
*    UPSI-0 - SAME RERUN CONVENTION AS THE OTHER STEPS IN THIS
*    SYSTEM.  LEFT OFF ON A NORMAL NIGHT; SET ON BY OPS WHEN THE
*    CART-ADD PASS ALREADY COMPLETED AND ONLY THE REMOVE SIDE
*    NEEDS RESUBMITTING.
    C01 IS TOP-OF-FORM
    CLASS NUMERIC-SIGN-CLASS IS "+", "-"
    UPSI-0 ON STATUS IS RERUN-FROM-CART-REMOVE-STEP
    UPSI-0 OFF STATUS IS NORMAL-CART-CYCLE.

INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLCART.CBL".

*    CART-ADD-REQUEST-FILE - ONE LINE PER PRODUCT A CUSTOMER
*    DROPPED INTO THEIR CART SINCE THE LAST RUN.
        SELECT CART-ADD-REQUEST-FILE
               ASSIGN TO "CARTADD"
               ORGANIZATION IS LINE SEQUENTIAL.

*    CART-REMOVE-REQUEST-FILE - ONE LINE PER CART LINE A
*    CUSTOMER TOOK BACK OUT, OR THAT CHECKED OUT AND SO NEEDS TO
*    COME OFF THE CART FILE.
        SELECT CART-REMOVE-REQUEST-FILE
               ASSIGN TO "CARTREM"
               ORGANIZATION IS LINE SEQUENTIAL.

DATA DIVISION.
FILE SECTION.

        COPY "FDCART.CBL".

*    CART-ADD-REQUEST-RECORD - THE USER-ID/PRODUCT-ID PAIR IS
*    ALSO CARRIED AS A FLAT X(18) VIEW SO IT CAN BE MOVED IN ONE
*    SHOT INTO THE SEARCH KEY BELOW WITHOUT TWO SEPARATE MOVES.
        FD  CART-ADD-REQUEST-FILE
            LABEL RECORDS ARE OMITTED.
        01  CART-ADD-REQUEST-RECORD.
            05  CAR-ID-PAIR.
                10  CAR-USER-ID             PIC 9(09).
                10  CAR-PRODUCT-ID          PIC 9(09).
            05  CAR-ID-PAIR-ALT REDEFINES
                                CAR-ID-PAIR PIC X(18).
            05  FILLER                      PIC X(12).

*    CART-REMOVE-REQUEST-RECORD - SAME PAIR, NO ALTERNATE VIEW
*    NEEDED SINCE THE REMOVE SIDE MOVES EACH HALF SEPARATELY
*    INTO W-SEARCH-KEY BELOW.
        FD  CART-REMOVE-REQUEST-FILE
            LABEL RECORDS ARE OMITTED.
        01  CART-REMOVE-REQUEST-RECORD.
            05  CRR-USER-ID                 PIC 9(09).
            05  CRR-PRODUCT-ID              PIC 9(09).
            05  FILLER                      PIC X(12).

WORKING-STORAGE SECTION.

*    WT-CART-TABLE - THE WHOLE CART FILE HELD IN MEMORY FOR THE
*    DURATION OF THE RUN.  WT-CART-KEY-ALT GIVES A ONE-SHOT
*    X(18) COMPARE VIEW OF EACH ROW'S PAIR, USED BY SCAN-ONE-
*    CART-ITEM BELOW SO THE DUPLICATE-PAIR SCAN DOES NOT HAVE TO
*    COMPARE USER-ID AND PRODUCT-ID AS TWO SEPARATE CONDITIONS.
        01  WT-CART-TABLE.
            05  WT-CART-COUNT               PIC S9(5) COMP.
            05  WT-CART-ROW OCCURS 2000 TIMES.
                10  WT-CART-ID-PAIR.
                    15  WT-USER-ID          PIC S9(9).
                    15  WT-PRODUCT-ID       PIC S9(9).
                10  WT-CART-KEY-ALT REDEFINES
                                WT-CART-ID-PAIR
                                            PIC X(18).
                10  FILLER                      PIC X(02).

*    ONE DELETE FLAG PER CART ROW, HELD SEPARATE FROM THE ROW
*    ITSELF FOR THE SAME REASON INVENTORY-MAINT SPLITS ITS
*    DELETE FLAGS OUT - A REMOVE REQUEST ONLY HAS TO FLIP ONE
*    BYTE, NOT REWRITE THE WHOLE CART ROW.
        01  WT-CART-DELETE-FLAGS.
            05  WT-CART-DELETE-FLAG OCCURS 2000 TIMES
                                            PIC X.

*    W-SEARCH-KEY IS LOADED BY BOTH THE ADD SIDE AND THE REMOVE
*    SIDE BEFORE CALLING LOOK-FOR-ITEM-RECORD - THE ALTERNATE
*    X(18) VIEW LETS SCAN-ONE-CART-ITEM COMPARE IT AGAINST
*    WT-CART-KEY-ALT IN ONE CONDITION.
        01  W-SEARCH-KEY.
            05  W-SEARCH-USER-ID            PIC S9(9).
            05  W-SEARCH-PRODUCT-ID         PIC S9(9).
        01  W-SEARCH-KEY-ALT REDEFINES
                                W-SEARCH-KEY PIC X(18).

*    END-OF-FILE SWITCHES, ONE PER SEQUENTIAL FILE READ IN THIS
*    PROGRAM - THE MASTER LOAD PASS AND THE TWO REQUEST PASSES
*    EACH GET THEIR OWN SO THE NAME SAYS WHICH FILE IT WATCHES.
        01  W-END-OF-FILE                   PIC X.
            88  END-OF-FILE                 VALUE "Y".

        01  W-END-OF-ADD-FILE               PIC X.
            88  END-OF-ADD-FILE             VALUE "Y".

        01  W-END-OF-REMOVE-FILE            PIC X.
            88  END-OF-REMOVE-FILE          VALUE "Y".

*    SET BY LOOK-FOR-ITEM-RECORD WHEN THE PAIR IN W-SEARCH-KEY
*    MATCHES A NON-DELETED ROW IN THE TABLE - USED BY BOTH THE
*    ADD SIDE (TO CATCH A DUPLICATE) AND THE REMOVE SIDE (TO
*    FIND THE ROW TO FLAG).
        01  W-FOUND-ITEM-RECORD             PIC X.
            88  FOUND-ITEM-RECORD           VALUE "Y".

*    WS-CART-FILE-STATUS - RESERVED FOR A FILE STATUS CLAUSE ON
*    CART-FILE.  NOT WIRED IN YET; CARRIED HERE SO THE FIELD IS
*    ALREADY IN PLACE THE DAY OPS ASKS FOR STATUS-CODE CHECKING
*    ON THE OPEN/CLOSE VERBS, SAME AS THE OTHER MAINTENANCE
*    PROGRAMS IN THIS SYSTEM CARRY IT.
        01  WS-CART-FILE-STATUS             PIC XX.

*    TODAY'S DATE, SAME YYMMDD/BREAKDOWN PATTERN USED ACROSS ALL
*    SIX PROGRAMS IN THIS SYSTEM - SEE THE Y2K CHANGE-LOG ENTRY
*    ABOVE FOR WHY THE CENTURY IS HARD-CODED RATHER THAN TAKEN
*    OFF THE SYSTEM CLOCK.
        01  WS-RUN-DATE                     PIC 9(06).
        01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
            05  WS-RD-YY                    PIC 99.
            05  WS-RD-MM                    PIC 99.
            05  WS-RD-DD                    PIC 99.

*    ONE-LINE SUMMARY BANNER, DISPLAYED AHEAD OF THE ACCEPTED/
*    REJECTED COUNTS AT THE END OF THE RUN.
        01  WS-SUMMARY-LINE.
            05  FILLER                      PIC X(16) VALUE
                "CART RUN - ".
            05  S-RUN-DATE                  PIC 99/99/9999.
            05  FILLER                     PIC X(52) VALUE SPACES.

*    WT-CART-IX IS THE WORKING SUBSCRIPT INTO THE CART TABLE,
*    SHARED BY THE LOAD PASS, LOOK-FOR-ITEM-RECORD (WHICH LEAVES
*    THE MATCHING ROW NUMBER HERE ON A HIT) AND THE FINAL
*    REWRITE PASS.  THE FOUR COUNTERS BELOW FEED THE RUN-SUMMARY
*    LINES PRINTED AT PRINT-RUN-SUMMARY.
        77  WT-CART-IX                      PIC S9(5)  COMP.
        77  WS-ADDS-ACCEPTED-COUNT          PIC S9(7)  COMP.
        77  WS-ADDS-DUPLICATE-COUNT         PIC S9(7)  COMP.
        77  WS-REMOVES-ACCEPTED-COUNT       PIC S9(7)  COMP.
        77  WS-REMOVES-NOT-FOUND-COUNT      PIC S9(7)  COMP.

*----------------------------------------------------------------
PROCEDURE DIVISION.
*    MAINLINE - LOAD THE CART FILE INTO WT-CART-ROW, APPLY THE
*    ADD BATCH, APPLY THE REMOVE BATCH (WHICH ONLY SETS DELETE
*    FLAGS AT THIS POINT), THEN WRITE THE SURVIVING ROWS BACK
*    OUT AS THE NEW CART-FILE.  RUNNING ADDS BEFORE REMOVES
*    MEANS A PAIR ADDED AND REMOVED IN THE SAME NIGHT ENDS UP
*    CORRECTLY ABSENT FROM THE FINAL FILE.

    MOVE ZERO TO WS-ADDS-ACCEPTED-COUNT
                 WS-ADDS-DUPLICATE-COUNT
                 WS-REMOVES-ACCEPTED-COUNT
                 WS-REMOVES-NOT-FOUND-COUNT.

    PERFORM LOAD-CART-TABLE THRU LOAD-CART-TABLE-EXIT.

*    BOTH REQUEST FILES ARE OPENED TOGETHER HERE, EVEN THOUGH
*    THE ADD PASS RUNS TO COMPLETION BEFORE THE REMOVE PASS
*    STARTS, SO THE STEP DOES NOT HAVE TO OPEN AND CLOSE THE
*    REMOVE FILE A SECOND TIME LATER IN THE RUN.
    OPEN INPUT CART-ADD-REQUEST-FILE.
    OPEN INPUT CART-REMOVE-REQUEST-FILE.

    PERFORM PROCESS-CART-ADDS THRU PROCESS-CART-ADDS-EXIT.
    PERFORM PROCESS-CART-REMOVES THRU PROCESS-CART-REMOVES-EXIT.

    CLOSE CART-ADD-REQUEST-FILE.
    CLOSE CART-REMOVE-REQUEST-FILE.

*    THE MASTER IS NOT REWRITTEN UNTIL BOTH REQUEST FILES HAVE
*    BEEN FULLY APPLIED TO THE TABLE, SO A BAD RECORD LATE IN
*    EITHER REQUEST FILE CANNOT LEAVE CART-FILE HALF-UPDATED.
    PERFORM REWRITE-CART-MASTER THRU REWRITE-CART-MASTER-EXIT.
    PERFORM PRINT-RUN-SUMMARY.

*    THIS PROGRAM IS CALLED AS STEP 3 OF THE NIGHTLY CYCLE FROM
*    THE catalogue-order-system DRIVER, SO EXIT PROGRAM RETURNS
*    CONTROL TO THE CALLER; THE STOP RUN BELOW ONLY FIRES WHEN
*    THIS MODULE IS RUN STANDALONE ON ITS OWN JOB CARD.
    EXIT PROGRAM.

    STOP RUN.
*----------------------------------------------------------------
*    LOAD-CART-TABLE - READS CART-FILE START TO FINISH AND
*    STORES EVERY ROW INTO WT-CART-ROW, CLEARING THE DELETE FLAG
*    ON EACH ROW AS IT GOES.  CART-FILE IS CLOSED BEFORE THE
*    ADD/REMOVE PASSES RUN AND NOT REOPENED UNTIL REWRITE-CART-
*    MASTER, SINCE NEITHER REQUEST PASS TOUCHES THE FILE
*    DIRECTLY - ONLY THE IN-MEMORY TABLE.

LOAD-CART-TABLE.

    MOVE ZERO TO WT-CART-COUNT.
    MOVE "N" TO W-END-OF-FILE.
    OPEN INPUT CART-FILE.

    READ CART-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.

    PERFORM READ-CART-NEXT-RECORD UNTIL END-OF-FILE.

    CLOSE CART-FILE.
LOAD-CART-TABLE-EXIT.
    EXIT.

*    READ-CART-NEXT-RECORD - STORES THE ROW JUST READ, THEN
*    READS AHEAD ONE MORE RECORD SO THE UNTIL TEST ABOVE CAN SEE
*    END-OF-FILE AS SOON AS IT IS SET.
READ-CART-NEXT-RECORD.

    PERFORM STORE-ONE-CART-ROW.

    READ CART-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.
*----------------------------------------------------------------
*    STORE-ONE-CART-ROW - COPIES THE CURRENT CART-RECORD'S
*    USER-ID/PRODUCT-ID PAIR INTO THE NEXT FREE TABLE SLOT.

STORE-ONE-CART-ROW.

    ADD 1 TO WT-CART-COUNT.
    MOVE CRT-USER-ID    TO WT-USER-ID (WT-CART-COUNT).
    MOVE CRT-PRODUCT-ID TO WT-PRODUCT-ID (WT-CART-COUNT).
    MOVE "N" TO WT-CART-DELETE-FLAG (WT-CART-COUNT).
*----------------------------------------------------------------
*    PROCESS-CART-ADDS - DRIVES THE ADD REQUEST FILE ONE RECORD
*    AT A TIME THROUGH HANDLE-ONE-ADD-REQUEST BELOW.

PROCESS-CART-ADDS.

    MOVE "N" TO W-END-OF-ADD-FILE.
    READ CART-ADD-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-ADD-FILE.

    PERFORM HANDLE-ONE-ADD-REQUEST UNTIL END-OF-ADD-FILE.
PROCESS-CART-ADDS-EXIT.
    EXIT.

*    READ-ADD-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH, SAME
*    PATTERN AS READ-CART-NEXT-RECORD ABOVE.  THIS SHOP'S READ-
*    AHEAD CONVENTION PRIMES THE FIRST RECORD BEFORE THE
*    CONTROLLING PERFORM UNTIL STARTS, THEN READS THE NEXT
*    RECORD AT THE BOTTOM OF EACH ITERATION, SO THE UNTIL TEST
*    ALWAYS SEES CURRENT END-OF-FILE STATUS RATHER THAN LAST
*    RECORD'S STATUS.
READ-ADD-REQUEST-NEXT-RECORD.

    READ CART-ADD-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-ADD-FILE.
*----------------------------------------------------------------
*    HANDLE-ONE-ADD-REQUEST - CALLED ONCE PER ADD REQUEST RECORD.
*    THE ONLY EDIT ON AN ADD REQUEST IS
*    THE DUPLICATE-PAIR CHECK: IF THE USER ALREADY HAS A LIVE
*    CART LINE FOR THIS PRODUCT THE REQUEST IS COUNTED AS A
*    DUPLICATE AND DROPPED, OTHERWISE A NEW ROW IS APPENDED.
*    THE SCAN IN LOOK-FOR-ITEM-RECORD SKIPS ANY ROW ALREADY
*    FLAGGED FOR DELETION (SEE SCAN-ONE-CART-ITEM BELOW), SO AN
*    ADD FOR A PAIR THAT WAS ITSELF REMOVED EARLIER THIS SAME
*    RUN IS TREATED AS A FRESH ADD RATHER THAN A DUPLICATE -
*    THIS IS THE 99-102 CHANGE LOG FIX.

HANDLE-ONE-ADD-REQUEST.

    MOVE CAR-USER-ID    TO W-SEARCH-USER-ID.
    MOVE CAR-PRODUCT-ID TO W-SEARCH-PRODUCT-ID.
    PERFORM LOOK-FOR-ITEM-RECORD THRU LOOK-FOR-ITEM-RECORD-EXIT.

    IF FOUND-ITEM-RECORD
       ADD 1 TO WS-ADDS-DUPLICATE-COUNT
    ELSE
       PERFORM WRITE-NEW-CART-ROW
       ADD 1 TO WS-ADDS-ACCEPTED-COUNT.

    PERFORM READ-ADD-REQUEST-NEXT-RECORD.
*----------------------------------------------------------------
*    WRITE-NEW-CART-ROW - APPENDS THE ADD REQUEST'S PAIR TO THE
*    END OF THE TABLE AS A FRESH, NOT-DELETED ROW.

WRITE-NEW-CART-ROW.

    ADD 1 TO WT-CART-COUNT.
    MOVE CAR-USER-ID    TO WT-USER-ID (WT-CART-COUNT).
    MOVE CAR-PRODUCT-ID TO WT-PRODUCT-ID (WT-CART-COUNT).
    MOVE "N" TO WT-CART-DELETE-FLAG (WT-CART-COUNT).
*----------------------------------------------------------------
*    PROCESS-CART-REMOVES - DRIVES THE REMOVE REQUEST FILE ONE
*    RECORD AT A TIME.  LIKE THE OTHER MAINTENANCE PROGRAMS IN
*    THIS SYSTEM THIS PASS NEVER SHRINKS WT-CART-COUNT - IT ONLY
*    SETS DELETE FLAGS; THE ACTUAL SHRINKING HAPPENS ONLY WHEN
*    THE TABLE IS WRITTEN BACK OUT BELOW.

PROCESS-CART-REMOVES.

    MOVE "N" TO W-END-OF-REMOVE-FILE.
    READ CART-REMOVE-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-REMOVE-FILE.

    PERFORM HANDLE-ONE-REMOVE-REQUEST UNTIL END-OF-REMOVE-FILE.
PROCESS-CART-REMOVES-EXIT.
    EXIT.

*    READ-REMOVE-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH FOR
*    THE REMOVE REQUEST FILE, SAME READ-AHEAD CONVENTION AS THE
*    ADD SIDE - SEE THE NOTE UNDER READ-ADD-REQUEST-NEXT-RECORD
*    ABOVE FOR WHY THIS SHOP READS ONE RECORD AHEAD RATHER THAN
*    TESTING END-OF-FILE RIGHT AFTER THE PERFORM UNTIL BEGINS.
READ-REMOVE-REQUEST-NEXT-RECORD.

    READ CART-REMOVE-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-REMOVE-FILE.
*----------------------------------------------------------------
*    HANDLE-ONE-REMOVE-REQUEST - CALLED ONCE PER REMOVE REQUEST
*    RECORD.  LOOKS UP THE REQUESTED PAIR IN
*    THE TABLE.  A MATCH ONLY SETS THE DELETE FLAG ON THAT ROW;
*    A PAIR THAT IS NOT ON THE CART FILE (ALREADY REMOVED, OR A
*    TIMING MISMATCH WITH THE ONLINE SIDE) IS COUNTED AS
*    NOT-FOUND RATHER THAN TREATED AS AN ERROR - SEE THE 98-071
*    CHANGE LOG ENTRY, WHICH BROUGHT THIS PROGRAM'S REMOVE-COUNT
*    HANDLING IN LINE WITH INVENTORY-MAINT'S.

HANDLE-ONE-REMOVE-REQUEST.

    MOVE CRR-USER-ID    TO W-SEARCH-USER-ID.
    MOVE CRR-PRODUCT-ID TO W-SEARCH-PRODUCT-ID.
    PERFORM LOOK-FOR-ITEM-RECORD THRU LOOK-FOR-ITEM-RECORD-EXIT.

    IF FOUND-ITEM-RECORD
       MOVE "Y" TO WT-CART-DELETE-FLAG (WT-CART-IX)
       ADD 1 TO WS-REMOVES-ACCEPTED-COUNT
    ELSE
       ADD 1 TO WS-REMOVES-NOT-FOUND-COUNT.

    PERFORM READ-REMOVE-REQUEST-NEXT-RECORD.
*----------------------------------------------------------------
*    LOOK-FOR-ITEM-RECORD - SCANS THE CART TABLE FROM ROW 1
*    FORWARD LOOKING FOR A NON-DELETED ROW WHOSE PAIR MATCHES
*    W-SEARCH-KEY.  SHARED BY BOTH THE ADD SIDE (WHERE A HIT
*    MEANS A DUPLICATE) AND THE REMOVE SIDE (WHERE A HIT MEANS
*    THE ROW TO FLAG) SINCE BOTH NEED THE SAME "IS THIS PAIR
*    ALREADY LIVE ON THE CART" ANSWER.  THE TABLE IS SMALL
*    ENOUGH (2000 ROWS) THAT A STRAIGHT SEQUENTIAL SCAN IS
*    CHEAP ENOUGH NOT TO NEED A SEARCH ALL/INDEXED LOOKUP.

LOOK-FOR-ITEM-RECORD.

    MOVE "N" TO W-FOUND-ITEM-RECORD.
    MOVE ZERO TO WT-CART-IX.

    PERFORM SCAN-ONE-CART-ITEM
        UNTIL WT-CART-IX NOT LESS THAN WT-CART-COUNT
           OR FOUND-ITEM-RECORD.
LOOK-FOR-ITEM-RECORD-EXIT.
    EXIT.

*    SCAN-ONE-CART-ITEM - TESTS ONE ROW.  THE PAIR COMPARE USES
*    THE FLAT X(18) ALTERNATE VIEW ON BOTH SIDES SO USER-ID AND
*    PRODUCT-ID ARE MATCHED TOGETHER IN ONE CONDITION; THE
*    DELETE-FLAG TEST MAKES SURE A ROW ALREADY FLAGGED FOR
*    REMOVAL THIS SAME RUN NEVER COUNTS AS A LIVE MATCH.
*    WITHOUT THE DELETE-FLAG HALF OF THIS TEST, A REMOVE
*    FOLLOWED BY AN ADD FOR THE SAME PAIR LATER IN THE SAME
*    BATCH WOULD SEE THE OLD ROW STILL SITTING IN THE TABLE AND
*    WRONGLY REJECT THE ADD AS A DUPLICATE INSTEAD OF LETTING
*    THE CUSTOMER PUT THE ITEM BACK IN THEIR CART - THIS IS
*    EXACTLY THE SCENARIO THE 99-102 CHANGE LOG ENTRY FIXED.
SCAN-ONE-CART-ITEM.

    ADD 1 TO WT-CART-IX.
    IF WT-CART-KEY-ALT (WT-CART-IX) EQUAL W-SEARCH-KEY-ALT
    AND WT-CART-DELETE-FLAG (WT-CART-IX) NOT EQUAL "Y"
       MOVE "Y" TO W-FOUND-ITEM-RECORD.
*----------------------------------------------------------------
*    REWRITE-CART-MASTER - THE FINAL PASS.  CART-FILE IS
*    REOPENED FOR OUTPUT (NOT EXTEND) SINCE THE WHOLE FILE IS
*    BEING REPLACED FROM THE IN-MEMORY TABLE.  ROWS FLAGGED FOR
*    DELETION BY THE REMOVE PASS ABOVE ARE THE ONLY ROWS THAT DO
*    NOT MAKE IT BACK OUT.

REWRITE-CART-MASTER.

    MOVE ZERO TO WT-CART-IX.
    OPEN OUTPUT CART-FILE.

    PERFORM WRITE-ONE-SURVIVING-ROW
        UNTIL WT-CART-IX NOT LESS THAN WT-CART-COUNT.

    CLOSE CART-FILE.
REWRITE-CART-MASTER-EXIT.
    EXIT.

*    WRITE-ONE-SURVIVING-ROW - WRITES THE CURRENT TABLE ROW BACK
*    OUT UNLESS ITS DELETE FLAG IS SET; A DELETE-FLAGGED ROW IS
*    SIMPLY SKIPPED, WHICH IS WHAT ACTUALLY DROPS THE PAIR FROM
*    THE CART FILE.  CRT-FUTURE-AREA IS BLANKED ON EVERY WRITE
*    SINCE THE TABLE CARRIES NO VALUE FOR IT - THE FIELD IS
*    RESERVED SPACE ON CART-RECORD FOR A LATER ENHANCEMENT.
*    THIS IS THE ONLY PLACE IN THE PROGRAM WHERE A DELETE FLAG
*    ACTUALLY TAKES A ROW OUT OF THE FILE - EVERYWHERE ELSE THE
*    FLAG IS JUST A MARKER THAT THIS PASS READS.
WRITE-ONE-SURVIVING-ROW.

    ADD 1 TO WT-CART-IX.

    IF WT-CART-DELETE-FLAG (WT-CART-IX) NOT EQUAL "Y"
       MOVE WT-USER-ID (WT-CART-IX)    TO CRT-USER-ID
       MOVE WT-PRODUCT-ID (WT-CART-IX) TO CRT-PRODUCT-ID
       MOVE SPACE TO CRT-FUTURE-AREA
       WRITE CART-RECORD.
*----------------------------------------------------------------
*    PRINT-RUN-SUMMARY - STAMPS TODAY'S DATE INTO THE SUMMARY
*    BANNER AND DISPLAYS THE FOUR COUNTERS ACCUMULATED OVER THE
*    ADD AND REMOVE PASSES SO OPS HAS A ONE-SCREEN RECAP OF THE
*    NIGHT'S CART MAINTENANCE.

PRINT-RUN-SUMMARY.

    ACCEPT WS-RUN-DATE FROM DATE.
    MOVE WS-RD-MM TO S-RUN-DATE (1:2).
    MOVE WS-RD-DD TO S-RUN-DATE (4:2).
    MOVE "20"     TO S-RUN-DATE (7:2).
    MOVE WS-RD-YY TO S-RUN-DATE (9:2).

    DISPLAY WS-SUMMARY-LINE.
    DISPLAY "ADDS ACCEPTED . . . . : " WS-ADDS-ACCEPTED-COUNT.
    DISPLAY "ADDS REJECTED-DUP . . : " WS-ADDS-DUPLICATE-COUNT.
    DISPLAY "REMOVES ACCEPTED. . . : " WS-REMOVES-ACCEPTED-COUNT.
    DISPLAY "REMOVES NOT FOUND . . : " WS-REMOVES-NOT-FOUND-COUNT.
*----------------------------------------------------------------
*    END OF cart-maint.  NO SUBROUTINES ARE CALLED FROM THIS
*    PROGRAM - THE DUPLICATE-PAIR SCAN AND DELETE-FLAG-AWARE
*    REWRITE ABOVE ARE THE ONLY BUSINESS LOGIC THIS STEP CARRIES,
*    AND BOTH LIVE ENTIRELY IN WORKING-STORAGE FOR THE DURATION
*    OF THE RUN.
*----------------------------------------------------------------

*----------------------------------------------------------------
*    PLLKPROD.CBL
*----------------------------------------------------------------
*    Shared PROCEDURE DIVISION paragraphs for locating a PRODUCT
*    row.  PRODUCT-FILE has no ISAM key on this box, so the
*    calling program loads the whole master into the WT-PRODUCT
*    table (see WS-PRODUCT-TABLE, COPY'd by the same program)
*    once at the top of the run, and every lookup after that is
*    a table scan, not a re-read of the file.
*
*    LOOK-FOR-PRODUCT-RECORD    - scan by PRC-SEARCH-PRODUCT-ID,
*                                  sets W-FOUND-PRODUCT-RECORD
*                                  and WT-PRODUCT-IX to the row
*    LOOK-FOR-DUPLICATE-PRODUCT - scan by the category natural
*                                  key, sets W-DUPLICATE-PRODUCT
*
*    Calling program must COPY this member AFTER loading
*    WT-PRODUCT-TABLE (see wsprod.cbl) and WSPKEY.CBL (the search-
*    key fields below), and must declare W-FOUND-PRODUCT-RECORD,
*    W-DUPLICATE-PRODUCT and WT-PRODUCT-IX in WORKING-STORAGE.
*----------------------------------------------------------------
*    97-119  06/04/97  L.FORTUNATO ORIGINAL MEMBER
*    97-141  08/22/97  L.FORTUNATO ADDED CLOTHES NATURAL KEY LEG
*    98-390  12/22/98  R.HARJU     Y2K REVIEW - NO DATE FIELDS ON
*                                  THIS MEMBER, NO CHANGE NEEDED
*----------------------------------------------------------------

 LOOK-FOR-PRODUCT-RECORD.

     MOVE "N" TO W-FOUND-PRODUCT-RECORD.
     MOVE ZERO TO WT-PRODUCT-IX.

     PERFORM SCAN-ONE-PRODUCT-BY-ID
        UNTIL WT-PRODUCT-IX NOT LESS THAN WT-PRODUCT-COUNT
           OR FOUND-PRODUCT-RECORD.
 LOOK-FOR-PRODUCT-RECORD-EXIT.
     EXIT.

 SCAN-ONE-PRODUCT-BY-ID.

     ADD 1 TO WT-PRODUCT-IX.
     IF WT-PRODUCT-ID (WT-PRODUCT-IX) EQUAL PRC-SEARCH-PRODUCT-ID
        MOVE "Y" TO W-FOUND-PRODUCT-RECORD.

 LOOK-FOR-DUPLICATE-PRODUCT.

     MOVE "N" TO W-DUPLICATE-PRODUCT.
     MOVE ZERO TO WT-PRODUCT-IX.

     PERFORM SCAN-ONE-PRODUCT-BY-KEY
        UNTIL WT-PRODUCT-IX NOT LESS THAN WT-PRODUCT-COUNT
           OR DUPLICATE-PRODUCT.
 LOOK-FOR-DUPLICATE-PRODUCT-EXIT.
     EXIT.

 SCAN-ONE-PRODUCT-BY-KEY.

     ADD 1 TO WT-PRODUCT-IX.

     IF WT-BRAND-NAME (WT-PRODUCT-IX) EQUAL PRC-SEARCH-BRAND-NAME
        IF CD-CATEGORY-CLOTHES
           IF WT-CLOTHES-GENDER (WT-PRODUCT-IX)
                              EQUAL PRC-SEARCH-CLOTHES-GENDER
              AND WT-CLOTHES-SIZE (WT-PRODUCT-IX)
                              EQUAL PRC-SEARCH-CLOTHES-SIZE
              AND WT-CLOTHES-TYPE (WT-PRODUCT-IX)
                              EQUAL PRC-SEARCH-CLOTHES-TYPE
              MOVE "Y" TO W-DUPLICATE-PRODUCT
        ELSE
           IF WT-MODEL-NAME (WT-PRODUCT-IX)
                              EQUAL PRC-SEARCH-MODEL-NAME
              MOVE "Y" TO W-DUPLICATE-PRODUCT.

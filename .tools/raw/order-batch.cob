*----------------------------------------------------------------
*    ORDER-BATCH
*----------------------------------------------------------------
*    Runs the daily order cycle: applies every ORDER-REQUEST and
*    every CANCEL-REQUEST against the PRODUCT/ORDER/ADDRESS
*    masters, then prints the control-break summary that Ops
*    files with the night's run package.
*----------------------------------------------------------------
*    A WORD ON WHY THIS PROGRAM DEFERS ITS MASTER-FILE WRITES:
*    ORDER-FILE and ADDRESS-FILE are opened EXTEND and simply
*    grow, one record per placed order, as the request file is
*    read - that part is straightforward.  PRODUCT-FILE and the
*    STATUS-ID byte on ORDER-FILE are different: a stock count
*    and a cancelled flag are both things that can be touched
*    MORE THAN ONCE in a single day's run (a product ordered by
*    six different customers, an order placed and cancelled in
*    the same batch), and this shop's PRODUCT-FILE/ORDER-FILE
*    are not indexed for random REWRITE by key.  Rather than
*    open them I-O and hunt for the one row to rewrite on every
*    single order or cancel, this program keeps a running NET
*    change per product (WT-PRODUCT-DELTA-TABLE) and a list of
*    order-ids to flip to CANCELLED (WT-CANCEL-TABLE) while it
*    works through the two request files, and only walks
*    PRODUCT-FILE and ORDER-FILE ONE TIME EACH, at the very end
*    of the run, to post everything that accumulated.  See
*    APPLY-PRODUCT-STOCK-DELTAS and APPLY-ORDER-STATUS-FLIPS.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID.    order-batch.
AUTHOR.        L. FORTUNATO.
INSTALLATION.  CATALOGUE DIVISION - DATA PROCESSING.
DATE-WRITTEN.  06/09/97.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    97-121  06/09/97  L.FORTUNATO ORIGINAL PROGRAM - REPLACES THE
*                                  OLD MANUAL ORDER LOG SHEETS
*    97-133  06/20/97  L.FORTUNATO ADDED CANCEL-REQUEST PASS AND
*                                  STOCK RESTORE
*    97-158  09/11/97  L.FORTUNATO CONTROL-BREAK REPORT NOW SPLITS
*                                  PLACED VS CANCELLED SUBTOTALS
*    98-062  02/18/98  R.HARJU     ORDER-QUANTITY NO LONGER
*                                  FLOORED AT ZERO ON PLACEMENT -
*                                  OVER-ORDER IS OPS' PROBLEM
*    98-141  05/05/98  L.FORTUNATO ADDRESS INSERT AND ORDER
*                                  INSERT ARE NOW ONE UNIT OF WORK
*                                  - A BAD REQUEST NO LONGER
*                                  LEAVES AN ORPHAN ADDRESS ROW
*    98-405  12/29/98  R.HARJU     Y2K REVIEW - DATE-WRITTEN ABOVE
*                                  IS A COMMENT, NOT A DATA FIELD,
*                                  NO PROGRAM CHANGE REQUIRED
*    99-018  01/14/99  L.FORTUNATO ROLLED WS-RUN-DATE OVER TO A
*                                  4-DIGIT CENTURY ON THE REPORT
*                                  HEADING (SEE WS-RUN-DATE-BRK)
*    00-004  01/07/00  L.FORTUNATO CONFIRMED CORRECT CENTURY ON
*                                  FIRST BUSINESS DAY OF Y2K, NO
*                                  FURTHER CHANGE
*    02-055  07/30/02  L.FORTUNATO PAYMENT-MODE-ID NOW VALIDATED
*                                  AGAINST CDTABLES.CBL INSTEAD OF
*                                  A LOCAL 88-LEVEL
*    03-019  02/11/03  L.FORTUNATO RENAMED THE WORK/SORT/PRINTER
*                                  DDNAMES TO MATCH SHOP STANDARD
*                                  - OPS FLAGGED THE OLD MIXED
*                                  CASE NAMES DURING THE JCL AUDIT
*    03-041  04/02/03  L.FORTUNATO ORDER-FILE SELECT/FD NOW COME
*                                  FROM SLORDER.CBL/FDORDER.CBL
*                                  LIKE EVERY OTHER MASTER IN THIS
*                                  PROGRAM, INSTEAD OF BEING CODED
*                                  INLINE A SECOND TIME
*    04-211  06/09/04  R.HARJU     ANNUAL FILE AUDIT - CONFIRMED
*                                  WT-PRODUCT-DELTA-TABLE/
*                                  WT-CANCEL-TABLE STILL SIZED
*                                  AHEAD OF DAILY PEAK VOLUME
*    06-057  03/14/06  L.FORTUNATO ADDED THE UNIT-OF-WORK NOTE
*                                  ABOVE AFTER A NEW HIRE ASKED
*                                  WHY STOCK IS NOT REWRITTEN
*                                  INLINE DURING ORDER PLACEMENT
*    07-033  08/22/07  R.HARJU     CONFIRMED WT-CANCEL-TABLE SCAN
*                                  IN APPLY-ORDER-STATUS-FLIPS IS
*                                  STILL CHEAP ENOUGH AT CURRENT
*                                  CANCEL VOLUME - NO CHANGE MADE
*    09-014  02/02/09  L.FORTUNATO CORRECTED A COMMENT ABOVE THAT
*                                  STILL REFERRED TO THE OLD
*                                  MIXED-CASE WORK/SORT DDNAMES
*                                  RETIRED BY 03-019
*    11-027  05/17/11  R.HARJU     RAN A TEST BATCH WITH BOTH
*                                  REQUEST FILES EMPTY AFTER OPS
*                                  ASKED WHAT HAPPENS ON A QUIET
*                                  NIGHT - REPORT PRINTS CLEANLY,
*                                  NO CHANGE REQUIRED
*    13-009  01/29/13  L.FORTUNATO NOTED FOR THE FILE THAT
*                                  ORQ-ADDRESS-PIN AND THE OTHER
*                                  ADDRESS FIELDS ARE NEVER
*                                  VALIDATED AGAINST A POSTAL
*                                  LOOKUP TABLE - PRESENCE ONLY
*    15-046  09/11/15  R.HARJU     WALKED THE DEFERRED-APPLY
*                                  PARAGRAPHS WITH A NEW HIRE AS
*                                  A TRAINING EXAMPLE - NO CODE
*                                  CHANGED, ADDED A FEW MORE
*                                  COMMENTS WHERE HE HAD
*                                  QUESTIONS
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
*    UPSI-0 lets Ops rerun just the cancel step by itself if a
*    cancel-request file has to be resubmitted after the order
*    step already ran clean - see PROCESS-CANCEL-REQUESTS.
*    C01 is this shop's standard channel-1 top-of-form skip for
*    ORBTCHPR, used by PRINT-HEADINGS/PRINT-THE-REPORT.
    C01 IS TOP-OF-FORM
*    NUMERIC-SIGN-CLASS is declared here per shop standard but
*    is not tested anywhere in this program's edits.
    CLASS NUMERIC-SIGN-CLASS IS "+", "-"
    UPSI-0 ON STATUS IS RERUN-FROM-CANCEL-STEP
    UPSI-0 OFF STATUS IS NORMAL-DAILY-CYCLE.

INPUT-OUTPUT SECTION.
    FILE-CONTROL.

*    The four masters this program touches - PRODUCT, USER,
*    ORDER and ADDRESS - all come from the shop's shared SELECT
*    copybooks so a DASD move only has to be made in one place.
        COPY "SLPRODCT.CBL".
        COPY "SLUSER.CBL".
        COPY "SLORDER.CBL".
        COPY "SLADDR.CBL".

*    ORDER-REQUEST-FILE holds the day's new-order submissions,
*    one flat line-sequential record per order a customer placed
*    through the front end since the last run.
        SELECT ORDER-REQUEST-FILE
               ASSIGN TO "ORDRREQ"
               ORGANIZATION IS LINE SEQUENTIAL.

*    CANCEL-REQUEST-FILE holds order cancellations submitted
*    since the last run - processed as its OWN pass, after every
*    order request has been read, never interleaved with it.
        SELECT CANCEL-REQUEST-FILE
               ASSIGN TO "CANCLREQ"
               ORGANIZATION IS LINE SEQUENTIAL.

*    WORK-FILE is a throwaway transaction log this program
*    writes as it goes (one row per order placed or cancelled)
*    purely so the report below can be produced from a SORT
*    instead of two separate report passes.
        SELECT WORK-FILE
               ASSIGN TO "WORKFILE"
               ORGANIZATION IS SEQUENTIAL.

*    SORTED-FILE is WORK-FILE after the SORT step has put every
*    PLACED row ahead of every CANCELLED row for the report.
        SELECT SORTED-FILE
               ASSIGN TO "SORTDFIL"
               ORGANIZATION IS SEQUENTIAL.

*    No ORGANIZATION clause needed on the SORT work file itself -
*    the SORT verb manages SORT-FILE's storage on its own.
        SELECT SORT-FILE
               ASSIGN TO "SORTFILE".

*    ORBTCHPR is the run-summary report Ops pulls off the
*    printer queue each morning with the rest of the batch
*    package.
        SELECT PRINTER-FILE
               ASSIGN TO "ORBTCHPR"
               ORGANIZATION IS LINE SEQUENTIAL.

DATA DIVISION.
FILE SECTION.

*    Shared FD copybooks for the four masters - see the SELECT
*    copybooks above for the matching ASSIGN clauses.
        COPY "FDPRODCT.CBL".
        COPY "FDUSER.CBL".
        COPY "FDORDER.CBL".
        COPY "FDADDR.CBL".

*    One incoming order request as the storefront hands it to
*    Ops - user, product, quantity, a full ship-to address and a
*    payment-mode code, all in one flat line.
        FD  ORDER-REQUEST-FILE
            LABEL RECORDS ARE OMITTED.
        01  ORDER-REQUEST-RECORD.
*    Who is ordering, what, and how many - the three fields
*    VALIDATE-ORDER-REQUEST edits before it ever looks at the
*    address block below.
            05  ORQ-USER-ID                 PIC S9(9).
            05  ORQ-PRODUCT-ID              PIC S9(9).
            05  ORQ-QUANTITY                PIC S9(7).
*    Ship-to address, carried on the request itself rather than
*    looked up from a saved address, since a customer may ship
*    an order somewhere other than their address on file.
            05  ORQ-ADDRESS-DOOR            PIC X(10).
            05  ORQ-ADDRESS-STREET          PIC X(40).
            05  ORQ-ADDRESS-CITY            PIC X(30).
            05  ORQ-ADDRESS-STATE           PIC X(30).
            05  ORQ-ADDRESS-COUNTRY         PIC X(30).
            05  ORQ-ADDRESS-PIN             PIC S9(9).
*    Edited in VALIDATE-ORDER-REQUEST against CDTABLES.CBL - see
*    the 02-055 change-log entry above.
            05  ORQ-PAYMENT-MODE-ID         PIC 9(01).
            05  FILLER                      PIC X(09).

*    One incoming cancel request - just enough to identify the
*    order and how much stock has to be restored to the product.
        FD  CANCEL-REQUEST-FILE
            LABEL RECORDS ARE OMITTED.
        01  CANCEL-REQUEST-RECORD.
*    The order being cancelled - CNQ-USER-ID and CNQ-PRODUCT-ID
*    are carried on the request rather than looked up from
*    ORDER-FILE, since this program never opens ORDER-FILE for
*    input during the cancel pass (see VALIDATE-CANCEL-REQUEST).
            05  CNQ-ORDER-ID                PIC 9(09).
            05  CNQ-USER-ID                 PIC S9(9).
            05  CNQ-PRODUCT-ID              PIC S9(9).
*    How much stock the cancel restores to WT-PRODUCT-DELTA.
            05  CNQ-QUANTITY                PIC S9(7).
            05  FILLER                      PIC X(10).

*    One transaction row - either a PLACED order or a CANCELLED
*    order - written as the two request passes run, and later
*    fed through SORT to build the report.
        FD  WORK-FILE
            LABEL RECORDS ARE STANDARD.
        01  WORK-RECORD.
*    "PLACED   " or "CANCELLED" - nine characters so both
*    values line up without a REDEFINES, and the value SORT
*    groups on below.
            05  WORK-TRANS-TYPE             PIC X(09).
            05  WORK-ORDER-ID               PIC 9(09).
            05  WORK-USER-ID                PIC S9(9).
            05  WORK-PRODUCT-ID             PIC S9(9).
            05  WORK-QUANTITY               PIC S9(7).
*    Dollar extension for a PLACED row, zero for a CANCELLED
*    row - see WRITE-ORDER-UNIT-OF-WORK and
*    CANCEL-ORDER-UNIT-OF-WORK.
            05  WORK-TOTAL-AMOUNT           PIC S9(9)V9(2).
            05  FILLER                      PIC X(05).

*    Same layout as WORK-RECORD, under the SRT- prefix, so the
*    report paragraphs can tell "the record just off the sort"
*    apart from "the record just written to the log" even though
*    they share the same shape.
        FD  SORTED-FILE
            LABEL RECORDS ARE STANDARD.
        01  SORTED-RECORD.
*    Field-for-field the same as WORK-RECORD - see the FD
*    comment above for what each field carries.
            05  SRT-TRANS-TYPE              PIC X(09).
            05  SRT-ORDER-ID                PIC 9(09).
            05  SRT-USER-ID                 PIC S9(9).
            05  SRT-PRODUCT-ID              PIC S9(9).
            05  SRT-QUANTITY                PIC S9(7).
            05  SRT-TOTAL-AMOUNT            PIC S9(9)V9(2).
            05  FILLER                      PIC X(05).

*    SD for the SORT verb itself - ascending on TRANS-TYPE puts
*    every "CANCELLED" row ahead of every "PLACED" row
*    alphabetically, which is exactly the grouping the
*    control-break report wants.
        SD  SORT-FILE.
        01  SORT-RECORD.
*    Field-for-field the same as WORK-RECORD again - the SORT
*    verb needs its own SD/01 pair, it cannot reuse the FD.
            05  SORT-TRANS-TYPE             PIC X(09).
            05  SORT-ORDER-ID               PIC 9(09).
            05  SORT-USER-ID                PIC S9(9).
            05  SORT-PRODUCT-ID             PIC S9(9).
            05  SORT-QUANTITY               PIC S9(7).
            05  SORT-TOTAL-AMOUNT           PIC S9(9)V9(2).
            05  FILLER                      PIC X(05).

*    Plain 80-column print line - headings, detail lines and
*    the two control-break subtotal lines are all built in
*    WORKING-STORAGE and MOVEd here before the WRITE.  No
*    OCCURS, no REDEFINES - the record shape changes every WRITE
*    depending on which report line is being printed at the time.
        FD  PRINTER-FILE
            LABEL RECORDS ARE OMITTED.
        01  PRINTER-RECORD                  PIC X(80).

WORKING-STORAGE SECTION.

*    Shared work-area and lookup copybooks - wsprod.cbl and
*    wsuser.cbl hold the in-memory PRODUCT/USER tables this
*    program builds at start-up, WSPKEY.CBL the search-key
*    fields, CDTABLES.CBL the shop-wide code tables (payment
*    mode among them - see VALIDATE-ORDER-REQUEST).
*    wsprod.cbl supplies WT-PRODUCT-COUNT/WT-PRODUCT-ID/
*    WT-CATEGORY-ID/WT-BRAND-NAME/WT-PRICE/WT-QUANTITY, all
*    OCCURS tables this program searches by product-id.
        COPY "wsprod.cbl".
*    wsuser.cbl supplies WT-USER-COUNT/WT-USER-ID - just enough
*    to confirm an order request's user-id is a real customer.
        COPY "wsuser.cbl".
*    WSPKEY.CBL supplies PRC-SEARCH-PRODUCT-ID, the key
*    PLLKPROD.CBL scans WT-PRODUCT-ID against.
        COPY "WSPKEY.CBL".
*    CDTABLES.CBL supplies CD-PAYMENT-MODE-ID and the
*    CD-PAYMENT-IS-VALID condition tested in
*    VALIDATE-ORDER-REQUEST.
        COPY "CDTABLES.CBL".

*    Report layout - title/heading/detail/control-break lines,
*    built up in WORKING-STORAGE and MOVEd to PRINTER-RECORD one
*    at a time.
*    Centred report title with the run date at the right - built
*    once per run in PRINT-THE-REPORT and written ahead of PAGE.
        01  TITLE-LINE.
            05  FILLER              PIC X(24) VALUE SPACES.
            05  FILLER              PIC X(24) VALUE
                "ORDER-BATCH RUN SUMMARY".
            05  FILLER              PIC X(21) VALUE SPACES.
            05  FILLER              PIC X(06) VALUE "DATE: ".
            05  T-RUN-DATE          PIC 99/99/9999.
            05  FILLER              PIC X(01) VALUE SPACES.

*    Column captions, printed by PRINT-HEADINGS at the top of
*    every page - the spacing here has to match DETAIL-LINE and
*    CONTROL-BREAK-LINE below column for column.
        01  HEADING-1.
            05  FILLER              PIC X(09) VALUE "TRANS-TYP".
            05  FILLER              PIC X(01) VALUE SPACES.
            05  FILLER              PIC X(09) VALUE "ORDER-ID".
            05  FILLER              PIC X(01) VALUE SPACES.
            05  FILLER              PIC X(09) VALUE "USER-ID".
            05  FILLER              PIC X(01) VALUE SPACES.
            05  FILLER              PIC X(09) VALUE "PRODUCT-ID".
            05  FILLER              PIC X(01) VALUE SPACES.
            05  FILLER              PIC X(07) VALUE "QTY".
            05  FILLER              PIC X(01) VALUE SPACES.
            05  FILLER              PIC X(12) VALUE "AMOUNT".
            05  FILLER              PIC X(20) VALUE SPACES.

*    Underline row printed directly below HEADING-1 - plain
*    equals-sign fill, same column widths as HEADING-1 above it.
        01  HEADING-2.
            05  FILLER              PIC X(09) VALUE "=========".
            05  FILLER              PIC X(01) VALUE SPACES.
            05  FILLER              PIC X(09) VALUE "=========".
            05  FILLER              PIC X(01) VALUE SPACES.
            05  FILLER              PIC X(09) VALUE "=========".
            05  FILLER              PIC X(01) VALUE SPACES.
            05  FILLER              PIC X(09) VALUE "=========".
            05  FILLER              PIC X(01) VALUE SPACES.
            05  FILLER              PIC X(07) VALUE "======".
            05  FILLER              PIC X(01) VALUE SPACES.
            05  FILLER              PIC X(12) VALUE "===========".
            05  FILLER              PIC X(20) VALUE SPACES.

*    One printed order or cancel line - order-id, user-id,
*    product-id, quantity and amount, zero-suppressed.
        01  DETAIL-LINE.
            05  D-TRANS-TYPE        PIC X(09).
            05  FILLER              PIC X(01) VALUE SPACES.
            05  D-ORDER-ID          PIC Z(8)9.
            05  FILLER              PIC X(01) VALUE SPACES.
            05  D-USER-ID           PIC Z(8)9.
            05  FILLER              PIC X(01) VALUE SPACES.
            05  D-PRODUCT-ID        PIC Z(8)9.
            05  FILLER              PIC X(01) VALUE SPACES.
            05  D-QUANTITY          PIC Z(6)9.
            05  FILLER              PIC X(01) VALUE SPACES.
*    Trailing minus prints for a debit amount only - PLACED
*    rows are always positive, CANCELLED rows always print zero
*    since a cancel line does not carry a dollar figure.
            05  D-TOTAL-AMOUNT      PIC ZZZZ,ZZ9.99-.
            05  FILLER              PIC X(20) VALUE SPACES.

*    Shared by the per-trans-type subtotal line (PLACED total,
*    CANCELLED total) and the two grand-total lines at the
*    bottom of the report.
        01  CONTROL-BREAK-LINE.
            05  CB-DESCRIPTION      PIC X(20).
            05  CB-QUANTITY         PIC Z(6)9.
            05  FILLER              PIC X(02) VALUE SPACES.
            05  CB-AMOUNT           PIC ZZZZ,ZZ9.99-.
            05  FILLER              PIC X(36) VALUE SPACES.

*    End-of-file / found / valid switches - one byte apiece,
*    tested through the matching 88-level condition-name.
*    W-END-OF-FILE is reused across every single-file read loop
*    in this program (product load, user load, order-id scan,
*    address-id scan, order requests, cancel requests, and both
*    deferred-apply passes) - it is always reset to "N" at the
*    top of whichever paragraph is about to use it.
        01  W-END-OF-FILE                   PIC X.
            88  END-OF-FILE                 VALUE "Y".

*    Kept separate from W-END-OF-FILE because the report pass
*    (PRINT-THE-REPORT) runs concurrently with paragraphs that
*    still reference W-END-OF-FILE's last-set value from the
*    cancel-request pass just before it.
        01  W-END-OF-SORTED-FILE            PIC X.
            88  END-OF-SORTED-FILE          VALUE "Y".

        01  W-FOUND-PRODUCT-RECORD          PIC X.
            88  FOUND-PRODUCT-RECORD        VALUE "Y".

*    Carried from an earlier release of the product-lookup
*    logic; still declared because PLLKPROD.CBL sets it, but no
*    paragraph in this program tests it any more.
        01  W-DUPLICATE-PRODUCT             PIC X.
            88  DUPLICATE-PRODUCT           VALUE "Y".

        01  W-FOUND-USER-RECORD             PIC X.
            88  FOUND-USER-RECORD           VALUE "Y".

        01  W-VALID-ORDER-REQUEST           PIC X.
            88  VALID-ORDER-REQUEST         VALUE "Y".

        01  W-VALID-CANCEL-REQUEST          PIC X.
            88  VALID-CANCEL-REQUEST        VALUE "Y".

*    Page-full switch for the report - 30 detail/subtotal lines
*    to a page, matching the shop's standard print form.
        01  W-PRINTED-LINES                 PIC 99.
            88  PAGE-FULL                   VALUE 30 THRU 99.

*    File-status bytes for ORDER-FILE/ADDRESS-FILE - checked
*    only during debugging, not tested by any paragraph below.
        01  WS-ORDER-FILE-STATUS            PIC XX.
        01  WS-ADDRESS-FILE-STATUS          PIC XX.

*    Search key handed to LOOK-FOR-USER-RECORD (PLLKUSER.CBL)
*    ahead of ORD- so a maintainer scanning WORKING-STORAGE
*    finds it grouped with the order-request edit fields that
*    load it, not off with the USER-FILE table copybook.
        01  ORD-SEARCH-USER-ID              PIC S9(9).

*    Today's date for the report heading, YYMMDD from ACCEPT,
*    split out by the REDEFINES below so the two-digit year can
*    be rolled into a four-digit century on T-RUN-DATE.
        01  WS-RUN-DATE                     PIC 9(06).
        01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
            05  WS-RD-YY                    PIC 99.
            05  WS-RD-MM                    PIC 99.
            05  WS-RD-DD                    PIC 99.

*    Running subtotal for the trans-type currently being printed
*    (see PRINT-ALL-BY-TRANS-TYPE) - zeroed at the top of each
*    group, accumulated across PRINT-ONE-DETAIL-LINE, and also
*    reused as the per-order amount inside WRITE-ORDER-UNIT-OF-
*    WORK before the report is ever built.
        01  WS-CURRENT-AMOUNT-TOTAL         PIC S9(9)V9(2).

*    Net quantity change for each product this run - built up
*    as orders are placed (subtracted) and cancelled (added
*    back) and posted to PRODUCT-FILE in one pass at the end by
*    APPLY-PRODUCT-STOCK-DELTAS.  Indexed the same way as the
*    WT-PRODUCT table in wsprod.cbl, position for position.
        01  WT-PRODUCT-DELTA-TABLE.
            05  WT-PRODUCT-DELTA OCCURS 2000 TIMES
                                        PIC S9(7) COMP.

*    Order-ids to flip to CANCELLED status - filled in as
*    CANCEL-ORDER-UNIT-OF-WORK runs, posted to ORDER-FILE in one
*    pass at the end by APPLY-ORDER-STATUS-FLIPS.  2000 entries
*    covers the busiest cancel volume this shop has ever seen in
*    a single overnight run with plenty of headroom.
        01  WT-CANCEL-TABLE.
            05  WT-CANCEL-ORDER-ID OCCURS 2000 TIMES
                                        PIC 9(09).

*    Table subscripts and run counters - all COMP per shop
*    standard for anything used only as a count or an index.
*    WT-PRODUCT-IX/WT-USER-IX hold the position of the last
*    record found by PLLKPROD.CBL/PLLKUSER.CBL, and are reused
*    later by APPLY-PRODUCT-STOCK-DELTAS as a plain walking
*    subscript rather than a search result.
        77  WT-PRODUCT-IX                   PIC S9(5)  COMP.
        77  WT-USER-IX                      PIC S9(5)  COMP.
*    WT-CANCEL-IX/WT-CANCEL-MATCH-IX are local to the linear
*    scan in CHECK-ONE-ORDER-FOR-CANCEL/SCAN-ONE-CANCEL-ID and
*    are reset at the top of every ORDER-FILE row examined.
        77  WT-CANCEL-IX                    PIC S9(5)  COMP.
        77  WT-CANCEL-COUNT                 PIC S9(5)  COMP.
        77  WT-CANCEL-MATCH-IX              PIC S9(5)  COMP.
*    Highest order-id / address-id on file as of start of run -
*    read once by GET-MAX-ORDER-ID / GET-MAX-ADDRESS-ID, then
*    incremented in WORKING-STORAGE for every order placed so
*    neither master has to be reread to assign the next id.
        77  WS-MAX-ORDER-ID                 PIC 9(09)  COMP.
        77  WS-MAX-ADDRESS-ID               PIC 9(09)  COMP.
*    Run counters printed on PRINT-FINAL-TOTALS - accumulated
*    across the whole order and cancel passes, not reset
*    per-page or per-trans-type group.
        77  WS-ORDERS-PLACED-COUNT          PIC S9(7)  COMP.
        77  WS-ORDERS-CANCELLED-COUNT       PIC S9(7)  COMP.
        77  WS-QUANTITY-RESTORED-TOTAL      PIC S9(9)  COMP.
*    Not COMP - printed straight through CB-AMOUNT's edited
*    picture, same convention this shop uses for every dollar
*    total that ends up on a report.
        77  WS-AMOUNT-BILLED-TOTAL          PIC S9(9)V9(2).
*    The REDEFINES gives an unsigned-decimal-point view of the
*    same accumulator for the rare debug session where someone
*    needs to eyeball the raw digit string in a dump rather than
*    the V-aligned amount - it is not read by any paragraph in
*    normal running.
        77  WS-AMOUNT-BILLED-TOTAL-X REDEFINES
                 WS-AMOUNT-BILLED-TOTAL      PIC S9(11).

*----------------------------------------------------------------
*    MAINLINE
*----------------------------------------------------------------
*    Overall shape of a run: load the PRODUCT and USER masters
*    into memory, find the current high-water order-id and
*    address-id, apply every order request, apply every cancel
*    request, SORT the transaction log and print the summary,
*    then post the accumulated product-stock and order-status
*    changes back to the masters in the two deferred-apply
*    passes described in the header note above.
*----------------------------------------------------------------
PROCEDURE DIVISION.

*    Every run-total counter this program prints or feeds into
*    the two deferred-apply passes starts at zero here, before a
*    single request file is even opened.
    MOVE ZERO TO WS-ORDERS-PLACED-COUNT
                 WS-ORDERS-CANCELLED-COUNT
                 WS-QUANTITY-RESTORED-TOTAL
                 WS-AMOUNT-BILLED-TOTAL
                 WT-CANCEL-COUNT
                 WS-MAX-ORDER-ID
                 WS-MAX-ADDRESS-ID.

*    Four setup passes, each opening and closing its own master
*    on its own, before the request files are ever touched -
*    PRODUCT/USER tables in memory, and the two high-water ids
*    this run will need to hand out.
    PERFORM LOAD-PRODUCT-TABLE THRU LOAD-PRODUCT-TABLE-EXIT.
    PERFORM LOAD-USER-TABLE THRU LOAD-USER-TABLE-EXIT.
    PERFORM GET-MAX-ORDER-ID THRU GET-MAX-ORDER-ID-EXIT.
    PERFORM GET-MAX-ADDRESS-ID THRU GET-MAX-ADDRESS-ID-EXIT.

*    ORDER-FILE/ADDRESS-FILE are opened EXTEND here for the
*    order-placement pass only - the two deferred-apply passes
*    near the bottom of this program reopen them I-O later, once
*    the request files have been fully consumed.
    OPEN OUTPUT WORK-FILE.
    OPEN INPUT  ORDER-REQUEST-FILE.
    OPEN INPUT  CANCEL-REQUEST-FILE.
    OPEN EXTEND ORDER-FILE.
    OPEN EXTEND ADDRESS-FILE.

*    Order requests always run to completion before the first
*    cancel request is even read - see the PROCESS-CANCEL-
*    REQUESTS header comment below for why that ordering is
*    safe for a same-night order-then-cancel pair.
    PERFORM PROCESS-ORDER-REQUESTS
       THRU PROCESS-ORDER-REQUESTS-EXIT.
    PERFORM PROCESS-CANCEL-REQUESTS
       THRU PROCESS-CANCEL-REQUESTS-EXIT.

    CLOSE WORK-FILE.
    CLOSE ORDER-REQUEST-FILE.
    CLOSE CANCEL-REQUEST-FILE.
    CLOSE ORDER-FILE.
    CLOSE ADDRESS-FILE.

*    Ascending on TRANS-TYPE groups every CANCELLED row ahead of
*    every PLACED row for the control-break report below - see
*    the SD SORT-FILE comment in the FILE SECTION.
    SORT SORT-FILE
        ON ASCENDING KEY SORT-TRANS-TYPE
        USING WORK-FILE
        GIVING SORTED-FILE.

    PERFORM PRINT-THE-REPORT THRU PRINT-THE-REPORT-EXIT.

*    The two deferred-apply passes - see the header note on why
*    PRODUCT-FILE stock and ORDER-FILE status are not rewritten
*    inline while the request files are being read.
    PERFORM APPLY-PRODUCT-STOCK-DELTAS
       THRU APPLY-PRODUCT-STOCK-DELTAS-EXIT.
    PERFORM APPLY-ORDER-STATUS-FLIPS
       THRU APPLY-ORDER-STATUS-FLIPS-EXIT.

    STOP RUN.
*----------------------------------------------------------------
*    LOAD-PRODUCT-TABLE builds the in-memory product table
*    (WT-PRODUCT/WT-CATEGORY-ID/WT-BRAND-NAME/WT-PRICE/
*    WT-QUANTITY in wsprod.cbl) this program searches against
*    for the whole run, so PRODUCT-FILE only has to be read
*    sequentially once instead of once per order request.
LOAD-PRODUCT-TABLE.

*    WT-PRODUCT-COUNT doubles as the table's high-water
*    subscript for the rest of the run - it is never reset once
*    this paragraph finishes.
    MOVE ZERO TO WT-PRODUCT-COUNT.
    MOVE "N" TO W-END-OF-FILE.

    OPEN INPUT PRODUCT-FILE.
    PERFORM READ-PRODUCT-NEXT-RECORD.
    PERFORM STORE-ONE-PRODUCT-ROW UNTIL END-OF-FILE.
    CLOSE PRODUCT-FILE.
LOAD-PRODUCT-TABLE-EXIT.
    EXIT.

*    Read-ahead convention used throughout this program: the
*    first READ happens before the controlling PERFORM ... UNTIL
*    starts, and every processing paragraph reads the NEXT
*    record as its last step, so the UNTIL test always reflects
*    the record that is about to be worked on, not the one just
*    finished.
READ-PRODUCT-NEXT-RECORD.

    READ PRODUCT-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.

*    Copies one PRODUCT-FILE row into the table and primes its
*    delta slot to zero so APPLY-PRODUCT-STOCK-DELTAS has a
*    clean starting point even for a product nobody orders or
*    cancels this run.
STORE-ONE-PRODUCT-ROW.

    ADD 1 TO WT-PRODUCT-COUNT.
    MOVE PRC-PRODUCT-ID  TO WT-PRODUCT-ID  (WT-PRODUCT-COUNT).
    MOVE PRC-CATEGORY-ID TO WT-CATEGORY-ID (WT-PRODUCT-COUNT).
    MOVE PRC-BRAND-NAME  TO WT-BRAND-NAME  (WT-PRODUCT-COUNT).
    MOVE PRC-PRICE       TO WT-PRICE       (WT-PRODUCT-COUNT).
    MOVE PRC-QUANTITY    TO WT-QUANTITY    (WT-PRODUCT-COUNT).
    MOVE ZERO            TO WT-PRODUCT-DELTA (WT-PRODUCT-COUNT).

    PERFORM READ-PRODUCT-NEXT-RECORD.
*----------------------------------------------------------------
*    LOAD-USER-TABLE builds the in-memory user-id table this
*    program checks an order request's ORQ-USER-ID against - the
*    table only needs the id itself, not the whole user profile,
*    since all this program does with it is confirm the customer
*    exists.
LOAD-USER-TABLE.

*    Same convention as WT-PRODUCT-COUNT above - stays at its
*    final value for the whole run once the table is loaded.
    MOVE ZERO TO WT-USER-COUNT.
    MOVE "N" TO W-END-OF-FILE.

    OPEN INPUT USER-FILE.
    PERFORM READ-USER-NEXT-RECORD.
    PERFORM STORE-ONE-USER-ROW UNTIL END-OF-FILE.
    CLOSE USER-FILE.
LOAD-USER-TABLE-EXIT.
    EXIT.

READ-USER-NEXT-RECORD.

    READ USER-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.

STORE-ONE-USER-ROW.

    ADD 1 TO WT-USER-COUNT.
    MOVE USR-USER-ID TO WT-USER-ID (WT-USER-COUNT).

    PERFORM READ-USER-NEXT-RECORD.
*----------------------------------------------------------------
*    GET-MAX-ORDER-ID reads ORDER-FILE once, top to bottom, to
*    find the highest order-id already on file, so a new order-
*    id can simply be that number plus one - ORDER-FILE has no
*    other counter or key sequence this program can rely on.
GET-MAX-ORDER-ID.

*    Opened and closed strictly for this scan - the OPEN EXTEND
*    used by the order-placement pass happens separately, back
*    in the mainline, once this paragraph has already returned.
    MOVE "N" TO W-END-OF-FILE.
    OPEN INPUT ORDER-FILE.

    READ ORDER-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.
    PERFORM SCAN-ONE-ORDER-FOR-MAX-ID UNTIL END-OF-FILE.

    CLOSE ORDER-FILE.
GET-MAX-ORDER-ID-EXIT.
    EXIT.

*    A plain running-maximum comparison - ORDER-FILE has no
*    guarantee of arriving in order-id sequence, so every row
*    has to be looked at, not just the last one.
SCAN-ONE-ORDER-FOR-MAX-ID.

    IF ORD-ORDER-ID > WS-MAX-ORDER-ID
       MOVE ORD-ORDER-ID TO WS-MAX-ORDER-ID.

    READ ORDER-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.
*----------------------------------------------------------------
*    GET-MAX-ADDRESS-ID does the identical thing against
*    ADDRESS-FILE, so a new address row can be inserted with the
*    next free address-id at the same time as the order it
*    belongs to - see WRITE-ORDER-UNIT-OF-WORK.
GET-MAX-ADDRESS-ID.

    MOVE "N" TO W-END-OF-FILE.
    OPEN INPUT ADDRESS-FILE.

    READ ADDRESS-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.
    PERFORM SCAN-ONE-ADDRESS-FOR-MAX-ID UNTIL END-OF-FILE.

    CLOSE ADDRESS-FILE.
GET-MAX-ADDRESS-ID-EXIT.
    EXIT.

*    ADDRESS-FILE's twin of SCAN-ONE-ORDER-FOR-MAX-ID above.
SCAN-ONE-ADDRESS-FOR-MAX-ID.

    IF ADR-ADDRESS-ID > WS-MAX-ADDRESS-ID
       MOVE ADR-ADDRESS-ID TO WS-MAX-ADDRESS-ID.

    READ ADDRESS-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.
*----------------------------------------------------------------
*    PROCESS-ORDER-REQUESTS drives the whole order-placement
*    pass - one HANDLE-ONE-ORDER-REQUEST per line in
*    ORDER-REQUEST-FILE, in the order the storefront wrote them.
PROCESS-ORDER-REQUESTS.

    MOVE "N" TO W-END-OF-FILE.
    PERFORM READ-ORDER-REQUEST-NEXT-RECORD.
    PERFORM HANDLE-ONE-ORDER-REQUEST UNTIL END-OF-FILE.
PROCESS-ORDER-REQUESTS-EXIT.
    EXIT.

READ-ORDER-REQUEST-NEXT-RECORD.

    READ ORDER-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.

*    A request that fails VALIDATE-ORDER-REQUEST is simply
*    dropped - no reject file, no error line on the report.  Bad
*    requests are expected to have already been caught by the
*    storefront edits; this program's edits are a second line of
*    defence, not the primary one.  A dropped request leaves no
*    trace on WORK-FILE either, so it never shows up on the
*    control-break report at all.
HANDLE-ONE-ORDER-REQUEST.

    PERFORM VALIDATE-ORDER-REQUEST.

    IF VALID-ORDER-REQUEST
       PERFORM WRITE-ORDER-UNIT-OF-WORK.

    PERFORM READ-ORDER-REQUEST-NEXT-RECORD.
*----------------------------------------------------------------
*    VALIDATE-ORDER-REQUEST runs the cheap field-level edits
*    first (all-present, all-positive, address not blank,
*    payment mode a recognised code) and only THEN spends a
*    table search on the user-id and product-id lookups - no
*    sense searching WT-USER/WT-PRODUCT for a request that is
*    already going to be thrown out on a blank address line.
*    Per 98-062 above, ORQ-QUANTITY is NOT capped against the
*    product's on-hand WT-QUANTITY here - an order that oversells
*    a product is allowed through and shows up as a negative
*    WT-PRODUCT-DELTA for Ops to chase down, not something this
*    program silently floors to zero.
VALIDATE-ORDER-REQUEST.

    MOVE "Y" TO W-VALID-ORDER-REQUEST.

    IF ORQ-USER-ID NOT GREATER ZERO
       MOVE "N" TO W-VALID-ORDER-REQUEST.
    IF ORQ-PRODUCT-ID NOT GREATER ZERO
       MOVE "N" TO W-VALID-ORDER-REQUEST.
    IF ORQ-QUANTITY NOT GREATER ZERO
       MOVE "N" TO W-VALID-ORDER-REQUEST.
    IF ORQ-PAYMENT-MODE-ID NOT GREATER ZERO
       MOVE "N" TO W-VALID-ORDER-REQUEST.
*    Per 02-055, the payment-mode edit now runs against the
*    shop-wide CDTABLES.CBL code table instead of a local
*    88-level, so a new payment mode only has to be added in one
*    place for every program that validates one.
    MOVE ORQ-PAYMENT-MODE-ID TO CD-PAYMENT-MODE-ID.
    IF NOT CD-PAYMENT-IS-VALID
       MOVE "N" TO W-VALID-ORDER-REQUEST.
    IF ORQ-ADDRESS-DOOR EQUAL SPACES
       MOVE "N" TO W-VALID-ORDER-REQUEST.
    IF ORQ-ADDRESS-STREET EQUAL SPACES
       MOVE "N" TO W-VALID-ORDER-REQUEST.
    IF ORQ-ADDRESS-CITY EQUAL SPACES
       MOVE "N" TO W-VALID-ORDER-REQUEST.
    IF ORQ-ADDRESS-STATE EQUAL SPACES
       MOVE "N" TO W-VALID-ORDER-REQUEST.
    IF ORQ-ADDRESS-COUNTRY EQUAL SPACES
       MOVE "N" TO W-VALID-ORDER-REQUEST.
    IF ORQ-ADDRESS-PIN NOT GREATER ZERO
       MOVE "N" TO W-VALID-ORDER-REQUEST.

*    User and product lookups are each skipped outright once the
*    request has already failed - PLLKUSER.CBL/PLLKPROD.CBL are
*    both linear table scans and there is no reason to pay for
*    one against a request that is being dropped anyway.
    IF VALID-ORDER-REQUEST
       MOVE ORQ-USER-ID TO ORD-SEARCH-USER-ID
       PERFORM LOOK-FOR-USER-RECORD
       IF NOT FOUND-USER-RECORD
          MOVE "N" TO W-VALID-ORDER-REQUEST.

    IF VALID-ORDER-REQUEST
       MOVE ORQ-PRODUCT-ID TO PRC-SEARCH-PRODUCT-ID
       PERFORM LOOK-FOR-PRODUCT-RECORD
       IF NOT FOUND-PRODUCT-RECORD
          MOVE "N" TO W-VALID-ORDER-REQUEST.
*----------------------------------------------------------------
*    WRITE-ORDER-UNIT-OF-WORK is the paragraph the 98-141 change
*    log entry above refers to as "one unit of work": the new
*    ADDRESS-RECORD and the new ORDER-RECORD are written back to
*    back, from the SAME assigned id pair, so a run that dies
*    partway through never leaves an address on file with no
*    order pointing at it, or an order pointing at an address
*    that was never written.  The product-stock and running-
*    total effects of the order are also posted here, but only
*    to WORKING-STORAGE (WT-PRODUCT-DELTA, WS-ORDERS-PLACED-
*    COUNT, WS-AMOUNT-BILLED-TOTAL) - PRODUCT-FILE itself is not
*    touched until APPLY-PRODUCT-STOCK-DELTAS runs at the end of
*    the whole batch.
WRITE-ORDER-UNIT-OF-WORK.

*    A zero-priced or otherwise non-positive extension kills the
*    order here even though VALIDATE-ORDER-REQUEST already
*    passed it - a bad WT-PRICE table entry is not something the
*    field-level edits above can catch on their own.  Note the
*    id counters below are only advanced in the ELSE branch, so
*    a request killed here never burns an order-id or
*    address-id that would otherwise leave a gap in the masters.
    COMPUTE WS-CURRENT-AMOUNT-TOTAL ROUNDED =
            WT-PRICE (WT-PRODUCT-IX) * ORQ-QUANTITY.

    IF WS-CURRENT-AMOUNT-TOTAL NOT GREATER ZERO
       MOVE "N" TO W-VALID-ORDER-REQUEST
    ELSE
       ADD 1 TO WS-MAX-ADDRESS-ID
       ADD 1 TO WS-MAX-ORDER-ID

*    New ADDRESS-RECORD, built entirely from the request - the
*    id assigned above is what ties it to the ORDER-RECORD
*    written right after it.
       MOVE WS-MAX-ADDRESS-ID    TO ADR-ADDRESS-ID
       MOVE ORQ-USER-ID          TO ADR-USER-ID
       MOVE ORQ-ADDRESS-DOOR     TO ADR-DOOR-NUMBER
       MOVE ORQ-ADDRESS-STREET   TO ADR-STREET
       MOVE ORQ-ADDRESS-CITY     TO ADR-CITY
       MOVE ORQ-ADDRESS-STATE    TO ADR-STATE
       MOVE ORQ-ADDRESS-COUNTRY  TO ADR-COUNTRY
       MOVE ORQ-ADDRESS-PIN      TO ADR-PIN-CODE
       WRITE ADDRESS-RECORD

*    New ORDER-RECORD - STATUS-ID 1 means placed and active;
*    APPLY-ORDER-STATUS-FLIPS is the only paragraph in this
*    program that ever changes it, and only to 4 (cancelled).
       MOVE WS-MAX-ORDER-ID       TO ORD-ORDER-ID
       MOVE ORQ-USER-ID           TO ORD-USER-ID
       MOVE ORQ-PRODUCT-ID        TO ORD-PRODUCT-ID
       MOVE ORQ-QUANTITY          TO ORD-QUANTITY
       MOVE WS-CURRENT-AMOUNT-TOTAL TO ORD-TOTAL-AMOUNT
       MOVE WS-MAX-ADDRESS-ID     TO ORD-ADDRESS-ID
       MOVE ORQ-PAYMENT-MODE-ID   TO ORD-PAYMENT-MODE-ID
       MOVE 1                     TO ORD-STATUS-ID
       WRITE ORDER-RECORD

*    Post the order's stock and dollar effects to memory only -
*    PRODUCT-FILE is not opened again until APPLY-PRODUCT-STOCK-
*    DELTAS, long after this request has been fully handled.
*    The product's WT-PRODUCT-DELTA slot goes NEGATIVE here -
*    every unit ordered is stock that will have to come OFF
*    PRC-QUANTITY once APPLY-PRODUCT-STOCK-DELTAS finally
*    rewrites PRODUCT-FILE.
       SUBTRACT ORQ-QUANTITY FROM
                WT-PRODUCT-DELTA (WT-PRODUCT-IX)

*    One more WORK-RECORD row for the report's SORT step - see
*    the FD WORK-FILE comment for what each field carries.
       MOVE "PLACED   "            TO WORK-TRANS-TYPE
       MOVE WS-MAX-ORDER-ID        TO WORK-ORDER-ID
       MOVE ORQ-USER-ID            TO WORK-USER-ID
       MOVE ORQ-PRODUCT-ID         TO WORK-PRODUCT-ID
       MOVE ORQ-QUANTITY           TO WORK-QUANTITY
       MOVE WS-CURRENT-AMOUNT-TOTAL TO WORK-TOTAL-AMOUNT
       WRITE WORK-RECORD

       ADD 1 TO WS-ORDERS-PLACED-COUNT
       ADD WS-CURRENT-AMOUNT-TOTAL TO WS-AMOUNT-BILLED-TOTAL.
*----------------------------------------------------------------
*    PROCESS-CANCEL-REQUESTS is the second pass of the run, and
*    runs only after every order request has already been read
*    and posted - a cancel submitted the same night as the order
*    it cancels is expected to net out correctly because the
*    order's WT-PRODUCT-DELTA subtraction from the pass above and
*    the cancel's addition back in this pass both land in the
*    same in-memory table before PRODUCT-FILE is ever rewritten.
*    Cancelling an order the very same night it was placed nets
*    the product's delta back to zero for that unit, exactly as
*    if the order had never been submitted at all.
PROCESS-CANCEL-REQUESTS.

    MOVE "N" TO W-END-OF-FILE.
    PERFORM READ-CANCEL-REQUEST-NEXT-RECORD.
    PERFORM HANDLE-ONE-CANCEL-REQUEST UNTIL END-OF-FILE.
PROCESS-CANCEL-REQUESTS-EXIT.
    EXIT.

READ-CANCEL-REQUEST-NEXT-RECORD.

    READ CANCEL-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.

*    A cancel request that fails validation is dropped exactly
*    like a bad order request - no reject file, no report line,
*    nothing posted to WT-PRODUCT-DELTA or WT-CANCEL-TABLE.
HANDLE-ONE-CANCEL-REQUEST.

    PERFORM VALIDATE-CANCEL-REQUEST.

    IF VALID-CANCEL-REQUEST
       PERFORM CANCEL-ORDER-UNIT-OF-WORK.

    PERFORM READ-CANCEL-REQUEST-NEXT-RECORD.
*----------------------------------------------------------------
*    VALIDATE-CANCEL-REQUEST does NOT look the order-id up
*    against ORDER-FILE - that would mean opening ORDER-FILE I-O
*    a second time mid-run.  It only confirms the request fields
*    are present and that the product-id named still exists in
*    the in-memory product table, which is all this paragraph
*    needs to know where to post the restored quantity.  The
*    order-id itself is trusted as-is and only ever checked
*    against ORDER-FILE much later, in
*    CHECK-ONE-ORDER-FOR-CANCEL/SCAN-ONE-CANCEL-ID.
VALIDATE-CANCEL-REQUEST.

    MOVE "Y" TO W-VALID-CANCEL-REQUEST.

    IF CNQ-ORDER-ID NOT GREATER ZERO
       MOVE "N" TO W-VALID-CANCEL-REQUEST.
    IF CNQ-USER-ID NOT GREATER ZERO
       MOVE "N" TO W-VALID-CANCEL-REQUEST.
    IF CNQ-PRODUCT-ID NOT GREATER ZERO
       MOVE "N" TO W-VALID-CANCEL-REQUEST.
    IF CNQ-QUANTITY NOT GREATER ZERO
       MOVE "N" TO W-VALID-CANCEL-REQUEST.

    IF VALID-CANCEL-REQUEST
       MOVE CNQ-PRODUCT-ID TO PRC-SEARCH-PRODUCT-ID
       PERFORM LOOK-FOR-PRODUCT-RECORD
       IF NOT FOUND-PRODUCT-RECORD
          MOVE "N" TO W-VALID-CANCEL-REQUEST.
*----------------------------------------------------------------
*    CANCEL-ORDER-UNIT-OF-WORK is the cancel-side twin of
*    WRITE-ORDER-UNIT-OF-WORK: it does not touch ORDER-FILE or
*    PRODUCT-FILE directly, it only records what the eventual
*    rewrite will need to do - the quantity goes back into
*    WT-PRODUCT-DELTA (positive this time, restoring stock) and
*    the order-id is appended to WT-CANCEL-TABLE so
*    APPLY-ORDER-STATUS-FLIPS knows which ORDER-FILE rows to
*    flip to STATUS-ID 4 later.
CANCEL-ORDER-UNIT-OF-WORK.

*    Positive this time - a cancelled unit goes back onto the
*    shelf, the opposite sign from the SUBTRACT in
*    WRITE-ORDER-UNIT-OF-WORK.
    ADD CNQ-QUANTITY TO WT-PRODUCT-DELTA (WT-PRODUCT-IX).

*    Recorded for APPLY-ORDER-STATUS-FLIPS to act on later - no
*    ORDER-FILE write happens from this paragraph at all.
    ADD 1 TO WT-CANCEL-COUNT.
    MOVE CNQ-ORDER-ID TO WT-CANCEL-ORDER-ID (WT-CANCEL-COUNT).

    MOVE "CANCELLED" TO WORK-TRANS-TYPE.
    MOVE CNQ-ORDER-ID   TO WORK-ORDER-ID.
    MOVE CNQ-USER-ID    TO WORK-USER-ID.
    MOVE CNQ-PRODUCT-ID TO WORK-PRODUCT-ID.
    MOVE CNQ-QUANTITY   TO WORK-QUANTITY.
    MOVE ZERO           TO WORK-TOTAL-AMOUNT.
    WRITE WORK-RECORD.

    ADD 1 TO WS-ORDERS-CANCELLED-COUNT.
    ADD CNQ-QUANTITY TO WS-QUANTITY-RESTORED-TOTAL.
*----------------------------------------------------------------
*    PRINT-THE-REPORT drives the whole control-break summary off
*    SORTED-FILE, which by this point holds every PLACED and
*    CANCELLED transaction from tonight's run grouped together
*    by trans-type - see PRINT-ALL-BY-TRANS-TYPE for where the
*    group break is actually detected.
PRINT-THE-REPORT.

*    SORTED-FILE and PRINTER-FILE are only ever open during this
*    one paragraph - both are closed again before this paragraph
*    returns to the mainline.
    MOVE "N" TO W-END-OF-SORTED-FILE.
    MOVE ZERO TO W-PRINTED-LINES.
    OPEN INPUT SORTED-FILE.
    OPEN OUTPUT PRINTER-FILE.

*    Per 99-018, the two-digit ACCEPT year is rolled into a
*    four-digit century by hard-coding "20" ahead of it - fine
*    for as long as this program is still running in the 21st
*    century, and confirmed still correct as of 00-004 above.
    ACCEPT WS-RUN-DATE FROM DATE.
    MOVE WS-RD-MM TO T-RUN-DATE (1:2).
    MOVE WS-RD-DD TO T-RUN-DATE (4:2).
    MOVE "20"     TO T-RUN-DATE (7:2).
    MOVE WS-RD-YY TO T-RUN-DATE (9:2).
    MOVE TITLE-LINE TO PRINTER-RECORD.
    WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.

    PERFORM PRINT-HEADINGS.
    PERFORM READ-SORTED-NEXT-RECORD.

*    A quiet night - no orders, no cancels - still gets a report,
*    just a one-line one, so Ops always finds a printed run
*    package waiting for them regardless of volume.
    IF END-OF-SORTED-FILE
       MOVE "NO ORDER OR CANCEL ACTIVITY IN THIS RUN"
                                          TO PRINTER-RECORD
       WRITE PRINTER-RECORD BEFORE ADVANCING 1
    ELSE
       PERFORM PRINT-ALL-BY-TRANS-TYPE UNTIL END-OF-SORTED-FILE.

*    Grand totals print whether or not any detail lines did.
    PERFORM PRINT-FINAL-TOTALS.

    CLOSE SORTED-FILE.
    CLOSE PRINTER-FILE.
PRINT-THE-REPORT-EXIT.
    EXIT.

READ-SORTED-NEXT-RECORD.

    READ SORTED-FILE
        AT END MOVE "Y" TO W-END-OF-SORTED-FILE.
*----------------------------------------------------------------
*    PRINT-HEADINGS starts a fresh page whenever the page-full
*    switch trips, and always resets the printed-line count -
*    called both from PRINT-THE-REPORT at the top of the run and
*    from PRINT-ONE-DETAIL-LINE mid-report when a page fills.
PRINT-HEADINGS.

    IF PAGE-FULL
       MOVE SPACES TO PRINTER-RECORD
       WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.

    MOVE HEADING-1 TO PRINTER-RECORD.
    WRITE PRINTER-RECORD BEFORE ADVANCING 2.
    MOVE HEADING-2 TO PRINTER-RECORD.
    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
    MOVE ZERO TO W-PRINTED-LINES.
    ADD 2 TO W-PRINTED-LINES.
*----------------------------------------------------------------
*    PRINT-ALL-BY-TRANS-TYPE is the control break itself: it
*    remembers the trans-type of the FIRST record in the group
*    (D-TRANS-TYPE, set below) and keeps calling
*    PRINT-ONE-DETAIL-LINE until the trans-type on the next
*    SORTED-FILE record no longer matches - at that point the
*    group is over, so the subtotal line is written and control
*    returns to PRINT-THE-REPORT's UNTIL test, which will call
*    this paragraph again for the next trans-type still on file.
PRINT-ALL-BY-TRANS-TYPE.

*    D-TRANS-TYPE is set here to remember the group's own
*    trans-type before the first detail line inside it is even
*    printed, and is compared against on every subsequent record
*    to detect the break.
    MOVE ZERO TO WS-CURRENT-AMOUNT-TOTAL.
    MOVE SRT-TRANS-TYPE TO D-TRANS-TYPE.

    PERFORM PRINT-ONE-DETAIL-LINE
        UNTIL SRT-TRANS-TYPE NOT EQUAL D-TRANS-TYPE
           OR END-OF-SORTED-FILE.

*    Group subtotal line - CB-DESCRIPTION carries the trans-type
*    itself ("PLACED" or "CANCELLED") so the total is
*    self-labelled on the printed page.
    MOVE SPACES              TO CONTROL-BREAK-LINE.
    MOVE D-TRANS-TYPE         TO CB-DESCRIPTION.
    MOVE WS-CURRENT-AMOUNT-TOTAL TO CB-AMOUNT.

    MOVE SPACES               TO PRINTER-RECORD.
    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
    MOVE CONTROL-BREAK-LINE    TO PRINTER-RECORD.
    WRITE PRINTER-RECORD BEFORE ADVANCING 2.
    ADD 3 TO W-PRINTED-LINES.
*----------------------------------------------------------------
*    PRINT-ONE-DETAIL-LINE prints one order or cancel line, adds
*    its amount into the group's running WS-CURRENT-AMOUNT-TOTAL,
*    then reads ahead to the next SORTED-FILE record so the
*    calling PERFORM ... UNTIL in PRINT-ALL-BY-TRANS-TYPE can
*    test whether the group just ended.
PRINT-ONE-DETAIL-LINE.

*    A page break can happen in the MIDDLE of a trans-type
*    group - PRINT-HEADINGS is called from here, not just from
*    PRINT-THE-REPORT, for exactly that reason.
    IF PAGE-FULL
       PERFORM PRINT-HEADINGS.

    MOVE SRT-TRANS-TYPE     TO D-TRANS-TYPE.
    MOVE SRT-ORDER-ID       TO D-ORDER-ID.
    MOVE SRT-USER-ID        TO D-USER-ID.
    MOVE SRT-PRODUCT-ID     TO D-PRODUCT-ID.
    MOVE SRT-QUANTITY       TO D-QUANTITY.
    MOVE SRT-TOTAL-AMOUNT   TO D-TOTAL-AMOUNT.

    MOVE DETAIL-LINE TO PRINTER-RECORD.
    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
    ADD 1 TO W-PRINTED-LINES.

    ADD SRT-TOTAL-AMOUNT TO WS-CURRENT-AMOUNT-TOTAL.

    PERFORM READ-SORTED-NEXT-RECORD.
*----------------------------------------------------------------
*    PRINT-FINAL-TOTALS prints the two grand-total lines at the
*    bottom of the report - orders placed with dollars billed,
*    then orders cancelled with quantity restored - independent
*    of whatever trans-type groups happened to print above them.
*    Two lines, not one - PLACED gets a dollar total, CANCELLED
*    gets a quantity-restored total, since a cancel row never
*    carries a dollar figure (see the WORK-TOTAL-AMOUNT comment
*    in the FD WORK-FILE layout).
PRINT-FINAL-TOTALS.

    MOVE SPACES        TO CONTROL-BREAK-LINE.
    MOVE "ORDERS PLACED"     TO CB-DESCRIPTION.
    MOVE WS-ORDERS-PLACED-COUNT TO CB-QUANTITY.
    MOVE WS-AMOUNT-BILLED-TOTAL TO CB-AMOUNT.
    MOVE SPACES         TO PRINTER-RECORD.
    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
    MOVE CONTROL-BREAK-LINE TO PRINTER-RECORD.
    WRITE PRINTER-RECORD BEFORE ADVANCING 1.

    MOVE SPACES        TO CONTROL-BREAK-LINE.
    MOVE "ORDERS CANCELLED"  TO CB-DESCRIPTION.
    MOVE WS-ORDERS-CANCELLED-COUNT TO CB-QUANTITY.
    MOVE WS-QUANTITY-RESTORED-TOTAL TO CB-AMOUNT.
    MOVE CONTROL-BREAK-LINE TO PRINTER-RECORD.
    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
*----------------------------------------------------------------
*    APPLY-PRODUCT-STOCK-DELTAS is the first of the two deferred-
*    apply passes described in the header note - it walks
*    PRODUCT-FILE sequentially exactly once, in the SAME order
*    the table was loaded in back in LOAD-PRODUCT-TABLE, so
*    WT-PRODUCT-IX can simply be incremented by one for every
*    record read instead of being looked up again.  Each row's
*    accumulated net change - down for every unit ordered, up
*    for every unit a cancel restored - is posted in a single
*    REWRITE, whether that net change is positive, negative or
*    zero.  This depends entirely on PRODUCT-FILE not having
*    been reordered between LOAD-PRODUCT-TABLE and here - a run
*    that inserts or deletes PRODUCT-FILE rows mid-batch would
*    break the lock-step assumption this paragraph relies on,
*    but nothing in this program's own paragraphs does that.
APPLY-PRODUCT-STOCK-DELTAS.

    MOVE "N" TO W-END-OF-FILE.
    MOVE ZERO TO WT-PRODUCT-IX.
    OPEN I-O PRODUCT-FILE.

    PERFORM READ-PRODUCT-FOR-REWRITE.
    PERFORM REWRITE-ONE-PRODUCT-ROW UNTIL END-OF-FILE.

    CLOSE PRODUCT-FILE.
APPLY-PRODUCT-STOCK-DELTAS-EXIT.
    EXIT.

READ-PRODUCT-FOR-REWRITE.

    READ PRODUCT-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.

REWRITE-ONE-PRODUCT-ROW.

    ADD 1 TO WT-PRODUCT-IX.
    ADD WT-PRODUCT-DELTA (WT-PRODUCT-IX) TO PRC-QUANTITY.
    REWRITE PRODUCT-RECORD.

    PERFORM READ-PRODUCT-FOR-REWRITE.
*----------------------------------------------------------------
*    APPLY-ORDER-STATUS-FLIPS is the second deferred-apply pass -
*    skipped entirely when WT-CANCEL-COUNT is zero, since a run
*    with no cancel activity has nothing to post to ORDER-FILE.
*    Unlike the product pass above, this one cannot walk
*    ORDER-FILE and WT-CANCEL-TABLE in lock step, because
*    cancelled orders are scattered anywhere in ORDER-FILE, not
*    necessarily in WT-CANCEL-TABLE order - so every ORDER-FILE
*    row read is checked against the whole cancel table with a
*    short linear scan (CHECK-ONE-ORDER-FOR-CANCEL /
*    SCAN-ONE-CANCEL-ID).  WT-CANCEL-TABLE is small enough on the
*    busiest night this shop has ever run that the scan cost is
*    not worth building an index for.
APPLY-ORDER-STATUS-FLIPS.

*    ORDER-FILE is opened I-O here, separately from the OPEN
*    EXTEND used for placing new orders earlier in the run - the
*    two opens never overlap since this pass runs after the
*    order/cancel request files have both been closed.
    IF WT-CANCEL-COUNT GREATER ZERO
       MOVE "N" TO W-END-OF-FILE
       OPEN I-O ORDER-FILE
       PERFORM READ-ORDER-FOR-REWRITE
       PERFORM CHECK-ONE-ORDER-FOR-CANCEL UNTIL END-OF-FILE
       CLOSE ORDER-FILE.
APPLY-ORDER-STATUS-FLIPS-EXIT.
    EXIT.

READ-ORDER-FOR-REWRITE.

    READ ORDER-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.

*    Only REWRITEs the order row when a match was actually found
*    in WT-CANCEL-TABLE - most ORDER-FILE rows read here were
*    never cancelled at all and pass through untouched.
CHECK-ONE-ORDER-FOR-CANCEL.

    MOVE ZERO TO WT-CANCEL-MATCH-IX.
    MOVE ZERO TO WT-CANCEL-IX.

    PERFORM SCAN-ONE-CANCEL-ID
        UNTIL WT-CANCEL-IX NOT LESS THAN WT-CANCEL-COUNT
           OR WT-CANCEL-MATCH-IX GREATER ZERO.

*    STATUS-ID 4 is this shop's code for a cancelled order - 1
*    is placed/active, assigned back in WRITE-ORDER-UNIT-OF-WORK
*    and never touched again by any other paragraph.
    IF WT-CANCEL-MATCH-IX GREATER ZERO
       MOVE 4 TO ORD-STATUS-ID
       REWRITE ORDER-RECORD.

    PERFORM READ-ORDER-FOR-REWRITE.

*    Stops scanning the moment a match is found - a cancelled
*    order only ever appears once in WT-CANCEL-TABLE, so there is
*    no reason to keep comparing once WT-CANCEL-MATCH-IX has been
*    set.
SCAN-ONE-CANCEL-ID.

    ADD 1 TO WT-CANCEL-IX.
    IF WT-CANCEL-ORDER-ID (WT-CANCEL-IX) EQUAL ORD-ORDER-ID
       MOVE WT-CANCEL-IX TO WT-CANCEL-MATCH-IX.
*----------------------------------------------------------------
*    Shared linear-search subroutines - PLLKPROD.CBL sets
*    W-FOUND-PRODUCT-RECORD/W-DUPLICATE-PRODUCT and positions
*    WT-PRODUCT-IX on a match, PLLKUSER.CBL sets
*    W-FOUND-USER-RECORD the same way against WT-USER-ID.  Every
*    program in this shop that keeps a product or user table in
*    memory shares these two paragraphs rather than each coding
*    its own scan.
*----------------------------------------------------------------
*    END OF order-batch
*----------------------------------------------------------------
    COPY "PLLKPROD.CBL".
    COPY "PLLKUSER.CBL".

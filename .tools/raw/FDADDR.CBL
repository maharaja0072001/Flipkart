*----------------------------------------------------------------
*    FDADDR.CBL   -   FD and record layout for the ADDRESS file
*----------------------------------------------------------------
*    Shipping address captured at order-placement time.  One
*    address row per order (the shop does not try to de-dup an
*    address across a user's orders - that matches the way the
*    order feed hands it to us).
*----------------------------------------------------------------
*    97-121  06/09/97  L.FORTUNATO ORIGINAL MEMBER
*----------------------------------------------------------------

 FD  ADDRESS-FILE
     LABEL RECORDS ARE STANDARD.

 01  ADDRESS-RECORD.
     05  ADR-ADDRESS-ID                PIC 9(09).
     05  ADR-USER-ID                   PIC S9(9).
     05  ADR-DOOR-NUMBER               PIC X(10).
     05  ADR-STREET                    PIC X(40).
     05  ADR-CITY                      PIC X(30).
     05  ADR-STATE                     PIC X(30).
     05  ADR-COUNTRY                   PIC X(30).
     05  ADR-PIN-CODE                  PIC S9(9).
     05  FILLER                        PIC X(13).

*----------------------------------------------------------------
*    WSPKEY.CBL
*----------------------------------------------------------------
*    Search-key fields moved in by the calling program before
*    PERFORM LOOK-FOR-PRODUCT-RECORD or LOOK-FOR-DUPLICATE-PRODUCT
*    in PLLKPROD.CBL.  A plain existence check only needs
*    PRC-SEARCH-PRODUCT-ID; the natural-key duplicate check needs
*    PRC-SEARCH-BRAND-NAME plus whichever category leg applies and
*    CD-PRODUCT-CATEGORY-ID (see CDTABLES.CBL) set to the new
*    item's own category before the PERFORM.
*----------------------------------------------------------------
*    97-119  06/04/97  L.FORTUNATO ORIGINAL MEMBER
*    97-141  08/22/97  L.FORTUNATO ADDED CLOTHES NATURAL KEY LEG
*----------------------------------------------------------------

 01  PRC-SEARCH-PRODUCT-ID              PIC 9(09).
 01  PRC-SEARCH-BRAND-NAME              PIC X(30).
 01  PRC-SEARCH-MODEL-NAME              PIC X(30).
 01  PRC-SEARCH-CLOTHES-GENDER          PIC X(10).
 01  PRC-SEARCH-CLOTHES-SIZE            PIC X(05).
 01  PRC-SEARCH-CLOTHES-TYPE            PIC X(20).

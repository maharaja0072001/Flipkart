*----------------------------------------------------------------
*    FDCART.CBL   -   FD and record layout for the CART file
*----------------------------------------------------------------
*    (USER-ID, PRODUCT-ID) pair.  Logically unique - CART-MAINT
*    rejects an add if the pair is already on the file.  The
*    trailing FILLER carries one spare byte broken out below in
*    case a future release needs a per-line-item flag - the
*    quantity-per-item is not tracked on this file yet.
*----------------------------------------------------------------
*    97-131  06/18/97  L.FORTUNATO ORIGINAL MEMBER
*    02-017  03/04/02  L.FORTUNATO BROKE OUT ONE SPARE FLAG BYTE
*                                  FROM THE FILLER PAD
*----------------------------------------------------------------

 FD  CART-FILE
     LABEL RECORDS ARE STANDARD.

 01  CART-RECORD.
     05  CRT-USER-ID                   PIC S9(9).
     05  CRT-PRODUCT-ID                PIC S9(9).
     05  CRT-FUTURE-AREA               PIC X(01).
     05  CRT-SPARE-BYTE REDEFINES CRT-FUTURE-AREA
                                       PIC X(01).
     05  FILLER                        PIC X(11).

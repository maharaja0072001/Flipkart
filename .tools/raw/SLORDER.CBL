*----------------------------------------------------------------
*    SLORDER.CBL   -   SELECT clause for the ORDER file
*----------------------------------------------------------------
*    97-121  06/09/97  L.FORTUNATO ORIGINAL MEMBER
*----------------------------------------------------------------

     SELECT ORDER-FILE
            ASSIGN TO "ORDRMSTR"
            ORGANIZATION IS SEQUENTIAL
            ACCESS MODE IS SEQUENTIAL
            FILE STATUS IS WS-ORDER-FILE-STATUS.

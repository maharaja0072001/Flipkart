*----------------------------------------------------------------
*    FDORDER.CBL   -   FD and record layout for the ORDER file
*----------------------------------------------------------------
*    ORDER-PRODUCT-NAME is deliberately NOT on this record - it
*    is a denormalized display string resolved from PRODUCT-
*    RECORD at read/print time only, never written to disk.
*----------------------------------------------------------------
*    97-121  06/09/97  L.FORTUNATO ORIGINAL MEMBER
*    98-390  12/11/98  R.HARJU     Y2K REVIEW - NO DATE FIELDS ON
*                                  THIS RECORD, NO CHANGE NEEDED
*----------------------------------------------------------------

 FD  ORDER-FILE
     LABEL RECORDS ARE STANDARD.

 01  ORDER-RECORD.
     05  ORD-ORDER-ID                  PIC 9(09).
     05  ORD-USER-ID                   PIC S9(9).
     05  ORD-PRODUCT-ID                PIC S9(9).
     05  ORD-QUANTITY                  PIC S9(7).
     05  ORD-TOTAL-AMOUNT              PIC S9(9)V9(2).
     05  ORD-ADDRESS-ID                PIC 9(09).
     05  ORD-PAYMENT-MODE-ID           PIC 9(01).
     05  ORD-STATUS-ID                 PIC 9(01).
     05  FILLER                        PIC X(14).

*----------------------------------------------------------------
*    MOBNOWS.CBL
*----------------------------------------------------------------
*    WORKING-STORAGE to be used by PLMOBNO.CBL
*----------------------------------------------------------------
*    Variable to be filled in by the calling program before
*    PERFORM CHECK-MOBILE-NUMBER:
*
*       MN-CANDIDATE-NUMBER  ---  digits-only, country-code
*                                 prefixed, left justified,
*                                 space filled.  SPACES is a
*                                 legal (optional-field) value.
*
*    Variable set by CHECK-MOBILE-NUMBER for the calling program
*    to test:
*
*       MN-NUMBER-IS-VALID  (88-level on W-MN-VALID-SWITCH)
*----------------------------------------------------------------
*    98-206  07/14/98  L.FORTUNATO ORIGINAL MEMBER
*    98-231  09/30/98  L.FORTUNATO ADDED CHINA AND GERMANY LEGS
*----------------------------------------------------------------

 01  MN-CANDIDATE-NUMBER               PIC X(15).
 01  MN-CANDIDATE-CHARS REDEFINES MN-CANDIDATE-NUMBER.
     05  MN-CHAR                       PIC X(01) OCCURS 15 TIMES.

 01  W-MN-VALID-SWITCH                 PIC X.
     88  MN-NUMBER-IS-VALID            VALUE "Y".

 01  W-MN-SHAPE-SWITCH                 PIC X.
     88  MN-SHAPE-IS-OK                VALUE "Y".

 77  MN-LENGTH                         PIC S9(3)  COMP.
 77  MN-TRAILING-SPACES                PIC S9(3)  COMP.
 77  MN-IX                             PIC S9(3)  COMP.

*----------------------------------------------------------------
*    SLPRODCT.CBL   -   SELECT clause for the PRODUCT master
*----------------------------------------------------------------
*    Catalogue master.  Carried as a flat SEQUENTIAL file (there
*    is no ISAM on this box for this file) - callers that need
*    to find one product by PRODUCT-ID or by a category natural
*    key load the whole file into a table and scan it; see
*    PLLKPROD.CBL for the shared search paragraph.
*----------------------------------------------------------------
*    97-118  06/03/97  L.FORTUNATO ORIGINAL MEMBER
*----------------------------------------------------------------

     SELECT PRODUCT-FILE
            ASSIGN TO "PRODMSTR"
            ORGANIZATION IS SEQUENTIAL
            ACCESS MODE IS SEQUENTIAL
            FILE STATUS IS WS-PRODUCT-FILE-STATUS.

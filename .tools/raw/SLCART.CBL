*----------------------------------------------------------------
*    SLCART.CBL   -   SELECT clause for the CART file
*----------------------------------------------------------------
*    97-131  06/18/97  L.FORTUNATO ORIGINAL MEMBER
*----------------------------------------------------------------

     SELECT CART-FILE
            ASSIGN TO "CARTFILE"
            ORGANIZATION IS SEQUENTIAL
            ACCESS MODE IS SEQUENTIAL
            FILE STATUS IS WS-CART-FILE-STATUS.

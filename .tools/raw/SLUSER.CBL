*----------------------------------------------------------------
*    SLUSER.CBL   -   SELECT clause for the USER master
*----------------------------------------------------------------
*    97-125  06/12/97  L.FORTUNATO ORIGINAL MEMBER
*----------------------------------------------------------------

     SELECT USER-FILE
            ASSIGN TO "USERMSTR"
            ORGANIZATION IS SEQUENTIAL
            ACCESS MODE IS SEQUENTIAL
            FILE STATUS IS WS-USER-FILE-STATUS.

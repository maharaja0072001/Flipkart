*----------------------------------------------------------------
*    CDTABLES.CBL
*----------------------------------------------------------------
*    WORKING-STORAGE lookup-code tables shared by every program
*    that has to translate a catalogue/order id-code into its
*    meaning.  Three tables live here because all three are
*    small, fixed, and never change without a program change:
*
*       CD-PRODUCT-CATEGORY  - 1/2/3      MOBILE/LAPTOP/CLOTHES
*       CD-ORDER-STATUS      - 1/2/3/4    PLACED/DELIVERED/
*                                          IN_TRANSIT/CANCELLED
*       CD-PAYMENT-MODE      - 1/2/3/4    COD/CARD/NET_BANKING/
*                                          UPI
*
*    Any id-value outside the ranges below is a lookup error -
*    the calling paragraph tests the 88-level and, if none of
*    them fire, MOVEs a "constant not found" message to the
*    run's exception line.  COPY this member into WORKING-
*    STORAGE SECTION, never into FILE SECTION.
*----------------------------------------------------------------
*    88-005  02/14/94  R.HARJU     ORIGINAL MEMBER
*    88-071  09/02/96  L.FORTUNATO ADDED PAYMENT-MODE TABLE
*    88-402  12/28/98  R.HARJU     Y2K - NO DATE FIELDS HERE,
*                                  REVIEWED, NO CHANGE NEEDED
*----------------------------------------------------------------

 01  CD-PRODUCT-CATEGORY-ID           PIC 9(01).
     88  CD-CATEGORY-MOBILE           VALUE 1.
     88  CD-CATEGORY-LAPTOP           VALUE 2.
     88  CD-CATEGORY-CLOTHES          VALUE 3.
     88  CD-CATEGORY-IS-VALID         VALUE 1 THRU 3.

 01  CD-ORDER-STATUS-ID               PIC 9(01).
     88  CD-STATUS-PLACED             VALUE 1.
     88  CD-STATUS-DELIVERED          VALUE 2.
     88  CD-STATUS-IN-TRANSIT         VALUE 3.
     88  CD-STATUS-CANCELLED          VALUE 4.
     88  CD-STATUS-IS-VALID           VALUE 1 THRU 4.

 01  CD-PAYMENT-MODE-ID               PIC 9(01).
     88  CD-PAYMENT-CASH-ON-DELIVERY  VALUE 1.
     88  CD-PAYMENT-CARD              VALUE 2.
     88  CD-PAYMENT-NET-BANKING       VALUE 3.
     88  CD-PAYMENT-UPI               VALUE 4.
     88  CD-PAYMENT-IS-VALID          VALUE 1 THRU 4.

 01  CD-CONSTANT-NOT-FOUND-MSG        PIC X(36)
                                      VALUE
     "*** CONSTANT NOT FOUND ON LOOKUP **".

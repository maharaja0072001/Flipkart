*----------------------------------------------------------------
*    FDUSER.CBL   -   FD and record layout for the USER master
*----------------------------------------------------------------
*    USER-PASSWORD arrives already hashed by the front-end - it
*    is opaque here, we never test or move pieces of it, only
*    the record as a whole.
*----------------------------------------------------------------
*    97-125  06/12/97  L.FORTUNATO ORIGINAL MEMBER
*----------------------------------------------------------------

 FD  USER-FILE
     LABEL RECORDS ARE STANDARD.

 01  USER-RECORD.
     05  USR-USER-ID                   PIC 9(09).
     05  USR-NAME                      PIC X(40).
     05  USR-MOBILE-NUMBER             PIC X(15).
     05  USR-EMAIL                     PIC X(50).
     05  USR-PASSWORD                  PIC X(64).
     05  FILLER                        PIC X(12).

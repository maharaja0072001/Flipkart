*----------------------------------------------------------------
*    INVENTORY-MAINT
*----------------------------------------------------------------
*    Applies the day's PRODUCT-ADD-REQUEST and PRODUCT-REMOVE-
*    REQUEST batches against the catalogue master.  No ISAM key
*    on PRODUCT-FILE, so the whole master is loaded into a table,
*    the adds/removes are worked against the table, then the
*    table is written back out as the new master - same shop
*    habit as ORDER-BATCH uses for the stock quantity deltas.
*----------------------------------------------------------------
*    THE MASTER IS REWRITTEN, NOT UPDATED IN PLACE, BECAUSE THE
*    PRODUCT-ID ON A NEW ADD IS ASSIGNED FROM WS-MAX-PRODUCT-ID
*    AT LOAD TIME AND A REMOVE ONLY FLAGS ITS ROW FOR DELETION -
*    THE ACTUAL SHRINKING OF THE FILE HAPPENS ONLY WHEN THE
*    TABLE IS WRITTEN BACK OUT, SO A PRODUCT CAN BE ADDED AND
*    REMOVED IN THE SAME NIGHT'S RUN WITHOUT THE TWO REQUESTS
*    STEPPING ON EACH OTHER.
*----------------------------------------------------------------
*    A NOTE ON WHY THE NATURAL KEY MATTERS HERE - CATALOGUE
*    PRODUCTS DO NOT ARRIVE FROM THE VENDOR WITH A PRODUCT-ID
*    ALREADY ASSIGNED, SO THE ONLY WAY TO CATCH A DUPLICATE
*    SUBMISSION (THE SAME SHIRT KEYED TWICE BY TWO DIFFERENT
*    DATA ENTRY CLERKS, SAY) IS TO COMPARE ON THE DESCRIPTIVE
*    FIELDS THAT IDENTIFY THE PRODUCT IN THE REAL WORLD - BRAND
*    AND MODEL FOR MOST CATEGORIES, OR FOR CLOTHES THE BRAND
*    PLUS GENDER/SIZE/TYPE COMBINATION, SINCE TWO CLOTHING ROWS
*    CAN SHARE A BRAND AND MODEL NAME AND STILL BE DIFFERENT
*    PRODUCTS BY SIZE.  THIS IS THE SAME NATURAL-KEY IDEA THE
*    OLDER VENDOR-MAINTENANCE SCREEN USED, CARRIED FORWARD INTO
*    A BATCH SHAPE.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID.    inventory-maint.
AUTHOR.        L. FORTUNATO.
INSTALLATION.  CATALOGUE DIVISION - DATA PROCESSING.
DATE-WRITTEN.  06/16/97.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    97-124  06/16/97  L.FORTUNATO ORIGINAL PROGRAM - REPLACES THE
*                                  VENDOR-MAINTENANCE SCREEN FOR
*                                  CATALOGUE UPKEEP
*    97-142  08/22/97  L.FORTUNATO ADD NOW CHECKS THE CLOTHES
*                                  NATURAL KEY LEG (BRAND/GENDER/
*                                  SIZE/TYPE), NOT JUST BRAND AND
*                                  MODEL
*    98-070  02/20/98  R.HARJU     PRICE AND QUANTITY MUST BOTH BE
*                                  GREATER THAN ZERO BEFORE AN ADD
*                                  IS ACCEPTED - OPS WAS LOADING
*                                  PLACEHOLDER ROWS WITH ZERO
*                                  PRICE
*    98-391  12/22/98  R.HARJU     Y2K REVIEW - RUN-DATE FIELD ON
*                                  THE SUMMARY LINE ROLLED TO A
*                                  4-DIGIT CENTURY, SEE WS-RUN-
*                                  DATE
*    99-101  03/03/99  L.FORTUNATO REMOVE NOW REPORTS "NOT FOUND"
*                                  INSTEAD OF SILENTLY SKIPPING A
*                                  BAD PRODUCT-ID
*    99-150  07/12/99  L.FORTUNATO ADD NOW CHECKS PAR-CATEGORY-ID
*                                  AGAINST CD-CATEGORY-IS-VALID
*                                  BEFORE USING IT AS THE NATURAL
*                                  KEY DISCRIMINATOR - A BAD CODE
*                                  WAS FALLING THROUGH TO THE
*                                  DUPLICATE CHECK
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
*    UPSI-0 FOLLOWS THE SAME RERUN CONVENTION AS THE OTHER STEPS
*    IN THIS SYSTEM - LEFT OFF ON A NORMAL NIGHT, SET ON BY OPS
*    WHEN THE ADD PASS ALREADY COMPLETED AND ONLY THE REMOVE
*    SIDE NEEDS TO BE RESUBMITTED.
    C01 IS TOP-OF-FORM
    CLASS NUMERIC-SIGN-CLASS IS "+", "-"
    UPSI-0 ON STATUS IS RERUN-FROM-REMOVE-STEP
    UPSI-0 OFF STATUS IS NORMAL-ADD-REMOVE-CYCLE.

INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLPRODCT.CBL".

*    PRODUCT-ADD-REQUEST-FILE - ONE LINE PER NEW PRODUCT TO BE
*    LOADED INTO THE CATALOGUE TONIGHT.
        SELECT PRODUCT-ADD-REQUEST-FILE
               ASSIGN TO "PRODADD"
               ORGANIZATION IS LINE SEQUENTIAL.

*    PRODUCT-REMOVE-REQUEST-FILE - ONE LINE PER PRODUCT-ID TO BE
*    DROPPED FROM THE CATALOGUE TONIGHT.
        SELECT PRODUCT-REMOVE-REQUEST-FILE
               ASSIGN TO "PRODREM"
               ORGANIZATION IS LINE SEQUENTIAL.

DATA DIVISION.
FILE SECTION.

        COPY "FDPRODCT.CBL".

*    PRODUCT-ADD-REQUEST-RECORD CARRIES A CATEGORY-SPECIFIC
*    NATURAL KEY - THE SAME BRAND/MODEL LEG COVERS MOST OF THE
*    CATALOGUE BUT THE CLOTHES CATEGORY NEEDS GENDER/SIZE/TYPE
*    IN PLACE OF THE MODEL NAME, HENCE THE REDEFINES BELOW.
        FD  PRODUCT-ADD-REQUEST-FILE
            LABEL RECORDS ARE OMITTED.
        01  PRODUCT-ADD-REQUEST-RECORD.
*    PAR-CATEGORY-ID DRIVES BOTH THE CATEGORY-CODE EDIT AND
*    WHICH LEG OF PAR-CATEGORY-FIELDS BELOW APPLIES.
            05  PAR-CATEGORY-ID             PIC 9(01).
            05  PAR-BRAND-NAME              PIC X(30).
*    PAR-PRICE CARRIES TWO IMPLIED DECIMAL DIGITS (DOLLARS AND
*    CENTS); PAR-QUANTITY IS A WHOLE-UNIT COUNT, NEVER FRACTIONAL.
            05  PAR-PRICE                   PIC S9(7)V9(2).
            05  PAR-QUANTITY                PIC S9(7).
            05  PAR-CATEGORY-FIELDS.
                10  PAR-MODEL-NAME          PIC X(30).
                10  FILLER                  PIC X(05).
*    CLOTHES-ONLY VIEW OF THE CATEGORY FIELDS - VALID ONLY WHEN
*    PAR-CATEGORY-ID IDENTIFIES THE CLOTHES CATEGORY, SEE
*    CD-CATEGORY-CLOTHES IN CDTABLES.CBL.
            05  PAR-CATEGORY-FIELDS-CLOTHES REDEFINES
                                            PAR-CATEGORY-FIELDS.
                10  PAR-CLOTHES-TYPE        PIC X(20).
                10  PAR-CLOTHES-GENDER      PIC X(10).
                10  PAR-CLOTHES-SIZE        PIC X(05).
            05  FILLER                      PIC X(05).

*    PRODUCT-REMOVE-REQUEST-RECORD - JUST THE PRODUCT-ID, NO
*    OTHER FIELDS ARE NEEDED TO PULL A ROW OUT OF THE CATALOGUE.
        FD  PRODUCT-REMOVE-REQUEST-FILE
            LABEL RECORDS ARE OMITTED.
        01  PRODUCT-REMOVE-REQUEST-RECORD.
            05  PRR-PRODUCT-ID              PIC 9(09).
            05  FILLER                      PIC X(21).

WORKING-STORAGE SECTION.

*    WSPROD.CBL CARRIES THE 2000-ROW PRODUCT TABLE ITSELF
*    (WT-PRODUCT-ROW AND ITS CATEGORY-SPECIFIC REDEFINES),
*    SHARED WITH ORDER-BATCH SO BOTH PROGRAMS BUILD THE SAME
*    TABLE SHAPE OFF THE SAME PRODUCT MASTER LAYOUT.
        COPY "wsprod.cbl".
*    WSPKEY.CBL SUPPLIES THE SEARCH ARGUMENT FIELDS AND THE TWO
*    TABLE-SCAN PARAGRAPHS (LOOK-FOR-PRODUCT-RECORD AND
*    LOOK-FOR-DUPLICATE-PRODUCT) USED BY BOTH THE ADD AND THE
*    REMOVE SIDE OF THIS PROGRAM.
        COPY "WSPKEY.CBL".
*    CDTABLES.CBL SUPPLIES THE VALID CATEGORY CODE TABLE AND THE
*    CD-CATEGORY-CLOTHES CONDITION USED TO TELL WHICH SHAPE OF
*    CATEGORY-SPECIFIC FIELDS A ROW CARRIES.
        COPY "CDTABLES.CBL".

*    ONE DELETE FLAG PER ROW OF THE PRODUCT TABLE, HELD SEPARATE
*    FROM WT-PRODUCT-ROW ITSELF SO A REMOVE REQUEST ONLY HAS TO
*    TOUCH THIS SMALL X(01) ARRAY AND NOT REWRITE THE WHOLE
*    PRODUCT ROW JUST TO MARK IT GONE.
        01  WT-PRODUCT-DELETE-FLAGS.
            05  WT-PRODUCT-DELETE-FLAG OCCURS 2000 TIMES
                                        PIC X.
*    THE 2000-ROW LIMIT MATCHES WT-PRODUCT-ROW IN WSPROD.CBL -
*    THE TWO TABLES ARE ALWAYS SUBSCRIPTED TOGETHER BY
*    WT-PRODUCT-IX AND MUST STAY THE SAME SIZE.  IF THE
*    CATALOGUE EVER GROWS PAST 2000 PRODUCTS THIS PROGRAM AND
*    WSPROD.CBL BOTH NEED THEIR OCCURS CLAUSE RAISED TOGETHER.

*    END-OF-FILE SWITCHES - ONE PER SEQUENTIAL FILE THIS PROGRAM
*    READS.  KEPT SEPARATE RATHER THAN SHARED SINCE THE MASTER
*    LOAD PASS AND THE TWO REQUEST PASSES ARE NEVER IN PROGRESS
*    AT THE SAME TIME BUT THE NAMES SHOULD STILL SAY WHICH FILE
*    THEY BELONG TO.
        01  W-END-OF-FILE                    PIC X.
            88  END-OF-FILE                  VALUE "Y".

        01  W-END-OF-ADD-FILE               PIC X.
            88  END-OF-ADD-FILE             VALUE "Y".

        01  W-END-OF-REMOVE-FILE            PIC X.
            88  END-OF-REMOVE-FILE          VALUE "Y".

*    SET BY LOOK-FOR-PRODUCT-RECORD (COPIED IN FROM WSPKEY.CBL)
*    WHEN A REMOVE REQUEST'S PRODUCT-ID MATCHES A ROW IN THE
*    TABLE.
        01  W-FOUND-PRODUCT-RECORD          PIC X.
            88  FOUND-PRODUCT-RECORD        VALUE "Y".

*    SET BY LOOK-FOR-DUPLICATE-PRODUCT WHEN AN ADD REQUEST'S
*    NATURAL KEY ALREADY EXISTS SOMEWHERE IN THE TABLE.
        01  W-DUPLICATE-PRODUCT              PIC X.
            88  DUPLICATE-PRODUCT            VALUE "Y".

*    CARRIES THE OUTCOME OF VALIDATE-ADD-REQUEST FORWARD TO
*    HANDLE-ONE-ADD-REQUEST - "Y" MEANS ALL THREE ADD EDITS
*    (PRICE/QUANTITY, CATEGORY CODE, DUPLICATE KEY) PASSED.
        01  W-VALID-ADD-REQUEST              PIC X.
            88  VALID-ADD-REQUEST             VALUE "Y".

*    WS-PRODUCT-FILE-STATUS IS CARRIED FOR CONSISTENCY WITH THE
*    REST OF THIS SYSTEM'S PROGRAMS, WHICH ALL DECLARE A FILE
*    STATUS FIELD FOR THEIR MASTER FILE EVEN WHEN THE CURRENT
*    LOGIC DOES NOT TEST IT PAST THE STANDARD AT END CLAUSES -
*    IT IS THE FIRST FIELD OPS ASKS FOR IF A JOB EVER ABENDS ON
*    AN OPEN OR A WRITE AGAINST PRODUCT-FILE.
        01  WS-PRODUCT-FILE-STATUS           PIC XX.

*    TODAY'S DATE, SAME YYMMDD/BREAKDOWN PATTERN USED ACROSS ALL
*    SIX PROGRAMS IN THIS SYSTEM FOR STAMPING THE RUN-SUMMARY
*    LINE - SEE THE Y2K CHANGE-LOG ENTRY FOR WHY THE CENTURY IS
*    HARD-CODED RATHER THAN TAKEN OFF THE SYSTEM CLOCK.
        01  WS-RUN-DATE                     PIC 9(06).
        01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
            05  WS-RD-YY                    PIC 99.
            05  WS-RD-MM                    PIC 99.
            05  WS-RD-DD                    PIC 99.

*    ONE-LINE SUMMARY BANNER DISPLAYED AT THE END OF THE RUN,
*    AHEAD OF THE ACCEPTED/REJECTED COUNTS BELOW.
        01  WS-SUMMARY-LINE.
            05  FILLER                      PIC X(16) VALUE
                "INVENTORY RUN - ".
            05  S-RUN-DATE                  PIC 99/99/9999.
            05  FILLER                     PIC X(52) VALUE SPACES.

*    WT-PRODUCT-IX IS THE WORKING SUBSCRIPT INTO THE PRODUCT
*    TABLE, SHARED BY THE LOAD PASS, THE REMOVE PASS (LOOK-FOR-
*    PRODUCT-RECORD LEAVES THE MATCHING ROW NUMBER HERE) AND THE
*    FINAL REWRITE PASS.  WS-MAX-PRODUCT-ID TRACKS THE HIGHEST
*    PRODUCT-ID SEEN SO FAR SO A NEW ADD CAN BE ASSIGNED THE
*    NEXT ID IN SEQUENCE.  THE SIX COUNTERS BELOW FEED THE
*    RUN-SUMMARY LINES PRINTED AT PRINT-RUN-SUMMARY.
        77  WT-PRODUCT-IX                    PIC S9(5)  COMP.
        77  WS-MAX-PRODUCT-ID                PIC 9(09)  COMP.
        77  WS-ADDS-ACCEPTED-COUNT           PIC S9(7)  COMP.
        77  WS-ADDS-DUPLICATE-COUNT          PIC S9(7)  COMP.
        77  WS-ADDS-INVALID-COUNT            PIC S9(7)  COMP.
        77  WS-ADDS-BAD-CATEGORY-COUNT       PIC S9(7)  COMP.
        77  WS-REMOVES-ACCEPTED-COUNT        PIC S9(7)  COMP.
        77  WS-REMOVES-NOT-FOUND-COUNT       PIC S9(7)  COMP.

*----------------------------------------------------------------
PROCEDURE DIVISION.
*    MAINLINE - LOAD THE MASTER INTO WT-PRODUCT-ROW, APPLY THE
*    ADD BATCH, APPLY THE REMOVE BATCH (WHICH ONLY SETS DELETE
*    FLAGS AT THIS POINT), THEN WRITE THE SURVIVING ROWS BACK
*    OUT AS THE NEW MASTER.  THE ADD PASS RUNS BEFORE THE REMOVE
*    PASS SO A PRODUCT-ID FREED UP BY A REMOVE REQUEST THIS SAME
*    NIGHT IS NOT REUSED BY AN ADD IN THE SAME RUN - WS-MAX-
*    PRODUCT-ID ONLY EVER COUNTS UP.

    MOVE ZERO TO WS-ADDS-ACCEPTED-COUNT
                 WS-ADDS-DUPLICATE-COUNT
                 WS-ADDS-INVALID-COUNT
                 WS-ADDS-BAD-CATEGORY-COUNT
                 WS-REMOVES-ACCEPTED-COUNT
                 WS-REMOVES-NOT-FOUND-COUNT
                 WS-MAX-PRODUCT-ID.

    PERFORM LOAD-PRODUCT-TABLE THRU LOAD-PRODUCT-TABLE-EXIT.

    OPEN INPUT PRODUCT-ADD-REQUEST-FILE.
    OPEN INPUT PRODUCT-REMOVE-REQUEST-FILE.

    PERFORM PROCESS-PRODUCT-ADDS THRU PROCESS-PRODUCT-ADDS-EXIT.
    PERFORM PROCESS-PRODUCT-REMOVES
       THRU PROCESS-PRODUCT-REMOVES-EXIT.

    CLOSE PRODUCT-ADD-REQUEST-FILE.
    CLOSE PRODUCT-REMOVE-REQUEST-FILE.

    PERFORM REWRITE-PRODUCT-MASTER
       THRU REWRITE-PRODUCT-MASTER-EXIT.
    PERFORM PRINT-RUN-SUMMARY.

*    THIS PROGRAM IS CALLED AS STEP 1 OF THE NIGHTLY CYCLE FROM
*    THE catalogue-order-system DRIVER, SO EXIT PROGRAM RETURNS
*    CONTROL TO THE CALLER; THE STOP RUN BELOW ONLY FIRES IF
*    THIS MODULE IS EVER RUN STANDALONE FOR A ONE-OFF CATALOGUE
*    LOAD, WHICH OPS HAS DONE IN THE PAST WHEN ONLY THE ADD/
*    REMOVE STEP NEEDED TO BE RERUN ON ITS OWN JOB CARD.
    EXIT PROGRAM.

    STOP RUN.
*----------------------------------------------------------------
*    LOAD-PRODUCT-TABLE - READS PRODUCT-FILE START TO FINISH AND
*    STORES EVERY ROW INTO WT-PRODUCT-ROW, CLEARING THE DELETE
*    FLAG ON EACH ROW AS IT GOES.  THIS PASS ALSO ESTABLISHES
*    WS-MAX-PRODUCT-ID SO THE ADD PASS KNOWS WHERE TO START
*    NUMBERING NEW PRODUCTS.
*    PRODUCT-FILE IS OPENED INPUT HERE AND CLOSED BEFORE THE
*    ADD/REMOVE PASSES RUN, THEN REOPENED OUTPUT LATER IN
*    REWRITE-PRODUCT-MASTER - THE FILE IS NEVER HELD OPEN ACROSS
*    THE TWO REQUEST PASSES SINCE NEITHER PASS TOUCHES THE FILE
*    DIRECTLY, ONLY THE IN-MEMORY TABLE.

LOAD-PRODUCT-TABLE.

    MOVE ZERO TO WT-PRODUCT-COUNT.
    MOVE "N" TO W-END-OF-FILE.
    OPEN INPUT PRODUCT-FILE.

    READ PRODUCT-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.

    PERFORM READ-PRODUCT-NEXT-RECORD UNTIL END-OF-FILE.

    CLOSE PRODUCT-FILE.
LOAD-PRODUCT-TABLE-EXIT.
    EXIT.

*    READ-PRODUCT-NEXT-RECORD - STORES THE ROW JUST READ, THEN
*    READS AHEAD ONE MORE RECORD SO THE UNTIL TEST ABOVE CAN SEE
*    END-OF-FILE AS SOON AS IT IS SET.
READ-PRODUCT-NEXT-RECORD.

    PERFORM STORE-ONE-PRODUCT-ROW.

    READ PRODUCT-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.
*----------------------------------------------------------------
*    STORE-ONE-PRODUCT-ROW - COPIES THE CURRENT PRODUCT-RECORD
*    INTO THE NEXT FREE TABLE SLOT AND UPDATES THE RUNNING
*    HIGH-WATER MARK ON THE PRODUCT-ID.  THE COMPARE AGAINST
*    WS-MAX-PRODUCT-ID RUNS ON EVERY ROW RATHER THAN JUST
*    TRUSTING THE LAST ROW READ TO CARRY THE HIGHEST ID, SINCE
*    PRODUCT-FILE IS NOT GUARANTEED TO BE IN PRODUCT-ID ORDER.

STORE-ONE-PRODUCT-ROW.

    ADD 1 TO WT-PRODUCT-COUNT.
    MOVE PRODUCT-RECORD TO WT-PRODUCT-ROW (WT-PRODUCT-COUNT).
    MOVE "N" TO WT-PRODUCT-DELETE-FLAG (WT-PRODUCT-COUNT).

    IF PRC-PRODUCT-ID GREATER WS-MAX-PRODUCT-ID
       MOVE PRC-PRODUCT-ID TO WS-MAX-PRODUCT-ID.
*----------------------------------------------------------------
*    PROCESS-PRODUCT-ADDS - DRIVES THE ADD REQUEST FILE ONE
*    RECORD AT A TIME THROUGH VALIDATE-ADD-REQUEST AND, ON A
*    CLEAN REQUEST, WRITE-NEW-PRODUCT-ROW.

PROCESS-PRODUCT-ADDS.

    MOVE "N" TO W-END-OF-ADD-FILE.
    READ PRODUCT-ADD-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-ADD-FILE.

    PERFORM HANDLE-ONE-ADD-REQUEST UNTIL END-OF-ADD-FILE.
PROCESS-PRODUCT-ADDS-EXIT.
    EXIT.

*    READ-ADD-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH, SAME
*    PATTERN AS READ-PRODUCT-NEXT-RECORD ABOVE.  CALLED ONCE
*    BEFORE THE PROCESS-PRODUCT-ADDS LOOP STARTS AND AGAIN AT
*    THE BOTTOM OF EVERY PASS THROUGH HANDLE-ONE-ADD-REQUEST.
READ-ADD-REQUEST-NEXT-RECORD.

    READ PRODUCT-ADD-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-ADD-FILE.
*----------------------------------------------------------------
*    HANDLE-ONE-ADD-REQUEST - VALIDATES ONE ADD REQUEST AND, IF
*    IT PASSES EVERY EDIT IN VALIDATE-ADD-REQUEST BELOW, APPENDS
*    IT TO THE TABLE AS A NEW ROW.  A FAILED REQUEST IS COUNTED
*    BY VALIDATE-ADD-REQUEST ITSELF AND SIMPLY DROPPED HERE -
*    NO REJECT FILE IS WRITTEN FOR ADD REQUESTS IN THIS SYSTEM.
*    A REJECTED ADD IS ALWAYS RE-KEYED BY HAND FROM THE
*    ORIGINAL PAPER OR ONLINE FORM THE NEXT BUSINESS DAY, SO
*    THE COUNTS PRINTED ON THE RUN SUMMARY ARE OPS' ONLY SIGNAL
*    THAT SOMETHING NEEDS RE-KEYING - THERE IS NO AUTOMATED
*    FEEDBACK LOOP BACK TO WHOEVER SUBMITTED THE REQUEST.

HANDLE-ONE-ADD-REQUEST.

    PERFORM VALIDATE-ADD-REQUEST.

    IF VALID-ADD-REQUEST
       PERFORM WRITE-NEW-PRODUCT-ROW
       ADD 1 TO WS-ADDS-ACCEPTED-COUNT.

    PERFORM READ-ADD-REQUEST-NEXT-RECORD.
*----------------------------------------------------------------
*    VALIDATE-ADD-REQUEST - THREE INDEPENDENT EDITS, ANY ONE OF
*    WHICH FAILS THE WHOLE REQUEST:
*        1.  PRICE AND QUANTITY MUST BOTH BE GREATER THAN ZERO -
*            ADDED PER THE 98-070 CHANGE LOG ENTRY AFTER OPS
*            LOADED A BATCH OF PLACEHOLDER ROWS WITH ZERO PRICE.
*        2.  PAR-CATEGORY-ID MUST BE ONE OF THE VALID CATEGORY
*            CODES IN CDTABLES.CBL - ADDED PER THE 99-150 ENTRY
*            SO A BAD CODE IS REJECTED OUTRIGHT INSTEAD OF
*            FALLING THROUGH INTO THE DUPLICATE-KEY CHECK BELOW
*            WHERE IT COULD MATCH THE WRONG CATEGORY'S NATURAL
*            KEY FIELDS.
*        3.  THE NATURAL KEY (BRAND/MODEL, OR FOR CLOTHES
*            BRAND/GENDER/SIZE/TYPE) MUST NOT ALREADY EXIST
*            SOMEWHERE IN THE TABLE - CHECKED LAST SINCE THE
*            SEARCH FIELDS THEMSELVES DEPEND ON A VALID CATEGORY
*            CODE HAVING ALREADY BEEN CONFIRMED.
*    EACH EDIT THAT FAILS BUMPS ITS OWN REJECT COUNTER SO THE
*    RUN SUMMARY CAN TELL OPS WHICH KIND OF PROBLEM SHOWED UP.

VALIDATE-ADD-REQUEST.

    MOVE "Y" TO W-VALID-ADD-REQUEST.

    IF PAR-PRICE NOT GREATER ZERO
       MOVE "N" TO W-VALID-ADD-REQUEST
       ADD 1 TO WS-ADDS-INVALID-COUNT
    ELSE
       IF PAR-QUANTITY NOT GREATER ZERO
          MOVE "N" TO W-VALID-ADD-REQUEST
          ADD 1 TO WS-ADDS-INVALID-COUNT.

*    CATEGORY CODE CHECK - MUST PASS BEFORE THE DUPLICATE CHECK
*    BELOW IS ALLOWED TO RUN, SINCE THE DUPLICATE CHECK TRUSTS
*    THE CATEGORY CODE TO DECIDE WHICH NATURAL KEY FIELDS APPLY.
    IF VALID-ADD-REQUEST
       MOVE PAR-CATEGORY-ID       TO CD-PRODUCT-CATEGORY-ID
       IF NOT CD-CATEGORY-IS-VALID
          MOVE "N" TO W-VALID-ADD-REQUEST
          ADD 1 TO WS-ADDS-BAD-CATEGORY-COUNT
          DISPLAY CD-CONSTANT-NOT-FOUND-MSG.

*    DUPLICATE NATURAL KEY CHECK - LOOK-FOR-DUPLICATE-PRODUCT
*    (COPIED IN FROM WSPKEY.CBL) SCANS THE WHOLE TABLE FOR A ROW
*    ALREADY CARRYING THE SAME BRAND/MODEL, OR FOR THE CLOTHES
*    CATEGORY THE SAME BRAND/GENDER/SIZE/TYPE COMBINATION.
    IF VALID-ADD-REQUEST
       MOVE PAR-BRAND-NAME        TO PRC-SEARCH-BRAND-NAME
       MOVE PAR-MODEL-NAME        TO PRC-SEARCH-MODEL-NAME
       MOVE PAR-CLOTHES-GENDER    TO PRC-SEARCH-CLOTHES-GENDER
       MOVE PAR-CLOTHES-SIZE      TO PRC-SEARCH-CLOTHES-SIZE
       MOVE PAR-CLOTHES-TYPE      TO PRC-SEARCH-CLOTHES-TYPE
       PERFORM LOOK-FOR-DUPLICATE-PRODUCT
       IF DUPLICATE-PRODUCT
          MOVE "N" TO W-VALID-ADD-REQUEST
          ADD 1 TO WS-ADDS-DUPLICATE-COUNT.
*----------------------------------------------------------------
*    WRITE-NEW-PRODUCT-ROW - APPENDS THE VALIDATED ADD REQUEST
*    TO THE END OF THE TABLE UNDER A FRESH PRODUCT-ID.  THE
*    CATEGORY-SPECIFIC FIELDS (CLOTHES VS. EVERYTHING ELSE) ARE
*    MOVED SEPARATELY SINCE THE TABLE ROW, LIKE THE REQUEST
*    RECORD ITSELF, REDEFINES ONE AREA FOR BOTH SHAPES.
*    NOTE THE PRODUCT-ID IS ASSIGNED HERE, NOT ON THE REQUEST
*    RECORD ITSELF - THE CATALOGUE DATA-ENTRY FORM NEVER ASKS
*    FOR A PRODUCT-ID BECAUSE THE PERSON KEYING IN A NEW PRODUCT
*    HAS NO WAY OF KNOWING WHAT THE NEXT FREE ID IS, SO THIS
*    PROGRAM IS THE SOLE OWNER OF THE PRODUCT-ID NUMBER SPACE.

WRITE-NEW-PRODUCT-ROW.

    ADD 1 TO WS-MAX-PRODUCT-ID.
    ADD 1 TO WT-PRODUCT-COUNT.

    MOVE WS-MAX-PRODUCT-ID   TO WT-PRODUCT-ID (WT-PRODUCT-COUNT).
    MOVE PAR-CATEGORY-ID     TO WT-CATEGORY-ID (WT-PRODUCT-COUNT).
    MOVE PAR-BRAND-NAME      TO WT-BRAND-NAME (WT-PRODUCT-COUNT).
    MOVE PAR-PRICE           TO WT-PRICE (WT-PRODUCT-COUNT).
    MOVE PAR-QUANTITY        TO WT-QUANTITY (WT-PRODUCT-COUNT).
    MOVE "N" TO WT-PRODUCT-DELETE-FLAG (WT-PRODUCT-COUNT).

    IF CD-CATEGORY-CLOTHES
       MOVE PAR-CLOTHES-TYPE
                     TO WT-CLOTHES-TYPE (WT-PRODUCT-COUNT)
       MOVE PAR-CLOTHES-GENDER
                     TO WT-CLOTHES-GENDER (WT-PRODUCT-COUNT)
       MOVE PAR-CLOTHES-SIZE
                     TO WT-CLOTHES-SIZE (WT-PRODUCT-COUNT)
    ELSE
       MOVE PAR-MODEL-NAME
                     TO WT-MODEL-NAME (WT-PRODUCT-COUNT).
*----------------------------------------------------------------
*    PROCESS-PRODUCT-REMOVES - DRIVES THE REMOVE REQUEST FILE
*    ONE RECORD AT A TIME.  NOTE THIS PASS NEVER SHRINKS
*    WT-PRODUCT-COUNT - IT ONLY MARKS ROWS FOR DELETION, SO A
*    REMOVE OF A PRODUCT-ID THAT WAS ITSELF ADDED EARLIER IN
*    THIS SAME RUN STILL WORKS CORRECTLY.
*    THE READ-THEN-PERFORM-UNTIL SHAPE HERE IS THE SAME READ-
*    AHEAD PATTERN USED BY EVERY SEQUENTIAL FILE PASS IN THIS
*    PROGRAM - THE FIRST RECORD IS READ BEFORE THE LOOP STARTS
*    SO THE UNTIL TEST CAN SEE END-OF-FILE WITHOUT AN EXTRA
*    PRIMING FLAG.

PROCESS-PRODUCT-REMOVES.

    MOVE "N" TO W-END-OF-REMOVE-FILE.
    READ PRODUCT-REMOVE-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-REMOVE-FILE.

    PERFORM HANDLE-ONE-REMOVE-REQUEST UNTIL END-OF-REMOVE-FILE.
PROCESS-PRODUCT-REMOVES-EXIT.
    EXIT.

*    READ-REMOVE-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH FOR
*    THE REMOVE REQUEST FILE, MIRRORING THE ADD-SIDE PATTERN.
READ-REMOVE-REQUEST-NEXT-RECORD.

    READ PRODUCT-REMOVE-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-REMOVE-FILE.
*----------------------------------------------------------------
*    HANDLE-ONE-REMOVE-REQUEST - LOOKS UP THE REQUESTED
*    PRODUCT-ID IN THE TABLE VIA LOOK-FOR-PRODUCT-RECORD (COPIED
*    IN FROM WSPKEY.CBL, WHICH LEAVES THE MATCHING SUBSCRIPT IN
*    WT-PRODUCT-IX).  A MATCH ONLY SETS THE DELETE FLAG ON THAT
*    ROW - THE ROW ITSELF STAYS IN THE TABLE UNTIL THE FINAL
*    REWRITE PASS BELOW SKIPS IT.  A PRODUCT-ID THAT IS NOT ON
*    THE MASTER (ALREADY REMOVED, OR A TYPO ON THE REQUEST) IS
*    COUNTED AS NOT-FOUND RATHER THAN TREATED AS AN ERROR - SEE
*    THE 99-101 CHANGE LOG ENTRY.

HANDLE-ONE-REMOVE-REQUEST.

    MOVE PRR-PRODUCT-ID TO PRC-SEARCH-PRODUCT-ID.
    PERFORM LOOK-FOR-PRODUCT-RECORD.

    IF FOUND-PRODUCT-RECORD
       MOVE "Y" TO WT-PRODUCT-DELETE-FLAG (WT-PRODUCT-IX)
       ADD 1 TO WS-REMOVES-ACCEPTED-COUNT
    ELSE
       ADD 1 TO WS-REMOVES-NOT-FOUND-COUNT.

    PERFORM READ-REMOVE-REQUEST-NEXT-RECORD.
*----------------------------------------------------------------
*    REWRITE-PRODUCT-MASTER - THE FINAL PASS.  PRODUCT-FILE IS
*    REOPENED FOR OUTPUT (NOT EXTEND) SINCE THE WHOLE MASTER IS
*    BEING REPLACED FROM THE IN-MEMORY TABLE, NOT APPENDED TO.
*    ROWS FLAGGED FOR DELETION BY THE REMOVE PASS ABOVE ARE THE
*    ONLY ROWS THAT DO NOT MAKE IT BACK OUT TO THE NEW FILE.
*    OPENING OUTPUT ON A FILE THAT WAS ALREADY OPENED INPUT AND
*    CLOSED EARLIER IN THIS SAME RUN (SEE LOAD-PRODUCT-TABLE)
*    IS SAFE HERE ONLY BECAUSE THE TWO OPENS NEVER OVERLAP - THE
*    ENTIRE MASTER IS SAFELY SITTING IN WT-PRODUCT-ROW BEFORE
*    THE FILE IS EVER REOPENED FOR OUTPUT.

REWRITE-PRODUCT-MASTER.

    MOVE ZERO TO WT-PRODUCT-IX.
    OPEN OUTPUT PRODUCT-FILE.

    PERFORM WRITE-ONE-SURVIVING-ROW
        UNTIL WT-PRODUCT-IX NOT LESS THAN WT-PRODUCT-COUNT.

    CLOSE PRODUCT-FILE.
REWRITE-PRODUCT-MASTER-EXIT.
    EXIT.

*    WRITE-ONE-SURVIVING-ROW - WRITES THE CURRENT TABLE ROW BACK
*    OUT UNLESS ITS DELETE FLAG IS SET.  A DELETE-FLAGGED ROW IS
*    SIMPLY SKIPPED - THIS IS WHAT ACTUALLY REMOVES THE PRODUCT
*    FROM THE MASTER, SINCE NOTHING WAS EVER PHYSICALLY DELETED
*    OUT OF THE TABLE ITSELF.
WRITE-ONE-SURVIVING-ROW.

    ADD 1 TO WT-PRODUCT-IX.

    IF WT-PRODUCT-DELETE-FLAG (WT-PRODUCT-IX) NOT EQUAL "Y"
       MOVE WT-PRODUCT-ROW (WT-PRODUCT-IX) TO PRODUCT-RECORD
       WRITE PRODUCT-RECORD.
*----------------------------------------------------------------
*    PRINT-RUN-SUMMARY - STAMPS TODAY'S DATE INTO THE SUMMARY
*    BANNER AND DISPLAYS THE SIX COUNTERS ACCUMULATED OVER THE
*    ADD AND REMOVE PASSES SO OPS HAS A ONE-SCREEN RECAP OF THE
*    NIGHT'S CATALOGUE MAINTENANCE WITHOUT HAVING TO SCROLL BACK
*    THROUGH THE WHOLE JOB LOG.
*    THE DOT-LEADER LABELS (". . . .") ARE A HOLDOVER FROM THE
*    OLD SCREEN-BASED REPORTS - THEY PAD EVERY LABEL OUT TO THE
*    SAME COLUMN SO THE COUNT VALUES LINE UP ONE UNDER ANOTHER
*    ON THE CONSOLE REGARDLESS OF HOW LONG THE LABEL TEXT IS.

PRINT-RUN-SUMMARY.

    ACCEPT WS-RUN-DATE FROM DATE.
    MOVE WS-RD-MM TO S-RUN-DATE (1:2).
    MOVE WS-RD-DD TO S-RUN-DATE (4:2).
    MOVE "20"     TO S-RUN-DATE (7:2).
    MOVE WS-RD-YY TO S-RUN-DATE (9:2).

    DISPLAY WS-SUMMARY-LINE.
    DISPLAY "ADDS ACCEPTED . . . . : " WS-ADDS-ACCEPTED-COUNT.
    DISPLAY "ADDS REJECTED-DUP . . : " WS-ADDS-DUPLICATE-COUNT.
    DISPLAY "ADDS REJECTED-BAD . . : " WS-ADDS-INVALID-COUNT.
    DISPLAY "ADDS REJECTED-CAT . . : " WS-ADDS-BAD-CATEGORY-COUNT.
    DISPLAY "REMOVES ACCEPTED. . . : " WS-REMOVES-ACCEPTED-COUNT.
    DISPLAY "REMOVES NOT FOUND . . : " WS-REMOVES-NOT-FOUND-COUNT.
*----------------------------------------------------------------
*    PLLKPROD.CBL - THE SHARED TABLE-SEARCH LOGIC PARAGRAPHS
*    (LOOK-FOR-PRODUCT-RECORD, LOOK-FOR-DUPLICATE-PRODUCT) THAT
*    WORK AGAINST THE WT-PRODUCT-ROW TABLE BUILT BY THIS
*    PROGRAM'S LOAD-PRODUCT-TABLE PASS.  KEPT AS A COPY MEMBER
*    RATHER THAN WRITTEN OUT HERE SINCE ORDER-BATCH CARRIES ITS
*    OWN PRODUCT TABLE AND NEEDS THE SAME TWO SEARCHES.

    COPY "PLLKPROD.CBL".

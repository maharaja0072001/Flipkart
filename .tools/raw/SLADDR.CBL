*----------------------------------------------------------------
*    SLADDR.CBL   -   SELECT clause for the ADDRESS file
*----------------------------------------------------------------
*    97-121  06/09/97  L.FORTUNATO ORIGINAL MEMBER
*----------------------------------------------------------------

     SELECT ADDRESS-FILE
            ASSIGN TO "ADDRMSTR"
            ORGANIZATION IS SEQUENTIAL
            ACCESS MODE IS SEQUENTIAL
            FILE STATUS IS WS-ADDRESS-FILE-STATUS.

*----------------------------------------------------------------
*    FDPRODCT.CBL   -   FD and record layout for the PRODUCT
*                        master (catalogue item)
*----------------------------------------------------------------
*    One row represents an item of any of the three catalogue
*    categories.  The category-specific area is a single 35-byte
*    slot REDEFINED two ways because MOBILE and LAPTOP share the
*    same (BRAND-NAME, MODEL-NAME) natural key shape while
*    CLOTHES uses (BRAND-NAME, CLOTHES-GENDER, CLOTHES-SIZE,
*    CLOTHES-TYPE) instead - see PLLKPROD.CBL for the natural-
*    key comparison that depends on PRC-CATEGORY-ID to pick the
*    right view.
*----------------------------------------------------------------
*    97-118  06/03/97  L.FORTUNATO ORIGINAL MEMBER
*    97-140  08/22/97  L.FORTUNATO ADDED CLOTHES-FIELDS REDEFINES
*    99-004  01/06/99  R.HARJU     Y2K REVIEW - NO DATE FIELDS ON
*                                  THIS RECORD, NO CHANGE NEEDED
*----------------------------------------------------------------

 FD  PRODUCT-FILE
     LABEL RECORDS ARE STANDARD.

 01  PRODUCT-RECORD.
     05  PRC-PRODUCT-ID                PIC 9(09).
     05  PRC-CATEGORY-ID               PIC 9(01).
     05  PRC-BRAND-NAME                PIC X(30).
     05  PRC-PRICE                     PIC S9(7)V9(2).
     05  PRC-QUANTITY                  PIC S9(7).
     05  PRC-CATEGORY-FIELDS.
         10  PRC-MODEL-NAME            PIC X(30).
         10  FILLER                    PIC X(05).
     05  PRC-CATEGORY-FIELDS-CLOTHES REDEFINES
                                        PRC-CATEGORY-FIELDS.
         10  PRC-CLOTHES-TYPE          PIC X(20).
         10  PRC-CLOTHES-GENDER        PIC X(10).
         10  PRC-CLOTHES-SIZE          PIC X(05).
     05  FILLER                        PIC X(19).

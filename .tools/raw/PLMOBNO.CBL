*----------------------------------------------------------------
*    PLMOBNO.CBL
*----------------------------------------------------------------
*    Mobile-number format/country-code check.  COPY this member
*    into the PROCEDURE DIVISION of any program that must apply
*    the rule (currently only MOBILE-CHECK) after COPYing
*    MOBNOWS.CBL into WORKING-STORAGE and moving the candidate
*    number, left justified and space filled, to
*    MN-CANDIDATE-NUMBER.
*
*    A blank/null candidate is treated as valid (optional field).
*    Otherwise the candidate must first pass the generic shape
*    (digits only, no leading zero) and then match exactly one
*    of the five country patterns below; anything else is
*    invalid.
*----------------------------------------------------------------
*    98-206  07/14/98  L.FORTUNATO ORIGINAL MEMBER
*    98-231  09/30/98  L.FORTUNATO ADDED CHINA AND GERMANY LEGS
*    98-405  12/29/98  R.HARJU     Y2K REVIEW - NO DATE FIELDS ON
*                                  THIS MEMBER, NO CHANGE NEEDED
*----------------------------------------------------------------

 CHECK-MOBILE-NUMBER.

     MOVE "N" TO W-MN-VALID-SWITCH.

     IF MN-CANDIDATE-NUMBER EQUAL SPACES
        MOVE "Y" TO W-MN-VALID-SWITCH
     ELSE
        PERFORM COMPUTE-MN-LENGTH
        PERFORM CHECK-MN-GENERIC-SHAPE
        IF MN-SHAPE-IS-OK
           PERFORM CHECK-MN-COUNTRY-PATTERNS.
 CHECK-MOBILE-NUMBER-EXIT.
     EXIT.

 COMPUTE-MN-LENGTH.

     MOVE ZERO TO MN-TRAILING-SPACES.
     INSPECT MN-CANDIDATE-NUMBER TALLYING MN-TRAILING-SPACES
             FOR TRAILING SPACE.
     COMPUTE MN-LENGTH = 15 - MN-TRAILING-SPACES.

 CHECK-MN-GENERIC-SHAPE.

     MOVE "Y" TO W-MN-SHAPE-SWITCH.

     IF MN-CHAR (1) EQUAL "0"
        MOVE "N" TO W-MN-SHAPE-SWITCH
     ELSE
        IF MN-CHAR (1) IS NOT NUMERIC
           MOVE "N" TO W-MN-SHAPE-SWITCH.

     IF MN-SHAPE-IS-OK
        MOVE 2 TO MN-IX
        PERFORM CHECK-ONE-MN-DIGIT
           UNTIL MN-IX > MN-LENGTH
              OR NOT MN-SHAPE-IS-OK.

 CHECK-ONE-MN-DIGIT.

     IF MN-CHAR (MN-IX) IS NOT NUMERIC
        MOVE "N" TO W-MN-SHAPE-SWITCH.
     ADD 1 TO MN-IX.

 CHECK-MN-COUNTRY-PATTERNS.

*    USA - 1 + NANP number, area/exchange digit not 0 or 1
     IF MN-LENGTH EQUAL 11
        IF MN-CHAR (1) EQUAL "1"
           IF MN-CHAR (2) NOT EQUAL "0"
              AND MN-CHAR (2) NOT EQUAL "1"
              IF MN-CHAR (5) NOT EQUAL "0"
                 AND MN-CHAR (5) NOT EQUAL "1"
                 MOVE "Y" TO W-MN-VALID-SWITCH.

*    AUSTRALIA - 61 + mobile prefix 4, 8 digits following
     IF MN-LENGTH EQUAL 11
        IF MN-CANDIDATE-NUMBER (1:3) EQUAL "614"
           MOVE "Y" TO W-MN-VALID-SWITCH.

*    AUSTRALIA - 61 + mobile prefix 04, 8 digits following
     IF MN-LENGTH EQUAL 12
        IF MN-CANDIDATE-NUMBER (1:4) EQUAL "6104"
           MOVE "Y" TO W-MN-VALID-SWITCH.

*    GERMANY - 49 + 1 + second digit 5/6/7/9, 9 digits following
     IF MN-LENGTH EQUAL 13
        IF MN-CANDIDATE-NUMBER (1:3) EQUAL "491"
           IF MN-CHAR (4) EQUAL "5" OR MN-CHAR (4) EQUAL "6"
              OR MN-CHAR (4) EQUAL "7" OR MN-CHAR (4) EQUAL "9"
              MOVE "Y" TO W-MN-VALID-SWITCH.

*    CHINA - 86 + 1 + second digit 3 thru 9, 9 digits following
     IF MN-LENGTH EQUAL 13
        IF MN-CANDIDATE-NUMBER (1:3) EQUAL "861"
           IF MN-CHAR (4) NOT EQUAL "0"
              AND MN-CHAR (4) NOT EQUAL "1"
              AND MN-CHAR (4) NOT EQUAL "2"
              MOVE "Y" TO W-MN-VALID-SWITCH.

*    INDIA - 91 + first digit 6/7/8/9, 9 digits following
     IF MN-LENGTH EQUAL 12
        IF MN-CANDIDATE-NUMBER (1:2) EQUAL "91"
           IF MN-CHAR (3) EQUAL "6" OR MN-CHAR (3) EQUAL "7"
              OR MN-CHAR (3) EQUAL "8" OR MN-CHAR (3) EQUAL "9"
              MOVE "Y" TO W-MN-VALID-SWITCH.

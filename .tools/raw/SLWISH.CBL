*----------------------------------------------------------------
*    SLWISH.CBL   -   SELECT clause for the WISHLIST file
*----------------------------------------------------------------
*    97-132  06/19/97  L.FORTUNATO ORIGINAL MEMBER
*----------------------------------------------------------------

     SELECT WISHLIST-FILE
            ASSIGN TO "WISHFILE"
            ORGANIZATION IS SEQUENTIAL
            ACCESS MODE IS SEQUENTIAL
            FILE STATUS IS WS-WISHLIST-FILE-STATUS.

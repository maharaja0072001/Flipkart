*----------------------------------------------------------------
*    CATALOGUE-ORDER-SYSTEM
*----------------------------------------------------------------
*    Top driver for the nightly catalogue/order batch cycle.
*    Replaces the old menu shell - this is a batch job, not an
*    operator screen, so the steps run straight through in a
*    fixed order rather than off an ACCEPT'd menu option.  UPSI-0
*    lets ops rerun the cycle from the order step forward when the
*    inventory step already completed earlier the same night.
*----------------------------------------------------------------
*    THE FIVE STEPS, IN THE ORDER THEY RUN EVERY NIGHT -
*        1.  INVENTORY MAINTENANCE   (inventory-maint)
*        2.  ORDER PROCESSING        (order-batch)
*        3.  CART MAINTENANCE        (cart-maint)
*        4.  WISHLIST MAINTENANCE    (wishlist-maint)
*        5.  MOBILE NUMBER CHECK     (mobile-check)
*    EACH STEP IS A SEPARATE LOAD MODULE, CALLED IN LINE - THIS
*    DRIVER DOES NOT SORT, DOES NOT TOUCH A DATA FILE ITSELF, AND
*    CARRIES NO BUSINESS RULES OF ITS OWN.  IT ONLY SEQUENCES THE
*    FIVE STEPS AND PRINTS THE OPENING/CLOSING BANNERS SO THE
*    OPERATOR LOG SHOWS ONE CLEAN JOB RATHER THAN FIVE UNRELATED
*    STEP CARDS.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID.    catalogue-order-system.
AUTHOR.        L. FORTUNATO.
INSTALLATION.  CATALOGUE DIVISION - DATA PROCESSING.
DATE-WRITTEN.  06/10/97.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    97-100  06/10/97  L.FORTUNATO ORIGINAL PROGRAM - REPLACES THE
*                                  ACCOUNTS-PAYABLE-SYSTEM MENU
*                                  SHELL WITH A STRAIGHT-LINE JOB
*                                  STEP CHAIN FOR THE CATALOGUE /
*                                  ORDER BATCH CYCLE
*    97-137  06/24/97  L.FORTUNATO ADDED THE CART-MAINT AND
*                                  WISHLIST-MAINT STEPS ONCE THOSE
*                                  PROGRAMS WERE READY
*    98-208  07/14/98  L.FORTUNATO ADDED THE MOBILE-CHECK STEP
*    98-410  12/29/98  R.HARJU     Y2K REVIEW - RUN-DATE FIELD ON
*                                  THE OPENING BANNER ROLLED TO A
*                                  4-DIGIT CENTURY, SEE WS-RUN-
*                                  DATE
*    99-060  02/11/99  L.FORTUNATO ADDED THE UPSI-0 RERUN SWITCH -
*                                  OPS CAN NOW SKIP A COMPLETED
*                                  INVENTORY STEP ON A SAME-NIGHT
*                                  RERUN INSTEAD OF RUNNING IT
*                                  TWICE
*    99-088  03/02/99  L.FORTUNATO STEP PARAGRAPHS NOW SUBSCRIPT
*                                  WS-STEP-TABLE OFF WS-STEP-
*                                  NUMBER INSTEAD OF A HARD-CODED
*                                  LITERAL, SO THE BANNER AND THE
*                                  DONE-FLAG CAN'T DRIFT OUT OF
*                                  STEP AGAIN
*    03-019  02/11/03  L.FORTUNATO STEP PERFORMS NOW RANGE THRU
*                                  THEIR EXIT PARAGRAPHS PER SHOP
*                                  STANDARD - NO LOGIC CHANGE
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
*    UPSI-0 IS THE OPERATOR-SET RERUN SWITCH FOR THIS JOB.  ON A
*    NORMAL NIGHT THE SWITCH IS LEFT OFF AND ALL FIVE STEPS RUN.
*    IF THE INVENTORY STEP ALREADY RAN CLEAN EARLIER THE SAME
*    NIGHT AND THE JOB HAS TO BE RESUBMITTED FOR SOME OTHER
*    REASON, OPS FLIPS UPSI-0 ON BEFORE RESUBMITTING SO STEP 1
*    IS SKIPPED AND THE MASTER IS NOT REBUILT A SECOND TIME.
    C01 IS TOP-OF-FORM
    CLASS NUMERIC-SIGN-CLASS IS "+", "-"
    UPSI-0 ON STATUS IS RERUN-FROM-ORDER-STEP
    UPSI-0 OFF STATUS IS NORMAL-DAILY-CATALOGUE-CYCLE.

DATA DIVISION.
WORKING-STORAGE SECTION.

*    WS-JOB-BANNER IS DISPLAYED ONCE AT THE TOP OF THE OPERATOR
*    LOG SO A NIGHT-SHIFT OPERATOR SCANNING THE CONSOLE CAN SEE
*    AT A GLANCE WHICH RUN'S OUTPUT FOLLOWS AND WHAT DATE IT RAN
*    UNDER, WITHOUT HAVING TO SCROLL BACK TO THE JOB CARD.
        01  WS-JOB-BANNER.
            05  FILLER                      PIC X(20) VALUE
                "CATALOGUE BATCH RUN".
            05  WS-BANNER-RUN-DATE          PIC 99/99/9999.
            05  FILLER                      PIC X(40) VALUE
                SPACES.
*    ALTERNATE FLAT VIEW OF THE BANNER, USED WHEN THE WHOLE LINE
*    NEEDS TO BE MOVED OR COMPARED AS ONE X(70) FIELD RATHER THAN
*    FIELD BY FIELD.
        01  WS-JOB-BANNER-ALT REDEFINES
                                WS-JOB-BANNER PIC X(70).

*    WS-RUN-DATE HOLDS TODAY'S DATE STRAIGHT OFF THE SYSTEM CLOCK
*    IN YYMMDD FORM.  WS-RUN-DATE-BRK REDEFINES IT SO THE THREE
*    TWO-DIGIT PIECES CAN BE PICKED APART AND REASSEMBLED INTO
*    THE MM/DD/YYYY BANNER FORMAT BELOW - SEE THE Y2K CHANGE-LOG
*    ENTRY ABOVE FOR WHY THE CENTURY IS HARD-CODED TO "20".
        01  WS-RUN-DATE                     PIC 9(06).
        01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
            05  WS-RD-YY                    PIC 99.
            05  WS-RD-MM                    PIC 99.
            05  WS-RD-DD                    PIC 99.

*    WS-STEP-TABLE CARRIES THE DISPLAY NAME AND COMPLETION FLAG
*    FOR EACH OF THE FIVE JOB STEPS.  EACH RUN-*-STEP PARAGRAPH
*    LOADS ITS OWN STEP NUMBER INTO WS-STEP-NUMBER BEFORE
*    REFERRING TO THE TABLE, SO THE BANNER TEXT AND THE DONE
*    FLAG ALWAYS COME FROM THE SAME ROW THE STEP IS ACTUALLY
*    RUNNING - SEE THE 99-088 CHANGE-LOG ENTRY.
        01  WS-STEP-TABLE.
            05  WS-STEP-ROW OCCURS 5 TIMES.
                10  WS-STEP-NAME            PIC X(20).
                10  WS-STEP-DONE-FLAG       PIC X(01).
*    FLAT REDEFINITION OF THE STEP TABLE, KEPT FOR CONSISTENCY
*    WITH THE OTHER TABLE-CARRYING PROGRAMS IN THIS SYSTEM WHICH
*    ALWAYS PAIR AN OCCURS TABLE WITH A FLAT X-STRING VIEW.
        01  WS-STEP-TABLE-ALT REDEFINES
                                WS-STEP-TABLE
                                            PIC X(105).

*    WS-STEP-NUMBER IS THE WORKING SUBSCRIPT INTO WS-STEP-TABLE -
*    DECLARED COMP SINCE IT IS INCREMENTED AND TESTED ON EVERY
*    STEP AND NEVER NEEDS TO BE DISPLAYED IN ITS OWN RIGHT.
        77  WS-STEP-NUMBER                 PIC S9(3)  COMP.

*----------------------------------------------------------------
PROCEDURE DIVISION.
*    MAINLINE - ONE PERFORM PER JOB STEP, IN THE FIXED ORDER THE
*    NIGHTLY CYCLE ALWAYS RUNS IN.  NOTHING HERE BRANCHES ON DATA;
*    ANY SKIPPING OF A STEP HAPPENS INSIDE THAT STEP'S OWN
*    PARAGRAPH (SEE RUN-INVENTORY-STEP BELOW).

    PERFORM INITIALIZE-CATALOGUE-RUN
       THRU INITIALIZE-CATALOGUE-RUN-EXIT.
    PERFORM RUN-INVENTORY-STEP THRU RUN-INVENTORY-STEP-EXIT.
    PERFORM RUN-ORDER-STEP THRU RUN-ORDER-STEP-EXIT.
    PERFORM RUN-CART-STEP THRU RUN-CART-STEP-EXIT.
    PERFORM RUN-WISHLIST-STEP THRU RUN-WISHLIST-STEP-EXIT.
    PERFORM RUN-MOBILE-STEP THRU RUN-MOBILE-STEP-EXIT.
    PERFORM FINISH-CATALOGUE-RUN THRU FINISH-CATALOGUE-RUN-EXIT.

    STOP RUN.
*----------------------------------------------------------------
*    INITIALIZE-CATALOGUE-RUN LOADS THE FIVE STEP NAMES AND
*    CLEARS THE DONE FLAGS, STAMPS TODAY'S DATE INTO THE OPENING
*    BANNER, AND WRITES THE BANNER TO THE OPERATOR LOG.  THE
*    STEP NAMES ARE LOADED HERE RATHER THAN CARRIED AS VALUE
*    CLAUSES ON THE 01 SO THE WHOLE TABLE CAN BE RE-INITIALIZED
*    CLEANLY IF THIS PROGRAM IS EVER CALLED MORE THAN ONCE IN A
*    JOB STREAM.

INITIALIZE-CATALOGUE-RUN.

    MOVE "INVENTORY MAINTENANCE" TO WS-STEP-NAME (1).
    MOVE "ORDER PROCESSING"      TO WS-STEP-NAME (2).
    MOVE "CART MAINTENANCE"      TO WS-STEP-NAME (3).
    MOVE "WISHLIST MAINTENANCE"  TO WS-STEP-NAME (4).
    MOVE "MOBILE NUMBER CHECK"   TO WS-STEP-NAME (5).

    MOVE "N" TO WS-STEP-DONE-FLAG (1)
               WS-STEP-DONE-FLAG (2)
               WS-STEP-DONE-FLAG (3)
               WS-STEP-DONE-FLAG (4)
               WS-STEP-DONE-FLAG (5).

    ACCEPT WS-RUN-DATE FROM DATE.
    MOVE WS-RD-MM TO WS-BANNER-RUN-DATE (1:2).
    MOVE WS-RD-DD TO WS-BANNER-RUN-DATE (4:2).
    MOVE "20"     TO WS-BANNER-RUN-DATE (7:2).
    MOVE WS-RD-YY TO WS-BANNER-RUN-DATE (9:2).

    DISPLAY WS-JOB-BANNER.
    DISPLAY "STARTING CATALOGUE / ORDER BATCH CYCLE".
INITIALIZE-CATALOGUE-RUN-EXIT.
    EXIT.
*----------------------------------------------------------------
*    RUN-INVENTORY-STEP - STEP 1 OF 5.
*    THIS IS THE ONE STEP THAT CAN BE SKIPPED ON A SAME-NIGHT
*    RERUN.  INVENTORY-MAINT REWRITES THE ENTIRE PRODUCT MASTER
*    FROM THE ADD/REMOVE BATCH, SO RUNNING IT TWICE IN ONE NIGHT
*    WOULD APPLY THE SAME ADDS AND REMOVES AGAINST AN ALREADY-
*    UPDATED MASTER AND DOUBLE COUNT THE STOCK CHANGES.  WHEN
*    OPS SETS UPSI-0 ON BEFORE RESUBMITTING, THIS PARAGRAPH
*    SKIPS THE CALL AND JUST LOGS THAT IT DID SO - THE DONE FLAG
*    IS LEFT "N" ON A SKIP SINCE THE STEP DID NOT ACTUALLY RUN
*    THIS TIME.

RUN-INVENTORY-STEP.

    MOVE 1 TO WS-STEP-NUMBER.

    IF NORMAL-DAILY-CATALOGUE-CYCLE
       DISPLAY "STEP " WS-STEP-NUMBER " - "
               WS-STEP-NAME (WS-STEP-NUMBER)
       CALL "inventory-maint"
       MOVE "Y" TO WS-STEP-DONE-FLAG (WS-STEP-NUMBER)
    ELSE
       DISPLAY "STEP " WS-STEP-NUMBER " - "
               WS-STEP-NAME (WS-STEP-NUMBER)
               " SKIPPED - RERUN FROM ORDER STEP".
RUN-INVENTORY-STEP-EXIT.
    EXIT.
*----------------------------------------------------------------
*    RUN-ORDER-STEP - STEP 2 OF 5, ALWAYS RUNS REGARDLESS OF THE
*    UPSI-0 SETTING.  ORDER-BATCH APPLIES THE DAY'S ORDER AND
*    CANCEL REQUESTS AGAINST THE PRODUCT AND ORDER MASTERS AND
*    PRINTS THE ORDER REGISTER.

RUN-ORDER-STEP.

    MOVE 2 TO WS-STEP-NUMBER.
    DISPLAY "STEP " WS-STEP-NUMBER " - "
            WS-STEP-NAME (WS-STEP-NUMBER).
    CALL "order-batch".
    MOVE "Y" TO WS-STEP-DONE-FLAG (WS-STEP-NUMBER).
RUN-ORDER-STEP-EXIT.
    EXIT.
*----------------------------------------------------------------
*    RUN-CART-STEP - STEP 3 OF 5.  CART-MAINT PRUNES DUPLICATE
*    AND DELETE-FLAGGED LINES OFF THE SHOPPING CART FILE - SEE
*    THAT PROGRAM'S OWN COMMENTARY FOR THE DUPLICATE-KEY RULE.

RUN-CART-STEP.

    MOVE 3 TO WS-STEP-NUMBER.
    DISPLAY "STEP " WS-STEP-NUMBER " - "
            WS-STEP-NAME (WS-STEP-NUMBER).
    CALL "cart-maint".
    MOVE "Y" TO WS-STEP-DONE-FLAG (WS-STEP-NUMBER).
RUN-CART-STEP-EXIT.
    EXIT.
*----------------------------------------------------------------
*    RUN-WISHLIST-STEP - STEP 4 OF 5.  WISHLIST-MAINT IS THE
*    SAME PRUNING PASS AS CART-MAINT BUT AGAINST THE WISHLIST
*    FILE, RUN SEPARATELY SINCE THE TWO FILES DO NOT SHARE A
*    KEY STRUCTURE.

RUN-WISHLIST-STEP.

    MOVE 4 TO WS-STEP-NUMBER.
    DISPLAY "STEP " WS-STEP-NUMBER " - "
            WS-STEP-NAME (WS-STEP-NUMBER).
    CALL "wishlist-maint".
    MOVE "Y" TO WS-STEP-DONE-FLAG (WS-STEP-NUMBER).
RUN-WISHLIST-STEP-EXIT.
    EXIT.
*----------------------------------------------------------------
*    RUN-MOBILE-STEP - STEP 5 OF 5, LAST IN THE CHAIN SINCE IT
*    REWRITES THE USER MASTER AND SHOULD SEE ANY USER RECORDS
*    THE EARLIER STEPS MAY HAVE TOUCHED.

RUN-MOBILE-STEP.

    MOVE 5 TO WS-STEP-NUMBER.
    DISPLAY "STEP " WS-STEP-NUMBER " - "
            WS-STEP-NAME (WS-STEP-NUMBER).
    CALL "mobile-check".
    MOVE "Y" TO WS-STEP-DONE-FLAG (WS-STEP-NUMBER).
RUN-MOBILE-STEP-EXIT.
    EXIT.
*----------------------------------------------------------------
*    FINISH-CATALOGUE-RUN - CLOSING BANNER ONLY.  NO FILES ARE
*    OPEN AT THIS LEVEL SO THERE IS NOTHING TO CLOSE HERE; EACH
*    CALLED STEP CLOSES ITS OWN FILES BEFORE RETURNING.

FINISH-CATALOGUE-RUN.

    DISPLAY "CATALOGUE / ORDER BATCH CYCLE COMPLETE".
FINISH-CATALOGUE-RUN-EXIT.
    EXIT.
*----------------------------------------------------------------

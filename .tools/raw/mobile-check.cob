*----------------------------------------------------------------
*    MOBILE-CHECK
*----------------------------------------------------------------
*    Applies the day's MOBILE-NUMBER-REQUEST batch (a registration
*    or profile-update carrying a new candidate number) against
*    the USER master.  USER-FILE carries no ISAM key, so the whole
*    master is loaded into a table, accepted numbers are moved
*    into the table, then the table is written back out as the
*    new USER-FILE - same shop habit as the other maintenance
*    runs in this system.
*----------------------------------------------------------------
*    UNLIKE CART-MAINT AND WISHLIST-MAINT, THIS PROGRAM DOES NOT
*    ADD OR REMOVE ROWS FROM ITS MASTER TABLE - IT ONLY EVER
*    UPDATES ONE FIELD (THE MOBILE NUMBER) ON A ROW THAT ALREADY
*    EXISTS, SO IT CARRIES NO DELETE-FLAG ARRAY AND NO SEPARATE
*    "WRITE A NEW ROW" PARAGRAPH.  THE CANDIDATE NUMBER ITSELF IS
*    NOT VALIDATED IN THIS PROGRAM - THAT WORK IS DELEGATED TO
*    THE SHARED MOBILE-NUMBER-CHECKING ROUTINE AT THE BOTTOM OF
*    THE FILE, SO A CHANGE TO THE VALID-COUNTRY-CODE TABLE ONLY
*    HAS TO BE MADE IN ONE PLACE FOR EVERY PROGRAM THAT CALLS IT.
*----------------------------------------------------------------
IDENTIFICATION DIVISION.
PROGRAM-ID.    mobile-check.
AUTHOR.        L. FORTUNATO.
INSTALLATION.  CATALOGUE DIVISION - DATA PROCESSING.
DATE-WRITTEN.  07/14/98.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
*----------------------------------------------------------------
*    CHANGE LOG
*----------------------------------------------------------------
*    98-207  07/14/98  L.FORTUNATO ORIGINAL PROGRAM - REPLACES THE
*                                  CLEARING-EXISTING-SELECTIONS
*                                  READ-LOOP SHELL, NOW DRIVES THE
*                                  MOBILE NUMBER CHECK OFF A BATCH
*                                  OF REGISTRATION/PROFILE
*                                  REQUESTS
*    98-232  09/30/98  L.FORTUNATO PICKS UP THE CHINA AND GERMANY
*                                  LEGS ADDED TO PLMOBNO.CBL THIS
*                                  SAME WEEK - NO CHANGE NEEDED
*                                  HERE, NOTED FOR THE FILE
*    98-406  12/29/98  R.HARJU     Y2K REVIEW - RUN-DATE FIELD ON
*                                  THE SUMMARY LINE ROLLED TO A
*                                  4-DIGIT CENTURY, SEE WS-RUN-
*                                  DATE
*    99-058  02/11/99  L.FORTUNATO A REQUEST FOR A USER-ID NOT ON
*                                  THE MASTER IS NOW COUNTED AS
*                                  NOT-FOUND INSTEAD OF ABENDING
*                                  ON THE SUBSCRIPT
*    03-019  02/11/03  L.FORTUNATO STEP PERFORMS NOW RANGE THRU
*                                  THEIR EXIT PARAGRAPHS PER SHOP
*                                  STANDARD - NO LOGIC CHANGE
*----------------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
*    UPSI-0 - SAME RERUN CONVENTION AS THE OTHER STEPS IN THIS
*    SYSTEM.  LEFT OFF ON A NORMAL NIGHT; SET ON BY OPS WHEN THE
*    STEP NEEDS TO BE RESUBMITTED AGAINST THE SAME REQUEST FILE.
    C01 IS TOP-OF-FORM
    CLASS NUMERIC-SIGN-CLASS IS "+", "-"
    UPSI-0 ON STATUS IS RERUN-FROM-MOBILE-STEP
    UPSI-0 OFF STATUS IS NORMAL-MOBILE-CYCLE.

INPUT-OUTPUT SECTION.
    FILE-CONTROL.

        COPY "SLUSER.CBL".

*    MOBILE-NUMBER-REQUEST-FILE - ONE LINE PER USER SUBMITTING A
*    NEW MOBILE NUMBER, EITHER FROM THE REGISTRATION SCREEN OR
*    FROM A LATER PROFILE UPDATE.
        SELECT MOBILE-NUMBER-REQUEST-FILE
               ASSIGN TO "MOBNOREQ"
               ORGANIZATION IS LINE SEQUENTIAL.

DATA DIVISION.
FILE SECTION.

        COPY "FDUSER.CBL".

*    MOBILE-NUMBER-REQUEST-RECORD - MNR-CANDIDATE-NUMBER IS
*    CARRIED UNEDITED FROM THE REQUEST FILE; ALL VALIDATION
*    HAPPENS AFTER THE MOVE INTO MN-CANDIDATE-NUMBER BELOW, VIA
*    THE SHARED CHECK-MOBILE-NUMBER ROUTINE.  MNR-REQUEST-ALT
*    GIVES A FLAT X(80) VIEW OF THE WHOLE RECORD, CARRIED HERE
*    FOR CONSISTENCY WITH HOW THIS SHOP LAYS OUT ITS OTHER
*    REQUEST RECORDS EVEN THOUGH THIS PROGRAM DOES NOT USE IT.
        FD  MOBILE-NUMBER-REQUEST-FILE
            LABEL RECORDS ARE OMITTED.
        01  MOBILE-NUMBER-REQUEST-RECORD.
            05  MNR-USER-ID                 PIC 9(09).
            05  MNR-CANDIDATE-NUMBER        PIC X(15).
            05  FILLER                      PIC X(56).
        01  MNR-REQUEST-ALT REDEFINES
                        MOBILE-NUMBER-REQUEST-RECORD
                                            PIC X(80).

WORKING-STORAGE SECTION.

*    WSUSER.CBL - THE USER TABLE LAYOUT (WT-USER-ROW OCCURS
*    TABLE, ONE ENTRY PER ROW ON USER-FILE) SHARED BY EVERY
*    PROGRAM IN THIS SYSTEM THAT MAINTAINS THE USER MASTER.
*    MOBNOWS.CBL - WORKING STORAGE FOR THE SHARED MOBILE-NUMBER-
*    CHECKING LOGIC, INCLUDING MN-CANDIDATE-NUMBER AND THE
*    MN-NUMBER-IS-VALID CONDITION TESTED BELOW.  THAT COPYBOOK
*    CARRIES ITS OWN REDEFINES OF MN-CANDIDATE-NUMBER DOWN INTO
*    ONE CHARACTER PER TABLE ENTRY, WHICH IS HOW CHECK-MOBILE-
*    NUMBER WALKS THE COUNTRY-CODE PREFIX ONE DIGIT AT A TIME.
        COPY "wsuser.cbl".
        COPY "MOBNOWS.CBL".

*    ORD-SEARCH-USER-ID - LOADED FROM THE REQUEST RECORD BEFORE
*    EACH CALL TO LOOK-FOR-USER-RECORD; THE PREFIX IS A HOLDOVER
*    FROM THE COPYBOOK'S ORIGINAL HOME IN THE ORDER PROGRAMS,
*    CARRIED HERE BECAUSE PLLKUSER.CBL EXPECTS THAT EXACT NAME.
        01  ORD-SEARCH-USER-ID              PIC S9(9).

*    END-OF-FILE SWITCHES, ONE PER SEQUENTIAL FILE READ IN THIS
*    PROGRAM - THE MASTER LOAD PASS AND THE REQUEST PASS EACH
*    GET THEIR OWN SO THE NAME SAYS WHICH FILE IT WATCHES.
        01  W-END-OF-FILE                   PIC X.
            88  END-OF-FILE                 VALUE "Y".

        01  W-END-OF-REQUEST-FILE           PIC X.
            88  END-OF-REQUEST-FILE         VALUE "Y".

*    SET BY THE SHARED LOOK-FOR-USER-RECORD ROUTINE (SEE
*    PLLKUSER.CBL AT THE BOTTOM OF THIS FILE) WHEN THE ID IN
*    ORD-SEARCH-USER-ID MATCHES A ROW IN THE USER TABLE.
        01  W-FOUND-USER-RECORD             PIC X.
            88  FOUND-USER-RECORD           VALUE "Y".

*    WS-USER-FILE-STATUS - RESERVED FOR A FILE STATUS CLAUSE ON
*    USER-FILE.  NOT WIRED IN YET; CARRIED HERE SO THE FIELD IS
*    ALREADY IN PLACE THE DAY OPS ASKS FOR STATUS-CODE CHECKING
*    ON THE OPEN/CLOSE VERBS.
        01  WS-USER-FILE-STATUS             PIC XX.

*    TODAY'S DATE, SAME YYMMDD/BREAKDOWN PATTERN USED ACROSS ALL
*    SIX PROGRAMS IN THIS SYSTEM - SEE THE Y2K CHANGE-LOG ENTRY
*    ABOVE FOR WHY THE CENTURY IS HARD-CODED RATHER THAN TAKEN
*    OFF THE SYSTEM CLOCK.
        01  WS-RUN-DATE                     PIC 9(06).
        01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
            05  WS-RD-YY                    PIC 99.
            05  WS-RD-MM                    PIC 99.
            05  WS-RD-DD                    PIC 99.

*    ONE-LINE SUMMARY BANNER, DISPLAYED AHEAD OF THE ACCEPTED/
*    REJECTED COUNTS AT THE END OF THE RUN.
        01  WS-SUMMARY-LINE.
            05  FILLER                      PIC X(16) VALUE
                "MOBILE RUN - ".
            05  S-RUN-DATE                  PIC 99/99/9999.
            05  FILLER                     PIC X(52) VALUE SPACES.

*    WT-USER-IX IS THE WORKING SUBSCRIPT INTO THE USER TABLE,
*    SHARED BY THE LOAD PASS, LOOK-FOR-USER-RECORD (WHICH LEAVES
*    THE MATCHING ROW NUMBER HERE ON A HIT) AND THE FINAL
*    REWRITE PASS.  THE THREE COUNTERS BELOW FEED THE RUN-
*    SUMMARY LINES PRINTED AT PRINT-RUN-SUMMARY.
        77  WT-USER-IX                      PIC S9(5)  COMP.
        77  WS-NUMBERS-ACCEPTED-COUNT       PIC S9(7)  COMP.
        77  WS-NUMBERS-REJECTED-COUNT       PIC S9(7)  COMP.
        77  WS-USER-NOT-FOUND-COUNT         PIC S9(7)  COMP.

*----------------------------------------------------------------
PROCEDURE DIVISION.
*    MAINLINE - LOAD THE USER MASTER INTO WT-USER-ROW, APPLY THE
*    MOBILE NUMBER REQUEST BATCH AGAINST THE TABLE, THEN WRITE
*    THE WHOLE TABLE BACK OUT AS THE NEW USER-FILE.  A REQUEST
*    THAT FAILS THE NUMBER CHECK LEAVES THE USER'S EXISTING
*    NUMBER UNTOUCHED - IT IS COUNTED AS REJECTED BUT NOT
*    RETRIED OR HELD FOR A SUSPENSE FILE.

    MOVE ZERO TO WS-NUMBERS-ACCEPTED-COUNT
                 WS-NUMBERS-REJECTED-COUNT
                 WS-USER-NOT-FOUND-COUNT.

    PERFORM LOAD-USER-TABLE THRU LOAD-USER-TABLE-EXIT.

    OPEN INPUT MOBILE-NUMBER-REQUEST-FILE.

    PERFORM PROCESS-MOBILE-REQUESTS
       THRU PROCESS-MOBILE-REQUESTS-EXIT.

    CLOSE MOBILE-NUMBER-REQUEST-FILE.

*    THE MASTER IS NOT REWRITTEN UNTIL THE WHOLE REQUEST FILE
*    HAS BEEN APPLIED TO THE TABLE, SO A BAD RECORD LATE IN THE
*    REQUEST FILE CANNOT LEAVE USER-FILE HALF-UPDATED.
    PERFORM REWRITE-USER-MASTER THRU REWRITE-USER-MASTER-EXIT.
    PERFORM PRINT-RUN-SUMMARY.

*    THIS PROGRAM IS CALLED AS STEP 5 OF THE NIGHTLY CYCLE FROM
*    THE catalogue-order-system DRIVER, SO EXIT PROGRAM RETURNS
*    CONTROL TO THE CALLER; THE STOP RUN BELOW ONLY FIRES WHEN
*    THIS MODULE IS RUN STANDALONE ON ITS OWN JOB CARD.
    EXIT PROGRAM.

    STOP RUN.
*----------------------------------------------------------------
*    LOAD-USER-TABLE - READS USER-FILE START TO FINISH AND
*    STORES EVERY ROW INTO WT-USER-ROW.  USER-FILE IS CLOSED
*    BEFORE THE REQUEST PASS RUNS AND NOT REOPENED UNTIL
*    REWRITE-USER-MASTER, SINCE THE REQUEST PASS NEVER TOUCHES
*    THE FILE DIRECTLY - ONLY THE IN-MEMORY TABLE.

LOAD-USER-TABLE.

    MOVE ZERO TO WT-USER-COUNT.
    MOVE "N" TO W-END-OF-FILE.
    OPEN INPUT USER-FILE.

    READ USER-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.

    PERFORM READ-USER-NEXT-RECORD UNTIL END-OF-FILE.

    CLOSE USER-FILE.
LOAD-USER-TABLE-EXIT.
    EXIT.

*    READ-USER-NEXT-RECORD - STORES THE ROW JUST READ, THEN
*    READS AHEAD ONE MORE RECORD SO THE UNTIL TEST ABOVE CAN SEE
*    END-OF-FILE AS SOON AS IT IS SET.
READ-USER-NEXT-RECORD.

    PERFORM STORE-ONE-USER-ROW.

    READ USER-FILE
        AT END MOVE "Y" TO W-END-OF-FILE.
*----------------------------------------------------------------
*    STORE-ONE-USER-ROW - COPIES EVERY FIELD OF THE CURRENT
*    USER-RECORD INTO THE NEXT FREE TABLE SLOT.  UNLIKE THE
*    CART/WISHLIST TABLES THIS ROW CARRIES THE USER'S FULL
*    PROFILE, NOT JUST A KEY PAIR, SINCE THE REWRITE PASS BELOW
*    HAS TO PUT THE WHOLE RECORD BACK OUT UNCHANGED EXCEPT FOR
*    WHATEVER MOBILE NUMBER THIS RUN ACCEPTS.

STORE-ONE-USER-ROW.

    ADD 1 TO WT-USER-COUNT.
    MOVE USR-USER-ID       TO WT-USER-ID (WT-USER-COUNT).
    MOVE USR-NAME          TO WT-USER-NAME (WT-USER-COUNT).
    MOVE USR-MOBILE-NUMBER TO WT-USER-MOBILE-NUMBER
                                             (WT-USER-COUNT).
    MOVE USR-EMAIL         TO WT-USER-EMAIL (WT-USER-COUNT).
    MOVE USR-PASSWORD      TO WT-USER-PASSWORD (WT-USER-COUNT).
*----------------------------------------------------------------
*    PROCESS-MOBILE-REQUESTS - DRIVES THE REQUEST FILE ONE
*    RECORD AT A TIME THROUGH HANDLE-ONE-MOBILE-REQUEST BELOW.

PROCESS-MOBILE-REQUESTS.

    MOVE "N" TO W-END-OF-REQUEST-FILE.
    READ MOBILE-NUMBER-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-REQUEST-FILE.

    PERFORM HANDLE-ONE-MOBILE-REQUEST UNTIL END-OF-REQUEST-FILE.
PROCESS-MOBILE-REQUESTS-EXIT.
    EXIT.

*    READ-REQUEST-NEXT-RECORD - READ-AHEAD PARAGRAPH.  THIS
*    SHOP'S READ-AHEAD CONVENTION PRIMES THE FIRST RECORD BEFORE
*    THE CONTROLLING PERFORM UNTIL STARTS, THEN READS THE NEXT
*    RECORD AT THE BOTTOM OF EACH ITERATION, SO THE UNTIL TEST
*    ALWAYS SEES CURRENT END-OF-FILE STATUS RATHER THAN LAST
*    RECORD'S STATUS.
READ-REQUEST-NEXT-RECORD.

    READ MOBILE-NUMBER-REQUEST-FILE
        AT END MOVE "Y" TO W-END-OF-REQUEST-FILE.
*----------------------------------------------------------------
*    HANDLE-ONE-MOBILE-REQUEST - CALLED ONCE PER REQUEST RECORD.
*    A REQUEST FOR A USER-ID NOT ON THE MASTER IS COUNTED AS
*    NOT-FOUND RATHER THAN LEFT TO ABEND ON A BAD SUBSCRIPT - SEE
*    THE 99-058 CHANGE LOG ENTRY.  OTHERWISE THE CANDIDATE NUMBER
*    IS HANDED TO THE SHARED CHECK-MOBILE-NUMBER ROUTINE; A
*    NUMBER THAT PASSES IS MOVED STRAIGHT INTO THE USER'S TABLE
*    ROW AT WT-USER-IX (LEFT POINTING AT THE MATCHING ROW BY
*    LOOK-FOR-USER-RECORD), A NUMBER THAT FAILS LEAVES THE
*    USER'S EXISTING MOBILE NUMBER ON FILE UNTOUCHED.

HANDLE-ONE-MOBILE-REQUEST.

    MOVE MNR-USER-ID TO ORD-SEARCH-USER-ID.
    PERFORM LOOK-FOR-USER-RECORD.

    IF NOT FOUND-USER-RECORD
       ADD 1 TO WS-USER-NOT-FOUND-COUNT
    ELSE
       MOVE MNR-CANDIDATE-NUMBER TO MN-CANDIDATE-NUMBER
       PERFORM CHECK-MOBILE-NUMBER
       IF MN-NUMBER-IS-VALID
          MOVE MNR-CANDIDATE-NUMBER
                        TO WT-USER-MOBILE-NUMBER (WT-USER-IX)
          ADD 1 TO WS-NUMBERS-ACCEPTED-COUNT
       ELSE
          ADD 1 TO WS-NUMBERS-REJECTED-COUNT.

    PERFORM READ-REQUEST-NEXT-RECORD.
*----------------------------------------------------------------
*    REWRITE-USER-MASTER - THE FINAL PASS.  USER-FILE IS
*    REOPENED FOR OUTPUT (NOT EXTEND) SINCE THE WHOLE FILE IS
*    BEING REPLACED FROM THE IN-MEMORY TABLE - EVERY ROW GOES
*    BACK OUT, ACCEPTED OR NOT, SINCE THIS PROGRAM NEVER REMOVES
*    A USER FROM THE MASTER.

REWRITE-USER-MASTER.

    MOVE ZERO TO WT-USER-IX.
    OPEN OUTPUT USER-FILE.

    PERFORM WRITE-ONE-USER-ROW
        UNTIL WT-USER-IX NOT LESS THAN WT-USER-COUNT.

    CLOSE USER-FILE.
REWRITE-USER-MASTER-EXIT.
    EXIT.

*    WRITE-ONE-USER-ROW - WRITES THE CURRENT TABLE ROW BACK OUT
*    IN FULL, INCLUDING WHATEVER MOBILE NUMBER HANDLE-ONE-
*    MOBILE-REQUEST ABOVE LEFT IN THE ROW - EITHER THE ACCEPTED
*    CANDIDATE NUMBER OR THE USER'S ORIGINAL NUMBER IF THE
*    REQUEST WAS REJECTED OR NO REQUEST CAME IN FOR THIS USER.
WRITE-ONE-USER-ROW.

    ADD 1 TO WT-USER-IX.

    MOVE WT-USER-ID (WT-USER-IX)      TO USR-USER-ID.
    MOVE WT-USER-NAME (WT-USER-IX)    TO USR-NAME.
    MOVE WT-USER-MOBILE-NUMBER
                        (WT-USER-IX)  TO USR-MOBILE-NUMBER.
    MOVE WT-USER-EMAIL (WT-USER-IX)   TO USR-EMAIL.
    MOVE WT-USER-PASSWORD (WT-USER-IX) TO USR-PASSWORD.
    WRITE USER-RECORD.
*----------------------------------------------------------------
*    PRINT-RUN-SUMMARY - STAMPS TODAY'S DATE INTO THE SUMMARY
*    BANNER AND DISPLAYS THE THREE COUNTERS ACCUMULATED OVER THE
*    REQUEST PASS SO OPS HAS A ONE-SCREEN RECAP OF THE NIGHT'S
*    MOBILE NUMBER MAINTENANCE.

PRINT-RUN-SUMMARY.

    ACCEPT WS-RUN-DATE FROM DATE.
    MOVE WS-RD-MM TO S-RUN-DATE (1:2).
    MOVE WS-RD-DD TO S-RUN-DATE (4:2).
    MOVE "20"     TO S-RUN-DATE (7:2).
    MOVE WS-RD-YY TO S-RUN-DATE (9:2).

    DISPLAY WS-SUMMARY-LINE.
    DISPLAY "NUMBERS ACCEPTED. . . : " WS-NUMBERS-ACCEPTED-COUNT.
    DISPLAY "NUMBERS REJECTED. . . : " WS-NUMBERS-REJECTED-COUNT.
    DISPLAY "USER-ID NOT FOUND . . : " WS-USER-NOT-FOUND-COUNT.
*----------------------------------------------------------------
*    END OF mobile-check'S OWN LOGIC.  THE TWO COPYBOOKS BELOW
*    SUPPLY THE PARAGRAPHS THIS PROGRAM CALLS BY NAME ABOVE -
*    LOOK-FOR-USER-RECORD (SHARED BY EVERY PROGRAM THAT LOOKS UP
*    A USER-ID AGAINST THE IN-MEMORY USER TABLE) AND CHECK-
*    MOBILE-NUMBER (THE COUNTRY-CODE/LENGTH EDIT SHARED BY EVERY
*    PROGRAM THAT ACCEPTS A MOBILE NUMBER FROM A CUSTOMER).
*    NEITHER COPYBOOK IS SPECIFIC TO THIS PROGRAM, SO A FIX TO
*    EITHER ONE AUTOMATICALLY REACHES EVERY CALLER THE NEXT TIME
*    ITS PROGRAMS ARE RECOMPILED.

        COPY "PLLKUSER.CBL".
        COPY "PLMOBNO.CBL".

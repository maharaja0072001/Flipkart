*----------------------------------------------------------------
*    wsprod.cbl
*----------------------------------------------------------------
*    WORKING-STORAGE table of the PRODUCT master, loaded once at
*    the top of a run by the program that COPYs this member and
*    scanned from then on by PLLKPROD.CBL.  Row shape mirrors
*    PRODUCT-RECORD in FDPRODCT.CBL field for field, so a program
*    can rewrite the master straight back out of this table when
*    it is done applying the run's transactions to it.
*
*    Calling program supplies WT-PRODUCT-IX (a plain COMP item,
*    not an index-name - PLLKPROD.CBL does ADD 1 TO it) and the
*    found/duplicate switches described in PLLKPROD.CBL.
*----------------------------------------------------------------
*    97-118  06/03/97  L.FORTUNATO ORIGINAL MEMBER
*    97-140  08/22/97  L.FORTUNATO ADDED CLOTHES-FIELDS REDEFINES
*----------------------------------------------------------------

 01  WT-PRODUCT-TABLE.
     05  WT-PRODUCT-COUNT              PIC S9(5) COMP.
     05  WT-PRODUCT-ROW OCCURS 2000 TIMES.
         10  WT-PRODUCT-ID             PIC 9(09).
         10  WT-CATEGORY-ID            PIC 9(01).
         10  WT-BRAND-NAME             PIC X(30).
         10  WT-PRICE                  PIC S9(7)V9(2).
         10  WT-QUANTITY               PIC S9(7).
         10  WT-CATEGORY-FIELDS.
             15  WT-MODEL-NAME         PIC X(30).
             15  FILLER                PIC X(05).
         10  WT-CATEGORY-FIELDS-CLOTHES REDEFINES
                                        WT-CATEGORY-FIELDS.
             15  WT-CLOTHES-TYPE       PIC X(20).
             15  WT-CLOTHES-GENDER     PIC X(10).
             15  WT-CLOTHES-SIZE       PIC X(05).
         10  FILLER                    PIC X(19).

*----------------------------------------------------------------
*    PLLKUSER.CBL
*----------------------------------------------------------------
*    Shared PROCEDURE DIVISION paragraph for the USER-ID
*    existence check ORDER-BATCH runs before it will accept an
*    order request.  USER-FILE, like PRODUCT-FILE, has no ISAM
*    key here - the calling program loads WT-USER-TABLE once
*    from USER-FILE and this paragraph scans it.
*
*    Calling program must COPY this member AFTER loading
*    WT-USER-TABLE and must declare W-FOUND-USER-RECORD and
*    WT-USER-IX in WORKING-STORAGE.
*----------------------------------------------------------------
*    97-126  06/13/97  L.FORTUNATO ORIGINAL MEMBER
*----------------------------------------------------------------

 LOOK-FOR-USER-RECORD.

     MOVE "N" TO W-FOUND-USER-RECORD.
     MOVE ZERO TO WT-USER-IX.

     PERFORM SCAN-ONE-USER-BY-ID
        UNTIL WT-USER-IX NOT LESS THAN WT-USER-COUNT
           OR FOUND-USER-RECORD.
 LOOK-FOR-USER-RECORD-EXIT.
     EXIT.

 SCAN-ONE-USER-BY-ID.

     ADD 1 TO WT-USER-IX.
     IF WT-USER-ID (WT-USER-IX) EQUAL ORD-SEARCH-USER-ID
        MOVE "Y" TO W-FOUND-USER-RECORD.

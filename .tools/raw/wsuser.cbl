*----------------------------------------------------------------
*    wsuser.cbl
*----------------------------------------------------------------
*    WORKING-STORAGE table of the USER master, loaded once at the
*    top of a run by the program that COPYs this member and
*    scanned from then on by PLLKUSER.CBL.  Row shape mirrors
*    USER-RECORD in FDUSER.CBL field for field.
*
*    Calling program supplies WT-USER-IX (a plain COMP item, not
*    an index-name - PLLKUSER.CBL does ADD 1 TO it) and the found
*    switch described in PLLKUSER.CBL.
*----------------------------------------------------------------
*    97-126  06/13/97  L.FORTUNATO ORIGINAL MEMBER
*----------------------------------------------------------------

 01  WT-USER-TABLE.
     05  WT-USER-COUNT                 PIC S9(5) COMP.
     05  WT-USER-ROW OCCURS 3000 TIMES.
         10  WT-USER-ID                PIC 9(09).
         10  WT-USER-NAME              PIC X(40).
         10  WT-USER-MOBILE-NUMBER     PIC X(15).
         10  WT-USER-EMAIL             PIC X(50).
         10  WT-USER-PASSWORD          PIC X(64).
         10  FILLER                    PIC X(12).
